000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANKSVC.
000300 AUTHOR. D. FERRER.
000400 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN. 13/01/2009.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS UNIZARBANK.
000800*****************************************************************
000900*    BANKSVC - SUBRUTINA DE SERVICIOS COMUNES: CAMBIO DE DIVISA
001000*    (DIRECTO Y ENCADENADO POR SALTOS) Y CALCULO DE CASHBACK DE
001100*    LAS DOS ESTRATEGIAS DE COMERCIO.  LA LLAMAN BANKPAY, BANKXFR,
001200*    BANKATM, BANKSAV Y BANKUPG SIEMPRE CON EL MISMO PAR DE
001300*    PARAMETROS (AREA DE CONTROL COMUN + AREA DE PARAMETROS DE
001400*    SERVICIO), IGUAL QUE BANK1 LLAMABA A CADA BANKN CON TNUM.
001500*-----------------------------------------------------------------
001600*    HISTORIAL DE CAMBIOS
001700*    FECHA      INIC  PETIC     DESCRIPCION
001800*    ---------- ----  --------  --------------------------------
001900*    2009-01-13 DFE   UZ-0382   PRIMERA VERSION - SOLO CAMBIO
002000*                               DIRECTO.
002100*    1998-12-03 PAG   UZ-0260   REVISION DEL MILENIO: ESTA ENTRADA
002200*                               SE AÑADE FUERA DE ORDEN AL AUDITAR
002300*                               EL PROGRAMA EN 2009, PORQUE LA
002400*                               RUTINA DE CAMBIO DIRECTO SE COPIO
002500*                               DE UN MODULO ANTERIOR A 1999 QUE
002600*                               SI SE REVISO PARA EL CAMBIO DE
002700*                               SIGLO Y CONVIENE QUE QUEDE ESCRITO.
002800*    2011-09-02 RVA   UZ-0402   SE AÑADE EL CAMBIO ENCADENADO
002900*                               POR BUSQUEDA EN ANCHURA SOBRE LA
003000*                               TABLA DE CAMBIOS.
003100*    2012-02-17 MRC   UZ-0408   SE CORRIGE EL DESENCOLADO: LA
003200*                               COLA NO SE VACIABA BIEN CUANDO EL
003300*                               GRAFO DE CAMBIOS TENIA UN CICLO Y
003400*                               EL PROGRAMA SE QUEDABA DANDO
003500*                               VUELTAS SIN ENCONTRAR CAMINO.
003600*    2013-05-14 RVA   UZ-0420   SE AÑADE EL CALCULO DE CASHBACK
003700*                               POR NUMERO DE VISITAS AL
003800*                               COMERCIO Y POR UMBRAL DE GASTO.
003900*    2014-11-06 DFE   UZ-0429   SE AÑADEN LAS VISTAS EN CENTIMOS
004000*                               DE TASA, PORCENTAJE Y TOTAL RON
004100*                               PARA EL LISTADO DE AUDITORIA DE
004200*                               CAMBIOS Y CASHBACK QUE PIDE
004300*                               INTERVENCION.
004400*    2016-08-22 RVA   UZ-0441   SE REVISAN LOS UMBRALES DE LA
004500*                               ESTRATEGIA POR GASTO, QUE NO
004600*                               COINCIDIAN CON LA TABLA QUE
004700*                               MANEJA EL DEPARTAMENTO COMERCIAL.
004800*    2019-04-09 MRC   UZ-0455   AUDITORIA DE COMENTARIOS; SIN
004900*                               CAMBIOS DE LOGICA.
005000*****************************************************************
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400*        BANKSVC NO ABRE FICHERO ALGUNO: ES UNA SUBRUTINA DE
005500*        CALCULO PURO QUE RECIBE SUS DATOS DE ENTRADA Y DEVUELVE
005600*        SU RESULTADO EN LA LINKAGE SECTION.  LA CLASE CLASE-DIVISA
005700*        SE DECLARA AQUI POR COHERENCIA CON EL RESTO DE MODULOS DE
005800*        LA FAMILIA BANKXXX, AUNQUE ESTA SUBRUTINA EN PARTICULAR NO
005900*        LLEGA A USARLA EN NINGUNA CONDICION.
006000 SPECIAL-NAMES.
006100     CLASS CLASE-DIVISA IS "A" THRU "Z".
006200
006300 DATA DIVISION.
006400 WORKING-STORAGE SECTION.
006500*        TABLAS DE TRABAJO DE LA BUSQUEDA EN ANCHURA (BFS) SOBRE
006600*        EL GRAFO DE CAMBIOS DE DIVISA.  BFS-VISITADA LLEVA EL
006700*        CONJUNTO DE DIVISAS YA EXPLORADAS (PARA NO VOLVER A
006800*        ENTRAR EN UN NODO Y EVITAR BUCLES SI EL GRAFO TIENE UN
006900*        CICLO); BFS-COLA-DIVISA/BFS-COLA-TASA SON LA COLA DE
007000*        NODOS PENDIENTES DE EXPANDIR, CON LA TASA ACUMULADA
007100*        DESDE LA DIVISA ORIGEN HASTA ESE NODO.  NO SE USA NINGUNA
007200*        ESTRUCTURA DE PILA O LISTA ENLAZADA PORQUE EL COBOL DE
007300*        ESTA CASA TRABAJA SIEMPRE CON TABLAS OCCURS DE TAMAÑO FIJO.
007400 01  AREA-TRABAJO-BFS.
007500*        CONJUNTO DE DIVISAS VISITADAS; 20 ENTRADAS PORQUE LA
007600*        TABLA DE CAMBIOS (TX-TABLA) NO PASA DE ESE NUMERO DE
007700*        DIVISAS DISTINTAS EN LA CARTERA ACTUAL DEL BANCO.
007800     05  BFS-VISITADA OCCURS 20 INDEXED BY BFS-V-IDX
007900                                PIC X(03).
008000*        COLA FIFO DE DIVISAS PENDIENTES DE EXPANDIR.
008100     05  BFS-COLA-DIVISA OCCURS 20 INDEXED BY BFS-Q-IDX
008200                                PIC X(03).
008300*        TASA ACUMULADA PARALELA A BFS-COLA-DIVISA (MISMO INDICE).
008400     05  BFS-COLA-TASA OCCURS 20 INDEXED BY BFS-QR-IDX
008500                                PIC S9(9)V9(6) COMP-3.
008600     05  BFS-NUM-VISITADAS        PIC 9(4) COMP.
008700*        CABEZA Y COLA DE LA COLA FIFO; CUANDO CABEZA SUPERA A
008800*        COLA, LA COLA ESTA VACIA Y NO HAY CAMINO HASTA LA DIVISA
008900*        DESTINO (SVC-AMOUNT-OUT QUEDA SIN CALCULAR).
009000     05  BFS-COLA-CABEZA           PIC 9(4) COMP.
009100     05  BFS-COLA-COLA             PIC 9(4) COMP.
009200     05  BFS-ENCONTRADA            PIC X(01).
009300         88  BFS-SI-ENCONTRADA         VALUE "Y".
009400     05  FILLER                    PIC X(08).
009500
009600*        CONTADOR DE USO GENERAL (NO SE USA ACTUALMENTE, SE
009700*        CONSERVA PORQUE OTRAS RUTINAS DE ESTA FAMILIA LO TRAEN
009800*        DECLARADO DESDE QUE SE PARTIO BANKSVC DE BANK1).
009900 77  WK-I                         PIC 9(4) COMP.
010000*        DIVISA QUE SE ESTA DESENCOLANDO EN CADA VUELTA DEL BFS.
010100 77  WK-NODO-ACTUAL               PIC X(03).
010200*        TASA ACUMULADA HASTA WK-NODO-ACTUAL.
010300 77  WK-TASA-ACTUAL               PIC S9(9)V9(6) COMP-3.
010400*        PORCENTAJE DE CASHBACK DE LA ESTRATEGIA QUE TOQUE.
010500 77  WK-PORCENTAJE                PIC S9(3)V9(4) COMP-3.
010600*        TOTAL RON ACUMULADO (GASTO PREVIO + IMPORTE ACTUAL) QUE
010700*        SE COMPARA CONTRA LOS CORTES DE LA ESTRATEGIA POR UMBRAL.
010800 77  WK-TOTAL-RON-NUEVO           PIC S9(9)V99    COMP-3.
010900
011000*        VISTA EN DIEZMILESIMAS (SIN PUNTO DECIMAL IMPLICITO) DEL
011100*        TIPO DE CAMBIO EFECTIVO QUE DEJA LA BUSQUEDA ENCADENADA,
011200*        PARA EL LISTADO DE AUDITORIA DE CAMBIOS QUE SACA RIESGOS
011300*        CUANDO EL CAMBIO NO ES DIRECTO.
011400 01  WK-TASA-GRUPO.
011500     05  WK-TASA-ACTUAL-G           PIC S9(9)V9(6).
011600 01  WK-TASA-CTS REDEFINES WK-TASA-GRUPO.
011700     05  WK-TASA-ACTUAL-CTS         PIC S9(15).
011800
011900*        VISTA EN CENTIMOS DEL PORCENTAJE DE CASHBACK APLICADO,
012000*        PARA EL MISMO LISTADO DE AUDITORIA.
012100 01  WK-PORCENTAJE-GRUPO.
012200     05  WK-PORCENTAJE-G            PIC S9(3)V9(4).
012300 01  WK-PORCENTAJE-CTS REDEFINES WK-PORCENTAJE-GRUPO.
012400     05  WK-PORCENTAJE-CTS          PIC S9(7).
012500
012600*        VISTA EN CENTIMOS DEL TOTAL RON ACUMULADO QUE SE COMPARA
012700*        CONTRA LOS UMBRALES DE LA ESTRATEGIA "spendingThreshold";
012800*        EL CUADRE CONTRA EL ARQUEO DE CAJA SIGUE EN CENTIMOS.
012900 01  WK-TOTAL-RON-GRUPO.
013000     05  WK-TOTAL-RON-NUEVO-G       PIC S9(9)V99.
013100 01  WK-TOTAL-RON-CTS REDEFINES WK-TOTAL-RON-GRUPO.
013200     05  WK-TOTAL-RON-NUEVO-CTS     PIC S9(11).
013300
013400 LINKAGE SECTION.
013500*        AREA DE CONTROL COMUN: TABLA DE CAMBIOS Y DEMAS TABLAS
013600*        MAESTRAS, TAL CUAL LAS DEJA BANKMAIN EN MEMORIA.
013700 COPY BKCTLARE.
013800*        AREA DE PARAMETROS DEL SERVICIO (ENTRADA/SALIDA DE ESTA
013900*        SUBRUTINA); LAYOUT COMUN A TODOS LOS MODULOS QUE LLAMAN.
014000 COPY BKSVCPRM.
014100
014200 PROCEDURE DIVISION USING AREA-CONTROL-COMUN AREA-PARM-SERVICIO.
014300*****************************************************************
014400*    ESQUEMA GENERAL DEL MODULO
014500*
014600*    0050 DESPACHO-SERVICIO  (EVALUA SVC-SERVICE-TYPE)
014700*      |
014800*      +-- SVC-ES-CONVERSION --> 1000 CONVERTIR-DIVISA
014900*      |        |                  +-- 1100 CAMBIO DIRECTO (TABLA)
015000*      |        |                  +-- 1200 CAMBIO ENCADENADO (BFS)
015100*      |        |                        +-- 1210 DESENCOLAR
015200*      |        |                        +-- 1220 EXPANDIR VECINOS
015300*      |        |                        +-- 1230 YA-VISITADA
015400*      |        +-- SALE SIEMPRE POR 1000-CONVERTIR-EXIT
015500*      |
015600*      +-- SVC-ES-CASHBACK --> 2000 CALCULAR-CASHBACK
015700*               |                +-- 2100 POR VISITAS (nrOfTransac.)
015800*               +-- 2200 POR UMBRAL (spendingThreshold)
015900*
016000*    LOS DOS SERVICIOS SON INDEPENDIENTES; NO HAY UNA LLAMADA QUE
016100*    PIDA CONVERSION Y CASHBACK A LA VEZ, PORQUE LOS PROGRAMAS DE
016200*    COMANDO (BANKPAY, BANKXFR...) HACEN PRIMERO LA CONVERSION Y,
016300*    SOLO SI LA TRANSACCION SE GRABA BIEN, VUELVEN A LLAMAR A ESTA
016400*    SUBRUTINA PARA EL CASHBACK CON EL IMPORTE YA CONVERTIDO.
016500*****************************************************************
016600 0050-DESPACHO-SERVICIO.
016700     IF SVC-ES-CONVERSION
016800         PERFORM 1000-CONVERTIR-DIVISA THRU 1000-CONVERTIR-EXIT
016900     ELSE
017000         IF SVC-ES-CASHBACK
017100             PERFORM 2000-CALCULAR-CASHBACK
017200                THRU 2000-CALCULAR-CASHBACK-EXIT
017300         END-IF
017400     END-IF.
017500
017600     EXIT PROGRAM.
017700
017800*****************************************************************
017900*    1000  SERVICIO DE CAMBIO DE DIVISA (DIRECTO Y ENCADENADO)
018000*****************************************************************
018100 1000-CONVERTIR-DIVISA.
018200*        SI ORIGEN Y DESTINO SON LA MISMA DIVISA NO HACE FALTA
018300*        CONSULTAR NINGUNA TABLA; SE DEVUELVE EL MISMO IMPORTE
018400*        (EQUIVALE A UNA TASA DE 1, PERO NO SE BUSCA EN TX-TABLA
018500*        PORQUE ALGUNOS CAMBIOS NO TIENEN LA FILA "DIVISA A SI
018600*        MISMA" CARGADA).
018700     IF SVC-CURR-FROM = SVC-CURR-TO
018800         MOVE SVC-AMOUNT-IN TO SVC-AMOUNT-OUT
018900         GO TO 1000-CONVERTIR-EXIT.
019000
019100     MOVE "N" TO BFS-ENCONTRADA.
019200     SET FXR-IDX TO 1.
019300
019400*        RECORRIDO LINEAL DE LA TABLA DE CAMBIOS BUSCANDO UNA FILA
019500*        ORIGEN-DESTINO EXACTA.  LA TABLA NO VIENE ORDENADA POR
019600*        ORIGEN NI POR DESTINO (SE CARGA EN EL ORDEN DEL FICHERO
019700*        MAESTRO DE CAMBIOS), ASI QUE NO CABE UNA BUSQUEDA
019800*        BINARIA; CON EL NUMERO DE FILAS ACTUAL EL RECORRIDO
019900*        LINEAL NO PESA EN EL TIEMPO DE BATCH.
020000 1100-BUSCAR-CAMBIO-DIRECTO.
020100     IF FXR-IDX > CTL-NUM-CAMBIOS
020200         GO TO 1200-BUSCAR-CAMBIO-ENCADENADO.
020300
020400     IF TX-FROM(FXR-IDX) = SVC-CURR-FROM
020500        AND TX-TO(FXR-IDX) = SVC-CURR-TO
020600         COMPUTE SVC-AMOUNT-OUT =
020700                 SVC-AMOUNT-IN * TX-RATE(FXR-IDX)
020800         GO TO 1000-CONVERTIR-EXIT.
020900
021000     SET FXR-IDX UP BY 1.
021100     GO TO 1100-BUSCAR-CAMBIO-DIRECTO.
021200
021300*****************************************************************
021400*    1200  NO HAY CAMBIO DIRECTO - BUSQUEDA EN ANCHURA (BFS)
021500*    SOBRE EL GRAFO DE CAMBIOS CARGADO EN TABLA-CAMBIOS.  SE USA
021600*    BFS Y NO BUSQUEDA EN PROFUNDIDAD PORQUE INTERESA EL CAMINO
021700*    CON MENOS SALTOS (CADA SALTO ARRASTRA SU PROPIO REDONDEO DE
021800*    TASA, ASI QUE A IGUALDAD DE DIVISAS CONECTADAS EL CAMINO MAS
021900*    CORTO ES EL QUE MENOS SE DESVIA DEL CAMBIO REAL DE MERCADO).
022000*****************************************************************
022100 1200-BUSCAR-CAMBIO-ENCADENADO.
022200*        SE ENCOLA LA DIVISA ORIGEN CON TASA 1 (TODAVIA NO SE HA
022300*        CRUZADO NINGUN CAMBIO) Y SE MARCA COMO VISITADA PARA QUE
022400*        EL BFS NO VUELVA A ENCOLARLA SI EL GRAFO TIENE UN CICLO
022500*        QUE PASE POR ELLA.
022600     MOVE 1 TO BFS-NUM-VISITADAS.
022700     MOVE SVC-CURR-FROM TO BFS-VISITADA(1).
022800     MOVE 1 TO BFS-COLA-CABEZA.
022900     MOVE 1 TO BFS-COLA-COLA.
023000     MOVE SVC-CURR-FROM TO BFS-COLA-DIVISA(1).
023100     MOVE 1 TO BFS-COLA-TASA(1).
023200
023300*        SI LA CABEZA SUPERA A LA COLA, LA COLA SE HA VACIADO SIN
023400*        ALCANZAR LA DIVISA DESTINO: NO HAY CAMINO EN EL GRAFO DE
023500*        CAMBIOS Y SE SALE SIN TOCAR SVC-AMOUNT-OUT (EL PROGRAMA
023600*        QUE LLAMA DEBE TRATAR ESO COMO CAMBIO NO DISPONIBLE).
023700 1210-DESENCOLAR.
023800     IF BFS-COLA-CABEZA > BFS-COLA-COLA
023900         GO TO 1000-CONVERTIR-EXIT.
024000
024100     MOVE BFS-COLA-DIVISA(BFS-COLA-CABEZA) TO WK-NODO-ACTUAL.
024200     MOVE BFS-COLA-TASA(BFS-COLA-CABEZA)   TO WK-TASA-ACTUAL.
024300
024400*        VISTA EN DIEZMILESIMAS DE LA TASA ACUMULADA HASTA ESTE
024500*        NODO, PARA EL LISTADO DE AUDITORIA DE CAMBIOS ENCADENADOS
024600*        (VER WK-TASA-GRUPO EN WORKING-STORAGE).
024700     MOVE WK-TASA-ACTUAL TO WK-TASA-ACTUAL-G.
024800
024900     IF WK-NODO-ACTUAL = SVC-CURR-TO
025000         COMPUTE SVC-AMOUNT-OUT =
025100                 SVC-AMOUNT-IN * WK-TASA-ACTUAL
025200         GO TO 1000-CONVERTIR-EXIT.
025300
025400     SET FXR-IDX TO 1.
025500
025600*        SE RECORRE OTRA VEZ TODA LA TABLA DE CAMBIOS BUSCANDO
025700*        LAS FILAS QUE SALEN DE WK-NODO-ACTUAL (SUS "VECINOS" EN
025800*        EL GRAFO) Y SE ENCOLA CADA UNO QUE NO ESTUVIERA YA
025900*        VISITADO, CON LA TASA ACUMULADA HASTA AHI.
026000 1220-EXPANDIR-VECINOS.
026100     IF FXR-IDX > CTL-NUM-CAMBIOS
026200         SET BFS-COLA-CABEZA UP BY 1
026300         GO TO 1210-DESENCOLAR.
026400
026500     IF TX-FROM(FXR-IDX) NOT = WK-NODO-ACTUAL
026600         SET FXR-IDX UP BY 1
026700         GO TO 1220-EXPANDIR-VECINOS.
026800
026900     PERFORM 1230-YA-VISITADA THRU 1230-YA-VISITADA-EXIT.
027000     IF BFS-SI-ENCONTRADA
027100         SET FXR-IDX UP BY 1
027200         GO TO 1220-EXPANDIR-VECINOS.
027300
027400     ADD 1 TO BFS-NUM-VISITADAS.
027500     MOVE TX-TO(FXR-IDX) TO BFS-VISITADA(BFS-NUM-VISITADAS).
027600
027700     ADD 1 TO BFS-COLA-COLA.
027800     MOVE TX-TO(FXR-IDX) TO BFS-COLA-DIVISA(BFS-COLA-COLA).
027900     COMPUTE BFS-COLA-TASA(BFS-COLA-COLA) =
028000             WK-TASA-ACTUAL * TX-RATE(FXR-IDX).
028100
028200     SET FXR-IDX UP BY 1.
028300     GO TO 1220-EXPANDIR-VECINOS.
028400
028500*        COMPRUEBA SI LA DIVISA DE LA FILA ACTUAL (TX-TO(FXR-IDX))
028600*        YA ESTA EN EL CONJUNTO DE VISITADAS, PARA NO ENCOLARLA
028700*        OTRA VEZ Y EVITAR QUE UN CICLO DEL GRAFO DEJE AL BFS
028800*        DANDO VUELTAS SIN TERMINAR (ERA EL FALLO CORREGIDO EN
028900*        UZ-0408, VER EL HISTORIAL DE CAMBIOS).
029000 1230-YA-VISITADA.
029100     MOVE "N" TO BFS-ENCONTRADA.
029200     SET BFS-V-IDX TO 1.
029300
029400 1231-COMPARAR-VISITADA.
029500     IF BFS-V-IDX > BFS-NUM-VISITADAS
029600         GO TO 1230-YA-VISITADA-EXIT.
029700
029800     IF BFS-VISITADA(BFS-V-IDX) = TX-TO(FXR-IDX)
029900         MOVE "Y" TO BFS-ENCONTRADA
030000         GO TO 1230-YA-VISITADA-EXIT.
030100
030200     SET BFS-V-IDX UP BY 1.
030300     GO TO 1231-COMPARAR-VISITADA.
030400
030500 1230-YA-VISITADA-EXIT.
030600     EXIT.
030700
030800 1000-CONVERTIR-EXIT.
030900     EXIT.
031000
031100*****************************************************************
031200*    2000  CALCULO DE CASHBACK (SE LLAMA YA CON EL CONTADOR DE
031300*    VISITAS AL COMERCIO Y EL TOTAL RON ACUMULADO CALCULADOS POR
031400*    EL PROGRAMA DE COMANDO QUE INVOCA, PORQUE SOLO EL CONOCE
031500*    EL DIARIO DE TRANSACCIONES DE LA CUENTA QUE PAGA).  ESTA
031600*    SUBRUTINA NO LEE NINGUN FICHERO NI ESCRIBE TRANSACCION:
031700*    SOLO DEVUELVE EL IMPORTE DE CASHBACK, Y ES EL PROGRAMA QUE
031800*    LLAMA (BANKPAY) QUIEN DECIDE SI SE ABONA Y LO GRABA.
031900*****************************************************************
032000 2000-CALCULAR-CASHBACK.
032100     MOVE 0 TO SVC-CASHBACK-OUT.
032200
032300*        LAS DOS ESTRATEGIAS SON EXCLUYENTES: EL COMERCIO SE DA
032400*        DE ALTA CON UNA U OTRA EN EL CATALOGO DE COMERCIOS, NUNCA
032500*        CON LAS DOS; SI SVC-CMR-STRATEGY NO ES NINGUNA DE LAS DOS
032600*        CADENAS RECONOCIDAS, SVC-CASHBACK-OUT SE QUEDA A CERO.
032700     IF SVC-CMR-STRATEGY = "nrOfTransactions"
032800         PERFORM 2100-CASHBACK-POR-VISITAS
032900            THRU 2100-CASHBACK-POR-VISITAS-EXIT
033000     ELSE
033100         IF SVC-CMR-STRATEGY = "spendingThreshold"
033200             PERFORM 2200-CASHBACK-POR-UMBRAL
033300                THRU 2200-CASHBACK-POR-UMBRAL-EXIT
033400         END-IF
033500     END-IF.
033600
033700 2000-CALCULAR-CASHBACK-EXIT.
033800     EXIT.
033900
034000*        ESTRATEGIA "nrOfTransactions": PAGA UN PORCENTAJE FIJO
034100*        SOLO CUANDO EL CONTADOR DE VISITAS AL COMERCIO COINCIDE
034200*        EXACTAMENTE CON EL UMBRAL DE SU CATEGORIA (NO "A PARTIR
034300*        DE", SINO "ESA VISITA EN CONCRETO"); EL DEPARTAMENTO
034400*        COMERCIAL LO QUISO ASI PARA QUE EL CASHBACK SE SIENTA
034500*        COMO UN PREMIO PUNTUAL Y NO COMO UNA RENTA FIJA.
034600 2100-CASHBACK-POR-VISITAS.
034700     MOVE 0 TO WK-PORCENTAJE.
034800
034900     IF SVC-CMR-TYPE = "Food"
035000        AND SVC-TXN-COUNT-AT-MERCHANT = 2
035100         MOVE 0.02 TO WK-PORCENTAJE
035200     ELSE
035300         IF SVC-CMR-TYPE = "Clothes"
035400            AND SVC-TXN-COUNT-AT-MERCHANT = 5
035500             MOVE 0.05 TO WK-PORCENTAJE
035600         ELSE
035700             IF SVC-CMR-TYPE = "Tech"
035800                AND SVC-TXN-COUNT-AT-MERCHANT = 10
035900                 MOVE 0.10 TO WK-PORCENTAJE
036000             END-IF
036100         END-IF
036200     END-IF.
036300
036400*        VISTA EN CENTIMOS DEL PORCENTAJE APLICADO, PARA EL
036500*        LISTADO DE AUDITORIA DE CASHBACK (VER WK-PORCENTAJE-GRUPO
036600*        EN WORKING-STORAGE).
036700     MOVE WK-PORCENTAJE TO WK-PORCENTAJE-G.
036800
036900     COMPUTE SVC-CASHBACK-OUT ROUNDED =
037000             SVC-AMOUNT-IN * WK-PORCENTAJE.
037100
037200 2100-CASHBACK-POR-VISITAS-EXIT.
037300     EXIT.
037400
037500*        ESTRATEGIA "spendingThreshold": PAGA UN PORCENTAJE
037600*        ESCALONADO SEGUN EL TOTAL RON ACUMULADO POR EL CLIENTE
037700*        EN ESE COMERCIO (GASTO PREVIO MAS EL IMPORTE DE LA
037800*        OPERACION ACTUAL), Y SE CRUZA ADEMAS CON EL PLAN DE
037900*        COMISIONES DEL CLIENTE (SILVER/GOLD/OTRO) PORQUE LOS
038000*        PLANES SUPERIORES LLEVAN MEJOR CASHBACK COMO VENTAJA
038100*        COMERCIAL, IGUAL QUE EN BANKPAY CON LA COMISION FIJA.
038200*        LOS CORTES (500/300/100) SE REVISARON EN UZ-0441 PARA
038300*        CUADRAR CON LA TABLA QUE MANEJA COMERCIAL; NO TOCAR SIN
038400*        CONFIRMAR CON ELLOS PRIMERO.
038500 2200-CASHBACK-POR-UMBRAL.
038600     COMPUTE WK-TOTAL-RON-NUEVO =
038700             SVC-RUNNING-RON-TOTAL + SVC-AMOUNT-IN-RON.
038800
038900*        VISTA EN CENTIMOS DEL TOTAL RON ACUMULADO, PARA EL MISMO
039000*        LISTADO DE AUDITORIA (VER WK-TOTAL-RON-GRUPO ARRIBA).
039100     MOVE WK-TOTAL-RON-NUEVO TO WK-TOTAL-RON-NUEVO-G.
039200
039300     MOVE 0 TO WK-PORCENTAJE.
039400
039500     IF WK-TOTAL-RON-NUEVO >= 500
039600         EVALUATE TRUE
039700             WHEN SVC-PLAN = "silver"
039800                 MOVE 0.50 TO WK-PORCENTAJE
039900             WHEN SVC-PLAN = "gold"
040000                 MOVE 0.70 TO WK-PORCENTAJE
040100             WHEN OTHER
040200                 MOVE 0.25 TO WK-PORCENTAJE
040300         END-EVALUATE
040400     ELSE
040500         IF WK-TOTAL-RON-NUEVO >= 300
040600             EVALUATE TRUE
040700                 WHEN SVC-PLAN = "silver"
040800                     MOVE 0.40 TO WK-PORCENTAJE
040900                 WHEN SVC-PLAN = "gold"
041000                     MOVE 0.60 TO WK-PORCENTAJE
041100                 WHEN OTHER
041200                     MOVE 0.20 TO WK-PORCENTAJE
041300             END-EVALUATE
041400         ELSE
041500             IF WK-TOTAL-RON-NUEVO >= 100
041600                 EVALUATE TRUE
041700                     WHEN SVC-PLAN = "silver"
041800                         MOVE 0.30 TO WK-PORCENTAJE
041900                     WHEN SVC-PLAN = "gold"
042000                         MOVE 0.50 TO WK-PORCENTAJE
042100                     WHEN OTHER
042200                         MOVE 0.10 TO WK-PORCENTAJE
042300                 END-EVALUATE
042400             END-IF
042500         END-IF
042600     END-IF.
042700
042800*        POR DEBAJO DE 100 RON ACUMULADOS NO HAY CASHBACK EN
042900*        ESTA ESTRATEGIA; WK-PORCENTAJE SE QUEDA A CERO Y EL
043000*        COMPUTE DE ABAJO DEVUELVE SVC-CASHBACK-OUT = 0.
043100     COMPUTE SVC-CASHBACK-OUT ROUNDED =
043200             SVC-AMOUNT-IN * WK-PORCENTAJE.
043300
043400 2200-CASHBACK-POR-UMBRAL-EXIT.
043500     EXIT.
