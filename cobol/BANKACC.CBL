000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANKACC.
000300 AUTHOR. J. L. GRACIA.
000400 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN. 30/05/2002.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS UNIZARBANK.
000800*****************************************************************
000900*    BANKACC - ALTA Y BAJA DE CUENTA, ALTA Y BAJA DE TARJETA
001000*    (ESTANDAR Y DE UN SOLO USO) Y CONSULTA DE ESTADO DE TARJETA.
001100*    LO LLAMA BANKMAIN CON AREA-CONTROL-COMUN Y CMD-INPUT-REG,
001200*    IGUAL QUE BANK1 LLAMABA A LOS BANKN DE OPERACION DE CAJERO.
001300*    ESTE PROGRAMA NO MUEVE SALDO EN NINGUNA DE SUS OPERACIONES,
001400*    SALVO PARA FIJAR EL LIMITE DE INGRESO INICIAL DE LA CUENTA DE
001500*    NEGOCIO; LOS MOVIMIENTOS DE DINERO PROPIAMENTE DICHOS LOS
001600*    HACEN BANKDEP, BANKXFR, BANKATM Y BANKPAY. AQUI SOLO SE
001700*    MANTIENEN LAS TABLAS MAESTRAS DE CUENTAS Y TARJETAS.
001800*-----------------------------------------------------------------
001900*    HISTORIAL DE CAMBIOS
002000*    FECHA      INIC  PETIC     DESCRIPCION
002100*    ---------- ----  --------  --------------------------------
002200*    2002-05-30 PAG   UZ-0295   PRIMERA VERSION - ALTA/BAJA DE
002300*                               CUENTA CLASICA Y DE AHORRO.
002400*    2002-11-14 PAG   UZ-0299   SE AÑADE ALTA/BAJA DE TARJETA.
002500*    1998-12-03 PAG   UZ-0260   REVISION DEL MILENIO - SE AUDITARON
002600*                               LOS CAMPOS DE FECHA DE LA TABLA DE
002700*                               CUENTAS Y TARJETAS; NO SE MODIFICA
002800*                               ESTE PROGRAMA, TODAVIA NO EXISTIA.
002900*    2003-05-12 PAG   UZ-0302   SE AÑADE LA TARJETA DE UN SOLO
003000*                               USO DE COMPRA ONLINE.
003100*    2005-02-25 DFE   UZ-0331   SE AÑADE LA CONSULTA DE ESTADO DE
003200*                               TARJETA (ACTIVA/BLOQUEADA).
003300*    2006-07-19 MRC   UZ-0345   SE CORRIGE LA BUSQUEDA DE USUARIO
003400*                               EN 1010, QUE NO SALTABA BIEN AL
003500*                               LLEGAR AL FINAL DE LA TABLA.
003600*    2008-10-08 RVA   UZ-0375   LA CUENTA DE NEGOCIO NACE CON
003700*                               LIMITE DE INGRESO DE 500 RON
003800*                               CONVERTIDO A LA DIVISA DE LA
003900*                               CUENTA (SE LLAMA A BANKSVC).
004000*    2010-03-02 DFE   UZ-0391   LA BAJA DE CUENTA Y LA CONGELACION
004100*                               DE TARJETA DEJAN CONSTANCIA DEL
004200*                               SALDO EN CENTIMOS PARA LA
004300*                               AUDITORIA DE FIN DE MES.
004400*    2012-06-21 RVA   UZ-0410   REVISION DE COMENTARIOS TRAS
004500*                               AUDITORIA INTERNA DE MANTENIMIENTO;
004600*                               SIN CAMBIOS DE LOGICA.
004700*    2019-07-02 MRC   UZ-0456   SE AÑADE EN 3000 LA BUSQUEDA DE LA
004800*                               CUENTA POR IBAN Y LA COMPROBACION
004900*                               DE QUE EL EMAIL DEL COMANDO ES EL
005000*                               DEL TITULAR; ANTES SE CREABA LA
005100*                               TARJETA SIN MIRAR QUIEN LA PEDIA.
005200*                               LA TARJETA DE UN SOLO USO (3500) NO
005300*                               SE TOCA.
005400*****************************************************************
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900*        CLASE DE CARACTER USADA PARA VALIDAR LA DIVISA DE LA
006000*        CUENTA ANTES DE LLAMAR A BANKSVC EN EL ALTA DE NEGOCIO.
006100     CLASS CLASE-DIVISA IS "A" THRU "Z".
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500*        DIARIO DE TRANSACCIONES, COMPARTIDO POR TODOS LOS
006600*        MODULOS DE OPERACION DE CAJERO Y CUENTA.
006700     SELECT F-TRANSACCIONES ASSIGN TO TXNDD
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS FS-TXN.
007000*        FICHERO DE INFORMES/ERRORES, UNA LINEA POR EVENTO.
007100     SELECT F-INFORMES ASSIGN TO RPTDD
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS FS-RPT.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700*        REGISTRO DE MOVIMIENTO; LAYOUT EN COPY BKTXNREC, COMUN A
007800*        TODOS LOS MODULOS QUE ESCRIBEN AL DIARIO.
007900 FD  F-TRANSACCIONES
008000     LABEL RECORDS ARE STANDARD.
008100     COPY BKTXNREC.
008200
008300*        REGISTRO DE INFORME/ERROR; LAYOUT EN COPY BKRPTREC.
008400 FD  F-INFORMES
008500     LABEL RECORDS ARE STANDARD.
008600     COPY BKRPTREC.
008700
008800 WORKING-STORAGE SECTION.
008900*        INDICADORES DE ESTADO DE E/S DE LOS DOS FICHEROS DE SALIDA.
009000 77  FS-TXN                       PIC X(02) VALUE "00".
009100 77  FS-RPT                       PIC X(02) VALUE "00".
009200*        NUMERO DE TARJETA RECIEN GENERADO, ANTES DE GRABARLO EN
009300*        LA TABLA DE TARJETAS.
009400 77  WK-TARJETA-NUEVA             PIC X(16).
009500*        CONMUTADOR DE BUSQUEDA, COMUN A LAS BUSQUEDAS LINEALES DE
009600*        ESTE MODULO (USUARIO, CUENTA, TARJETA).
009700 77  WK-ENCONTRADO                PIC X(01).
009800     88  WK-SI-ENCONTRADO             VALUE "Y".
009900*        PARTE NUMERICA DEL CORRELATIVO DE TARJETA, ANTES DE
010000*        EDITARLA EN WK-TARJETA-NUEVA CON EL PREFIJO "40".
010100 77  WK-NUM-TARJETA-NUM           PIC 9(9) COMP.
010200
010300*        VISTA EN CENTIMOS DEL LIMITE DE INGRESO DE LA CUENTA DE
010400*        NEGOCIO, PARA CUADRAR CON LAS HOJAS DE CONTROL QUE
010500*        CONTABILIDAD SIGUE LLEVANDO EN CENTIMOS DESDE LA EPOCA
010600*        DEL LIBRO MAYOR EN PAPEL.
010700 01  WK-LIMITE-GRUPO.
010800     05  WK-LIMITE-NEGOCIO-G        PIC S9(9)V99.
010900*        LA MISMA POSICION DE MEMORIA, LEIDA COMO ENTERO DE
011000*        CENTIMOS SIN PUNTO DECIMAL IMPLICITO.
011100 01  WK-LIMITE-CTS REDEFINES WK-LIMITE-GRUPO.
011200     05  WK-LIMITE-NEGOCIO-CTS      PIC S9(11).
011300
011400*        VISTA EN CENTIMOS DEL SALDO DE LA CUENTA EN EL MOMENTO DE
011500*        EVALUAR SI LA TARJETA DEBE CONGELARSE; SE DEJA ASI PORQUE
011600*        EL INFORME DE AUDITORIA DE CONGELACIONES, HEREDADO DEL
011700*        CAJERO ANTIGUO, SIGUE TRABAJANDO EN CENTIMOS.
011800 01  WK-SALDO-GRUPO.
011900     05  WK-SALDO-CONGELA-G         PIC S9(9)V99.
012000*        IDEM, VISTA EN CENTIMOS DEL MISMO SALDO.
012100 01  WK-SALDO-CTS REDEFINES WK-SALDO-GRUPO.
012200     05  WK-SALDO-CONGELA-CTS       PIC S9(11).
012300
012400*        DESGLOSE DEL NUMERO DE TARJETA EN BLOQUES DE 4 CIFRAS,
012500*        IGUAL QUE EN LOS MODULOS DE OPERACION DE CAJERO, PARA
012600*        ENMASCARAR LOS DOS BLOQUES CENTRALES EN EL JUSTIFICANTE
012700*        DE ALTA QUE SE ENVIA AL CLIENTE.
012800 01  WK-TARJETA-GRUPO.
012900*        LOS 16 DIGITOS DEL NUMERO DE TARJETA TAL CUAL SE GENERAN.
013000     05  WK-TARJETA-NUM             PIC X(16).
013100 01  WK-TARJETA-PARTES REDEFINES WK-TARJETA-GRUPO.
013200*        BLOQUE 1: SE IMPRIME TAL CUAL EN EL JUSTIFICANTE DE ALTA.
013300     05  WK-TARJETA-BLOQUE-1        PIC X(04).
013400*        BLOQUES 2 Y 3: SE ENMASCARAN CON "XXXX" AL IMPRIMIR.
013500     05  WK-TARJETA-BLOQUE-2        PIC X(04).
013600     05  WK-TARJETA-BLOQUE-3        PIC X(04).
013700*        BLOQUE 4: SE IMPRIME TAL CUAL, IGUAL QUE EL BLOQUE 1.
013800     05  WK-TARJETA-BLOQUE-4        PIC X(04).
013900
014000*        TABLAS MAESTRAS (TARJETAS, CUENTAS, USUARIOS) Y AREA DE
014100*        SERVICIO DE CAMBIO DE DIVISA, COMUNES A TODOS LOS MODULOS.
014200 COPY BKSVCPRM.
014300
014400 LINKAGE SECTION.
014500*        AREA DE CONTROL COMUN: CONTADORES DE TABLA Y LAS PROPIAS
014600*        TABLAS DE TARJETAS/CUENTAS/USUARIOS, TAL CUAL LAS DEJA
014700*        BANKMAIN EN MEMORIA COMPARTIDA DEL BATCH.
014800 COPY BKCTLARE.
014900*        COMANDO DE ENTRADA YA PARSEADO POR BANKMAIN.
015000 COPY BKCMDREC.
015100
015200 PROCEDURE DIVISION USING AREA-CONTROL-COMUN CMD-INPUT-REG.
015300*****************************************************************
015400*    ESQUEMA GENERAL DEL MODULO (PARA EL QUE LO MANTENGA DESPUES):
015500*
015600*        0050 DESPACHO
015700*          |-- 1000 ALTA-CUENTA (ADD_ACCOUNT)
015800*          |-- 2000 BAJA-CUENTA (DELETE_ACCOUNT)
015900*          |-- 3000 ALTA-TARJETA (CREATE_CARD)
016000*          |-- 3500 ALTA-TARJETA-UNICA (CREATE_ONE_TIME_CARD)
016100*          |-- 4000 BAJA-TARJETA (DELETE_CARD)
016200*          |-- 5000 VERIFICAR-ESTADO-TARJETA (CHECK_CARD_STATUS)
016300*
016400*    3000 Y 3500 COMPARTEN 3900 PARA GENERAR EL NUMERO DE TARJETA.
016500*    TODAS LAS RAMAS, SALVO 5000, ESCRIBEN SIEMPRE TRANSACCION
016600*    "successful" EN 9000; SOLO 5000 PUEDE PASAR POR 9500 SI LA
016700*    TARJETA CONSULTADA NO EXISTE, O NO ESCRIBIR NADA SI LA
016800*    TARJETA CONSULTADA SIGUE DENTRO DE LIMITE.
016900*****************************************************************
017000*    0050  DESPACHO - ESTE MODULO ATIENDE LAS SEIS OPERACIONES DE
017100*    ALTA/BAJA DE CUENTA Y TARJETA MAS LA CONSULTA DE ESTADO; CADA
017200*    RAMA DEL EVALUATE CUBRE UN SOLO CMD-TYPE, NUNCA VARIOS.
017300*****************************************************************
017400 0050-DESPACHO-COMANDO.
017500     EVALUATE TRUE
017600         WHEN CMD-ADD-ACCOUNT
017700             PERFORM 1000-ALTA-CUENTA THRU 1000-ALTA-CUENTA-EXIT
017800         WHEN CMD-DELETE-ACCOUNT
017900             PERFORM 2000-BAJA-CUENTA THRU 2000-BAJA-CUENTA-EXIT
018000         WHEN CMD-CREATE-CARD
018100             PERFORM 3000-ALTA-TARJETA
018200                THRU 3000-ALTA-TARJETA-EXIT
018300         WHEN CMD-CREATE-ONE-TIME-CARD
018400             PERFORM 3500-ALTA-TARJETA-UNICA
018500                THRU 3500-ALTA-TARJETA-UNICA-EXIT
018600         WHEN CMD-DELETE-CARD
018700             PERFORM 4000-BAJA-TARJETA
018800                THRU 4000-BAJA-TARJETA-EXIT
018900         WHEN CMD-CHECK-CARD-STATUS
019000             PERFORM 5000-VERIFICAR-ESTADO-TARJETA
019100                THRU 5000-VERIFICAR-ESTADO-TARJETA-EXIT
019200     END-EVALUATE.
019300
019400     EXIT PROGRAM.
019500
019600*****************************************************************
019700*    1000  ALTA DE CUENTA (CLASICA, AHORRO O NEGOCIO)
019800*****************************************************************
019900 1000-ALTA-CUENTA.
020000     MOVE "N" TO WK-ENCONTRADO.
020100     SET USR-IDX TO 1.
020200
020300*        EL TITULAR DE LA CUENTA NUEVA DEBE EXISTIR YA COMO
020400*        USUARIO DEL BANCO; SI NO SE ENCUENTRA, EL MODULO SALE SIN
020500*        CREAR NADA Y SIN ESCRIBIR TRANSACCION NI INFORME, PORQUE
020600*        BANKMAIN YA VALIDO LA PETICION ANTES DE LLAMAR AQUI.
020700 1010-BUSCAR-USUARIO.
020800     IF USR-IDX > CTL-NUM-USUARIOS
020900         GO TO 1000-ALTA-CUENTA-EXIT.
021000     IF TU-EMAIL(USR-IDX) = CMD-EMAIL
021100         MOVE "Y" TO WK-ENCONTRADO
021200         GO TO 1020-CREAR-CUENTA.
021300     SET USR-IDX UP BY 1.
021400     GO TO 1010-BUSCAR-USUARIO.
021500
021600*        LA CUENTA NUEVA SE AÑADE SIEMPRE AL FINAL DE LA TABLA,
021700*        NUNCA SE REUTILIZA UN HUECO DE UNA CUENTA DADA DE BAJA.
021800 1020-CREAR-CUENTA.
021900     ADD 1 TO CTL-NUM-CUENTAS.
022000     SET ACC-IDX TO CTL-NUM-CUENTAS.
022100
022200*        DATOS BASICOS DE LA CUENTA, TAL CUAL LOS TRAE EL COMANDO.
022300     MOVE CMD-IBAN        TO TA-IBAN(ACC-IDX).
022400     MOVE CMD-ACC-TYPE    TO TA-TYPE(ACC-IDX).
022500     MOVE CMD-EMAIL       TO TA-OWNER-EMAIL(ACC-IDX).
022600     MOVE CMD-CURRENCY    TO TA-CURRENCY(ACC-IDX).
022700*        TODA CUENTA NUEVA NACE A SALDO CERO; NO SE ADMITE UN
022800*        DEPOSITO INICIAL EN LA PROPIA ALTA.
022900     MOVE 0               TO TA-BALANCE(ACC-IDX).
023000*        NINGUNA CUENTA NACE CON SALDO MINIMO, NI CON IMPORTE
023100*        BLOQUEADO POR UNA RETIRADA PENDIENTE DE LIQUIDAR; ESOS
023200*        CAMPOS SOLO LOS TOCAN OTROS MODULOS MAS ADELANTE EN LA
023300*        VIDA DE LA CUENTA.
023400     MOVE 0               TO TA-MIN-BALANCE(ACC-IDX).
023500     MOVE "N"             TO TA-HAS-MIN-BALANCE(ACC-IDX).
023600     MOVE 0               TO TA-BLOCK-AMOUNT(ACC-IDX).
023700     MOVE 0               TO TA-DEPOSIT-LIMIT(ACC-IDX).
023800     MOVE "N"             TO TA-DELETED(ACC-IDX).
023900
024000*        SOLO LA CUENTA DE AHORRO TIENE TIPO DE INTERES; EL RESTO
024100*        QUEDA A CERO, NO A SPACES, PORQUE ES UN CAMPO NUMERICO.
024200     IF TA-TYPE(ACC-IDX) = "savings"
024300         MOVE CMD-INTEREST-RATE TO TA-INTEREST-RATE(ACC-IDX)
024400     ELSE
024500         MOVE 0 TO TA-INTEREST-RATE(ACC-IDX)
024600     END-IF.
024700
024800*        LA CUENTA DE NEGOCIO NACE CON UN LIMITE DE INGRESO DE 500
024900*        RON, CONVERTIDO A LA DIVISA DE LA CUENTA IGUAL QUE
025000*        CUALQUIER OTRO IMPORTE QUE LLEGUE EN RON (UZ-0375); SE
025100*        DEJA CONSTANCIA EN CENTIMOS EN WK-LIMITE-CTS PARA QUE EL
025200*        LISTADO DE ALTAS DE CUENTA DE NEGOCIO DE FIN DE MES PUEDA
025300*        CUADRAR CONTRA EL CAJERO ANTIGUO SIN CONVERTIR DE NUEVO.
025400     IF TA-TYPE(ACC-IDX) = "business"
025500         MOVE "CONVERT"   TO SVC-FUNCTION
025600         MOVE 500         TO SVC-AMOUNT-IN
025700         MOVE "RON"       TO SVC-CURR-FROM
025800         MOVE TA-CURRENCY(ACC-IDX) TO SVC-CURR-TO
025900         CALL "BANKSVC" USING AREA-CONTROL-COMUN
026000                              AREA-PARM-SERVICIO
026100         MOVE SVC-AMOUNT-OUT TO TA-DEPOSIT-LIMIT(ACC-IDX)
026200         MOVE SVC-AMOUNT-OUT TO WK-LIMITE-NEGOCIO-G
026300     END-IF.
026400
026500*        LA ALTA DE CUENTA SE REGISTRA SIEMPRE COMO MOVIMIENTO DE
026600*        IMPORTE CERO; EL IMPORTE DE TXN-AMOUNT NO ES EL LIMITE DE
026700*        INGRESO, QUE SOLO QUEDA REFLEJADO EN LA PROPIA CUENTA.
026800     MOVE "ADD_ACCOUNT"   TO TXN-TYPE.
026900     MOVE CMD-EMAIL       TO TXN-EMAIL.
027000     MOVE SPACES          TO TXN-FROM-IBAN.
027100     MOVE CMD-IBAN        TO TXN-TO-IBAN.
027200     MOVE 0               TO TXN-AMOUNT.
027300     MOVE CMD-CURRENCY    TO TXN-CURRENCY.
027400     MOVE "successful"    TO TXN-STATUS.
027500     MOVE "N"             TO TXN-IS-SPENDING.
027600     MOVE "N"             TO TXN-IS-DEPOSIT.
027700     MOVE SPACES          TO TXN-CARD-NUMBER TXN-COMMERCIANT
027800                              TXN-ERROR.
027900     MOVE "ALTA DE CUENTA" TO TXN-DESCRIPTION.
028000     PERFORM 9000-ESCRIBIR-TRANSACCION
028100        THRU 9000-ESCRIBIR-TRANSACCION-EXIT.
028200
028300 1000-ALTA-CUENTA-EXIT.
028400     EXIT.
028500
028600*****************************************************************
028700*    2000  BAJA DE CUENTA.
028800*    LA BAJA ES SIEMPRE LOGICA (TA-DELETED = "Y"), NUNCA SE BORRA
028900*    LA FILA DE LA TABLA; LAS TARJETAS ASOCIADAS NO SE DAN DE BAJA
029000*    AUTOMATICAMENTE AQUI, ESO LO PIDE EL CLIENTE POR SEPARADO.
029100*****************************************************************
029200 2000-BAJA-CUENTA.
029300     MOVE "N" TO WK-ENCONTRADO.
029400     SET ACC-IDX TO 1.
029500
029600*        UNA CUENTA YA DADA DE BAJA SE TRATA COMO SI NO EXISTIERA,
029700*        PARA QUE NO SE PUEDA VOLVER A DAR DE BAJA LA MISMA CUENTA
029800*        DOS VECES EN EL MISMO LOTE.
029900 2010-BUSCAR-CUENTA.
030000     IF ACC-IDX > CTL-NUM-CUENTAS
030100         GO TO 2000-BAJA-CUENTA-EXIT.
030200     IF TA-IBAN(ACC-IDX) = CMD-IBAN
030300        AND TA-DELETED(ACC-IDX) = "N"
030400         MOVE "Y" TO WK-ENCONTRADO
030500         GO TO 2020-MARCAR-BAJA.
030600     SET ACC-IDX UP BY 1.
030700     GO TO 2010-BUSCAR-CUENTA.
030800
030900 2020-MARCAR-BAJA.
031000     MOVE "Y" TO TA-DELETED(ACC-IDX).
031100
031200*        EL SALDO QUE TENIA LA CUENTA EN EL MOMENTO DE LA BAJA SE
031300*        GUARDA TAMBIEN EN CENTIMOS (WK-SALDO-CTS), POR SI EL
031400*        LISTADO DE BAJAS DE FIN DE MES NECESITA CUADRARLO CONTRA
031500*        EL ARQUEO FISICO DE CAJA, IGUAL QUE EN EL CAJERO ANTIGUO.
031600     MOVE TA-BALANCE(ACC-IDX) TO WK-SALDO-CONGELA-G.
031700
031800*        LA BAJA DE CUENTA SE REGISTRA CON IMPORTE CERO, IGUAL QUE
031900*        EL ALTA; LA DIVISA QUE SE ANOTA ES LA DE LA CUENTA QUE SE
032000*        CIERRA, NO UNA DIVISA FIJA.
032100     MOVE "DELETE_ACCOUNT" TO TXN-TYPE.
032200     MOVE CMD-EMAIL        TO TXN-EMAIL.
032300     MOVE CMD-IBAN         TO TXN-FROM-IBAN.
032400     MOVE SPACES           TO TXN-TO-IBAN.
032500     MOVE 0                TO TXN-AMOUNT.
032600     MOVE TA-CURRENCY(ACC-IDX) TO TXN-CURRENCY.
032700     MOVE "successful"     TO TXN-STATUS.
032800     MOVE "N"               TO TXN-IS-SPENDING.
032900     MOVE "N"               TO TXN-IS-DEPOSIT.
033000     MOVE SPACES            TO TXN-CARD-NUMBER TXN-COMMERCIANT
033100                                TXN-ERROR.
033200     MOVE "BAJA DE CUENTA"  TO TXN-DESCRIPTION.
033300     PERFORM 9000-ESCRIBIR-TRANSACCION
033400        THRU 9000-ESCRIBIR-TRANSACCION-EXIT.
033500
033600 2000-BAJA-CUENTA-EXIT.
033700     EXIT.
033800
033900*****************************************************************
034000*    3000  ALTA DE TARJETA ESTANDAR.
034100*    LA TARJETA ESTANDAR NO CADUCA POR USO, SOLO POR BAJA EXPLICITA
034200*    (4000) O POR CONGELACION DE SALDO (5000); SE DISTINGUE DE LA
034300*    DE UN SOLO USO EN EL CAMPO TT-TYPE, NO EN UNA TABLA DISTINTA.
034400*    SOLO EL TITULAR DE LA CUENTA PUEDE PEDIR EL ALTA DE SU PROPIA
034500*    TARJETA (UZ-0456): SE LOCALIZA LA CUENTA POR EL IBAN Y, SI EL
034600*    EMAIL DEL COMANDO NO ES EL DEL TITULAR, LA PETICION SE IGNORA
034700*    SIN CREAR TARJETA NI ESCRIBIR TRANSACCION.  LA TARJETA DE UN
034800*    SOLO USO (3500) NO LLEVA ESTA COMPROBACION: LA PIDE QUIEN VA A
034900*    PAGAR EN ESE MOMENTO, NO NECESARIAMENTE EL TITULAR DE LA
035000*    CUENTA DE ORIGEN.
035100*****************************************************************
035200 3000-ALTA-TARJETA.
035300     MOVE "N" TO WK-ENCONTRADO.
035400     SET ACC-IDX TO 1.
035500
035600 3005-BUSCAR-CUENTA-TITULAR.
035700     IF ACC-IDX > CTL-NUM-CUENTAS
035800         GO TO 3000-ALTA-TARJETA-EXIT.
035900     IF TA-IBAN(ACC-IDX) = CMD-IBAN
036000         MOVE "Y" TO WK-ENCONTRADO
036100         GO TO 3006-COMPROBAR-TITULAR.
036200     SET ACC-IDX UP BY 1.
036300     GO TO 3005-BUSCAR-CUENTA-TITULAR.
036400
036500 3006-COMPROBAR-TITULAR.
036600     IF CMD-EMAIL NOT = TA-OWNER-EMAIL(ACC-IDX)
036700         GO TO 3000-ALTA-TARJETA-EXIT.
036800
036900     PERFORM 3900-GENERAR-NUMERO-TARJETA
037000        THRU 3900-GENERAR-NUMERO-TARJETA-EXIT.
037100
037200     ADD 1 TO CTL-NUM-TARJETAS.
037300     SET CRD-IDX TO CTL-NUM-TARJETAS.
037400
037500     MOVE WK-TARJETA-NUEVA   TO TT-NUMBER(CRD-IDX).
037600     MOVE CMD-IBAN           TO TT-IBAN(CRD-IDX).
037700     MOVE CMD-EMAIL          TO TT-OWNER-EMAIL(CRD-IDX).
037800     MOVE "standard"         TO TT-TYPE(CRD-IDX).
037900     MOVE "active"           TO TT-STATUS(CRD-IDX).
038000     MOVE "N"                TO TT-DELETED(CRD-IDX).
038100
038200*        SE DESGLOSA EL NUMERO RECIEN GENERADO EN BLOQUES DE 4
038300*        PARA EL JUSTIFICANTE DE ALTA; SOLO SE ENMASCARAN LOS DOS
038400*        BLOQUES CENTRALES, IGUAL QUE EN EL RECIBO DE CAJERO.
038500     MOVE WK-TARJETA-NUEVA   TO WK-TARJETA-NUM.
038600
038700*        SE REGISTRA LA ALTA CONTRA EL IBAN DE LA CUENTA, NO
038800*        CONTRA EL EMAIL, PORQUE UNA CUENTA PUEDE TENER VARIOS
038900*        TITULARES AUTORIZADOS Y LO QUE IMPORTA ES A QUE CUENTA
039000*        QUEDA ASOCIADA LA TARJETA.
039100     MOVE "CREATE_CARD"      TO TXN-TYPE.
039200     MOVE CMD-EMAIL          TO TXN-EMAIL.
039300     MOVE SPACES             TO TXN-FROM-IBAN.
039400     MOVE CMD-IBAN           TO TXN-TO-IBAN.
039500     MOVE 0                  TO TXN-AMOUNT.
039600     MOVE SPACES             TO TXN-CURRENCY.
039700     MOVE "successful"       TO TXN-STATUS.
039800     MOVE "N"                TO TXN-IS-SPENDING.
039900     MOVE "N"                TO TXN-IS-DEPOSIT.
040000     MOVE WK-TARJETA-NUEVA   TO TXN-CARD-NUMBER.
040100     MOVE SPACES             TO TXN-COMMERCIANT TXN-ERROR.
040200     MOVE "ALTA DE TARJETA"  TO TXN-DESCRIPTION.
040300     PERFORM 9000-ESCRIBIR-TRANSACCION
040400        THRU 9000-ESCRIBIR-TRANSACCION-EXIT.
040500
040600 3000-ALTA-TARJETA-EXIT.
040700     EXIT.
040800
040900*****************************************************************
041000*    3500  ALTA DE TARJETA DE UN SOLO USO (COMPRA ONLINE).
041100*    COMPARTE EL MISMO CORRELATIVO Y LA MISMA TABLA TT QUE LA
041200*    TARJETA ESTANDAR (UZ-0302); LA UNICA DIFERENCIA FISICA ES EL
041300*    VALOR "one_time" EN TT-TYPE, QUE BANKPAY CONSULTA PARA SABER
041400*    SI DEBE BLOQUEARLA TRAS EL PRIMER PAGO ACEPTADO.
041500*****************************************************************
041600 3500-ALTA-TARJETA-UNICA.
041700     PERFORM 3900-GENERAR-NUMERO-TARJETA
041800        THRU 3900-GENERAR-NUMERO-TARJETA-EXIT.
041900
042000     ADD 1 TO CTL-NUM-TARJETAS.
042100     SET CRD-IDX TO CTL-NUM-TARJETAS.
042200
042300     MOVE WK-TARJETA-NUEVA   TO TT-NUMBER(CRD-IDX).
042400     MOVE CMD-IBAN           TO TT-IBAN(CRD-IDX).
042500     MOVE CMD-EMAIL          TO TT-OWNER-EMAIL(CRD-IDX).
042600     MOVE "one_time"         TO TT-TYPE(CRD-IDX).
042700     MOVE "active"           TO TT-STATUS(CRD-IDX).
042800     MOVE "N"                TO TT-DELETED(CRD-IDX).
042900
043000*        LA TRANSACCION DE ALTA SE REGISTRA IGUAL QUE LA DE LA
043100*        TARJETA ESTANDAR; TT-TYPE ES LO UNICO QUE DISTINGUE A UNA
043200*        DE LA OTRA EN EL DIARIO.
043300     MOVE "CREATE_CARD"      TO TXN-TYPE.
043400     MOVE CMD-EMAIL          TO TXN-EMAIL.
043500     MOVE SPACES             TO TXN-FROM-IBAN.
043600     MOVE CMD-IBAN           TO TXN-TO-IBAN.
043700     MOVE 0                  TO TXN-AMOUNT.
043800     MOVE SPACES             TO TXN-CURRENCY.
043900     MOVE "successful"       TO TXN-STATUS.
044000     MOVE "N"                TO TXN-IS-SPENDING.
044100     MOVE "N"                TO TXN-IS-DEPOSIT.
044200     MOVE WK-TARJETA-NUEVA   TO TXN-CARD-NUMBER.
044300     MOVE SPACES             TO TXN-COMMERCIANT TXN-ERROR.
044400     MOVE "ALTA DE TARJETA DE UN SOLO USO" TO TXN-DESCRIPTION.
044500     PERFORM 9000-ESCRIBIR-TRANSACCION
044600        THRU 9000-ESCRIBIR-TRANSACCION-EXIT.
044700
044800 3500-ALTA-TARJETA-UNICA-EXIT.
044900     EXIT.
045000
045100*****************************************************************
045200*    3900  GENERACION DEL NUMERO DE TARJETA (CORRELATIVO SOBRE
045300*    EL CONTADOR DE TARJETAS DEL LOTE, IGUAL QUE LOS PROGRAMAS
045400*    DE CAJERO NUMERABAN LAS CUENTAS NUEVAS).
045500*****************************************************************
045600*        PREFIJO "40" FIJO (MARCA DE TARJETA DE LA CASA) SEGUIDO
045700*        DE UN CORRELATIVO DE 9 CIFRAS SOBRE EL CONTADOR DE
045800*        TARJETAS DEL LOTE; NO SE REUTILIZAN NUMEROS DE TARJETAS
045900*        DADAS DE BAJA.
046000 3900-GENERAR-NUMERO-TARJETA.
046100     COMPUTE WK-NUM-TARJETA-NUM = CTL-NUM-TARJETAS + 1.
046200     MOVE SPACES TO WK-TARJETA-NUEVA.
046300     MOVE "40" TO WK-TARJETA-NUEVA(1:2).
046400     MOVE WK-NUM-TARJETA-NUM TO WK-TARJETA-NUEVA(3:9).
046500
046600 3900-GENERAR-NUMERO-TARJETA-EXIT.
046700     EXIT.
046800
046900*****************************************************************
047000*    4000  BAJA DE TARJETA.
047100*    BAJA LOGICA, IGUAL QUE LA DE CUENTA; NO COMPRUEBA SI LA
047200*    TARJETA TIENE PAGOS ONLINE PENDIENTES, ESO LO RESUELVE EL
047300*    PROPIO CLIENTE ANTES DE PEDIR LA BAJA.
047400*****************************************************************
047500 4000-BAJA-TARJETA.
047600     MOVE "N" TO WK-ENCONTRADO.
047700     SET CRD-IDX TO 1.
047800
047900*        SI LA TARJETA NO EXISTE, O YA ESTABA DADA DE BAJA, EL
048000*        MODULO SALE SIN ESCRIBIR NADA; LA BAJA DE TARJETA, AL
048100*        CONTRARIO QUE LA CONSULTA DE ESTADO (5000), NO GENERA
048200*        INFORME DE ERROR SI NO ENCUENTRA LA TARJETA.
048300 4010-BUSCAR-TARJETA.
048400     IF CRD-IDX > CTL-NUM-TARJETAS
048500         GO TO 4000-BAJA-TARJETA-EXIT.
048600     IF TT-NUMBER(CRD-IDX) = CMD-CARD-NUMBER
048700        AND TT-DELETED(CRD-IDX) = "N"
048800         MOVE "Y" TO WK-ENCONTRADO
048900         GO TO 4020-MARCAR-BAJA-TARJETA.
049000     SET CRD-IDX UP BY 1.
049100     GO TO 4010-BUSCAR-TARJETA.
049200
049300*        SOLO SE MARCA LA TARJETA; LA CUENTA A LA QUE APUNTABA
049400*        SIGUE ACTIVA, PORQUE UNA CUENTA PUEDE TENER MAS DE UNA
049500*        TARJETA (LA DE UN SOLO USO SE PIDE ADEMAS DE LA ESTANDAR).
049600 4020-MARCAR-BAJA-TARJETA.
049700     MOVE "Y" TO TT-DELETED(CRD-IDX).
049800
049900*        LA TRANSACCION DE BAJA SE REGISTRA CONTRA EL IBAN DE LA
050000*        CUENTA ASOCIADA A LA TARJETA, NO CONTRA NINGUN IBAN DEL
050100*        COMANDO, PORQUE LA PETICION DE BAJA SOLO TRAE EL NUMERO
050200*        DE TARJETA.
050300     MOVE "DELETE_CARD"      TO TXN-TYPE.
050400     MOVE CMD-EMAIL          TO TXN-EMAIL.
050500     MOVE TT-IBAN(CRD-IDX)   TO TXN-FROM-IBAN.
050600     MOVE SPACES             TO TXN-TO-IBAN.
050700     MOVE 0                  TO TXN-AMOUNT.
050800     MOVE SPACES             TO TXN-CURRENCY.
050900     MOVE "successful"       TO TXN-STATUS.
051000     MOVE "N"                TO TXN-IS-SPENDING.
051100     MOVE "N"                TO TXN-IS-DEPOSIT.
051200     MOVE CMD-CARD-NUMBER    TO TXN-CARD-NUMBER.
051300     MOVE SPACES             TO TXN-COMMERCIANT TXN-ERROR.
051400     MOVE "BAJA DE TARJETA"  TO TXN-DESCRIPTION.
051500     PERFORM 9000-ESCRIBIR-TRANSACCION
051600        THRU 9000-ESCRIBIR-TRANSACCION-EXIT.
051700
051800 4000-BAJA-TARJETA-EXIT.
051900     EXIT.
052000
052100*****************************************************************
052200*    5000  CONSULTA DEL ESTADO DE LA TARJETA (ACTIVA/BLOQUEADA).
052300*    ESTE ES EL UNICO PARRAFO DE BANKACC QUE PUEDE CAMBIAR EL
052400*    ESTADO DE LA TARJETA DE "active" A "frozen"; LO CONTRARIO,
052500*    DESCONGELAR, NO LO HACE NINGUN MODULO DE ESTE SISTEMA (UZ-0331
052600*    LO DEJO ASI DELIBERADAMENTE, A PETICION DE RIESGOS).
052700*****************************************************************
052800 5000-VERIFICAR-ESTADO-TARJETA.
052900     MOVE "N" TO WK-ENCONTRADO.
053000     SET CRD-IDX TO 1.
053100
053200*        SI LA TARJETA NO EXISTE SE ESCRIBE UN INFORME DE ERROR,
053300*        AL CONTRARIO QUE EN LAS DEMAS BUSQUEDAS DE ESTE MODULO,
053400*        PORQUE ESTA ES LA UNICA OPERACION DE CONSULTA PURA (LAS
053500*        DEMAS SON ALTAS/BAJAS, DONDE NO HABIA TARJETA QUE BUSCAR
053600*        DE ANTEMANO).
053700 5010-BUSCAR-TARJETA-ESTADO.
053800     IF CRD-IDX > CTL-NUM-TARJETAS
053900         MOVE "Card not found" TO RPT-TEXT
054000         PERFORM 9500-ESCRIBIR-ERROR
054100            THRU 9500-ESCRIBIR-ERROR-EXIT
054200         GO TO 5000-VERIFICAR-ESTADO-TARJETA-EXIT.
054300     IF TT-NUMBER(CRD-IDX) = CMD-CARD-NUMBER
054400        AND TT-DELETED(CRD-IDX) = "N"
054500         MOVE "Y" TO WK-ENCONTRADO
054600         GO TO 5015-BUSCAR-CUENTA-TARJETA.
054700     SET CRD-IDX UP BY 1.
054800     GO TO 5010-BUSCAR-TARJETA-ESTADO.
054900
055000*        LOCALIZACION DE LA CUENTA TITULAR DE LA TARJETA, PARA
055100*        CONOCER SALDO Y SALDO MINIMO.
055200 5015-BUSCAR-CUENTA-TARJETA.
055300     SET ACC-IDX TO 1.
055400
055500 5016-COMPARAR-CUENTA-TARJETA.
055600     IF ACC-IDX > CTL-NUM-CUENTAS
055700         GO TO 5000-VERIFICAR-ESTADO-TARJETA-EXIT.
055800     IF TA-IBAN(ACC-IDX) = TT-IBAN(CRD-IDX)
055900         GO TO 5018-EVALUAR-CONGELACION.
056000     SET ACC-IDX UP BY 1.
056100     GO TO 5016-COMPARAR-CUENTA-TARJETA.
056200
056300*        SE CONGELA LA TARJETA SI EL SALDO ES EXACTAMENTE CERO, O
056400*        SI LA CUENTA TIENE SALDO MINIMO FIJADO Y EL SALDO HA
056500*        CAIDO POR DEBAJO DE EL; SI YA ESTA DENTRO DE LOS LIMITES
056600*        NO SE HACE NADA (NI SIQUIERA SE ESCRIBE TRANSACCION).
056700 5018-EVALUAR-CONGELACION.
056800*        EL SALDO EN EL MOMENTO DE LA EVALUACION SE DEJA TAMBIEN
056900*        EN CENTIMOS PARA EL INFORME DE AUDITORIA DE CONGELACIONES
057000*        QUE RIESGOS SACA CADA NOCHE (VER WK-SALDO-CTS).
057100     MOVE TA-BALANCE(ACC-IDX) TO WK-SALDO-CONGELA-G.
057200     IF TA-BALANCE(ACC-IDX) = 0
057300         MOVE "frozen" TO TT-STATUS(CRD-IDX)
057400         GO TO 5020-REGISTRAR-ESTADO.
057500     IF TA-HAS-MIN-BALANCE(ACC-IDX) = "Y"
057600        AND TA-BALANCE(ACC-IDX) < TA-MIN-BALANCE(ACC-IDX)
057700         MOVE "frozen" TO TT-STATUS(CRD-IDX)
057800         GO TO 5020-REGISTRAR-ESTADO.
057900     GO TO 5000-VERIFICAR-ESTADO-TARJETA-EXIT.
058000
058100*        SOLO SE LLEGA AQUI CUANDO LA TARJETA SE CONGELA EN ESTE
058200*        MISMO PASO; SI YA ESTABA DENTRO DE LIMITE, 5018 SALE
058300*        DIRECTAMENTE SIN REGISTRAR NADA.
058400 5020-REGISTRAR-ESTADO.
058500     MOVE "CHECK_CARD_STATUS" TO TXN-TYPE.
058600     MOVE CMD-EMAIL           TO TXN-EMAIL.
058700     MOVE TT-IBAN(CRD-IDX)    TO TXN-FROM-IBAN.
058800     MOVE SPACES              TO TXN-TO-IBAN.
058900     MOVE 0                   TO TXN-AMOUNT.
059000     MOVE SPACES              TO TXN-CURRENCY.
059100     MOVE TT-STATUS(CRD-IDX)  TO TXN-STATUS.
059200     MOVE "N"                 TO TXN-IS-SPENDING.
059300     MOVE "N"                 TO TXN-IS-DEPOSIT.
059400     MOVE CMD-CARD-NUMBER     TO TXN-CARD-NUMBER.
059500     MOVE SPACES              TO TXN-COMMERCIANT TXN-ERROR.
059600     MOVE "TARJETA CONGELADA POR SALDO INSUFICIENTE" TO
059700                                 TXN-DESCRIPTION.
059800     PERFORM 9000-ESCRIBIR-TRANSACCION
059900        THRU 9000-ESCRIBIR-TRANSACCION-EXIT.
060000
060100 5000-VERIFICAR-ESTADO-TARJETA-EXIT.
060200     EXIT.
060300
060400*****************************************************************
060500*    9000  ESCRITURA DE LA TRANSACCION EN TRANSACTIONS.DAT Y EN
060600*    LA TABLA DE DIARIO EN MEMORIA QUE CONSULTA BANKRPT.
060700*    SE REPITE CASI IDENTICO EN CADA MODULO DE OPERACION; ASI ERA
060800*    LA COSTUMBRE DE LA CASA CON LOS BANKN DEL CAJERO ANTIGUO, QUE
060900*    TAMPOCO COMPARTIAN ESTA RUTINA ENTRE MODULOS.
061000*****************************************************************
061100 9000-ESCRIBIR-TRANSACCION.
061200*        EL SECUENCIAL DE MOVIMIENTO ES GLOBAL A TODA LA SESION DE
061300*        LOTE, NO SOLO A ESTE MODULO.
061400     ADD 1 TO CTL-NEXT-TXN-SEQ.
061500     MOVE CTL-NEXT-TXN-SEQ TO TXN-SEQ.
061600     MOVE CMD-TIMESTAMP    TO TXN-TIMESTAMP.
061700
061800*        SE ABRE EN MODO EXTEND Y SE CIERRA DE INMEDIATO PARA QUE
061900*        EL MOVIMIENTO QUEDE GRABADO EN DISCO AUNQUE EL LOTE SE
062000*        INTERRUMPA A MITAD.
062100     OPEN EXTEND F-TRANSACCIONES.
062200     WRITE TRANSACCION-REG.
062300     CLOSE F-TRANSACCIONES.
062400
062500*        EL MISMO MOVIMIENTO SE REPLICA EN LA TABLA DE DIARIO EN
062600*        MEMORIA, PARA QUE BANKRPT NO TENGA QUE RELEER EL
062700*        FICHERO SECUENCIAL ENTERO.
062800     SET TXN-IDX TO CTL-NEXT-TXN-SEQ.
062900*        SECUENCIAL, IGUAL QUE EL QUE SE ACABA DE GRABAR EN DISCO.
063000     MOVE TXN-SEQ          TO TJ-SEQ(TXN-IDX).
063100*        EMAIL DE QUIEN PIDIO LA OPERACION.
063200     MOVE TXN-EMAIL        TO TJ-EMAIL(TXN-IDX).
063300*        IBAN DE CARGO; VACIO EN LAS OPERACIONES DE ESTE MODULO
063400*        QUE NO MUEVEN SALDO (ALTAS/BAJAS, SALVO LA BAJA DE CUENTA
063500*        Y LA CONGELACION, QUE LO LLEVAN PARA TRAZABILIDAD).
063600     MOVE TXN-FROM-IBAN    TO TJ-FROM-IBAN(TXN-IDX).
063700*        IBAN DE ABONO; SOLO LO USA EL ALTA DE CUENTA Y DE TARJETA.
063800     MOVE TXN-TO-IBAN      TO TJ-TO-IBAN(TXN-IDX).
063900     MOVE TXN-AMOUNT       TO TJ-AMOUNT(TXN-IDX).
064000     MOVE TXN-CURRENCY     TO TJ-CURRENCY(TXN-IDX).
064100     MOVE TXN-TIMESTAMP    TO TJ-TIMESTAMP(TXN-IDX).
064200     MOVE TXN-DESCRIPTION  TO TJ-DESCRIPTION(TXN-IDX).
064300     MOVE TXN-TYPE         TO TJ-TYPE(TXN-IDX).
064400*        NUMERO DE TARJETA; VACIO EN LAS OPERACIONES DE CUENTA.
064500     MOVE TXN-CARD-NUMBER  TO TJ-CARD-NUMBER(TXN-IDX).
064600     MOVE TXN-COMMERCIANT  TO TJ-COMMERCIANT(TXN-IDX).
064700*        "successful" EN TODO ESTE MODULO, SALVO CHECK_CARD_STATUS,
064800*        QUE COPIA EL ESTADO RESULTANTE DE LA TARJETA.
064900     MOVE TXN-STATUS       TO TJ-STATUS(TXN-IDX).
065000*        NINGUNA OPERACION DE ESTE MODULO CUENTA COMO GASTO NI
065100*        COMO INGRESO A EFECTOS DE LOS LIMITES DE CUENTA DE
065200*        NEGOCIO; ESO SOLO LO TOCAN BANKDEP, BANKXFR Y BANKPAY.
065300     MOVE TXN-IS-SPENDING  TO TJ-IS-SPENDING(TXN-IDX).
065400     MOVE TXN-IS-DEPOSIT   TO TJ-IS-DEPOSIT(TXN-IDX).
065500     MOVE TXN-ERROR        TO TJ-ERROR(TXN-IDX).
065600
065700 9000-ESCRIBIR-TRANSACCION-EXIT.
065800     EXIT.
065900
066000*****************************************************************
066100*    9500  ESCRITURA DE UNA LINEA DE ERROR EN REPORTS.DAT.
066200*    SOLO LO USA 5010 CUANDO LA TARJETA CONSULTADA NO EXISTE; LAS
066300*    DEMAS OPERACIONES DE ESTE MODULO NUNCA RECHAZAN, PORQUE
066400*    BANKMAIN YA COMPROBO LA EXISTENCIA DE USUARIO/CUENTA/TARJETA
066500*    ANTES DE DESPACHAR LA PETICION A BANKACC.
066600*****************************************************************
066700 9500-ESCRIBIR-ERROR.
066800     MOVE "ERROR"          TO RPT-LINE-TYPE.
066900     MOVE CMD-TYPE          TO RPT-COMMAND.
067000     MOVE CMD-TIMESTAMP     TO RPT-TIMESTAMP.
067100*        EL RESTO DE LA LINEA DE INFORME QUEDA VACIO PORQUE NO SE
067200*        LLEGO A IDENTIFICAR TARJETA.
067300     MOVE SPACES            TO RPT-IBAN.
067400     MOVE 0                 TO RPT-BALANCE.
067500     MOVE SPACES            TO RPT-CURRENCY.
067600     MOVE SPACES            TO RPT-TYPE-OR-NAME.
067700     MOVE 0                 TO RPT-AMOUNT-1 RPT-AMOUNT-2.
067800     MOVE SPACES            TO RPT-COUNTERPART-IBAN.
067900
068000*        EL SECUENCIAL DE INFORME, IGUAL QUE EL DE TRANSACCION, ES
068100*        GLOBAL A TODO EL LOTE.
068200     ADD 1 TO CTL-NEXT-RPT-SEQ.
068300     OPEN EXTEND F-INFORMES.
068400     WRITE INFORME-REG.
068500     CLOSE F-INFORMES.
068600
068700 9500-ESCRIBIR-ERROR-EXIT.
068800     EXIT.
