000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANKMAIN.
000300 AUTHOR. J. L. GRACIA.
000400 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN. 02/05/2002.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS UNIZARBANK.
000800*****************************************************************
000900*    BANKMAIN - PROGRAMA PRINCIPAL DEL LOTE DE BANCA ELECTRONICA
001000*    CARGA LOS MAESTROS DE USUARIO, COMERCIO Y CAMBIO, LEE
001100*    COMANDOS.DAT EN ORDEN Y LANZA EL PROGRAMA DE COMANDO QUE
001200*    CORRESPONDA.  SUSTITUYE AL MENU DE TARJETA DE BANK1; AQUI
001300*    NO HAY OPERADOR, EL "MENU" LO DECIDE EL CAMPO CMD-TYPE DE
001400*    CADA LINEA DE COMANDOS.DAT.
001500*-----------------------------------------------------------------
001600*    HISTORIAL DE CAMBIOS
001700*    FECHA      INIC  PETIC     DESCRIPCION
001800*    ---------- ----  --------  --------------------------------
001900*    1989-03-06 JLG   UZ-0001   PRIMERA VERSION - MENU DE CAJERO
002000*                               POR TARJETA Y PIN (BANK1).
002100*    1990-07-19 JLG   UZ-0052   SE AÑADE CONTROL DE INTENTOS DE
002200*                               PIN Y BLOQUEO DE TARJETA.
002300*    1998-09-28 PAG   UZ-0255   REVISION DEL MILENIO - LOS
002400*                               CAMPOS DE FECHA DEL CAJERO YA
002500*                               ERAN DE 4 DIGITOS DE AÑO; SIN
002600*                               CAMBIOS DE FORMATO.
002700*    2002-05-30 PAG   UZ-0292   REESCRITURA COMPLETA PARA EL
002800*                               LOTE DE BANCA ELECTRONICA: SE
002900*                               ELIMINA LA PANTALLA DE CAJERO Y
003000*                               SE SUSTITUYE POR LECTURA DE
003100*                               COMANDOS.DAT Y DESPACHO POR
003200*                               EVALUATE.
003300*    2004-11-09 DFE   UZ-0324   SE AÑADEN LAS TABLAS DE ASOCIADO,
003400*                               ALIAS Y DIVISION DE PAGO A LA
003500*                               CARGA INICIAL.
003600*    2009-01-13 DFE   UZ-0381   SE AÑADE LA CARGA DE CAMBIOS.DAT.
003700*    2012-08-08 RVA   UZ-0415   SE AÑADE EL DESPACHO DE
003800*                               SPLIT_PAYMENT/ACCEPT/REJECT Y LA
003900*                               TABLA DE GASTOS.
004000*    2015-02-27 RVA   UZ-0440   SE AÑADE EL DESPACHO DE LOS
004100*                               INFORMES (BANKRPT).
004200*    2016-06-14 MRC   UZ-0443   SE AÑADEN LAS VISTAS AUXILIARES
004300*                               DE CARGA PARA EL LISTADO DE
004400*                               CONTROL DE APERTURA DEL LOTE.
004500*    2019-10-02 DFE   UZ-0458   AUDITORIA DE COMENTARIOS DEL
004600*                               PROGRAMA PRINCIPAL; SIN CAMBIOS
004700*                               DE LOGICA.
004800*****************************************************************
004900
005000*-----------------------------------------------------------------
005100*    UPSI-0 SE DEJA RESERVADO PARA ACTIVAR UNA TRAZA DE DESPACHO
005200*    POR CONSOLA CUANDO OPERACIONES LO PIDA; A FECHA DE ESTA
005300*    REVISION NINGUN PARRAFO LO CONSULTA TODAVIA.
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     UPSI-0 IS SW-TRAZA-ACTIVA
005900     CLASS CLASE-TIPO-VALIDO IS "A" THRU "Z".
006000
006100*        LOS CUATRO FICHEROS DE ENTRADA DEL LOTE: TRES MAESTROS
006200*        DE SOLO LECTURA Y EL FICHERO DE COMANDOS QUE MARCA EL
006300*        RITMO DE TODA LA EJECUCION.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT F-USUARIOS ASSIGN TO USRDD
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS FS-USR.
006900
007000     SELECT F-COMERCIOS ASSIGN TO CMRDD
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS FS-CMR.
007300
007400     SELECT F-CAMBIOS ASSIGN TO FXRDD
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS FS-FXR.
007700
007800     SELECT F-COMANDOS ASSIGN TO CMDDD
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS FS-CMD.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  F-USUARIOS
008500     LABEL RECORD STANDARD
008600     VALUE OF FILE-ID IS "USUARIOS.DAT".
008700     COPY BKUSRREC.
008800
008900 FD  F-COMERCIOS
009000     LABEL RECORD STANDARD
009100     VALUE OF FILE-ID IS "COMERCIOS.DAT".
009200     COPY BKCMRREC.
009300
009400 FD  F-CAMBIOS
009500     LABEL RECORD STANDARD
009600     VALUE OF FILE-ID IS "CAMBIOS.DAT".
009700     COPY BKFXRREC.
009800
009900 FD  F-COMANDOS
010000     LABEL RECORD STANDARD
010100     VALUE OF FILE-ID IS "COMANDOS.DAT".
010200     COPY BKCMDREC.
010300
010400*-----------------------------------------------------------------
010500*    AREA DE TRABAJO DEL PROGRAMA PRINCIPAL.  LOS FS-xxx RECOGEN
010600*    EL ESTADO DE APERTURA DE LOS CUATRO FICHEROS DE ENTRADA; SI
010700*    CUALQUIERA NO ABRE CON "00" EL LOTE SE ABORTA POR
010800*    9900-ERROR-FATAL, PORQUE SIN LOS MAESTROS CARGADOS NINGUN
010900*    PROGRAMA DE COMANDO PUEDE TRABAJAR.
011000 WORKING-STORAGE SECTION.
011100 77  FS-USR                   PIC X(02).
011200 77  FS-CMR                   PIC X(02).
011300 77  FS-FXR                   PIC X(02).
011400 77  FS-CMD                   PIC X(02).
011500
011600*        FECHA DE SISTEMA DEL LOTE, TOMADA UNA SOLA VEZ AL
011700*        ARRANCAR Y COPIADA AL AREA DE CONTROL COMUN PARA QUE
011800*        TODOS LOS PROGRAMAS DE COMANDO VEAN LA MISMA FECHA DE
011900*        PROCESO DURANTE TODA LA EJECUCION.
012000 01  CAMPOS-FECHA.
012100     05  FECHA-SISTEMA        PIC 9(8).
012200     05  FECHA REDEFINES FECHA-SISTEMA.
012300         10  ANO              PIC 9(4).
012400         10  MES              PIC 9(2).
012500         10  DIA              PIC 9(2).
012600     05  FILLER               PIC X(04).
012700
012800*        VISTA DE CONTROL DE LA CARGA: PERMITE AL OPERADOR LEER
012900*        EN UN VOLCADO DE MEMORIA CUANTOS MAESTROS SE HAN CARGADO
013000*        SIN TENER QUE CONSULTAR CAMPO A CAMPO EL AREA DE CONTROL
013100*        COMUN, QUE TIENE MUCHOS MAS CONTADORES DE LOS QUE USA
013200*        ESTE PROGRAMA (VER UZ-0443).
013300 01  CONTADORES-CARGA-GRUPO.
013400     05  CC-USUARIOS           PIC 9(4).
013500     05  CC-COMERCIOS          PIC 9(4).
013600     05  CC-CAMBIOS            PIC 9(4).
013700     05  FILLER                PIC X(04).
013800 01  CONTADORES-CARGA-CTS REDEFINES CONTADORES-CARGA-GRUPO.
013900     05  CC-TOTAL-CARGA        PIC 9(12).
014000
014100*        VISTA POR PARTES DE LA FECHA DE PROCESO YA INSTALADA EN
014200*        EL AREA DE CONTROL COMUN, PARA EL DISPLAY DE ARRANQUE DE
014300*        9900-ERROR-FATAL Y PARA CUALQUIER FUTURO LISTADO DE
014400*        CABECERA QUE QUIERA LA FECHA EN FORMATO DD/MM/AAAA.
014500 01  FECHA-PROCESO-GRUPO.
014600     05  FP-ANO                PIC 9(4).
014700     05  FP-MES                PIC 9(2).
014800     05  FP-DIA                PIC 9(2).
014900 01  FECHA-PROCESO-INVERTIDA REDEFINES FECHA-PROCESO-GRUPO.
015000     05  FP-DIA-INV            PIC 9(2).
015100     05  FP-MES-INV            PIC 9(2).
015200     05  FP-ANO-INV            PIC 9(4).
015300
015400 COPY BKCTLARE.
015500
015600 77  IDX-CARGA                PIC 9(4) COMP.
015700
015800*****************************************************************
015900*    ESQUEMA GENERAL DEL MODULO
016000*    ---------------------------------------------------------
016100*    0100-INICIO
016200*       +-- FIJA LA FECHA DE PROCESO Y PONE A CERO TODOS LOS
016300*       |   CONTADORES DEL AREA DE CONTROL COMUN
016400*       +-- 0200-CARGAR-MAESTROS (USUARIOS/COMERCIOS/CAMBIOS;
016500*       |   LAS CUENTAS, TARJETAS, ASOCIADOS, ALIAS, DIVISIONES
016600*       |   Y GASTOS YA VIENEN PRECARGADOS EN BKCTLARE POR EL
016700*       |   JCL DEL LOTE, NO POR ESTE PROGRAMA)
016800*       `-- 0110-LEER-COMANDO / 0300-EVALUAR-COMANDO EN BUCLE
016900*           HASTA AT END, LANZANDO EL CALL QUE CORRESPONDA SEGUN
017000*           CMD-TYPE Y VOLVIENDO SIEMPRE A LEER LA SIGUIENTE
017100*           LINEA DE COMANDOS.DAT
017200*    ESTE PROGRAMA NUNCA DECIDE REGLAS DE NEGOCIO POR SI MISMO:
017300*    SOLO ABRE FICHEROS, CARGA TABLAS Y DESPACHA.  TODA LA LOGICA
017400*    DE CADA COMANDO VIVE EN EL PROGRAMA BANKxxx CORRESPONDIENTE.
017500*****************************************************************
017600 PROCEDURE DIVISION.
017700 0100-INICIO.
017800     ACCEPT FECHA-SISTEMA FROM DATE YYYYMMDD.
017900     MOVE ANO TO CTL-ANO-PROCESO.
018000     MOVE MES TO CTL-MES-PROCESO.
018100     MOVE DIA TO CTL-DIA-PROCESO.
018200*        LA VISTA INVERTIDA SOLO SE USA PARA COMPONER EL DISPLAY
018300*        DE ARRANQUE EN FORMATO DD/MM/AAAA; LA FECHA QUE VEN LOS
018400*        PROGRAMAS DE COMANDO SIGUE SIENDO LA DEL AREA DE CONTROL
018500*        COMUN, NO ESTA VISTA LOCAL.
018600     MOVE ANO TO FP-ANO.
018700     MOVE MES TO FP-MES.
018800     MOVE DIA TO FP-DIA.
018900
019000*        TODOS LOS CONTADORES Y SECUENCIAS DEL AREA DE CONTROL
019100*        COMUN SE PONEN A CERO AQUI PORQUE BKCTLARE SE COPIA SIN
019200*        VALUE EN LOS PROGRAMAS DE COMANDO; SI SE OLVIDARA ALGUNO
019300*        DE ESTOS MOVE, EL LOTE ARRANCARIA CON BASURA DE UNA
019400*        EJECUCION ANTERIOR EN LA MISMA REGION DE MEMORIA.
019500     MOVE ZERO TO CTL-NEXT-TXN-SEQ.
019600     MOVE ZERO TO CTL-NEXT-RPT-SEQ.
019700     MOVE ZERO TO CTL-NUM-USUARIOS.
019800     MOVE ZERO TO CTL-NUM-CUENTAS.
019900     MOVE ZERO TO CTL-NUM-ASOCIADOS.
020000     MOVE ZERO TO CTL-NUM-TARJETAS.
020100     MOVE ZERO TO CTL-NUM-ALIAS.
020200     MOVE ZERO TO CTL-NUM-COMERCIOS.
020300     MOVE ZERO TO CTL-NUM-CAMBIOS.
020400     MOVE ZERO TO CTL-NUM-DIVISIONES.
020500     MOVE ZERO TO CTL-NUM-GASTOS.
020600
020700     PERFORM 0200-CARGAR-MAESTROS THRU 0200-CARGAR-MAESTROS-EXIT.
020800
020900     OPEN INPUT F-COMANDOS.
021000     IF FS-CMD NOT = "00"
021100         GO TO 9900-ERROR-FATAL.
021200
021300*        BUCLE PRINCIPAL DEL LOTE: UNA LINEA DE COMANDOS.DAT, UN
021400*        DESPACHO.  NO HAY CONTROL DE BREAK NI AGRUPACION POR
021500*        CLIENTE; CADA LINEA SE TRATA COMO UNA UNIDAD DE TRABAJO
021600*        INDEPENDIENTE, EN EL ORDEN EN QUE LLEGA.
021700 0110-LEER-COMANDO.
021800     READ F-COMANDOS AT END GO TO 0900-FIN-LOTE.
021900
022000     PERFORM 0300-EVALUAR-COMANDO THRU 0300-EVALUAR-COMANDO-EXIT.
022100     GO TO 0110-LEER-COMANDO.
022200
022300*        FIN NORMAL DEL LOTE; NO SE EMITE NINGUN RESUMEN POR
022400*        CONSOLA PORQUE ESE PAPEL LO CUMPLE EL INFORME DE BANKRPT
022500*        CUANDO COMANDOS.DAT INCLUYE UNA LINEA DE TIPO REPORT.
022600 0900-FIN-LOTE.
022700     CLOSE F-COMANDOS.
022800     STOP RUN.
022900
023000*****************************************************************
023100*    0200  CARGA DE LOS MAESTROS DE SOLO LECTURA (UNA VEZ)
023200*    CADA MAESTRO SE ABRE, SE LEE HASTA AT END Y SE CIERRA ANTES
023300*    DE PASAR AL SIGUIENTE; NO HAY RAZON DE NEGOCIO PARA TENER
023400*    LOS TRES FICHEROS ABIERTOS A LA VEZ, Y ASI UN FALLO DE
023500*    APERTURA SE DETECTA CUANTO ANTES EN VEZ DE ARRASTRARSE HASTA
023600*    EL PRIMER READ.
023700*****************************************************************
023800 0200-CARGAR-MAESTROS.
023900     OPEN INPUT F-USUARIOS.
024000     IF FS-USR NOT = "00"
024100         GO TO 9900-ERROR-FATAL.
024200
024300*        CARGA DE USUARIOS.DAT EN LA TABLA TU- DEL AREA DE
024400*        CONTROL COMUN; EL SUBSCRIPTO ES SENCILLAMENTE EL ORDEN
024500*        DE LLEGADA, NO LA CLAVE DE EMAIL (LA BUSQUEDA POR EMAIL
024600*        ES SIEMPRE LINEAL EN LOS PROGRAMAS DE COMANDO).
024700 0210-LEER-USUARIO.
024800     READ F-USUARIOS AT END GO TO 0219-FIN-USUARIOS.
024900     ADD 1 TO CTL-NUM-USUARIOS.
025000     SET USR-IDX TO CTL-NUM-USUARIOS.
025100     MOVE USR-EMAIL            TO TU-EMAIL(USR-IDX).
025200     MOVE USR-FIRST-NAME       TO TU-FIRST-NAME(USR-IDX).
025300     MOVE USR-LAST-NAME        TO TU-LAST-NAME(USR-IDX).
025400     MOVE USR-BIRTH-DATE       TO TU-BIRTH-DATE(USR-IDX).
025500     MOVE USR-OCCUPATION       TO TU-OCCUPATION(USR-IDX).
025600     MOVE USR-PLAN             TO TU-PLAN(USR-IDX).
025700     MOVE USR-TOTAL-SPENT      TO TU-TOTAL-SPENT(USR-IDX).
025800     MOVE USR-ELIGIBLE-GOLD-CNT
025900                               TO TU-ELIGIBLE-GOLD-CNT(USR-IDX).
026000     GO TO 0210-LEER-USUARIO.
026100
026200 0219-FIN-USUARIOS.
026300     CLOSE F-USUARIOS.
026400*        SE DEJA CONSTANCIA DEL TOTAL CARGADO EN LA VISTA DE
026500*        CONTROL PARA QUE UN VOLCADO DE MEMORIA TRAS EL ARRANQUE
026600*        PUEDA CONFIRMAR QUE EL LOTE NO SE HA QUEDADO A MEDIAS.
026700     MOVE CTL-NUM-USUARIOS TO CC-USUARIOS.
026800
026900     OPEN INPUT F-COMERCIOS.
027000     IF FS-CMR NOT = "00"
027100         GO TO 9900-ERROR-FATAL.
027200
027300*        CARGA DE COMERCIOS.DAT EN LA TABLA TC-; LA ESTRATEGIA
027400*        DE CASHBACK DE CADA COMERCIO SE TRAE YA RESUELTA DEL
027500*        MAESTRO, NO SE RECALCULA AQUI.
027600 0220-LEER-COMERCIO.
027700     READ F-COMERCIOS AT END GO TO 0229-FIN-COMERCIOS.
027800     ADD 1 TO CTL-NUM-COMERCIOS.
027900     SET CMR-IDX TO CTL-NUM-COMERCIOS.
028000     MOVE CMR-ID               TO TC-ID(CMR-IDX).
028100     MOVE CMR-NAME             TO TC-NAME(CMR-IDX).
028200     MOVE CMR-ACCOUNT-IBAN     TO TC-ACCOUNT-IBAN(CMR-IDX).
028300     MOVE CMR-TYPE             TO TC-TYPE(CMR-IDX).
028400     MOVE CMR-CASHBACK-STRATEGY
028500                               TO TC-CASHBACK-STRATEGY(CMR-IDX).
028600     GO TO 0220-LEER-COMERCIO.
028700
028800 0229-FIN-COMERCIOS.
028900     CLOSE F-COMERCIOS.
029000     MOVE CTL-NUM-COMERCIOS TO CC-COMERCIOS.
029100
029200     OPEN INPUT F-CAMBIOS.
029300     IF FS-FXR NOT = "00"
029400         GO TO 9900-ERROR-FATAL.
029500
029600 0230-LEER-CAMBIO.
029700     READ F-CAMBIOS AT END GO TO 0239-FIN-CAMBIOS.
029800*        CARGAMOS EL CAMBIO DIRECTO Y SU INVERSA EXACTA; LA
029900*        BUSQUEDA ENCADENADA DE BANKSVC YA NO TIENE QUE
030000*        CALCULAR NINGUNA INVERSA EN TIEMPO DE EJECUCION.
030100     ADD 1 TO CTL-NUM-CAMBIOS.
030200     SET FXR-IDX TO CTL-NUM-CAMBIOS.
030300     MOVE FX-FROM              TO TX-FROM(FXR-IDX).
030400     MOVE FX-TO                TO TX-TO(FXR-IDX).
030500     MOVE FX-RATE              TO TX-RATE(FXR-IDX).
030600
030700     ADD 1 TO CTL-NUM-CAMBIOS.
030800     SET FXR-IDX TO CTL-NUM-CAMBIOS.
030900     MOVE FX-TO                TO TX-FROM(FXR-IDX).
031000     MOVE FX-FROM              TO TX-TO(FXR-IDX).
031100     COMPUTE TX-RATE(FXR-IDX) ROUNDED = 1 / FX-RATE.
031200     GO TO 0230-LEER-CAMBIO.
031300
031400 0239-FIN-CAMBIOS.
031500     CLOSE F-CAMBIOS.
031600     MOVE CTL-NUM-CAMBIOS TO CC-CAMBIOS.
031700
031800 0200-CARGAR-MAESTROS-EXIT.
031900     EXIT.
032000
032100*****************************************************************
032200*    0300  DESPACHO DE COMANDOS (SUSTITUYE A COMMANDFACTORY)
032300*    CADA GRUPO DE WHEN AGRUPA LOS TIPOS DE COMANDO QUE RESUELVE
032400*    UN MISMO PROGRAMA; DENTRO DE CADA CALL ES ESE PROGRAMA QUIEN
032500*    MIRA OTRA VEZ CMD-TYPE PARA DECIDIR QUE SUBRUTINA EJECUTAR.
032600*    AQUI NO SE VALIDA NADA DEL CONTENIDO DEL COMANDO, SOLO SE
032700*    ENRUTA POR TIPO; SI CMD-TYPE NO COINCIDE CON NINGUN WHEN
032800*    CONOCIDO, EL COMANDO SE IGNORA EN SILENCIO (WHEN OTHER).
032900*****************************************************************
033000 0300-EVALUAR-COMANDO.
033100     EVALUATE TRUE
033200*            ALTA/BAJA DE CUENTA Y TODO EL CICLO DE VIDA DE LAS
033300*            TARJETAS (ALTA NORMAL, ALTA DE UN SOLO USO, BAJA Y
033400*            CONSULTA DE ESTADO) VIVEN EN EL MISMO PROGRAMA
033500*            PORQUE TODOS TRABAJAN SOBRE LA MISMA TABLA TT-.
033600         WHEN CMD-ADD-ACCOUNT
033700         WHEN CMD-DELETE-ACCOUNT
033800         WHEN CMD-CREATE-CARD
033900         WHEN CMD-CREATE-ONE-TIME-CARD
034000         WHEN CMD-DELETE-CARD
034100         WHEN CMD-CHECK-CARD-STATUS
034200             CALL "BANKACC" USING AREA-CONTROL-COMUN
034300                                  CMD-INPUT-REG
034400         WHEN CMD-PAY-ONLINE
034500             CALL "BANKPAY" USING AREA-CONTROL-COMUN
034600                                  CMD-INPUT-REG
034700         WHEN CMD-SEND-MONEY
034800             CALL "BANKXFR" USING AREA-CONTROL-COMUN
034900                                  CMD-INPUT-REG
035000         WHEN CMD-CASHWITHDRAWAL
035100             CALL "BANKATM" USING AREA-CONTROL-COMUN
035200                                  CMD-INPUT-REG
035300         WHEN CMD-ADD-FUNDS
035400             CALL "BANKDEP" USING AREA-CONTROL-COMUN
035500                                  CMD-INPUT-REG
035600*            LOS TRES COMANDOS DE CUENTA DE AHORRO (ABONO DE
035700*            INTERESES, CAMBIO DE TIPO Y RETIRADA) COMPARTEN
035800*            PROGRAMA PORQUE LOS TRES TOCAN LA MISMA TABLA DE
035900*            CUENTAS DE AHORRO, NO LA TABLA GENERAL DE CUENTAS.
036000         WHEN CMD-ADD-INTEREST
036100         WHEN CMD-CHANGE-INT-RATE
036200         WHEN CMD-WITHDRAW-SAVINGS
036300             CALL "BANKSAV" USING AREA-CONTROL-COMUN
036400                                  CMD-INPUT-REG
036500         WHEN CMD-UPGRADE-PLAN
036600             CALL "BANKUPG" USING AREA-CONTROL-COMUN
036700                                  CMD-INPUT-REG
036800*            LAS TRES FASES DE UN PAGO DIVIDIDO (PETICION,
036900*            ACEPTACION, RECHAZO) VIAJAN JUNTAS PORQUE SOLO
037000*            BANKSPL CONOCE LA TABLA DE GASTOS PENDIENTES.
037100         WHEN CMD-SPLIT-PAYMENT
037200         WHEN CMD-ACCEPT-SPLIT
037300         WHEN CMD-REJECT-SPLIT
037400             CALL "BANKSPL" USING AREA-CONTROL-COMUN
037500                                  CMD-INPUT-REG
037600*            ADMINISTRACION DE CUENTA DE EMPRESA: LIMITES,
037700*            ASOCIADOS, SALDO MINIMO Y ALIAS. TODOS ESTOS
037800*            COMANDOS SOLO TIENEN SENTIDO SOBRE CUENTAS DE
037900*            NEGOCIO, PERO ESO LO COMPRUEBA BANKBUS, NO AQUI.
038000         WHEN CMD-CHANGE-SPEND-LIMIT
038100         WHEN CMD-CHANGE-DEPOSIT-LIMIT
038200         WHEN CMD-ADD-BUS-ASSOCIATE
038300         WHEN CMD-SET-MIN-BALANCE
038400         WHEN CMD-SET-ALIAS
038500             CALL "BANKBUS" USING AREA-CONTROL-COMUN
038600                                  CMD-INPUT-REG
038700         WHEN CMD-REPORT
038800         WHEN CMD-SPENDINGS-REPORT
038900         WHEN CMD-BUSINESS-REPORT
039000             CALL "BANKRPT" USING AREA-CONTROL-COMUN
039100                                  CMD-INPUT-REG
039200         WHEN OTHER
039300             CONTINUE
039400     END-EVALUATE.
039500
039600 0300-EVALUAR-COMANDO-EXIT.
039700     EXIT.
039800
039900*        UNICO PUNTO DE SALIDA POR ERROR DE ESTE PROGRAMA; SE
040000*        ALCANZA SOLO SI UN FICHERO MAESTRO O COMANDOS.DAT NO
040100*        ABRE CON FILE STATUS "00".  NO SE INTENTA NINGUN CIERRE
040200*        DE LOS DEMAS FICHEROS PORQUE EL RUNTIME DE COBOL LOS
040300*        LIBERA AL TERMINAR EL STOP RUN.
040400 9900-ERROR-FATAL.
040500     DISPLAY "BANKMAIN - ERROR FATAL DE APERTURA DE FICHERO".
040600     STOP RUN.
