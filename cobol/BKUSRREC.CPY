000100*****************************************************************
000200*    COPYBOOK  BKUSRREC
000300*    DESCRIPCION - AREA DE CLIENTE (USUARIO) DEL SISTEMA
000400*                  UNIZARBANK DE BANCA ELECTRONICA POR LOTES.
000500*                  UN USUARIO PUEDE SER TITULAR DE VARIAS
000600*                  CUENTAS; LA CLAVE UNICA ES EL CORREO.
000700*-----------------------------------------------------------------
000800*    HISTORIAL DE CAMBIOS
000900*    FECHA      INIC  PETIC     DESCRIPCION
001000*    ---------- ----  --------  --------------------------------
001100*    1989-03-14 JLG   UZ-0101   PRIMERA VERSION - ALTA DE CLIENTE.
001200*    1990-11-02 JLG   UZ-0133   SE AMPLIA NOMBRE Y APELLIDOS A
001300*                               20 POSICIONES.
001400*    1992-06-20 MRC   UZ-0177   SE AÑADE OCUPACION PARA TARIFA
001500*                               ESTUDIANTE.
001600*    1995-01-09 MRC   UZ-0210   SE AÑADE PLAN DE CLIENTE (ANTES
001700*                               SOLO HABIA TARJETA CLASICA).
001800*    1998-09-30 PAG   UZ-0255   REVISION DEL MILENIO - LOS CAMPOS
001900*                               DE FECHA DEL REGISTRO YA ERAN DE
002000*                               4 DIGITOS DE AÑO; SIN CAMBIOS.
002100*    2003-05-12 PAG   UZ-0301   SE AÑADE GASTO ACUMULADO Y
002200*                               CONTADOR DE PAGOS ELEGIBLES PARA
002300*                               LA MEJORA GRATUITA A PLAN ORO.
002400*****************************************************************
002500 01  USUARIO-REG.
002600     05  USR-EMAIL               PIC X(40).
002700     05  USR-FIRST-NAME          PIC X(20).
002800     05  USR-LAST-NAME           PIC X(20).
002900     05  USR-BIRTH-DATE.
003000         10  USR-BIRTH-ANO       PIC 9(04).
003100         10  FILLER              PIC X(01) VALUE "-".
003200         10  USR-BIRTH-MES       PIC 9(02).
003300         10  FILLER              PIC X(01) VALUE "-".
003400         10  USR-BIRTH-DIA       PIC 9(02).
004000     05  USR-OCCUPATION          PIC X(12).
004100         88  USR-ES-ESTUDIANTE       VALUE "student".
004200     05  USR-PLAN                PIC X(08).
004300         88  USR-PLAN-STANDARD       VALUE "standard".
004400         88  USR-PLAN-STUDENT        VALUE "student".
004500         88  USR-PLAN-SILVER         VALUE "silver".
004600         88  USR-PLAN-GOLD           VALUE "gold".
004700     05  USR-TOTAL-SPENT         PIC S9(9)V99 COMP-3.
004800     05  USR-ELIGIBLE-GOLD-CNT   PIC S9(4)    COMP-3.
004900     05  FILLER                  PIC X(09).
