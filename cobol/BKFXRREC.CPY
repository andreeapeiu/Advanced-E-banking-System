000100*****************************************************************
000200*    COPYBOOK  BKFXRREC
000300*    DESCRIPCION - AREA DE CAMBIO DE DIVISA.  LA TABLA SE CARGA
000400*                  UNA SOLA VEZ AL INICIO DEL LOTE DESDE
000500*                  CAMBIOS.DAT; LA INVERSA (FX-TO -> FX-FROM) NO
000600*                  SE LEE DEL FICHERO, SE DERIVA EN BANKSVC.
000700*-----------------------------------------------------------------
000800*    HISTORIAL DE CAMBIOS
000900*    FECHA      INIC  PETIC     DESCRIPCION
001000*    ---------- ----  --------  --------------------------------
001100*    2009-01-13 DFE   UZ-0380   PRIMERA VERSION - CAMBIO DIRECTO.
001200*    2011-09-02 RVA   UZ-0401   SE DOCUMENTA EL ENCADENADO
001300*                               (CAMBIO VIA VARIOS SALTOS) QUE
001400*                               RESUELVE BANKSVC POR BUSQUEDA EN
001500*                               ANCHURA SOBRE ESTA TABLA.
001600*****************************************************************
001700 01  CAMBIO-REG.
001800     05  FX-FROM                  PIC X(03).
001900     05  FX-TO                    PIC X(03).
002000     05  FX-RATE                  PIC S9(6)V9(6) COMP-3.
002100     05  FILLER                   PIC X(06).
