000100*****************************************************************
000200*    COPYBOOK  BKTXNREC
000300*    DESCRIPCION - AREA DEL DIARIO DE TRANSACCIONES.  SUSTITUYE
000400*                  A MOVIMIENTO-REG DE LOS PROGRAMAS DE CAJERO;
000500*                  A DIFERENCIA DE AQUEL, ESTE DIARIO ES SOLO DE
000600*                  ESCRITURA (APPEND) Y NO LLEVA EL SALDO
000700*                  POSTERIOR, PORQUE EL SALDO VIVE EN LA CUENTA
000800*                  (VER TA-ENT EN BKCTLARE) Y SE CONSULTA ASI.
000900*-----------------------------------------------------------------
001000*    HISTORIAL DE CAMBIOS
001100*    FECHA      INIC  PETIC     DESCRIPCION
001200*    ---------- ----  --------  --------------------------------
001300*    1989-04-02 JLG   UZ-0106   PRIMERA VERSION (MOVIMIENTO-REG
001400*                               DEL CAJERO, NUM+TARJETA+IMPORTE).
001500*    1998-09-30 PAG   UZ-0255   REVISION DEL MILENIO - SIN
001600*                               CAMBIOS, EL NUMERO DE SECUENCIA
001700*                               YA ERA DE 9 DIGITOS.
001800*    2002-05-30 PAG   UZ-0291   SE REDISEÑA PARA EL LOTE DE
001900*                               BANCA ELECTRONICA: SE SUSTITUYE
002000*                               LA PAREJA CUENTA/TARJETA FIJA POR
002100*                               ORIGEN/DESTINO Y SE AÑADE TIPO DE
002200*                               TRANSACCION.
002300*    2004-11-09 DFE   UZ-0321   SE AÑADEN LAS BANDERAS DE GASTO Y
002400*                               DE INGRESO PARA EL INFORME DE
002500*                               NEGOCIO.
002600*    2007-03-19 DFE   UZ-0362   SE AÑADE EL TEXTO DE ERROR Y LA
002700*                               LISTA DE IBAN IMPLICADOS, PARA
002800*                               LA DIVISION DE PAGO.
002900*****************************************************************
003000 01  TRANSACCION-REG.
003100     05  TXN-SEQ                  PIC 9(09).
003200     05  TXN-EMAIL                PIC X(40).
003300     05  TXN-FROM-IBAN            PIC X(34).
003400     05  TXN-TO-IBAN              PIC X(34).
003500     05  TXN-AMOUNT               PIC S9(9)V99 COMP-3.
003600     05  TXN-CURRENCY             PIC X(03).
003700     05  TXN-TIMESTAMP            PIC 9(09).
003800*        LA FECHA DE CALENDARIO SE MANTIENE SOLO A EFECTOS DE
003900*        CABECERA DE INFORME; EL SELLO DE TIEMPO LOGICO ANTERIOR
004000*        ES LA CLAVE DE ORDEN/FILTRO REAL.
004100     05  TXN-TIMESTAMP-FECHA REDEFINES TXN-TIMESTAMP.
004200         10  TXN-TS-ANO           PIC 9(04).
004300         10  TXN-TS-RESTO         PIC 9(05).
004400     05  TXN-DESCRIPTION          PIC X(80).
004500     05  TXN-TYPE                 PIC X(24).
004600         88  TXN-ES-ADD-ACCOUNT        VALUE "ADD_ACCOUNT".
004700         88  TXN-ES-CREATE-CARD        VALUE "CREATE_CARD".
004800         88  TXN-ES-DELETE-CARD        VALUE "DELETE_CARD".
004900         88  TXN-ES-DELETE-ACCOUNT     VALUE "DELETE_ACCOUNT".
005000         88  TXN-ES-PAY-ONLINE         VALUE "PAY_ONLINE".
005100         88  TXN-ES-SEND-MONEY         VALUE "SEND_MONEY".
005200         88  TXN-ES-CASHWITHDRAWAL     VALUE "CASHWITHDRAWAL".
005300         88  TXN-ES-DEPOSIT            VALUE "DEPOSIT".
005400         88  TXN-ES-ADD-INTEREST       VALUE "ADD_INTEREST".
005500         88  TXN-ES-CHG-INT-RATE       VALUE
005600                                "CHANGE_INTEREST_RATE".
005700         88  TXN-ES-WITHDRAW-SAVINGS   VALUE
005800                                "WITHDRAW_SAVINGS".
005900         88  TXN-ES-UPGRADE-PLAN       VALUE "UPGRADE_PLAN".
006000         88  TXN-ES-UPGRADE-NO-FUNDS   VALUE
006100                                "UPGRADE_PLAN_NO_FUNDS".
006200         88  TXN-ES-SPLIT              VALUE "SPLIT".
006300         88  TXN-ES-SPLIT-CUSTOM        VALUE "SPLIT_CUSTOM".
006400         88  TXN-ES-INSUFF-FUNDS        VALUE
006500                                "INSUFFICIENT_FUNDS".
006600         88  TXN-ES-INSUFF-SPLIT        VALUE
006700                                "INSUFFICIENT_FUNDS_FOR_SPLIT".
006800         88  TXN-ES-CHECK-CARD          VALUE
006900                                "CHECK_CARD_STATUS".
007000     05  TXN-CARD-NUMBER           PIC X(16).
007100     05  TXN-COMMERCIANT           PIC X(40).
007200     05  TXN-STATUS                PIC X(10).
007300         88  TXN-EST-ENVIADO            VALUE "sent".
007400         88  TXN-EST-RECIBIDO           VALUE "received".
007500         88  TXN-EST-CORRECTO           VALUE "successful".
007600         88  TXN-EST-FALLIDO            VALUE "failed".
007700         88  TXN-EST-PENDIENTE          VALUE "PENDING".
007800     05  TXN-IS-SPENDING           PIC X(01).
007900         88  TXN-ES-GASTO               VALUE "Y".
008000     05  TXN-IS-DEPOSIT            PIC X(01).
008100         88  TXN-ES-INGRESO             VALUE "Y".
008200     05  TXN-ERROR                 PIC X(80).
008300     05  TXN-INVOLVED-IBANS        PIC X(34) OCCURS 10
008400                                   INDEXED BY TXN-IBN-IDX.
008500     05  FILLER                    PIC X(04).
