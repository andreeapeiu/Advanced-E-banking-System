000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANKSPL.
000300 AUTHOR. RVA.
000400 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN. 26/04/2010.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS UNIZARBANK.
000800*****************************************************************
000900*    BANKSPL - DIVISION DE UN PAGO ENTRE VARIOS PARTICIPANTES
001000*    (SPLIT_PAYMENT, A PARTES IGUALES O PERSONALIZADA) Y SU
001100*    ACEPTACION/RECHAZO POSTERIOR (ACCEPT_SPLIT_PAYMENT,
001200*    REJECT_SPLIT_PAYMENT).  LA DIVISION PENDIENTE VIVE EN LA
001300*    TABLA-DIVISIONES DEL AREA COMUN HASTA QUE TODOS LOS
001400*    PARTICIPANTES ACEPTAN O UNO LA RECHAZA.
001500*-----------------------------------------------------------------
001600*    HISTORIAL DE CAMBIOS
001700*    FECHA      INIC  PETIC     DESCRIPCION
001800*    ---------- ----  --------  --------------------------------
001900*    2010-04-26 RVA   UZ-0397   PRIMERA VERSION - DIVISION A
002000*                               PARTES IGUALES.
002100*    1999-03-11 RVA   UZ-0264   REVISION DEL MILENIO: SE REVISAN
002200*                               LOS CAMPOS DE TIMESTAMP DE ESTE
002300*                               PROGRAMA; QUEDA SIN CAMBIOS.
002400*    2012-08-08 RVA   UZ-0412   SE AÑADE LA DIVISION
002500*                               PERSONALIZADA Y EL RECHAZO.
002600*    2012-11-20 RVA   UZ-0416   SE AÑADE LA ACEPTACION Y EL
002700*                               BLOQUEO DE SALDO.
002800*    2014-05-06 MRC   UZ-0430   CORRECCION: LA ACEPTACION NO
002900*                               COMPROBABA SALDO SUFICIENTE
003000*                               ANTES DE BLOQUEAR LA CUOTA.
003100*    2016-11-22 MRC   UZ-0445   SE AÑADE LA VISTA EN CENTIMOS DE
003200*                               LA CUOTA CONVERTIDA, PARA CUADRE
003300*                               CON AUDITORIA.
003400*    2019-06-18 DFE   UZ-0457   AUDITORIA DE COMENTARIOS; SIN
003500*                               CAMBIOS DE LOGICA.
003600*    2019-09-03 RVA   UZ-0458   CORREGIDA LA DIVISION PERSONALIZADA
003700*                               (1300/1310): EL BARRIDO DE ESCRITURA
003800*                               SE CORTABA AL PRIMER PARTICIPANTE
003900*                               SIN SALDO EN VEZ DE REGISTRAR A
004000*                               TODOS; LA COMPROBACION DE SALDO SE
004100*                               SEPARA AHORA EN 1305 Y TODAS LAS
004200*                               FILAS DE ERROR (IGUALES Y PERSONA-
004300*                               LIZADA) CITAN AL MISMO PARTICIPANTE
004400*                               CULPABLE (WK-FAILED-IBAN).
004500*****************************************************************
004600*    NOTA DE DISEÑO (RVA, 2012-11-20) - EL RECHAZO ACTUALIZA EL
004700*    DIARIO DE TRANSACCIONES EN MEMORIA (TABLA-TRANSACCIONES),
004800*    QUE ES DE DONDE BANKRPT LEE PARA LOS INFORMES; NO SE
004900*    REESCRIBE TRANSACTIONS.DAT, QUE ES SOLO DE ESCRITURA.
005000*
005100*    BANKSPL ES EL UNICO PROGRAMA DEL LOTE QUE MANTIENE UNA
005200*    TABLA DE ESTADO A CABALLO ENTRE VARIAS LLAMADAS (TABLA-
005300*    DIVISIONES): UN SPLIT_PAYMENT CREA UNA FILA PENDIENTE QUE
005400*    SOBREVIVE HASTA QUE UN ACCEPT_SPLIT_PAYMENT POSTERIOR DE
005500*    CADA PARTICIPANTE LA COMPLETA, O UN REJECT_SPLIT_PAYMENT LA
005600*    CANCELA; TODOS ELLOS SON COMANDOS DISTINTOS DEL MISMO LOTE,
005700*    POSIBLEMENTE MUY SEPARADOS EN EL TIEMPO.
005800*****************************************************************
005900
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200*        CLASE-DIVISA SE DECLARA POR SIMETRIA CON EL RESTO DE
006300*        PROGRAMAS DEL LOTE.
006400 SPECIAL-NAMES.
006500     CLASS CLASE-DIVISA IS "A" THRU "Z".
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900*        IGUAL QUE EN EL RESTO DEL LOTE, AMBOS FICHEROS SON DE
007000*        SOLO ESCRITURA Y SE ABREN/CIERRAN POR CADA LINEA.
007100     SELECT F-TRANSACCIONES ASSIGN TO TXNDD
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS FS-TXN.
007400     SELECT F-INFORMES ASSIGN TO RPTDD
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS FS-RPT.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  F-TRANSACCIONES
008100     LABEL RECORDS ARE STANDARD.
008200     COPY BKTXNREC.
008300
008400 FD  F-INFORMES
008500     LABEL RECORDS ARE STANDARD.
008600     COPY BKRPTREC.
008700
008800 WORKING-STORAGE SECTION.
008900 77  FS-TXN                       PIC X(02) VALUE "00".
009000 77  FS-RPT                       PIC X(02) VALUE "00".
009100*        INDICADOR DE BUSQUEDA, REUTILIZADO POR 1190/2100/1100.
009200 77  WK-ENCONTRADO                PIC X(01).
009300     88  WK-SI-ENCONTRADO             VALUE "Y".
009400*        "Y" MIENTRAS NINGUN PARTICIPANTE HAYA RESULTADO SIN
009500*        SALDO SUFICIENTE (DIVISION A PARTES IGUALES, 1200).
009600 77  WK-TODO-SUFICIENTE           PIC X(01).
009700     88  WK-SI-TODO-SUFICIENTE        VALUE "Y".
009800*        "Y" CUANDO TODOS LOS PARTICIPANTES DE UNA DIVISION HAN
009900*        ACEPTADO YA SU CUOTA (2200); DISPARA EL BORRADO LOGICO
010000*        DE LA FILA (TD-REMOVED) EN 2000.
010100 77  WK-TODO-ACEPTADO             PIC X(01).
010200     88  WK-SI-TODO-ACEPTADO          VALUE "Y".
010300 77  WK-IBAN-BUSCADO               PIC X(34).
010400*        IBAN DE LA CUENTA QUE RESULTO SIN SALDO SUFICIENTE EN UNA
010500*        DIVISION (1210/1305); TODAS LAS TRANSACCIONES DE ERROR DE
010600*        ESA DIVISION CITAN ESTE MISMO IBAN, NO EL PROPIO DE CADA
010700*        PARTICIPANTE ESCRITO (UZ-0458).
010800 77  WK-FAILED-IBAN                PIC X(34).
010900*        CUOTA A PARTES IGUALES A SEIS DECIMALES (RESULTADO
011000*        INTERMEDIO DE LA DIVISION ENTERA), REDONDEADA DESPUES
011100*        A DOS DECIMALES EN WK-SHARE-DESTINO.
011200 77  WK-SHARE-IGUAL                PIC S9(9)V9(6) COMP-3.
011300*        CUOTA EN LA DIVISA DEL COMANDO (WK-SHARE-DESTINO) Y SU
011400*        CONVERSION A LA DIVISA DE LA CUENTA PARTICIPANTE ACTUAL
011500*        (WK-SHARE-CONVERTIDA), RESUELTAS EN 1290.
011600 77  WK-SHARE-DESTINO              PIC S9(9)V99   COMP-3.
011700 77  WK-SHARE-CONVERTIDA           PIC S9(9)V99   COMP-3.
011800 77  WK-SHARE-CURRENCY             PIC X(03).
011900 77  WK-I                          PIC 9(2)       COMP.
012000*        SUBSCRIPTS GUARDADOS DE LA DIVISION Y DEL PARTICIPANTE
012100*        LOCALIZADOS POR CORREO EN 2100, CONSUMIDOS POR 2000/3000.
012200 77  SAVE-SPL-IDX                   PIC 9(4)       COMP.
012300 77  SAVE-SPD-IDX                   PIC 9(4)       COMP.
012400
012500*        TABLA AUXILIAR CON EL INDICE DE CUENTA DE CADA
012600*        PARTICIPANTE, RESUELTO UNA SOLA VEZ EN LA VALIDACION.
012700 01  WK-TABLA-PART-GRUPO.
012800     05  WK-PART-ACC-IDX OCCURS 10 PIC 9(4) COMP.
012900 01  WK-TABLA-PART-CTS REDEFINES WK-TABLA-PART-GRUPO.
013000     05  WK-PART-BYTES              PIC X(20).
013100
013200*        VISTA EN CENTIMOS DE LA CUOTA YA CONVERTIDA (UZ-0445):
013300*        AUDITORIA CUADRA LAS CUOTAS BLOQUEADAS EN CENTIMOS
013400*        CONTRA SU PROPIO LIBRO DE RIESGO, IGUAL QUE EL RESTO DE
013500*        OPERACIONES CON BLOQUEO DE SALDO DEL LOTE.
013600 01  WK-CUOTA-GRUPO.
013700     05  WK-CUOTA-CONV-G            PIC S9(9)V99.
013800 01  WK-CUOTA-CTS REDEFINES WK-CUOTA-GRUPO.
013900     05  WK-CUOTA-CONV-CTS          PIC S9(11).
014000
014100*        VISTA EN CENTIMOS DEL IMPORTE TOTAL A DIVIDIR, TOMADA
014200*        DIRECTAMENTE DEL COMANDO; SIRVE PARA QUE AUDITORIA
014300*        PUEDA CUADRAR EL TOTAL BRUTO DE LA DIVISION (ANTES DE
014400*        REPARTIR ENTRE PARTICIPANTES) EN CENTIMOS.
014500 01  WK-TOTAL-SPLIT-GRUPO.
014600     05  WK-TOTAL-SPLIT-G           PIC S9(9)V99.
014700 01  WK-TOTAL-SPLIT-CTS REDEFINES WK-TOTAL-SPLIT-GRUPO.
014800     05  WK-TOTAL-SPLIT-CTS         PIC S9(11).
014900
015000 COPY BKSVCPRM.
015100
015200 LINKAGE SECTION.
015300 COPY BKCTLARE.
015400 COPY BKCMDREC.
015500
015600*****************************************************************
015700*    ESQUEMA GENERAL DEL MODULO
015800*
015900*    0050-DESPACHO-COMANDO
016000*        +-- CMD-SPLIT-PAYMENT  --> 1000-DIVIDIR-PAGO
016100*        +-- CMD-ACCEPT-SPLIT   --> 2000-ACEPTAR-DIVISION
016200*        +-- CMD-REJECT-SPLIT   --> 3000-RECHAZAR-DIVISION
016300*
016400*    1000 Y 2000/3000 OPERAN SOBRE MOMENTOS DISTINTOS DE LA
016500*    MISMA DIVISION: 1000 LA CREA (VALIDANDO PARTICIPANTES EN
016600*    1100, REPARTIENDO EN 1200 O 1300, Y DEJANDOLA PENDIENTE EN
016700*    1400 SOLO SI TODOS TENIAN SALDO); 2000/3000 LA RESUELVEN,
016800*    LOCALIZANDOLA SIEMPRE POR EL CORREO DEL PARTICIPANTE QUE
016900*    LLAMA (2100), NUNCA POR UN IDENTIFICADOR EXPLICITO DE
017000*    DIVISION (EL COMANDO NO LO LLEVA).
017100*****************************************************************
017200 PROCEDURE DIVISION USING AREA-CONTROL-COMUN CMD-INPUT-REG.
017300 0050-DESPACHO-COMANDO.
017400     EVALUATE TRUE
017500         WHEN CMD-SPLIT-PAYMENT
017600             PERFORM 1000-DIVIDIR-PAGO
017700                THRU 1000-DIVIDIR-PAGO-EXIT
017800         WHEN CMD-ACCEPT-SPLIT
017900             PERFORM 2000-ACEPTAR-DIVISION
018000                THRU 2000-ACEPTAR-DIVISION-EXIT
018100         WHEN CMD-REJECT-SPLIT
018200             PERFORM 3000-RECHAZAR-DIVISION
018300                THRU 3000-RECHAZAR-DIVISION-EXIT
018400     END-EVALUATE.
018500     EXIT PROGRAM.
018600
018700*****************************************************************
018800*    1000  DIVISION DE UN PAGO (SPLIT_PAYMENT)
018900*****************************************************************
019000 1000-DIVIDIR-PAGO.
019100*        LA VALIDACION DE PARTICIPANTES VA PRIMERO Y CUBRE TODA
019200*        LA DIVISION: SI UN SOLO IBAN NO EXISTE, NO SE ESCRIBE
019300*        NINGUNA TRANSACCION PARA NADIE (NI SIQUIERA PARA LOS
019400*        PARTICIPANTES VALIDOS) — EL COMANDO SE DESCARTA EN
019500*        SILENCIO, SIN ENTRADA EN EL DIARIO.
019600     PERFORM 1100-VALIDAR-PARTICIPANTES
019700        THRU 1100-VALIDAR-PARTICIPANTES-EXIT.
019800     IF NOT WK-SI-ENCONTRADO
019900         GO TO 1000-DIVIDIR-PAGO-EXIT.
020000
020100*        CMDS-ES-IGUAL DISTINGUE LOS DOS MODOS DE REPARTO QUE
020200*        ADMITE EL COMANDO SPLIT_PAYMENT: A PARTES IGUALES
020300*        (1200, LA CUOTA SE CALCULA AQUI) O PERSONALIZADA (1300,
020400*        LAS CUOTAS YA VIENEN FIJADAS EN CMDS-SHARE-AMOUNT).
020500     IF CMDS-ES-IGUAL
020600         PERFORM 1200-DIVIDIR-PAGO-IGUAL
020700            THRU 1200-DIVIDIR-PAGO-IGUAL-EXIT
020800     ELSE
020900         PERFORM 1300-DIVIDIR-PAGO-PERSONAL
021000            THRU 1300-DIVIDIR-PAGO-PERSONAL-EXIT
021100     END-IF.
021200
021300 1000-DIVIDIR-PAGO-EXIT.
021400     EXIT.
021500
021600*****************************************************************
021700*    1100  VALIDACION DE QUE TODOS LOS IBAN PARTICIPANTES SON
021800*    CONOCIDOS (ABORTO SILENCIOSO SI ALGUNO NO LO ES) Y
021900*    RESOLUCION DEL INDICE DE CUENTA DE CADA UNO
022000*****************************************************************
022100 1100-VALIDAR-PARTICIPANTES.
022200     MOVE "Y" TO WK-ENCONTRADO.
022300     MOVE 1   TO WK-I.
022400
022500 1110-VALIDAR-UNO.
022600     IF WK-I > CMDS-PARTICIPANT-COUNT
022700         GO TO 1100-VALIDAR-PARTICIPANTES-EXIT.
022800     MOVE CMDS-IBAN(WK-I) TO WK-IBAN-BUSCADO.
022900     PERFORM 1190-BUSCAR-CUENTA-POR-IBAN
023000        THRU 1190-BUSCAR-CUENTA-POR-IBAN-EXIT.
023100*        AL PRIMER IBAN NO RESUELTO SE ABANDONA EL BARRIDO; LOS
023200*        INDICES YA RELLENADOS EN WK-TABLA-PART-GRUPO PARA LOS
023300*        PARTICIPANTES ANTERIORES QUEDAN SIN USAR PORQUE
023400*        1000-DIVIDIR-PAGO NO LLEGA A INVOCAR NI 1200 NI 1300.
023500     IF NOT WK-SI-ENCONTRADO
023600         GO TO 1100-VALIDAR-PARTICIPANTES-EXIT.
023700     MOVE ACC-IDX TO WK-PART-ACC-IDX(WK-I).
023800     ADD 1 TO WK-I.
023900     GO TO 1110-VALIDAR-UNO.
024000
024100 1100-VALIDAR-PARTICIPANTES-EXIT.
024200     EXIT.
024300
024400*****************************************************************
024500*    1190  LOCALIZACION DE UNA CUENTA POR IBAN (WK-IBAN-BUSCADO).
024600*    PARRAFO COMUN A 1100 (VALIDACION INICIAL) Y 2000 (ACEPTACION
024700*    DE UNA CUOTA YA PENDIENTE); NO ESCRIBE ERROR POR SI MISMO,
024800*    CADA LLAMADOR DECIDE QUE HACER SI NO ENCUENTRA LA CUENTA.
024900*****************************************************************
025000 1190-BUSCAR-CUENTA-POR-IBAN.
025100     MOVE "N" TO WK-ENCONTRADO.
025200     SET ACC-IDX TO 1.
025300
025400 1191-COMPARAR-IBAN.
025500     IF ACC-IDX > CTL-NUM-CUENTAS
025600         GO TO 1190-BUSCAR-CUENTA-POR-IBAN-EXIT.
025700*        IGUAL QUE EN EL RESTO DEL LOTE, UNA CUENTA BORRADA
025800*        (TA-DELETED = "Y") SE TRATA COMO SI NO EXISTIERA.
025900     IF TA-IBAN(ACC-IDX) = WK-IBAN-BUSCADO
026000        AND TA-DELETED(ACC-IDX) = "N"
026100         MOVE "Y" TO WK-ENCONTRADO
026200         GO TO 1190-BUSCAR-CUENTA-POR-IBAN-EXIT.
026300     SET ACC-IDX UP BY 1.
026400     GO TO 1191-COMPARAR-IBAN.
026500
026600 1190-BUSCAR-CUENTA-POR-IBAN-EXIT.
026700     EXIT.
026800
026900*****************************************************************
027000*    1200  DIVISION A PARTES IGUALES
027100*****************************************************************
027200 1200-DIVIDIR-PAGO-IGUAL.
027300*        DIVISION ENTERA DEL TOTAL ENTRE EL NUMERO DE
027400*        PARTICIPANTES, A SEIS DECIMALES (WK-SHARE-IGUAL), PARA
027500*        LUEGO REDONDEAR A DOS DECIMALES AL MOVERLA A
027600*        WK-SHARE-DESTINO; NO SE REPARTE EL RESTO DE LA DIVISION
027700*        ENTRE LOS PRIMEROS PARTICIPANTES, A DIFERENCIA DE OTROS
027800*        SISTEMAS DE REPARTO DE GASTOS.
027900     COMPUTE WK-SHARE-IGUAL =
028000             CMDS-TOTAL-AMOUNT / CMDS-PARTICIPANT-COUNT.
028100     MOVE WK-SHARE-IGUAL TO WK-SHARE-DESTINO.
028200     MOVE CMDS-CURRENCY TO WK-SHARE-CURRENCY.
028300
028400     MOVE "Y" TO WK-TODO-SUFICIENTE.
028500     MOVE 1   TO WK-I.
028600
028700*        SE COMPRUEBA EL SALDO DE TODOS LOS PARTICIPANTES ANTES
028800*        DE TOCAR NINGUNO: SI UNO SOLO NO LLEGA, LA DIVISION
028900*        ENTERA SE RECHAZA (1240), NO SOLO LA CUOTA DE ESE
029000*        PARTICIPANTE.
029100 1210-VERIFICAR-SALDO.
029200     IF WK-I > CMDS-PARTICIPANT-COUNT
029300         GO TO 1220-RESOLVER.
029400     SET ACC-IDX TO WK-PART-ACC-IDX(WK-I).
029500     PERFORM 1290-CONVERTIR-CUOTA
029600        THRU 1290-CONVERTIR-CUOTA-EXIT.
029700     IF TA-BALANCE(ACC-IDX) < WK-SHARE-CONVERTIDA
029800         MOVE "N" TO WK-TODO-SUFICIENTE
029900         MOVE CMDS-IBAN(WK-I) TO WK-FAILED-IBAN.
030000     ADD 1 TO WK-I.
030100     GO TO 1210-VERIFICAR-SALDO.
030200
030300*        NINGUNA DE LAS DOS RAMAS TOCA TA-BALANCE AQUI: LA
030400*        DIVISION A PARTES IGUALES SOLO DEJA LA CUOTA PENDIENTE
030500*        (1400) O LA RECHAZA; EL BLOQUEO DE SALDO OCURRE MAS
030600*        ADELANTE, CUANDO CADA PARTICIPANTE ACEPTA SU CUOTA
030700*        (2000/2120).
030800 1220-RESOLVER.
030900     IF WK-SI-TODO-SUFICIENTE
031000         PERFORM 1400-REGISTRAR-SPLIT-PENDIENTE
031100            THRU 1400-REGISTRAR-SPLIT-PENDIENTE-EXIT
031200         MOVE 1 TO WK-I
031300         PERFORM 1230-ESCRIBIR-TXN-SPLIT
031400            THRU 1230-ESCRIBIR-TXN-SPLIT-EXIT
031500            VARYING WK-I FROM 1 BY 1
031600            UNTIL WK-I > CMDS-PARTICIPANT-COUNT
031700     ELSE
031800         MOVE 1 TO WK-I
031900         PERFORM 1240-ESCRIBIR-TXN-INSUFICIENTE
032000            THRU 1240-ESCRIBIR-TXN-INSUFICIENTE-EXIT
032100            VARYING WK-I FROM 1 BY 1
032200            UNTIL WK-I > CMDS-PARTICIPANT-COUNT
032300     END-IF.
032400
032500 1200-DIVIDIR-PAGO-IGUAL-EXIT.
032600     EXIT.
032700
032800*****************************************************************
032900*    1290  CONVERSION DE LA CUOTA A LA DIVISA DE LA CUENTA
033000*    PARTICIPANTE ACTUAL (ACC-IDX YA POSICIONADO)
033100*****************************************************************
033200 1290-CONVERTIR-CUOTA.
033300*        SI LA CUENTA PARTICIPANTE ESTA EN LA MISMA DIVISA DEL
033400*        COMANDO NO HAY NADA QUE CONVERTIR; EN CASO CONTRARIO SE
033500*        DELEGA EN BANKSVC, IGUAL QUE HACEN BANKXFR Y BANKPAY
033600*        PARA CUALQUIER OTRA CONVERSION DE IMPORTES DEL LOTE.
033700     IF WK-SHARE-CURRENCY = TA-CURRENCY(ACC-IDX)
033800         MOVE WK-SHARE-DESTINO TO WK-SHARE-CONVERTIDA
033900     ELSE
034000         MOVE "CONVERT"            TO SVC-FUNCTION
034100         MOVE WK-SHARE-DESTINO     TO SVC-AMOUNT-IN
034200         MOVE WK-SHARE-CURRENCY    TO SVC-CURR-FROM
034300         MOVE TA-CURRENCY(ACC-IDX) TO SVC-CURR-TO
034400         CALL "BANKSVC" USING AREA-CONTROL-COMUN
034500                              AREA-PARM-SERVICIO
034600         COMPUTE WK-SHARE-CONVERTIDA ROUNDED = SVC-AMOUNT-OUT
034700     END-IF.
034800*        SE ACTUALIZA LA VISTA EN CENTIMOS (UZ-0445) CADA VEZ QUE
034900*        SE RESUELVE UNA CUOTA, TANTO EN LA COMPROBACION DE
035000*        SALDO (1210/1310) COMO EN EL BLOQUEO POSTERIOR (2120).
035100     MOVE WK-SHARE-CONVERTIDA TO WK-CUOTA-CONV-G.
035200
035300 1290-CONVERTIR-CUOTA-EXIT.
035400     EXIT.
035500
035600*****************************************************************
035700*    1230  ESCRITURA DE UNA TRANSACCION SPLIT PENDIENTE PARA EL
035800*    PARTICIPANTE WK-I (DIVISION A PARTES IGUALES, TODOS CON
035900*    SALDO SUFICIENTE)
036000*****************************************************************
036100 1230-ESCRIBIR-TXN-SPLIT.
036200     MOVE "SPLIT"              TO TXN-TYPE.
036300     MOVE CMDS-EMAIL           TO TXN-EMAIL.
036400     MOVE SPACES               TO TXN-FROM-IBAN.
036500     MOVE CMDS-IBAN(WK-I)      TO TXN-TO-IBAN.
036600     MOVE WK-SHARE-DESTINO     TO TXN-AMOUNT.
036700     MOVE CMDS-CURRENCY        TO TXN-CURRENCY.
036800     MOVE "PENDING"            TO TXN-STATUS.
036900     MOVE "N"                  TO TXN-IS-SPENDING.
037000     MOVE "N"                  TO TXN-IS-DEPOSIT.
037100     MOVE SPACES               TO TXN-CARD-NUMBER
037200                                  TXN-COMMERCIANT TXN-ERROR.
037300     MOVE "DIVISION DE PAGO A PARTES IGUALES"
037400                               TO TXN-DESCRIPTION.
037500     PERFORM 1250-COPIAR-LISTA-PARTICIPANTES
037600        THRU 1250-COPIAR-LISTA-PARTICIPANTES-EXIT.
037700     PERFORM 9000-ESCRIBIR-TRANSACCION
037800        THRU 9000-ESCRIBIR-TRANSACCION-EXIT.
037900
038000 1230-ESCRIBIR-TXN-SPLIT-EXIT.
038100     EXIT.
038200
038300*****************************************************************
038400*    1240  ESCRITURA DE UNA TRANSACCION INSUFFICIENT_FUNDS_FOR_
038500*    SPLIT PARA EL PARTICIPANTE WK-I (ALGUN PARTICIPANTE SIN
038600*    SALDO SUFICIENTE, NO SE TOCAN SALDOS)
038700*****************************************************************
038800 1240-ESCRIBIR-TXN-INSUFICIENTE.
038900     MOVE "INSUFFICIENT_FUNDS_FOR_SPLIT" TO TXN-TYPE.
039000     MOVE CMDS-EMAIL           TO TXN-EMAIL.
039100     MOVE SPACES               TO TXN-FROM-IBAN.
039200     MOVE CMDS-IBAN(WK-I)      TO TXN-TO-IBAN.
039300     MOVE WK-SHARE-DESTINO     TO TXN-AMOUNT.
039400     MOVE CMDS-CURRENCY        TO TXN-CURRENCY.
039500     MOVE "PENDING"            TO TXN-STATUS.
039600     MOVE "N"                  TO TXN-IS-SPENDING.
039700     MOVE "N"                  TO TXN-IS-DEPOSIT.
039800     MOVE SPACES               TO TXN-CARD-NUMBER TXN-COMMERCIANT.
039900*        SE CITA WK-FAILED-IBAN (EL PARTICIPANTE QUE DE VERDAD FALLO),
040000*        NO CMDS-IBAN(WK-I) (EL PARTICIPANTE QUE SE ESTA ESCRIBIENDO
040100*        AHORA): TODAS LAS FILAS DE LA DIVISION RECHAZADA CITAN AL
040200*        MISMO CULPABLE (UZ-0458), IGUAL QUE EL PUERTO JAVA.
040300     STRING "SALDO INSUFICIENTE EN " WK-FAILED-IBAN
040400         DELIMITED BY SIZE INTO TXN-ERROR.
040500     MOVE "DIVISION DE PAGO RECHAZADA POR FALTA DE SALDO"
040600                               TO TXN-DESCRIPTION.
040700     PERFORM 1250-COPIAR-LISTA-PARTICIPANTES
040800        THRU 1250-COPIAR-LISTA-PARTICIPANTES-EXIT.
040900     PERFORM 9000-ESCRIBIR-TRANSACCION
041000        THRU 9000-ESCRIBIR-TRANSACCION-EXIT.
041100
041200 1240-ESCRIBIR-TXN-INSUFICIENTE-EXIT.
041300     EXIT.
041400
041500*****************************************************************
041600*    1250  COPIA DE LA LISTA COMPLETA DE IBAN PARTICIPANTES EN
041700*    LA TRANSACCION (TXN-INVOLVED-IBANS)
041800*****************************************************************
041900 1250-COPIAR-LISTA-PARTICIPANTES.
042000     SET TXN-IBN-IDX TO 1.
042100
042200 1255-LIMPIAR-UN-IBAN.
042300     IF TXN-IBN-IDX > 10
042400         GO TO 1258-INICIAR-COPIA.
042500     MOVE SPACES TO TXN-INVOLVED-IBANS(TXN-IBN-IDX).
042600     SET TXN-IBN-IDX UP BY 1.
042700     GO TO 1255-LIMPIAR-UN-IBAN.
042800
042900 1258-INICIAR-COPIA.
043000     SET TXN-IBN-IDX TO 1.
043100
043200 1251-COPIAR-UN-IBAN.
043300     IF TXN-IBN-IDX > CMDS-PARTICIPANT-COUNT
043400         GO TO 1250-COPIAR-LISTA-PARTICIPANTES-EXIT.
043500     SET WK-I TO TXN-IBN-IDX.
043600     MOVE CMDS-IBAN(WK-I) TO TXN-INVOLVED-IBANS(TXN-IBN-IDX).
043700     SET TXN-IBN-IDX UP BY 1.
043800     GO TO 1251-COPIAR-UN-IBAN.
043900
044000 1250-COPIAR-LISTA-PARTICIPANTES-EXIT.
044100     EXIT.
044200
044300*****************************************************************
044400*    1300  DIVISION PERSONALIZADA - LAS CUOTAS VIENEN YA FIJADAS
044500*    EN EL COMANDO.  PRIMERO SE COMPRUEBA EL SALDO DE TODOS LOS
044600*    PARTICIPANTES (1305), IGUAL QUE 1210 HACE PARA LA DIVISION A
044700*    PARTES IGUALES; DESPUES SE ESCRIBE SIEMPRE UNA TRANSACCION
044800*    SPLIT_CUSTOM POR CADA PARTICIPANTE, HAYA FALLADO LA DIVISION
044900*    O NO (1310).
045000*-----------------------------------------------------------------
045100*    UZ-0458 (2019-09-03): ANTES SE CORTABA EL BARRIDO DE ESCRITURA
045200*    EN CUANTO UN PARTICIPANTE FALLABA, ASI QUE UNA DIVISION A
045300*    CINCO QUE FALLABA EN EL SEGUNDO SOLO DEJABA DOS TRANSACCIONES
045400*    EN VEZ DE CINCO; ADEMAS EL TEXTO DE ERROR CITABA EL IBAN DEL
045500*    PARTICIPANTE QUE SE ESTABA ESCRIBIENDO EN CADA VUELTA EN VEZ
045600*    DEL QUE REALMENTE SE QUEDO SIN SALDO.  SE SEPARA LA COMPROBA-
045700*    CION (1305) DE LA ESCRITURA (1310) PARA QUE TODOS LOS PARTI-
045800*    CIPANTES QUEDEN REGISTRADOS Y TODOS CITEN AL MISMO CULPABLE
045900*    (WK-FAILED-IBAN), IGUAL QUE EN LA DIVISION A PARTES IGUALES.
046000*****************************************************************
046100 1300-DIVIDIR-PAGO-PERSONAL.
046200     MOVE "Y" TO WK-TODO-SUFICIENTE.
046300     MOVE 1   TO WK-I.
046400     PERFORM 1305-VERIFICAR-SALDO-PERSONAL
046500        THRU 1305-VERIFICAR-SALDO-PERSONAL-EXIT.
046600
046700     PERFORM 1310-TRATAR-UNO
046800        THRU 1310-TRATAR-UNO-EXIT
046900        VARYING WK-I FROM 1 BY 1
047000        UNTIL WK-I > CMDS-PARTICIPANT-COUNT.
047100
047200     IF WK-SI-TODO-SUFICIENTE
047300         PERFORM 1400-REGISTRAR-SPLIT-PENDIENTE
047400            THRU 1400-REGISTRAR-SPLIT-PENDIENTE-EXIT.
047500
047600 1300-DIVIDIR-PAGO-PERSONAL-EXIT.
047700     EXIT.
047800
047900*****************************************************************
048000*    1305  COMPROBACION DE SALDO DE TODOS LOS PARTICIPANTES DE LA
048100*    DIVISION PERSONALIZADA.  SE CORTA EN CUANTO EL PRIMERO FALLA,
048200*    IGUAL QUE EL PUERTO JAVA (EXECUTECUSTOM), Y SE GUARDA SU IBAN
048300*    EN WK-FAILED-IBAN PARA QUE 1310 LO CITE EN TODAS LAS FILAS.
048400*****************************************************************
048500 1305-VERIFICAR-SALDO-PERSONAL.
048600     IF WK-I > CMDS-PARTICIPANT-COUNT
048700         GO TO 1305-VERIFICAR-SALDO-PERSONAL-EXIT.
048800     IF NOT WK-SI-TODO-SUFICIENTE
048900         GO TO 1305-VERIFICAR-SALDO-PERSONAL-EXIT.
049000
049100     SET ACC-IDX TO WK-PART-ACC-IDX(WK-I).
049200     MOVE CMDS-SHARE-AMOUNT(WK-I) TO WK-SHARE-DESTINO.
049300     MOVE CMDS-CURRENCY TO WK-SHARE-CURRENCY.
049400     PERFORM 1290-CONVERTIR-CUOTA
049500        THRU 1290-CONVERTIR-CUOTA-EXIT.
049600     IF TA-BALANCE(ACC-IDX) < WK-SHARE-CONVERTIDA
049700         MOVE "N" TO WK-TODO-SUFICIENTE
049800         MOVE CMDS-IBAN(WK-I) TO WK-FAILED-IBAN.
049900
050000     ADD 1 TO WK-I.
050100     GO TO 1305-VERIFICAR-SALDO-PERSONAL.
050200
050300 1305-VERIFICAR-SALDO-PERSONAL-EXIT.
050400     EXIT.
050500
050600*****************************************************************
050700*    1310  ESCRITURA DE LA TRANSACCION SPLIT_CUSTOM DEL
050800*    PARTICIPANTE WK-I.  SE ESCRIBE PARA TODOS LOS PARTICIPANTES,
050900*    HAYA FALLADO LA DIVISION O NO (UZ-0458); SI HA FALLADO, EL
051000*    TEXTO DE ERROR CITA WK-FAILED-IBAN EN TODAS LAS FILAS, NO EL
051100*    IBAN PROPIO DE CADA PARTICIPANTE.
051200*****************************************************************
051300 1310-TRATAR-UNO.
051400     MOVE CMDS-SHARE-AMOUNT(WK-I) TO WK-SHARE-DESTINO.
051500
051600     MOVE "SPLIT_CUSTOM"       TO TXN-TYPE.
051700     MOVE CMDS-EMAIL           TO TXN-EMAIL.
051800     MOVE SPACES               TO TXN-FROM-IBAN.
051900     MOVE CMDS-IBAN(WK-I)      TO TXN-TO-IBAN.
052000     MOVE WK-SHARE-DESTINO     TO TXN-AMOUNT.
052100     MOVE CMDS-CURRENCY        TO TXN-CURRENCY.
052200     MOVE "PENDING"            TO TXN-STATUS.
052300     MOVE "N"                  TO TXN-IS-SPENDING.
052400     MOVE "N"                  TO TXN-IS-DEPOSIT.
052500     MOVE SPACES               TO TXN-CARD-NUMBER TXN-COMMERCIANT.
052600     MOVE "DIVISION DE PAGO PERSONALIZADA"
052700                               TO TXN-DESCRIPTION.
052800
052900     IF WK-SI-TODO-SUFICIENTE
053000         MOVE SPACES TO TXN-ERROR
053100     ELSE
053200         STRING "SALDO INSUFICIENTE EN " WK-FAILED-IBAN
053300             DELIMITED BY SIZE INTO TXN-ERROR
053400     END-IF.
053500
053600     PERFORM 1250-COPIAR-LISTA-PARTICIPANTES
053700        THRU 1250-COPIAR-LISTA-PARTICIPANTES-EXIT.
053800     PERFORM 9000-ESCRIBIR-TRANSACCION
053900        THRU 9000-ESCRIBIR-TRANSACCION-EXIT.
054000
054100 1310-TRATAR-UNO-EXIT.
054200     EXIT.
054300
054400*****************************************************************
054500*    1400  ALTA DE LA DIVISION PENDIENTE EN TABLA-DIVISIONES
054600*****************************************************************
054700 1400-REGISTRAR-SPLIT-PENDIENTE.
054800*        LA FILA SE DA DE ALTA SOLO CUANDO TODOS LOS PARTICIPANTES
054900*        TENIAN SALDO SUFICIENTE (1220/1320 YA LO COMPROBARON); SI
055000*        NO, NO SE LLEGA A ESTE PARRAFO Y NO QUEDA DIVISION
055100*        PENDIENTE QUE ACEPTAR O RECHAZAR MAS ADELANTE.
055200     ADD 1 TO CTL-NUM-DIVISIONES.
055300     SET SPL-IDX TO CTL-NUM-DIVISIONES.
055400
055500     MOVE CMDS-TIMESTAMP         TO TD-TIMESTAMP(SPL-IDX).
055600     IF CMDS-ES-IGUAL
055700         MOVE "equal"            TO TD-TYPE(SPL-IDX)
055800     ELSE
055900         MOVE "custom"           TO TD-TYPE(SPL-IDX)
056000     END-IF.
056100     MOVE CMDS-CURRENCY          TO TD-CURRENCY(SPL-IDX).
056200     MOVE CMDS-TOTAL-AMOUNT      TO TD-TOTAL-AMOUNT(SPL-IDX).
056300     MOVE CMDS-PARTICIPANT-COUNT TO TD-PARTICIPANT-CNT(SPL-IDX).
056400     MOVE "N"                    TO TD-REMOVED(SPL-IDX).
056500*        VISTA EN CENTIMOS DEL BRUTO DE LA DIVISION (UZ-0445),
056600*        TOMADA EN EL MOMENTO DE QUEDAR PENDIENTE; SIRVE DE
056700*        REFERENCIA FIJA PARA CUADRAR CONTRA LA SUMA DE LAS
056800*        CUOTAS INDIVIDUALES CUANDO TODAS HAYAN SIDO ACEPTADAS.
056900     MOVE CMDS-TOTAL-AMOUNT      TO WK-TOTAL-SPLIT-G.
057000
057100     MOVE 1 TO WK-I.
057200
057300 1410-COPIAR-PARTICIPANTE.
057400     IF WK-I > CMDS-PARTICIPANT-COUNT
057500         GO TO 1400-REGISTRAR-SPLIT-PENDIENTE-EXIT.
057600     SET SPD-IDX TO WK-I.
057700     MOVE CMDS-IBAN(WK-I) TO TD-IBAN(SPL-IDX SPD-IDX).
057800     IF CMDS-ES-IGUAL
057900         MOVE WK-SHARE-DESTINO TO TD-SHARE-AMOUNT(SPL-IDX SPD-IDX)
058000     ELSE
058100         MOVE CMDS-SHARE-AMOUNT(WK-I)
058200                              TO TD-SHARE-AMOUNT(SPL-IDX SPD-IDX)
058300     END-IF.
058400     MOVE "N" TO TD-ACCEPTED(SPL-IDX SPD-IDX).
058500     ADD 1 TO WK-I.
058600     GO TO 1410-COPIAR-PARTICIPANTE.
058700
058800 1400-REGISTRAR-SPLIT-PENDIENTE-EXIT.
058900     EXIT.
059000
059100*****************************************************************
059200*    2000  ACEPTACION DE UNA DIVISION DE PAGO PENDIENTE
059300*    (ACCEPT_SPLIT_PAYMENT), LOCALIZADA POR CORREO DEL
059400*    PARTICIPANTE
059500*****************************************************************
059600 2000-ACEPTAR-DIVISION.
059700*        LA DIVISION BUSCADA SE LOCALIZA POR CORREO, NO POR UN
059800*        IDENTIFICADOR EXPLICITO (EL COMANDO ACCEPT_SPLIT_PAYMENT
059900*        SOLO LLEVA CMD-EMAIL): SI EL MISMO USUARIO PARTICIPA EN
060000*        VARIAS DIVISIONES PENDIENTES A LA VEZ, 2100 SE QUEDA
060100*        SIEMPRE CON LA PRIMERA QUE ENCUENTRA SIN ACEPTAR.
060200     PERFORM 2100-BUSCAR-DIVISION-DE-USUARIO
060300        THRU 2100-BUSCAR-DIVISION-DE-USUARIO-EXIT.
060400     IF NOT WK-SI-ENCONTRADO
060500         MOVE "User not found" TO RPT-TEXT
060600         PERFORM 9500-ESCRIBIR-ERROR
060700            THRU 9500-ESCRIBIR-ERROR-EXIT
060800         GO TO 2000-ACEPTAR-DIVISION-EXIT.
060900
061000     MOVE "Y" TO TD-ACCEPTED(SAVE-SPL-IDX SAVE-SPD-IDX).
061100
061200*        EL BLOQUEO (NO EL CARGO) ES LO QUE HACE ESTE PARRAFO:
061300*        TA-BLOCK-AMOUNT RETIENE LA CUOTA HASTA QUE OTRO PROCESO
061400*        (FUERA DE ESTE LOTE) LA LIQUIDE; SI EL SALDO YA NO
061500*        ALCANZA EN EL MOMENTO DE ACEPTAR, LA ACEPTACION QUEDA
061600*        REGISTRADA EN TD-ACCEPTED PERO SIN BLOQUEAR NADA — NO
061700*        HAY AQUI UN CAMINO DE RECHAZO EXPLICITO, A DIFERENCIA
061800*        DE LA COMPROBACION DE SALDO EN 1210/1310.
061900     MOVE TD-IBAN(SAVE-SPL-IDX SAVE-SPD-IDX) TO WK-IBAN-BUSCADO.
062000     PERFORM 1190-BUSCAR-CUENTA-POR-IBAN
062100        THRU 1190-BUSCAR-CUENTA-POR-IBAN-EXIT.
062200     IF WK-SI-ENCONTRADO
062300         MOVE TD-SHARE-AMOUNT(SAVE-SPL-IDX SAVE-SPD-IDX)
062400                              TO WK-SHARE-DESTINO
062500         MOVE TD-CURRENCY(SAVE-SPL-IDX) TO WK-SHARE-CURRENCY
062600         PERFORM 1290-CONVERTIR-CUOTA
062700            THRU 1290-CONVERTIR-CUOTA-EXIT
062800         IF TA-BALANCE(ACC-IDX) >= WK-SHARE-CONVERTIDA
062900             COMPUTE TA-BLOCK-AMOUNT(ACC-IDX) ROUNDED =
063000                 TA-BLOCK-AMOUNT(ACC-IDX) + WK-SHARE-CONVERTIDA
063100         END-IF
063200     END-IF.
063300
063400*        SOLO CUANDO EL ULTIMO PARTICIPANTE ACEPTA SE MARCA LA
063500*        FILA COMO TD-REMOVED; HASTA ENTONCES SIGUE VISIBLE PARA
063600*        2100 EN SUCESIVAS LLAMADAS DE OTROS PARTICIPANTES.
063700     PERFORM 2200-VERIFICAR-TODOS-ACEPTADOS
063800        THRU 2200-VERIFICAR-TODOS-ACEPTADOS-EXIT.
063900     IF WK-SI-TODO-ACEPTADO
064000         MOVE "Y" TO TD-REMOVED(SAVE-SPL-IDX).
064100
064200 2000-ACEPTAR-DIVISION-EXIT.
064300     EXIT.
064400
064500*****************************************************************
064600*    2100  LOCALIZACION DE UNA DIVISION PENDIENTE QUE CONTENGA
064700*    UNA CUENTA PROPIEDAD DE CMD-EMAIL
064800*****************************************************************
064900 2100-BUSCAR-DIVISION-DE-USUARIO.
065000     MOVE "N" TO WK-ENCONTRADO.
065100     SET SPL-IDX TO 1.
065200
065300*        UNA DIVISION YA MARCADA TD-REMOVED (ACEPTADA POR TODOS
065400*        O RECHAZADA) SE SALTA ENTERA SIN MIRAR SUS
065500*        PARTICIPANTES: NO PUEDE VOLVER A ACEPTARSE NI
065600*        RECHAZARSE UNA VEZ RESUELTA.
065700 2110-RECORRER-DIVISIONES.
065800     IF SPL-IDX > CTL-NUM-DIVISIONES
065900         GO TO 2100-BUSCAR-DIVISION-DE-USUARIO-EXIT.
066000     IF TD-REMOVED(SPL-IDX) = "Y"
066100         SET SPL-IDX UP BY 1
066200         GO TO 2110-RECORRER-DIVISIONES.
066300     SET SPD-IDX TO 1.
066400
066500 2120-RECORRER-PARTICIPANTES.
066600     IF SPD-IDX > TD-PARTICIPANT-CNT(SPL-IDX)
066700         SET SPL-IDX UP BY 1
066800         GO TO 2110-RECORRER-DIVISIONES.
066900     MOVE TD-IBAN(SPL-IDX SPD-IDX) TO WK-IBAN-BUSCADO.
067000     PERFORM 1190-BUSCAR-CUENTA-POR-IBAN
067100        THRU 1190-BUSCAR-CUENTA-POR-IBAN-EXIT.
067200     IF WK-SI-ENCONTRADO
067300        AND TA-OWNER-EMAIL(ACC-IDX) = CMD-EMAIL
067400         MOVE "Y" TO WK-ENCONTRADO
067500         SET SAVE-SPL-IDX TO SPL-IDX
067600         SET SAVE-SPD-IDX TO SPD-IDX
067700         GO TO 2100-BUSCAR-DIVISION-DE-USUARIO-EXIT.
067800     SET SPD-IDX UP BY 1.
067900     GO TO 2120-RECORRER-PARTICIPANTES.
068000
068100 2100-BUSCAR-DIVISION-DE-USUARIO-EXIT.
068200     EXIT.
068300
068400*****************************************************************
068500*    2200  VERIFICACION DE QUE TODOS LOS PARTICIPANTES DE LA
068600*    DIVISION SAVE-SPL-IDX HAN ACEPTADO YA
068700*****************************************************************
068800 2200-VERIFICAR-TODOS-ACEPTADOS.
068900     MOVE "Y" TO WK-TODO-ACEPTADO.
069000     SET SPD-IDX TO 1.
069100
069200 2210-COMPROBAR-UNO.
069300     IF SPD-IDX > TD-PARTICIPANT-CNT(SAVE-SPL-IDX)
069400         GO TO 2200-VERIFICAR-TODOS-ACEPTADOS-EXIT.
069500     IF TD-ACCEPTED(SAVE-SPL-IDX SPD-IDX) NOT = "Y"
069600         MOVE "N" TO WK-TODO-ACEPTADO.
069700     SET SPD-IDX UP BY 1.
069800     GO TO 2210-COMPROBAR-UNO.
069900
070000 2200-VERIFICAR-TODOS-ACEPTADOS-EXIT.
070100     EXIT.
070200
070300*****************************************************************
070400*    3000  RECHAZO DE UNA DIVISION DE PAGO PENDIENTE
070500*    (REJECT_SPLIT_PAYMENT)
070600*****************************************************************
070700 3000-RECHAZAR-DIVISION.
070800*        UN SOLO PARTICIPANTE QUE RECHACE BASTA PARA CANCELAR
070900*        TODA LA DIVISION, NO SOLO SU PROPIA CUOTA; NO SE
071000*        DESHACE NINGUN BLOQUEO PORQUE REJECT_SPLIT_PAYMENT NO
071100*        LLEGA A BLOQUEAR SALDO (ESO SOLO OCURRE AL ACEPTAR, EN
071200*        2000) — AQUI SOLO HAY QUE MARCAR LA FILA Y CORREGIR EL
071300*        DIARIO.
071400     PERFORM 2100-BUSCAR-DIVISION-DE-USUARIO
071500        THRU 2100-BUSCAR-DIVISION-DE-USUARIO-EXIT.
071600     IF NOT WK-SI-ENCONTRADO
071700         MOVE "User not found" TO RPT-TEXT
071800         PERFORM 9500-ESCRIBIR-ERROR
071900            THRU 9500-ESCRIBIR-ERROR-EXIT
072000         GO TO 3000-RECHAZAR-DIVISION-EXIT.
072100
072200     MOVE "Y" TO TD-REMOVED(SAVE-SPL-IDX).
072300
072400     SET TXN-IDX TO 1.
072500
072600*        LAS LINEAS SPLIT/SPLIT_CUSTOM YA ESCRITAS EN EL DIARIO
072700*        EN MEMORIA (9000, DESDE 1000-DIVIDIR-PAGO) SE LOCALIZAN
072800*        POR TIMESTAMP COMPARTIDO Y SE REESCRIBEN CON EL ERROR
072900*        DE RECHAZO; EL FICHERO F-TRANSACCIONES EN DISCO NO SE
073000*        TOCA, SOLO LA COPIA EN TJ- QUE CONSULTARA BANKRPT.
073100 3010-ACTUALIZAR-DIARIO.
073200     IF TXN-IDX > CTL-NEXT-TXN-SEQ
073300         GO TO 3000-RECHAZAR-DIVISION-EXIT.
073400     IF TJ-TIMESTAMP(TXN-IDX) = TD-TIMESTAMP(SAVE-SPL-IDX)
073500         MOVE "One user rejected the payment."
073600                              TO TJ-ERROR(TXN-IDX)
073700         MOVE "successful"    TO TJ-STATUS(TXN-IDX).
073800     SET TXN-IDX UP BY 1.
073900     GO TO 3010-ACTUALIZAR-DIARIO.
074000
074100 3000-RECHAZAR-DIVISION-EXIT.
074200     EXIT.
074300
074400*****************************************************************
074500*    9000  ESCRITURA DE LA TRANSACCION
074600*****************************************************************
074700 9000-ESCRIBIR-TRANSACCION.
074800*        CADA LLAMADA ABRE Y CIERRA EL FICHERO PARA ESA UNICA
074900*        LINEA (EXTEND), IGUAL QUE EL RESTO DE PROGRAMAS DEL
075000*        LOTE; AL CERRAR QUEDA VISIBLE DE INMEDIATO PARA BANKRPT
075100*        SI SE EJECUTA A CONTINUACION EN EL MISMO PASO DE JCL.
075200     ADD 1 TO CTL-NEXT-TXN-SEQ.
075300     MOVE CTL-NEXT-TXN-SEQ TO TXN-SEQ.
075400     MOVE CMDS-TIMESTAMP   TO TXN-TIMESTAMP.
075500
075600     OPEN EXTEND F-TRANSACCIONES.
075700     WRITE TRANSACCION-REG.
075800     CLOSE F-TRANSACCIONES.
075900
076000*        LA MISMA TRANSACCION SE REPLICA EN LA TABLA TJ- DEL
076100*        AREA DE CONTROL COMUN, QUE HACE DE DIARIO EN MEMORIA
076200*        PARA EL RESTO DEL LOTE; 3010 LA MODIFICA MAS ADELANTE
076300*        SI LA DIVISION TERMINA RECHAZADA.
076400     SET TXN-IDX TO CTL-NEXT-TXN-SEQ.
076500     MOVE TXN-SEQ          TO TJ-SEQ(TXN-IDX).
076600     MOVE TXN-EMAIL        TO TJ-EMAIL(TXN-IDX).
076700     MOVE TXN-FROM-IBAN    TO TJ-FROM-IBAN(TXN-IDX).
076800     MOVE TXN-TO-IBAN      TO TJ-TO-IBAN(TXN-IDX).
076900     MOVE TXN-AMOUNT       TO TJ-AMOUNT(TXN-IDX).
077000     MOVE TXN-CURRENCY     TO TJ-CURRENCY(TXN-IDX).
077100     MOVE TXN-TIMESTAMP    TO TJ-TIMESTAMP(TXN-IDX).
077200     MOVE TXN-DESCRIPTION  TO TJ-DESCRIPTION(TXN-IDX).
077300     MOVE TXN-TYPE         TO TJ-TYPE(TXN-IDX).
077400     MOVE TXN-CARD-NUMBER  TO TJ-CARD-NUMBER(TXN-IDX).
077500     MOVE TXN-COMMERCIANT  TO TJ-COMMERCIANT(TXN-IDX).
077600     MOVE TXN-STATUS       TO TJ-STATUS(TXN-IDX).
077700     MOVE TXN-IS-SPENDING  TO TJ-IS-SPENDING(TXN-IDX).
077800     MOVE TXN-IS-DEPOSIT   TO TJ-IS-DEPOSIT(TXN-IDX).
077900     MOVE TXN-ERROR        TO TJ-ERROR(TXN-IDX).
078000     MOVE 1 TO WK-I.
078100
078200*        COPIA DE LOS 10 HUECOS COMPLETOS DE TXN-INVOLVED-IBANS
078300*        (YA LIMPIADOS A SPACES POR 1250 PARA LOS PARTICIPANTES
078400*        QUE NO EXISTAN), NO SOLO DE LOS CMDS-PARTICIPANT-COUNT
078500*        REALMENTE USADOS.
078600 9010-COPIAR-INVOLUCRADOS.
078700     IF WK-I > 10
078800         GO TO 9000-ESCRIBIR-TRANSACCION-EXIT.
078900     SET TXN-IBN-IDX TO WK-I.
079000     SET TXN-INV-IDX TO WK-I.
079100     MOVE TXN-INVOLVED-IBANS(TXN-IBN-IDX)
079200                           TO TJ-INVOLVED(TXN-IDX TXN-INV-IDX).
079300     ADD 1 TO WK-I.
079400     GO TO 9010-COPIAR-INVOLUCRADOS.
079500
079600 9000-ESCRIBIR-TRANSACCION-EXIT.
079700     EXIT.
079800
079900*****************************************************************
080000*    9500  ESCRITURA DE UNA LINEA DE ERROR EN REPORTS.DAT
080100*****************************************************************
080200*        LLAMADO SOLO DESDE 2000/3000, CUANDO EL CORREO DEL
080300*        COMANDO NO ES PARTICIPANTE DE NINGUNA DIVISION
080400*        PENDIENTE; 1000-DIVIDIR-PAGO NO TIENE EQUIVALENTE PORQUE
080500*        SUS FALLOS (IBAN DESCONOCIDO) SE DESCARTAN EN SILENCIO.
080600 9500-ESCRIBIR-ERROR.
080700     MOVE "ERROR"          TO RPT-LINE-TYPE.
080800     MOVE CMD-TYPE          TO RPT-COMMAND.
080900     MOVE CMD-TIMESTAMP    TO RPT-TIMESTAMP.
081000     MOVE SPACES           TO RPT-IBAN.
081100     MOVE 0                TO RPT-BALANCE.
081200     MOVE SPACES           TO RPT-CURRENCY.
081300     MOVE SPACES           TO RPT-TYPE-OR-NAME.
081400     MOVE 0                TO RPT-AMOUNT-1 RPT-AMOUNT-2.
081500     MOVE SPACES           TO RPT-COUNTERPART-IBAN.
081600
081700     ADD 1 TO CTL-NEXT-RPT-SEQ.
081800     OPEN EXTEND F-INFORMES.
081900     WRITE INFORME-REG.
082000     CLOSE F-INFORMES.
082100
082200 9500-ESCRIBIR-ERROR-EXIT.
082300     EXIT.
