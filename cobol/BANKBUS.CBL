000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANKBUS.
000300 AUTHOR. DFE.
000400 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN. 09/11/2004.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS UNIZARBANK.
000800*****************************************************************
000900*    BANKBUS - MANTENIMIENTO DE CUENTA DE NEGOCIO: LIMITES DE
001000*    GASTO Y DE INGRESO DEL PROPIO TITULAR, ALTA DE ASOCIADO
001100*    (GERENTE/EMPLEADO), SALDO MINIMO Y ALIAS DE CUENTA.  TODAS
001200*    LAS OPERACIONES DE ESTE MODULO SON DE MANTENIMIENTO DE
001300*    DATOS MAESTROS; NINGUNA MUEVE DINERO NI ESCRIBE EN EL
001400*    DIARIO DE TRANSACCIONES (VER BKTXNREC), SOLO EN EL LISTADO
001500*    DE ERRORES CUANDO PROCEDE.
001600*-----------------------------------------------------------------
001700*    HISTORIAL DE CAMBIOS
001800*    FECHA      INIC  PETIC     DESCRIPCION
001900*    ---------- ----  --------  --------------------------------
002000*    2004-11-09 DFE   UZ-0324   PRIMERA VERSION - ALTA DE
002100*                               ASOCIADO Y SALDO MINIMO.
002200*    1999-01-11 PAG   UZ-0261   REVISION DEL MILENIO: SE COMPRUEBA
002300*                               QUE LAS FECHAS DE ALTA DE ASOCIADO
002400*                               QUE SE GRABAN EN LA TABLA SOPORTAN
002500*                               EL AÑO A 4 CIFRAS; ENTRADA AÑADIDA
002600*                               FUERA DE ORDEN AL AUDITAR EN 2004.
002700*    2006-07-19 DFE   UZ-0352   SE AÑADE EL ALIAS DE CUENTA.
002800*    2007-03-19 DFE   UZ-0365   SE AÑADEN LOS LIMITES DE GASTO Y
002900*                               DE INGRESO DEL PROPIO TITULAR.
003000*    2009-10-05 RVA   UZ-0388   SE CORRIGE 2000-ALTA-ASOCIADO: NO
003100*                               COMPROBABA QUE LA CUENTA FUERA DE
003200*                               NEGOCIO ANTES DE BUSCAR AL USUARIO
003300*                               OBJETIVO, Y PODIA DAR DE ALTA UN
003400*                               ASOCIADO SOBRE UNA CUENTA PERSONAL.
003500*    2013-02-22 MRC   UZ-0418   SE AÑADE LA VISTA EN CENTIMOS DEL
003600*                               SALDO MINIMO PARA EL CUADRE CONTRA
003700*                               EL LISTADO DE RIESGOS DE NEGOCIO.
003800*    2017-06-30 DFE   UZ-0447   AUDITORIA DE COMENTARIOS; SIN
003900*                               CAMBIOS DE LOGICA.
004000*****************************************************************
004100*    NOTA DE DISEÑO (DFE, 2007-03-19) - EL CAMBIO DE LIMITE SOLO
004200*    LO PUEDE PEDIR EL PROPIO TITULAR, Y SE GUARDA EN SU PROPIA
004300*    FILA DE LA TABLA DE ASOCIADOS (SE CREA SI NO EXISTIA), TAL
004400*    Y COMO LO HACE EL SISTEMA DE ORIGEN; NO HAY UN CAMPO DE
004500*    LIMITE SEPARADO EN LA CABECERA DE LA CUENTA.
004600*****************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000*        LA CLASE CLASE-DIVISA SE DECLARA POR COHERENCIA CON EL
005100*        RESTO DE LA FAMILIA BANKXXX, AUNQUE ESTE MODULO NO
005200*        TRABAJA CON IMPORTES EN MAS DE UNA DIVISA.
005300 SPECIAL-NAMES.
005400     CLASS CLASE-DIVISA IS "A" THRU "Z".
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800*        UNICO FICHERO QUE TOCA ESTE MODULO: EL LISTADO DE
005900*        REPORTES/ERRORES, Y SOLO PARA LAS LINEAS DE ERROR (LAS
006000*        OPERACIONES DE MANTENIMIENTO QUE SE RESUELVEN BIEN NO
006100*        DEJAN RASTRO EN REPORTS.DAT, SOLO ACTUALIZAN LA TABLA
006200*        EN MEMORIA QUE BANKMAIN VOLCARA AL FINAL DEL LOTE).
006300     SELECT F-INFORMES ASSIGN TO RPTDD
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS FS-RPT.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  F-INFORMES
007000     LABEL RECORDS ARE STANDARD.
007100     COPY BKRPTREC.
007200
007300 WORKING-STORAGE SECTION.
007400 77  FS-RPT                       PIC X(02) VALUE "00".
007500*        INTERRUPTOR GENERAL DE BUSQUEDA, COMPARTIDO POR TODAS
007600*        LAS RUTINAS DE LOCALIZACION DE ESTE MODULO (CUENTA,
007700*        FILA DE ASOCIADO PROPIA, ETC); SE REINICIA A "N" AL
007800*        EMPEZAR CADA BUSQUEDA.
007900 77  WK-ENCONTRADO                PIC X(01).
008000     88  WK-SI-ENCONTRADO             VALUE "Y".
008100*        LIMITES POR DEFECTO QUE SE ASIGNAN A UN ASOCIADO NUEVO
008200*        DE TIPO "employee" CUANDO EL PROPIO TITULAR TODAVIA NO
008300*        HA FIJADO LOS SUYOS; UN "manager" NO LLEVA LIMITE (SE
008400*        DEJA A CERO, VER 2060-ALTA-FILA-ASOCIADO).
008500 77  WK-DEF-SPEND-LIMIT            PIC S9(9)V99 COMP-3 VALUE 500.
008600 77  WK-DEF-DEPOSIT-LIMIT          PIC S9(9)V99 COMP-3 VALUE 500.
008700
008800*        VISTA EN CENTIMOS DEL IMPORTE DE LIMITE, IGUAL QUE LA
008900*        ARITMETICA EN CENTIMOS DEL CAJERO ANTIGUO.
009000 01  WK-LIMITE-GRUPO.
009100     05  WK-LIMITE-IMPORTE-G        PIC S9(9)V99.
009200 01  WK-LIMITE-CTS REDEFINES WK-LIMITE-GRUPO.
009300     05  WK-LIMITE-IMPORTE-CTS      PIC S9(11).
009400
009500*        VISTA ALTERNATIVA DEL CORREO DEL SOLICITANTE, PARTIDA
009600*        EN USUARIO Y DOMINIO; HEREDADA DE LOS INFORMES DE
009700*        NEGOCIO MAS ANTIGUOS, QUE AGRUPABAN POR DOMINIO.
009800 01  WK-CORREO-GRUPO.
009900     05  WK-CORREO-COMPLETO         PIC X(40).
010000 01  WK-CORREO-PARTES REDEFINES WK-CORREO-GRUPO.
010100     05  WK-CORREO-USUARIO          PIC X(20).
010200     05  WK-CORREO-RESTO            PIC X(20).
010300
010400*        VISTA EN CENTIMOS DEL SALDO MINIMO QUE SE FIJA EN
010500*        3000-FIJAR-SALDO-MINIMO, PARA CUADRAR CON EL LISTADO DE
010600*        RIESGOS DE CUENTAS DE NEGOCIO QUE SIGUE EN CENTIMOS
010700*        (AÑADIDA EN UZ-0418, VER HISTORIAL DE CAMBIOS).
010800 01  WK-SALDO-MIN-GRUPO.
010900     05  WK-SALDO-MIN-IMPORTE-G     PIC S9(9)V99.
011000 01  WK-SALDO-MIN-CTS REDEFINES WK-SALDO-MIN-GRUPO.
011100     05  WK-SALDO-MIN-IMPORTE-CTS   PIC S9(11).
011200
011300 LINKAGE SECTION.
011400*        AREA DE CONTROL COMUN: TABLAS DE CUENTAS, USUARIOS Y
011500*        ASOCIADOS CARGADAS EN MEMORIA POR BANKMAIN.
011600 COPY BKCTLARE.
011700*        REGISTRO DE COMANDO DE ENTRADA CON LOS DATOS DE LA
011800*        PETICION DE MANTENIMIENTO A APLICAR.
011900 COPY BKCMDREC.
012000
012100 PROCEDURE DIVISION USING AREA-CONTROL-COMUN CMD-INPUT-REG.
012200*****************************************************************
012300*    ESQUEMA GENERAL DEL MODULO
012400*
012500*    0050 DESPACHO-COMANDO  (EVALUA CMD-TYPE)
012600*      +-- CMD-CHANGE-SPEND-LIMIT    --> 1000 (VIA 1900+1950)
012700*      +-- CMD-CHANGE-DEPOSIT-LIMIT  --> 1100 (VIA 1900+1950)
012800*      +-- CMD-ADD-BUS-ASSOCIATE     --> 2000
012900*      +-- CMD-SET-MIN-BALANCE       --> 3000 (VIA 3900)
013000*      +-- CMD-SET-ALIAS             --> 3100 (VIA 3900)
013100*
013200*    1900 Y 3900 SON LAS DOS RUTINAS DE LOCALIZACION DE CUENTA
013300*    QUE COMPARTEN VARIAS RAMAS; 1900 ADEMAS EXIGE QUE LA CUENTA
013400*    SEA DE NEGOCIO Y QUE EL SOLICITANTE SEA EL TITULAR (LAS
013500*    DEMAS RAMAS NO LO EXIGEN PORQUE EL SALDO MINIMO Y EL ALIAS
013600*    LOS PUEDE FIJAR CUALQUIER ASOCIADO CON ACCESO A LA CUENTA,
013700*    NO SOLO EL TITULAR).  NINGUNA RAMA ESCRIBE TRANSACCION;
013800*    SOLO 9500 ESCRIBE UNA LINEA DE ERROR SI CORRESPONDE.
013900*****************************************************************
014000 0050-DESPACHO-COMANDO.
014100     EVALUATE TRUE
014200         WHEN CMD-CHANGE-SPEND-LIMIT
014300             PERFORM 1000-CAMBIAR-LIMITE-GASTO
014400                THRU 1000-CAMBIAR-LIMITE-GASTO-EXIT
014500         WHEN CMD-CHANGE-DEPOSIT-LIMIT
014600             PERFORM 1100-CAMBIAR-LIMITE-INGRESO
014700                THRU 1100-CAMBIAR-LIMITE-INGRESO-EXIT
014800         WHEN CMD-ADD-BUS-ASSOCIATE
014900             PERFORM 2000-ALTA-ASOCIADO
015000                THRU 2000-ALTA-ASOCIADO-EXIT
015100         WHEN CMD-SET-MIN-BALANCE
015200             PERFORM 3000-FIJAR-SALDO-MINIMO
015300                THRU 3000-FIJAR-SALDO-MINIMO-EXIT
015400         WHEN CMD-SET-ALIAS
015500             PERFORM 3100-FIJAR-ALIAS
015600                THRU 3100-FIJAR-ALIAS-EXIT
015700     END-EVALUATE.
015800     EXIT PROGRAM.
015900
016000*****************************************************************
016100*    1000  CAMBIO DEL LIMITE DE GASTO DEL PROPIO TITULAR.  EL
016200*    LIMITE SE GUARDA EN LA FILA DE ASOCIADO DEL PROPIO TITULAR
016300*    (ROL "owner"), NO EN UN CAMPO DE LA CABECERA DE LA CUENTA;
016400*    SI TODAVIA NO TENIA FILA PROPIA, 1950 LA CREA CON LOS
016500*    LIMITES POR DEFECTO ANTES DE SOBRESCRIBIR EL DE GASTO.
016600*****************************************************************
016700 1000-CAMBIAR-LIMITE-GASTO.
016800     PERFORM 1900-VERIFICAR-NEGOCIO-Y-PROPIETARIO
016900        THRU 1900-VERIFICAR-NEGOCIO-Y-PROPIETARIO-EXIT.
017000     IF NOT WK-SI-ENCONTRADO
017100         GO TO 1000-CAMBIAR-LIMITE-GASTO-EXIT.
017200
017300     PERFORM 1950-LOCALIZAR-U-CREAR-FILA-PROPIA
017400        THRU 1950-LOCALIZAR-U-CREAR-FILA-PROPIA-EXIT.
017500     MOVE CMD-AMOUNT TO TS-SPEND-LIMIT(ASC-IDX).
017600
017700 1000-CAMBIAR-LIMITE-GASTO-EXIT.
017800     EXIT.
017900
018000*****************************************************************
018100*    1100  CAMBIO DEL LIMITE DE INGRESO DEL PROPIO TITULAR.
018200*    MISMA MECANICA QUE 1000, SOLO CAMBIA EL CAMPO QUE SE
018300*    ACTUALIZA EN LA FILA DE ASOCIADO (TS-DEPOSIT-LIMIT EN VEZ
018400*    DE TS-SPEND-LIMIT); SE MANTIENE SEPARADO DE 1000 PORQUE EL
018500*    SISTEMA DE ORIGEN LOS TRATA COMO DOS COMANDOS DISTINTOS.
018600*****************************************************************
018700 1100-CAMBIAR-LIMITE-INGRESO.
018800     PERFORM 1900-VERIFICAR-NEGOCIO-Y-PROPIETARIO
018900        THRU 1900-VERIFICAR-NEGOCIO-Y-PROPIETARIO-EXIT.
019000     IF NOT WK-SI-ENCONTRADO
019100         GO TO 1100-CAMBIAR-LIMITE-INGRESO-EXIT.
019200
019300     PERFORM 1950-LOCALIZAR-U-CREAR-FILA-PROPIA
019400        THRU 1950-LOCALIZAR-U-CREAR-FILA-PROPIA-EXIT.
019500     MOVE CMD-AMOUNT TO TS-DEPOSIT-LIMIT(ASC-IDX).
019600
019700 1100-CAMBIAR-LIMITE-INGRESO-EXIT.
019800     EXIT.
019900
020000*****************************************************************
020100*    1900  VERIFICACION COMUN: CUENTA DE NEGOCIO (ABORTO
020200*    SILENCIOSO SI NO) Y SOLICITANTE IGUAL AL TITULAR (ERROR DE
020300*    SALIDA SI NO)
020400*****************************************************************
020500*        SI LA CUENTA NO EXISTE O ESTA DE BAJA SE SALE SIN TOCAR
020600*        WK-ENCONTRADO (SE QUEDA "N") Y SIN ESCRIBIR ERROR: EL
020700*        SISTEMA DE ORIGEN TRATA ESE CASO COMO "CUENTA NO
020800*        ENCONTRADA", ABORTO SILENCIOSO, IGUAL QUE EN LOS DEMAS
020900*        PROGRAMAS DE LA FAMILIA.  SOLO SE ESCRIBE ERROR EN
021000*        REPORTS.DAT CUANDO LA CUENTA SI EXISTE Y ES DE NEGOCIO
021100*        PERO EL SOLICITANTE NO ES EL TITULAR.
021200 1900-VERIFICAR-NEGOCIO-Y-PROPIETARIO.
021300     MOVE "N" TO WK-ENCONTRADO.
021400     SET ACC-IDX TO 1.
021500
021600 1910-BUSCAR-CUENTA-NEGOCIO.
021700     IF ACC-IDX > CTL-NUM-CUENTAS
021800         GO TO 1900-VERIFICAR-NEGOCIO-Y-PROPIETARIO-EXIT.
021900     IF TA-IBAN(ACC-IDX) = CMD-IBAN
022000        AND TA-DELETED(ACC-IDX) = "N"
022100         IF TA-TYPE(ACC-IDX) NOT = "business"
022200             GO TO 1900-VERIFICAR-NEGOCIO-Y-PROPIETARIO-EXIT
022300         END-IF
022400         IF CMD-EMAIL NOT = TA-OWNER-EMAIL(ACC-IDX)
022500             MOVE "El solicitante debe ser el titular de la cuenta"
022600                                 TO RPT-TEXT
022700             PERFORM 9500-ESCRIBIR-ERROR
022800                THRU 9500-ESCRIBIR-ERROR-EXIT
022900             GO TO 1900-VERIFICAR-NEGOCIO-Y-PROPIETARIO-EXIT
023000         END-IF
023100         MOVE "Y" TO WK-ENCONTRADO
023200         GO TO 1900-VERIFICAR-NEGOCIO-Y-PROPIETARIO-EXIT.
023300     SET ACC-IDX UP BY 1.
023400     GO TO 1910-BUSCAR-CUENTA-NEGOCIO.
023500
023600 1900-VERIFICAR-NEGOCIO-Y-PROPIETARIO-EXIT.
023700     EXIT.
023800
023900*****************************************************************
024000*    1950  LOCALIZACION (O ALTA) DE LA FILA DE ASOCIADO PROPIA
024100*    DEL TITULAR, DONDE SE GUARDAN SUS PROPIOS LIMITES
024200*****************************************************************
024300*        SI EL TITULAR YA TIENE FILA DE ASOCIADO PROPIA (CREADA
024400*        EN UN CAMBIO DE LIMITE ANTERIOR, O PORQUE LA ALTA DE LA
024500*        CUENTA YA LA DEJO) SE REUTILIZA; SI NO, 1970 LA CREA
024600*        CON LOS LIMITES POR DEFECTO ANTES DE QUE EL LLAMADOR
024700*        SOBRESCRIBA EL QUE CORRESPONDA.
024800 1950-LOCALIZAR-U-CREAR-FILA-PROPIA.
024900     MOVE "N" TO WK-ENCONTRADO.
025000     SET ASC-IDX TO 1.
025100
025200 1960-BUSCAR-FILA-PROPIA.
025300     IF ASC-IDX > CTL-NUM-ASOCIADOS
025400         GO TO 1970-CREAR-FILA-PROPIA.
025500     IF TS-IBAN(ASC-IDX) = CMD-IBAN
025600        AND TS-EMAIL(ASC-IDX) = CMD-EMAIL
025700         MOVE "Y" TO WK-ENCONTRADO
025800         GO TO 1950-LOCALIZAR-U-CREAR-FILA-PROPIA-EXIT.
025900     SET ASC-IDX UP BY 1.
026000     GO TO 1960-BUSCAR-FILA-PROPIA.
026100
026200*        EL ROL SE GRABA SIEMPRE COMO "owner" PORQUE ESTA RUTINA
026300*        SOLO LA LLAMAN 1000/1100, QUE YA HAN COMPROBADO EN 1900
026400*        QUE EL SOLICITANTE ES EL TITULAR.
026500 1970-CREAR-FILA-PROPIA.
026600     ADD 1 TO CTL-NUM-ASOCIADOS.
026700     SET ASC-IDX TO CTL-NUM-ASOCIADOS.
026800     MOVE CMD-IBAN               TO TS-IBAN(ASC-IDX).
026900     MOVE CMD-EMAIL              TO TS-EMAIL(ASC-IDX).
027000     MOVE "owner"                TO TS-ROLE(ASC-IDX).
027100     MOVE WK-DEF-SPEND-LIMIT     TO TS-SPEND-LIMIT(ASC-IDX).
027200     MOVE WK-DEF-DEPOSIT-LIMIT   TO TS-DEPOSIT-LIMIT(ASC-IDX).
027300
027400 1950-LOCALIZAR-U-CREAR-FILA-PROPIA-EXIT.
027500     EXIT.
027600
027700*****************************************************************
027800*    2000  ALTA DE ASOCIADO DE NEGOCIO (GERENTE O EMPLEADO).
027900*    CMD-EMAIL ES EL SOLICITANTE (DEBE SER UN ASOCIADO CON
028000*    ACCESO A LA CUENTA, AUNQUE NO SE VALIDA TODAVIA - VER NOTA
028100*    MAS ABAJO) Y CMD-EMAIL-2 ES EL USUARIO QUE SE DA DE ALTA
028200*    COMO NUEVO ASOCIADO; SON DOS CORREOS DISTINTOS PORQUE ES
028300*    SIEMPRE UN TERCERO (GERENTE O TITULAR) EL QUE INVITA, NUNCA
028400*    UNO SE DA DE ALTA A SI MISMO.
028500*****************************************************************
028600 2000-ALTA-ASOCIADO.
028700     SET ACC-IDX TO 1.
028800     MOVE "N" TO WK-ENCONTRADO.
028900
029000*        SE EXIGE CUENTA DE NEGOCIO ANTES DE SEGUIR (CORREGIDO
029100*        EN UZ-0388: ANTES SE BUSCABA AL USUARIO OBJETIVO SIN
029200*        HABER COMPROBADO ESTO, Y UNA CUENTA PERSONAL PODIA
029300*        ACABAR CON FILAS DE ASOCIADO COMO SI FUERA DE NEGOCIO).
029400 2010-BUSCAR-CUENTA-NEGOCIO.
029500     IF ACC-IDX > CTL-NUM-CUENTAS
029600         GO TO 2000-ALTA-ASOCIADO-EXIT.
029700     IF TA-IBAN(ACC-IDX) = CMD-IBAN AND TA-DELETED(ACC-IDX) = "N"
029800         MOVE "Y" TO WK-ENCONTRADO
029900         GO TO 2020-VERIFICAR-NEGOCIO.
030000     SET ACC-IDX UP BY 1.
030100     GO TO 2010-BUSCAR-CUENTA-NEGOCIO.
030200
030300 2020-VERIFICAR-NEGOCIO.
030400     IF TA-TYPE(ACC-IDX) NOT = "business"
030500         GO TO 2000-ALTA-ASOCIADO-EXIT.
030600
030700*        LA AUTORIZACION DEL SOLICITANTE SE DA SIEMPRE POR
030800*        BUENA EN ESTA VERSION DEL LOTE (NO HAY UNA TABLA DE
030900*        PERMISOS DE GERENTE QUE CONSULTAR TODAVIA).
031000     SET USR-IDX TO 1.
031100     MOVE "N" TO WK-ENCONTRADO.
031200
031300*        EL USUARIO OBJETIVO DEBE EXISTIR EN LA TABLA DE USUARIOS
031400*        DEL LOTE (TU-EMAIL); SI NO SE ENCUENTRA, ABORTO
031500*        SILENCIOSO, IGUAL QUE EN EL RESTO DE LA FAMILIA BANKXXX.
031600 2030-BUSCAR-USUARIO-OBJETIVO.
031700     IF USR-IDX > CTL-NUM-USUARIOS
031800         GO TO 2000-ALTA-ASOCIADO-EXIT.
031900     IF TU-EMAIL(USR-IDX) = CMD-EMAIL-2
032000         MOVE "Y" TO WK-ENCONTRADO
032100         GO TO 2040-VERIFICAR-ROL.
032200     SET USR-IDX UP BY 1.
032300     GO TO 2030-BUSCAR-USUARIO-OBJETIVO.
032400
032500*        EL ROL DEBE SER "manager" O "employee"; "owner" NO SE
032600*        ACEPTA AQUI PORQUE EL TITULAR YA TIENE SU PROPIA FILA
032700*        (VER 1970-CREAR-FILA-PROPIA) Y NO SE DA DE ALTA POR
032800*        ESTE CAMINO.
032900 2040-VERIFICAR-ROL.
033000     IF CMD-ROLE NOT = "manager" AND CMD-ROLE NOT = "employee"
033100         GO TO 2000-ALTA-ASOCIADO-EXIT.
033200
033300     SET ASC-IDX TO 1.
033400
033500*        NO SE PERMITE DAR DE ALTA DOS VECES AL MISMO PAR
033600*        IBAN+CORREO; SI YA EXISTE SE SALE SIN ERROR (LA
033700*        PETICION SE CONSIDERA YA CUMPLIDA, NO UN FALLO).
033800 2050-VERIFICAR-DUPLICADO.
033900     IF ASC-IDX > CTL-NUM-ASOCIADOS
034000         GO TO 2060-ALTA-FILA-ASOCIADO.
034100     IF TS-IBAN(ASC-IDX) = CMD-IBAN
034200        AND TS-EMAIL(ASC-IDX) = CMD-EMAIL-2
034300         GO TO 2000-ALTA-ASOCIADO-EXIT.
034400     SET ASC-IDX UP BY 1.
034500     GO TO 2050-VERIFICAR-DUPLICADO.
034600
034700*        UN "employee" RECIBE LOS LIMITES POR DEFECTO (PUEDEN
034800*        CAMBIARSE DESPUES CON CMD-CHANGE-SPEND-LIMIT/CMD-
034900*        CHANGE-DEPOSIT-LIMIT, AUNQUE ESOS COMANDOS SOLO LOS
035000*        PUEDE EMITIR EL TITULAR SEGUN 1900); UN "manager" NO
035100*        LLEVA LIMITE DE GASTO NI DE INGRESO, SE QUEDA A CERO.
035200 2060-ALTA-FILA-ASOCIADO.
035300     ADD 1 TO CTL-NUM-ASOCIADOS.
035400     SET ASC-IDX TO CTL-NUM-ASOCIADOS.
035500     MOVE CMD-IBAN     TO TS-IBAN(ASC-IDX).
035600     MOVE CMD-EMAIL-2  TO TS-EMAIL(ASC-IDX).
035700     MOVE CMD-ROLE     TO TS-ROLE(ASC-IDX).
035800     IF CMD-ROLE = "employee"
035900         MOVE WK-DEF-SPEND-LIMIT   TO TS-SPEND-LIMIT(ASC-IDX)
036000         MOVE WK-DEF-DEPOSIT-LIMIT TO TS-DEPOSIT-LIMIT(ASC-IDX)
036100     ELSE
036200         MOVE 0 TO TS-SPEND-LIMIT(ASC-IDX)
036300         MOVE 0 TO TS-DEPOSIT-LIMIT(ASC-IDX)
036400     END-IF.
036500
036600 2000-ALTA-ASOCIADO-EXIT.
036700     EXIT.
036800
036900*****************************************************************
037000*    3000  FIJACION DEL SALDO MINIMO DE LA CUENTA.  A PARTIR DE
037100*    ESTE MOMENTO BANKDEP Y BANKXFR DEBEN RESPETAR ESE SALDO
037200*    MINIMO AL AUTORIZAR RETIRADAS (ESTE PROGRAMA SOLO FIJA EL
037300*    VALOR; LA COMPROBACION EN CADA RETIRADA LA HACE CADA
037400*    PROGRAMA DE COMANDO, NO ESTE).
037500*****************************************************************
037600 3000-FIJAR-SALDO-MINIMO.
037700     PERFORM 3900-BUSCAR-CUENTA
037800        THRU 3900-BUSCAR-CUENTA-EXIT.
037900     IF NOT WK-SI-ENCONTRADO
038000         GO TO 3000-FIJAR-SALDO-MINIMO-EXIT.
038100
038200     MOVE CMD-AMOUNT TO TA-MIN-BALANCE(ACC-IDX).
038300     MOVE "Y"        TO TA-HAS-MIN-BALANCE(ACC-IDX).
038400
038500*        VISTA EN CENTIMOS DEL SALDO MINIMO RECIEN FIJADO, PARA
038600*        EL LISTADO DE RIESGOS DE CUENTAS DE NEGOCIO (VER
038700*        WK-SALDO-MIN-GRUPO EN WORKING-STORAGE).
038800     MOVE CMD-AMOUNT TO WK-SALDO-MIN-IMPORTE-G.
038900
039000 3000-FIJAR-SALDO-MINIMO-EXIT.
039100     EXIT.
039200
039300*****************************************************************
039400*    3100  ALTA DE UN ALIAS DE CUENTA.  NO SE COMPRUEBA SI YA
039500*    EXISTE UN ALIAS CON EL MISMO NOMBRE PARA ESE CORREO (EL
039600*    SISTEMA DE ORIGEN PERMITE ALIAS DUPLICADOS Y SE QUEDA CON
039700*    EL MAS RECIENTE AL CONSULTAR, ASI QUE NO HACE FALTA
039800*    BORRAR NI SUSTITUIR EL ANTERIOR AQUI).
039900*****************************************************************
040000 3100-FIJAR-ALIAS.
040100     PERFORM 3900-BUSCAR-CUENTA
040200        THRU 3900-BUSCAR-CUENTA-EXIT.
040300     IF NOT WK-SI-ENCONTRADO
040400         GO TO 3100-FIJAR-ALIAS-EXIT.
040500
040600     ADD 1 TO CTL-NUM-ALIAS.
040700     SET ALI-IDX TO CTL-NUM-ALIAS.
040800     MOVE CMD-EMAIL      TO TL-EMAIL(ALI-IDX).
040900     MOVE CMD-IBAN       TO TL-IBAN(ALI-IDX).
041000     MOVE CMD-ALIAS-NAME TO TL-NAME(ALI-IDX).
041100
041200 3100-FIJAR-ALIAS-EXIT.
041300     EXIT.
041400
041500*****************************************************************
041600*    3900  LOCALIZACION GENERICA DE UNA CUENTA POR CMD-IBAN
041700*    (ABORTO SILENCIOSO SI NO EXISTE).  SE USA DESDE 3000 Y 3100
041800*    PORQUE NINGUNA DE LAS DOS EXIGE QUE LA CUENTA SEA DE
041900*    NEGOCIO NI QUE EL SOLICITANTE SEA EL TITULAR (A DIFERENCIA
042000*    DE 1900, QUE SI LO EXIGE PARA LOS LIMITES).
042100*****************************************************************
042200 3900-BUSCAR-CUENTA.
042300     MOVE "N" TO WK-ENCONTRADO.
042400     SET ACC-IDX TO 1.
042500
042600 3910-COMPARAR-CUENTA.
042700     IF ACC-IDX > CTL-NUM-CUENTAS
042800         GO TO 3900-BUSCAR-CUENTA-EXIT.
042900     IF TA-IBAN(ACC-IDX) = CMD-IBAN AND TA-DELETED(ACC-IDX) = "N"
043000         MOVE "Y" TO WK-ENCONTRADO
043100         GO TO 3900-BUSCAR-CUENTA-EXIT.
043200     SET ACC-IDX UP BY 1.
043300     GO TO 3910-COMPARAR-CUENTA.
043400
043500 3900-BUSCAR-CUENTA-EXIT.
043600     EXIT.
043700
043800*****************************************************************
043900*    9500  ESCRITURA DE UNA LINEA DE ERROR EN REPORTS.DAT.  SE
044000*    ABRE EN EXTEND Y SE CIERRA EN CADA LLAMADA (EN VEZ DE
044100*    DEJARLO ABIERTO TODO EL LOTE) PORQUE ESTE MODULO SOLO
044200*    ESCRIBE ERROR DESDE UN UNICO PUNTO (1900) Y NO COMPENSA
044300*    LLEVAR EL FICHERO ABIERTO ENTRE LLAMADAS AL PROGRAMA.
044400*****************************************************************
044500 9500-ESCRIBIR-ERROR.
044600     MOVE "ERROR"          TO RPT-LINE-TYPE.
044700     MOVE CMD-TYPE          TO RPT-COMMAND.
044800     MOVE CMD-TIMESTAMP    TO RPT-TIMESTAMP.
044900*        LOS CAMPOS DE CUENTA/IMPORTE/CONTRAPARTIDA NO APLICAN A
045000*        ESTE TIPO DE ERROR (NO ES UN RECHAZO DE MOVIMIENTO DE
045100*        DINERO, SINO UN RECHAZO DE AUTORIZACION) Y SE DEJAN A
045200*        BLANCOS/CERO, IGUAL QUE HACEN LOS DEMAS BANKXXX CUANDO
045300*        EL ERROR NO TIENE ESOS DATOS DISPONIBLES.
045400     MOVE SPACES           TO RPT-IBAN.
045500     MOVE 0                TO RPT-BALANCE.
045600     MOVE SPACES           TO RPT-CURRENCY.
045700     MOVE SPACES           TO RPT-TYPE-OR-NAME.
045800     MOVE 0                TO RPT-AMOUNT-1 RPT-AMOUNT-2.
045900     MOVE SPACES           TO RPT-COUNTERPART-IBAN.
046000
046100     ADD 1 TO CTL-NEXT-RPT-SEQ.
046200     OPEN EXTEND F-INFORMES.
046300     WRITE INFORME-REG.
046400     CLOSE F-INFORMES.
046500
046600 9500-ESCRIBIR-ERROR-EXIT.
046700     EXIT.
