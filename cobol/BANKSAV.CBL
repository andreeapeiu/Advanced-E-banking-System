000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANKSAV.
000300 AUTHOR. MRC.
000400 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN. 05/08/1994.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS UNIZARBANK.
000800*****************************************************************
000900*    BANKSAV - MANTENIMIENTO DE CUENTA DE AHORRO: ABONO DE
001000*    INTERES, CAMBIO DE TIPO DE INTERES Y RETIRADA DE AHORRO
001100*    HACIA UNA CUENTA CLASICA DEL MISMO TITULAR (CON VERIFICACION
001200*    DE EDAD MINIMA).
001300*-----------------------------------------------------------------
001400*    HISTORIAL DE CAMBIOS
001500*    FECHA      INIC  PETIC     DESCRIPCION
001600*    ---------- ----  --------  --------------------------------
001700*    1994-08-05 MRC   UZ-0191   PRIMERA VERSION - SOLO ABONO DE
001800*                               INTERES DE LA CUENTA DE AHORRO.
001900*    1998-09-30 PAG   UZ-0255   REVISION DEL MILENIO - SIN
002000*                               CAMBIOS DE FORMATO DE FECHA; SE
002100*                               REVISAN TAMBIEN LOS CAMPOS DE
002200*                               TU-BIRTH-ANO, SIN SIGLO IMPLICITO.
002300*    2003-05-12 PAG   UZ-0304   SE AÑADE EL CAMBIO DE TIPO DE
002400*                               INTERES.
002500*    2006-07-19 DFE   UZ-0351   SE AÑADE LA RETIRADA DE AHORRO
002600*                               HACIA UNA CUENTA CLASICA, CON LA
002700*                               VERIFICACION DE EDAD MINIMA DE
002800*                               21 AÑOS.
002900*    2008-02-14 DFE   UZ-0376   CORRECCION: LA RETIRADA PERMITIA
003000*                               DESTINO EN OTRA DIVISA SIN
003100*                               CONVERTIR LA COMISION.
003200*    2009-01-13 DFE   UZ-0386   EL CAMBIO DE DIVISA DE LA
003300*                               RETIRADA PASA A BANKSVC.
003400*    2013-09-17 MRC   UZ-0422   SE AÑADEN VISTAS EN CENTIMOS DEL
003500*                               SALDO DE AHORRO Y DE LA COMISION
003600*                               DE RETIRADA, PARA CUADRE CON
003700*                               AUDITORIA.
003800*    2018-03-05 DFE   UZ-0453   AUDITORIA DE COMENTARIOS; SIN
003900*                               CAMBIOS DE LOGICA.
004000*****************************************************************
004100*    BANKSAV ES EL UNICO PROGRAMA DEL LOTE QUE TOCA UNA SEGUNDA
004200*    CUENTA ADEMAS DE LA DE LA PETICION (CMD-IBAN): LA RETIRADA
004300*    DE AHORRO MUEVE SALDO DESDE LA CUENTA DE AHORRO HACIA UNA
004400*    CUENTA CLASICA DEL MISMO TITULAR, LOCALIZADA POR DIVISA, NO
004500*    POR IBAN EXPLICITO (EL IBAN DESTINO NO VIENE EN EL COMANDO).
004600*    EL ABONO DE INTERES Y EL CAMBIO DE TIPO, EN CAMBIO, SOLO
004700*    TOCAN LA PROPIA CUENTA DE AHORRO.
004800*****************************************************************
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200*        CLASE-DIVISA SE DECLARA POR SIMETRIA CON EL RESTO DE
005300*        PROGRAMAS DEL LOTE; AQUI NO SE VALIDA DIRECTAMENTE UNA
005400*        DIVISA DE ENTRADA CONTRA ELLA.
005500 SPECIAL-NAMES.
005600     CLASS CLASE-DIVISA IS "A" THRU "Z".
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000*        TRANSACTIONS.DAT Y REPORTS.DAT SON DE SOLO ESCRITURA
006100*        PARA ESTE PROGRAMA, IGUAL QUE PARA EL RESTO DEL LOTE;
006200*        SE ABREN Y CIERRAN EN CADA APUNTE (PARRAFOS 9000/9500).
006300     SELECT F-TRANSACCIONES ASSIGN TO TXNDD
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS FS-TXN.
006600     SELECT F-INFORMES ASSIGN TO RPTDD
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS FS-RPT.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  F-TRANSACCIONES
007300     LABEL RECORDS ARE STANDARD.
007400     COPY BKTXNREC.
007500
007600 FD  F-INFORMES
007700     LABEL RECORDS ARE STANDARD.
007800     COPY BKRPTREC.
007900
008000 WORKING-STORAGE SECTION.
008100*        CODIGOS DE ESTADO DE LOS OPEN EXTEND/WRITE; NO SE
008200*        COMPRUEBAN EXPLICITAMENTE TRAS CADA WRITE, SE DEJAN
008300*        DECLARADOS PARA DEPURACION.
008400 77  FS-TXN                       PIC X(02) VALUE "00".
008500 77  FS-RPT                       PIC X(02) VALUE "00".
008600*        INDICADOR DE BUSQUEDA, COMUN A LOS TRES COMANDOS.
008700 77  WK-ENCONTRADO                PIC X(01).
008800     88  WK-SI-ENCONTRADO             VALUE "Y".
008900*        EDAD DEL TITULAR EN AÑOS COMPLETOS, CALCULADA SOLO PARA
009000*        LA RETIRADA DE AHORRO (PARRAFO 1900/1910).
009100 77  WK-EDAD-ANOS                  PIC S9(4)      COMP.
009200*        IMPORTE DE LA RETIRADA YA CONVERTIDO A LA DIVISA DE LA
009300*        CUENTA DE AHORRO, ANTES DE DESCONTAR LA COMISION.
009400 77  WK-IMPORTE-DESTINO             PIC S9(9)V99   COMP-3.
009500*        COMISION DE RETIRADA A CUATRO DECIMALES (RESULTADO
009600*        INTERMEDIO DEL COMPUTE AL 2%) Y SU REDONDEO A DOS
009700*        DECIMALES, QUE ES EL QUE REALMENTE SE COBRA.
009800 77  WK-COMISION                    PIC S9(9)V9(4) COMP-3.
009900 77  WK-COMISION-2DP                PIC S9(9)V99   COMP-3.
010000*        IMPORTE TOTAL A DEBITAR DE LA CUENTA DE AHORRO (DESTINO
010100*        MAS COMISION); SE COMPARA CONTRA EL SALDO DISPONIBLE.
010200 77  WK-IMPORTE-MAS-COMISION        PIC S9(9)V99   COMP-3.
010300*        SUBSCRIPTS GUARDADOS DE LA CUENTA DE AHORRO Y DE LA
010400*        CUENTA CLASICA DESTINO, PORQUE ACC-IDX SE REUTILIZA AL
010500*        BUSCAR LA SEGUNDA CUENTA Y SE PERDERIA EL PRIMERO.
010600 77  SAVE-AHORRO-IDX                 PIC 9(4)       COMP.
010700 77  SAVE-CLASICA-IDX                PIC 9(4)       COMP.
010800
010900*        VISTA EN CENTIMOS DEL SALDO DE AHORRO, IGUAL QUE LA
011000*        ARITMETICA EN CENTIMOS DEL CAJERO ANTIGUO.
011100 01  WK-SALDO-GRUPO.
011200     05  WK-SALDO-AHORRO-G          PIC S9(9)V99.
011300 01  WK-SALDO-CTS REDEFINES WK-SALDO-GRUPO.
011400     05  WK-SALDO-AHORRO-CTS        PIC S9(11).
011500
011600*        VISTA EN CENTIMOS DE LA COMISION DE RETIRADA YA
011700*        REDONDEADA (UZ-0422): AUDITORIA CUADRA LAS COMISIONES
011800*        COBRADAS EN CENTIMOS CONTRA SU PROPIO LIBRO DE RIESGO.
011900 01  WK-COMISION-GRUPO.
012000     05  WK-COMISION-RET-G          PIC S9(9)V99.
012100 01  WK-COMISION-CTS REDEFINES WK-COMISION-GRUPO.
012200     05  WK-COMISION-RET-CTS        PIC S9(11).
012300
012400*        VISTA POR COMPONENTES DE LA FECHA DE PROCESO, REUTILI-
012500*        ZADA EN EL CALCULO DE EDAD (1910) PARA COMPARAR AÑO,
012600*        MES Y DIA POR SEPARADO SIN TENER QUE DESEMPAQUETAR
012700*        CTL-ANO-PROCESO/CTL-MES-PROCESO/CTL-DIA-PROCESO CADA VEZ.
012800 01  WK-FECHA-PROCESO-GRUPO.
012900     05  WK-FP-ANO                  PIC 9(4).
013000     05  WK-FP-MES                  PIC 9(2).
013100     05  WK-FP-DIA                  PIC 9(2).
013200 01  WK-FECHA-PROCESO-NUM REDEFINES WK-FECHA-PROCESO-GRUPO
013300                                    PIC 9(8).
013400
013500 COPY BKSVCPRM.
013600
013700 LINKAGE SECTION.
013800 COPY BKCTLARE.
013900 COPY BKCMDREC.
014000
014100*****************************************************************
014200*    ESQUEMA GENERAL DEL MODULO
014300*
014400*    0050-DESPACHO-COMANDO
014500*        +-- CMD-ADD-INTEREST      --> 2000-ABONAR-INTERES
014600*        +-- CMD-CHANGE-INT-RATE   --> 2500-CAMBIAR-TIPO-INTERES
014700*        +-- CMD-WITHDRAW-SAVINGS  --> 1000-RETIRAR-AHORRO
014800*
014900*    LOS TRES CAMINOS SON EXCLUYENTES Y TERMINAN EN SU PROPIO
015000*    EXIT.  1000-RETIRAR-AHORRO ES EL MAS LARGO: LOCALIZA LA
015100*    CUENTA DE AHORRO (1010), VERIFICA LA EDAD DEL TITULAR
015200*    (1020/1900/1910, CON DOS POSIBLES RECHAZOS QUE SI ESCRIBEN
015300*    TRANSACCION "failed"), LOCALIZA LA CUENTA CLASICA DESTINO
015400*    (1030) Y LIQUIDA EL MOVIMIENTO (1040).  2000 Y 2500
015500*    COMPARTEN LA BUSQUEDA DE CUENTA (2900).
015600*****************************************************************
015700 PROCEDURE DIVISION USING AREA-CONTROL-COMUN CMD-INPUT-REG.
015800 0050-DESPACHO-COMANDO.
015900     EVALUATE TRUE
016000         WHEN CMD-ADD-INTEREST
016100             PERFORM 2000-ABONAR-INTERES
016200                THRU 2000-ABONAR-INTERES-EXIT
016300         WHEN CMD-CHANGE-INT-RATE
016400             PERFORM 2500-CAMBIAR-TIPO-INTERES
016500                THRU 2500-CAMBIAR-TIPO-INTERES-EXIT
016600         WHEN CMD-WITHDRAW-SAVINGS
016700             PERFORM 1000-RETIRAR-AHORRO
016800                THRU 1000-RETIRAR-AHORRO-EXIT
016900     END-EVALUATE.
017000     EXIT PROGRAM.
017100
017200*****************************************************************
017300*    1000  RETIRADA DE AHORRO HACIA CUENTA CLASICA
017400*
017500*    A DIFERENCIA DE 2000/2500, AQUI LA BUSQUEDA DE CUENTA (1010)
017600*    NO ESTA EN EL PARRAFO COMPARTIDO 2900: LA RETIRADA TIENE SU
017700*    PROPIO MENSAJE DE ERROR ("Cuenta de ahorro no encontrada"
017800*    FRENTE A "Cuenta no encontrada") Y SU PROPIO TRATAMIENTO
017900*    DEL CASO "CUENTA EXISTE PERO NO ES DE AHORRO".
018000*****************************************************************
018100 1000-RETIRAR-AHORRO.
018200     MOVE "N" TO WK-ENCONTRADO.
018300     SET ACC-IDX TO 1.
018400
018500*        A DIFERENCIA DE 2910-COMPARAR-CUENTA, AQUI EL RECHAZO
018600*        POR TIPO DE CUENTA INCORRECTO SE COMPRUEBA EN LINEA,
018700*        NO COMO UN ELSE DEL "ENCONTRADA"; SI LA CUENTA EXISTE
018800*        PERO NO ES DE AHORRO SE RECHAZA AQUI MISMO, SIN SEGUIR
018900*        RECORRIENDO LA TABLA.
019000 1010-BUSCAR-CUENTA-AHORRO.
019100     IF ACC-IDX > CTL-NUM-CUENTAS
019200         MOVE "Cuenta de ahorro no encontrada" TO RPT-TEXT
019300         PERFORM 9500-ESCRIBIR-ERROR
019400            THRU 9500-ESCRIBIR-ERROR-EXIT
019500         GO TO 1000-RETIRAR-AHORRO-EXIT.
019600     IF TA-IBAN(ACC-IDX) = CMD-IBAN
019700        AND TA-DELETED(ACC-IDX) = "N"
019800        AND TA-TYPE(ACC-IDX) = "savings"
019900         MOVE "Y" TO WK-ENCONTRADO
020000         GO TO 1020-VERIFICAR-EDAD.
020100     IF TA-IBAN(ACC-IDX) = CMD-IBAN
020200        AND TA-TYPE(ACC-IDX) NOT = "savings"
020300         MOVE "No es una cuenta de ahorro" TO RPT-TEXT
020400         PERFORM 9500-ESCRIBIR-ERROR
020500            THRU 9500-ESCRIBIR-ERROR-EXIT
020600         GO TO 1000-RETIRAR-AHORRO-EXIT.
020700     SET ACC-IDX UP BY 1.
020800     GO TO 1010-BUSCAR-CUENTA-AHORRO.
020900
021000*        SE GUARDA EL SUBSCRIPT DE LA CUENTA DE AHORRO EN
021100*        SAVE-AHORRO-IDX ANTES DE BUSCAR AL TITULAR, PORQUE
021200*        ACC-IDX NO SE TOCA EN ESTA BUSQUEDA PERO SI EN LA
021300*        SIGUIENTE (1030-BUSCAR-CUENTA-CLASICA).
021400 1020-VERIFICAR-EDAD.
021500     SET SAVE-AHORRO-IDX TO ACC-IDX.
021600     SET USR-IDX TO 1.
021700
021800*        SI NO SE ENCUENTRA EL TITULAR (NO DEBERIA OCURRIR, TODA
021900*        CUENTA TIENE UN PROPIETARIO DADO DE ALTA POR BANKACC),
022000*        SE SALE SIN ESCRIBIR NADA; ES UN FALLO DE INTEGRIDAD DE
022100*        DATOS, NO UN RECHAZO DE NEGOCIO.
022200 1021-BUSCAR-TITULAR.
022300     IF USR-IDX > CTL-NUM-USUARIOS
022400         GO TO 1000-RETIRAR-AHORRO-EXIT.
022500     IF TU-EMAIL(USR-IDX) = TA-OWNER-EMAIL(SAVE-AHORRO-IDX)
022600         GO TO 1900-CALCULAR-EDAD.
022700     SET USR-IDX UP BY 1.
022800     GO TO 1021-BUSCAR-TITULAR.
022900
023000 1900-CALCULAR-EDAD.
023100*        SE REFRESCA LA VISTA POR COMPONENTES DE LA FECHA DE
023200*        PROCESO ANTES DE CALCULAR LA EDAD, POR SI CTL-ANO-
023300*        PROCESO/CTL-MES-PROCESO/CTL-DIA-PROCESO HAN CAMBIADO
023400*        DESDE LA ULTIMA LLAMADA A ESTE PROGRAMA.
023500     MOVE CTL-ANO-PROCESO TO WK-FP-ANO.
023600     MOVE CTL-MES-PROCESO TO WK-FP-MES.
023700     MOVE CTL-DIA-PROCESO TO WK-FP-DIA.
023800     PERFORM 1910-RESTAR-FECHA-NACIMIENTO
023900        THRU 1910-RESTAR-FECHA-NACIMIENTO-EXIT.
024000
024100     IF WK-EDAD-ANOS < 21
024200         MOVE "WITHDRAW_SAVINGS"  TO TXN-TYPE
024300         MOVE CMD-EMAIL           TO TXN-EMAIL
024400         MOVE CMD-IBAN            TO TXN-FROM-IBAN
024500         MOVE SPACES              TO TXN-TO-IBAN
024600         MOVE 0                   TO TXN-AMOUNT
024700         MOVE TA-CURRENCY(SAVE-AHORRO-IDX) TO TXN-CURRENCY
024800         MOVE "failed"            TO TXN-STATUS
024900         MOVE "N"                 TO TXN-IS-SPENDING
025000         MOVE "N"                 TO TXN-IS-DEPOSIT
025100         MOVE SPACES              TO TXN-CARD-NUMBER
025200                                     TXN-COMMERCIANT TXN-ERROR
025300         MOVE "TITULAR MENOR DE 21 AÑOS" TO TXN-DESCRIPTION
025400         PERFORM 9000-ESCRIBIR-TRANSACCION
025500            THRU 9000-ESCRIBIR-TRANSACCION-EXIT
025600         GO TO 1000-RETIRAR-AHORRO-EXIT.
025700
025800*        SUPERADA LA VERIFICACION DE EDAD, SE BUSCA LA CUENTA
025900*        CLASICA DESTINO; SI NO EXISTE, SE RECHAZA CON UNA
026000*        TRANSACCION "failed" IGUAL QUE EL RECHAZO POR EDAD,
026100*        NUNCA SE LIQUIDA NADA SOBRE LA CUENTA DE AHORRO.
026200     PERFORM 1030-BUSCAR-CUENTA-CLASICA
026300        THRU 1030-BUSCAR-CUENTA-CLASICA-EXIT.
026400     IF NOT WK-SI-ENCONTRADO
026500         MOVE "WITHDRAW_SAVINGS"  TO TXN-TYPE
026600         MOVE CMD-EMAIL           TO TXN-EMAIL
026700         MOVE CMD-IBAN            TO TXN-FROM-IBAN
026800         MOVE SPACES              TO TXN-TO-IBAN
026900         MOVE 0                   TO TXN-AMOUNT
027000         MOVE TA-CURRENCY(SAVE-AHORRO-IDX) TO TXN-CURRENCY
027100         MOVE "failed"            TO TXN-STATUS
027200         MOVE "N"                 TO TXN-IS-SPENDING
027300         MOVE "N"                 TO TXN-IS-DEPOSIT
027400         MOVE SPACES              TO TXN-CARD-NUMBER
027500                                     TXN-COMMERCIANT TXN-ERROR
027600         MOVE "SIN CUENTA CLASICA DESTINO" TO TXN-DESCRIPTION
027700         PERFORM 9000-ESCRIBIR-TRANSACCION
027800            THRU 9000-ESCRIBIR-TRANSACCION-EXIT
027900         GO TO 1000-RETIRAR-AHORRO-EXIT.
028000
028100     PERFORM 1040-LIQUIDAR-RETIRADA
028200        THRU 1040-LIQUIDAR-RETIRADA-EXIT.
028300
028400 1000-RETIRAR-AHORRO-EXIT.
028500     EXIT.
028600
028700*****************************************************************
028800*    1910  RESTA DE FECHAS PARA LA EDAD EN AÑOS COMPLETOS
028900*****************************************************************
029000 1910-RESTAR-FECHA-NACIMIENTO.
029100     COMPUTE WK-EDAD-ANOS =
029200         CTL-ANO-PROCESO - TU-BIRTH-ANO(USR-IDX).
029300
029400*        SI TODAVIA NO HA LLEGADO EL MES/DIA DE CUMPLEAÑOS EN EL
029500*        AÑO EN CURSO, SE RESTA UN AÑO MAS (EDAD EN AÑOS
029600*        COMPLETOS, NO REDONDEADOS AL ALZA).
029700     IF CTL-MES-PROCESO < TU-BIRTH-MES(USR-IDX)
029800         SUBTRACT 1 FROM WK-EDAD-ANOS
029900     ELSE
030000         IF CTL-MES-PROCESO = TU-BIRTH-MES(USR-IDX)
030100            AND CTL-DIA-PROCESO < TU-BIRTH-DIA(USR-IDX)
030200             SUBTRACT 1 FROM WK-EDAD-ANOS
030300         END-IF
030400     END-IF.
030500
030600 1910-RESTAR-FECHA-NACIMIENTO-EXIT.
030700     EXIT.
030800
030900*****************************************************************
031000*    1030  LOCALIZAR CUENTA CLASICA DEL MISMO TITULAR, MISMA
031100*    DIVISA SOLICITADA
031200*
031300*    EL COMANDO DE RETIRADA NO LLEVA UN IBAN DESTINO EXPLICITO
031400*    (SOLO CMD-IBAN, QUE ES EL ORIGEN); LA CUENTA CLASICA SE
031500*    LOCALIZA POR TITULAR Y DIVISA, IGUAL QUE HACIA EL SISTEMA
031600*    DE ORIGEN, ASUMIENDO QUE CADA TITULAR TIENE A LO SUMO UNA
031700*    CUENTA CLASICA POR DIVISA.
031800*****************************************************************
031900 1030-BUSCAR-CUENTA-CLASICA.
032000     MOVE "N" TO WK-ENCONTRADO.
032100     SET ACC-IDX TO 1.
032200
032300 1031-COMPARAR-CUENTA-CLASICA.
032400     IF ACC-IDX > CTL-NUM-CUENTAS
032500         GO TO 1030-BUSCAR-CUENTA-CLASICA-EXIT.
032600     IF TA-OWNER-EMAIL(ACC-IDX) = TA-OWNER-EMAIL(SAVE-AHORRO-IDX)
032700        AND TA-TYPE(ACC-IDX) = "classic"
032800        AND TA-DELETED(ACC-IDX) = "N"
032900        AND TA-CURRENCY(ACC-IDX) = CMD-CURRENCY
033000         MOVE "Y" TO WK-ENCONTRADO
033100         SET SAVE-CLASICA-IDX TO ACC-IDX
033200         GO TO 1030-BUSCAR-CUENTA-CLASICA-EXIT.
033300     SET ACC-IDX UP BY 1.
033400     GO TO 1031-COMPARAR-CUENTA-CLASICA.
033500
033600 1030-BUSCAR-CUENTA-CLASICA-EXIT.
033700     EXIT.
033800
033900*****************************************************************
034000*    1040  CONVERSION, COMISION Y LIQUIDACION DE LA RETIRADA
034100*
034200*    LA COMISION SOLO SE COBRA A TITULARES DE PLAN STANDARD
034300*    (TU-PLAN-STANDARD); LOS DE PLAN PREMIUM RETIRAN SIN
034400*    COMISION, IGUAL QUE EN EL RESTO DE OPERACIONES CON
034500*    COMISION DEL LOTE (PAGO, TRANSFERENCIA).  EL IMPORTE QUE
034600*    LLEGA A LA CUENTA CLASICA ES SIEMPRE CMD-AMOUNT EN LA
034700*    DIVISA DEL COMANDO (NO WK-IMPORTE-DESTINO): LA COMISION SE
034800*    DESCUENTA SOLO DE LA CUENTA DE AHORRO, NUNCA DEL IMPORTE
034900*    RECIBIDO.
035000*****************************************************************
035100 1040-LIQUIDAR-RETIRADA.
035200     IF CMD-CURRENCY = TA-CURRENCY(SAVE-AHORRO-IDX)
035300         MOVE CMD-AMOUNT TO WK-IMPORTE-DESTINO
035400     ELSE
035500         MOVE "CONVERT"         TO SVC-FUNCTION
035600         MOVE CMD-AMOUNT        TO SVC-AMOUNT-IN
035700         MOVE CMD-CURRENCY      TO SVC-CURR-FROM
035800         MOVE TA-CURRENCY(SAVE-AHORRO-IDX) TO SVC-CURR-TO
035900         CALL "BANKSVC" USING AREA-CONTROL-COMUN
036000                              AREA-PARM-SERVICIO
036100         COMPUTE WK-IMPORTE-DESTINO ROUNDED = SVC-AMOUNT-OUT
036200     END-IF.
036300
036400     MOVE 0 TO WK-COMISION-2DP.
036500     IF TU-PLAN-STANDARD(USR-IDX)
036600         COMPUTE WK-COMISION = WK-IMPORTE-DESTINO * 0.02
036700         COMPUTE WK-COMISION-2DP ROUNDED = WK-COMISION
036800     END-IF.
036900     MOVE WK-COMISION-2DP TO WK-COMISION-RET-G.
037000
037100     COMPUTE WK-IMPORTE-MAS-COMISION =
037200             WK-IMPORTE-DESTINO + WK-COMISION-2DP.
037300
037400     IF TA-BALANCE(SAVE-AHORRO-IDX) < WK-IMPORTE-MAS-COMISION
037500         MOVE "Insufficient savings balance" TO RPT-TEXT
037600         PERFORM 9500-ESCRIBIR-ERROR
037700            THRU 9500-ESCRIBIR-ERROR-EXIT
037800         GO TO 1040-LIQUIDAR-RETIRADA-EXIT.
037900
038000     COMPUTE TA-BALANCE(SAVE-AHORRO-IDX) ROUNDED =
038100             TA-BALANCE(SAVE-AHORRO-IDX) - WK-IMPORTE-MAS-COMISION.
038200     COMPUTE TA-BALANCE(SAVE-CLASICA-IDX) ROUNDED =
038300             TA-BALANCE(SAVE-CLASICA-IDX) + CMD-AMOUNT.
038400     MOVE TA-BALANCE(SAVE-AHORRO-IDX) TO WK-SALDO-AHORRO-G.
038500
038600     MOVE "WITHDRAW_SAVINGS"   TO TXN-TYPE.
038700     MOVE CMD-EMAIL            TO TXN-EMAIL.
038800     MOVE TA-IBAN(SAVE-AHORRO-IDX) TO TXN-FROM-IBAN.
038900     MOVE TA-IBAN(SAVE-CLASICA-IDX) TO TXN-TO-IBAN.
039000     MOVE CMD-AMOUNT           TO TXN-AMOUNT.
039100     MOVE CMD-CURRENCY         TO TXN-CURRENCY.
039200     MOVE "successful"         TO TXN-STATUS.
039300     MOVE "N"                  TO TXN-IS-SPENDING.
039400     MOVE "N"                  TO TXN-IS-DEPOSIT.
039500     MOVE SPACES               TO TXN-CARD-NUMBER
039600                                  TXN-COMMERCIANT TXN-ERROR.
039700     MOVE "RETIRADA DE AHORRO" TO TXN-DESCRIPTION.
039800     PERFORM 9000-ESCRIBIR-TRANSACCION
039900        THRU 9000-ESCRIBIR-TRANSACCION-EXIT.
040000
040100 1040-LIQUIDAR-RETIRADA-EXIT.
040200     EXIT.
040300
040400*****************************************************************
040500*    2000  ABONO DE INTERES A CUENTA DE AHORRO
040600*
040700*    TA-INTEREST-RATE SE GUARDA COMO TANTO POR UNO (NO TANTO
040800*    POR CIENTO), POR ESO EL COMPUTE MULTIPLICA DIRECTAMENTE
040900*    SALDO POR TIPO SIN DIVIDIR ENTRE 100.  NO HAY COMISION EN
041000*    ESTA OPERACION, NI DISTINCION DE PLAN.
041100*****************************************************************
041200 2000-ABONAR-INTERES.
041300     PERFORM 2900-BUSCAR-CUENTA-AHORRO
041400        THRU 2900-BUSCAR-CUENTA-AHORRO-EXIT.
041500     IF NOT WK-SI-ENCONTRADO
041600         GO TO 2000-ABONAR-INTERES-EXIT.
041700
041800     COMPUTE WK-IMPORTE-DESTINO ROUNDED =
041900             TA-BALANCE(ACC-IDX) * TA-INTEREST-RATE(ACC-IDX).
042000     COMPUTE TA-BALANCE(ACC-IDX) ROUNDED =
042100             TA-BALANCE(ACC-IDX) + WK-IMPORTE-DESTINO.
042200
042300     MOVE "ADD_INTEREST"       TO TXN-TYPE.
042400     MOVE TA-OWNER-EMAIL(ACC-IDX) TO TXN-EMAIL.
042500     MOVE SPACES               TO TXN-FROM-IBAN.
042600     MOVE TA-IBAN(ACC-IDX)     TO TXN-TO-IBAN.
042700     MOVE WK-IMPORTE-DESTINO   TO TXN-AMOUNT.
042800     MOVE TA-CURRENCY(ACC-IDX) TO TXN-CURRENCY.
042900     MOVE "successful"         TO TXN-STATUS.
043000     MOVE "N"                  TO TXN-IS-SPENDING.
043100     MOVE "N"                  TO TXN-IS-DEPOSIT.
043200     MOVE SPACES               TO TXN-CARD-NUMBER
043300                                  TXN-COMMERCIANT TXN-ERROR.
043400     MOVE "ABONO DE INTERES"   TO TXN-DESCRIPTION.
043500     PERFORM 9000-ESCRIBIR-TRANSACCION
043600        THRU 9000-ESCRIBIR-TRANSACCION-EXIT.
043700
043800 2000-ABONAR-INTERES-EXIT.
043900     EXIT.
044000
044100*****************************************************************
044200*    2500  CAMBIO DEL TIPO DE INTERES DE LA CUENTA DE AHORRO
044300*
044400*    NO HAY VALIDACION DE RANGO SOBRE CMD-INTEREST-RATE: SE
044500*    ACEPTA EL VALOR QUE VENGA EN EL COMANDO TAL CUAL, IGUAL QUE
044600*    HACIA EL SISTEMA DE ORIGEN (LA VALIDACION, SI EXISTE, ES
044700*    RESPONSABILIDAD DE QUIEN GENERA EL LOTE DE COMANDOS).
044800*****************************************************************
044900 2500-CAMBIAR-TIPO-INTERES.
045000     PERFORM 2900-BUSCAR-CUENTA-AHORRO
045100        THRU 2900-BUSCAR-CUENTA-AHORRO-EXIT.
045200     IF NOT WK-SI-ENCONTRADO
045300         GO TO 2500-CAMBIAR-TIPO-INTERES-EXIT.
045400
045500     MOVE CMD-INTEREST-RATE TO TA-INTEREST-RATE(ACC-IDX).
045600
045700     MOVE "CHANGE_INTEREST_RATE" TO TXN-TYPE.
045800     MOVE TA-OWNER-EMAIL(ACC-IDX) TO TXN-EMAIL.
045900     MOVE SPACES               TO TXN-FROM-IBAN.
046000     MOVE TA-IBAN(ACC-IDX)     TO TXN-TO-IBAN.
046100     COMPUTE TXN-AMOUNT ROUNDED = CMD-INTEREST-RATE.
046200     MOVE TA-CURRENCY(ACC-IDX) TO TXN-CURRENCY.
046300     MOVE "successful"         TO TXN-STATUS.
046400     MOVE "N"                  TO TXN-IS-SPENDING.
046500     MOVE "N"                  TO TXN-IS-DEPOSIT.
046600     MOVE SPACES               TO TXN-CARD-NUMBER TXN-ERROR.
046700     MOVE SPACES               TO TXN-COMMERCIANT.
046800     MOVE "NUEVO TIPO DE INTERES" TO TXN-DESCRIPTION.
046900     PERFORM 9000-ESCRIBIR-TRANSACCION
047000        THRU 9000-ESCRIBIR-TRANSACCION-EXIT.
047100
047200 2500-CAMBIAR-TIPO-INTERES-EXIT.
047300     EXIT.
047400
047500*****************************************************************
047600*    2900  LOCALIZACION DE LA CUENTA DE AHORRO (COMUN A ABONO DE
047700*    INTERES Y A CAMBIO DE TIPO)
047800*
047900*    A DIFERENCIA DE 1010, ESTE PARRAFO SI ESCRIBE UNA LINEA DE
048000*    ERROR EN REPORTS.DAT CUANDO LA CUENTA NO ES DE AHORRO (EL
048100*    ABONO DE INTERES Y EL CAMBIO DE TIPO NO ESCRIBEN TRANSAC-
048200*    CION "failed" EN NINGUN CASO: SOLO SALEN SIN LIQUIDAR NADA).
048300*****************************************************************
048400 2900-BUSCAR-CUENTA-AHORRO.
048500     MOVE "N" TO WK-ENCONTRADO.
048600     SET ACC-IDX TO 1.
048700
048800 2910-COMPARAR-CUENTA.
048900     IF ACC-IDX > CTL-NUM-CUENTAS
049000         MOVE "Cuenta no encontrada" TO RPT-TEXT
049100         PERFORM 9500-ESCRIBIR-ERROR
049200            THRU 9500-ESCRIBIR-ERROR-EXIT
049300         GO TO 2900-BUSCAR-CUENTA-AHORRO-EXIT.
049400     IF TA-IBAN(ACC-IDX) = CMD-IBAN
049500        AND TA-DELETED(ACC-IDX) = "N"
049600         IF TA-TYPE(ACC-IDX) = "savings"
049700             MOVE "Y" TO WK-ENCONTRADO
049800         ELSE
049900             MOVE "This is not a savings account" TO RPT-TEXT
050000             PERFORM 9500-ESCRIBIR-ERROR
050100                THRU 9500-ESCRIBIR-ERROR-EXIT
050200         END-IF
050300         GO TO 2900-BUSCAR-CUENTA-AHORRO-EXIT.
050400     SET ACC-IDX UP BY 1.
050500     GO TO 2910-COMPARAR-CUENTA.
050600
050700 2900-BUSCAR-CUENTA-AHORRO-EXIT.
050800     EXIT.
050900
051000*****************************************************************
051100*    9000  ESCRITURA DE LA TRANSACCION
051200*
051300*    SE ESCRIBE TANTO EN TRANSACTIONS.DAT (DISCO) COMO EN LA
051400*    TABLA TJ- DEL AREA COMUN (MEMORIA), PARA QUE BANKRPT PUEDA
051500*    LEERLA EN LA MISMA PASADA SIN RELEER EL FICHERO QUE ESTE
051600*    PROGRAMA ACABA DE ESCRIBIR.
051700*****************************************************************
051800 9000-ESCRIBIR-TRANSACCION.
051900     ADD 1 TO CTL-NEXT-TXN-SEQ.
052000     MOVE CTL-NEXT-TXN-SEQ TO TXN-SEQ.
052100     MOVE CMD-TIMESTAMP    TO TXN-TIMESTAMP.
052200
052300     OPEN EXTEND F-TRANSACCIONES.
052400     WRITE TRANSACCION-REG.
052500     CLOSE F-TRANSACCIONES.
052600
052700     SET TXN-IDX TO CTL-NEXT-TXN-SEQ.
052800     MOVE TXN-SEQ          TO TJ-SEQ(TXN-IDX).
052900     MOVE TXN-EMAIL        TO TJ-EMAIL(TXN-IDX).
053000     MOVE TXN-FROM-IBAN    TO TJ-FROM-IBAN(TXN-IDX).
053100     MOVE TXN-TO-IBAN      TO TJ-TO-IBAN(TXN-IDX).
053200     MOVE TXN-AMOUNT       TO TJ-AMOUNT(TXN-IDX).
053300     MOVE TXN-CURRENCY     TO TJ-CURRENCY(TXN-IDX).
053400     MOVE TXN-TIMESTAMP    TO TJ-TIMESTAMP(TXN-IDX).
053500     MOVE TXN-DESCRIPTION  TO TJ-DESCRIPTION(TXN-IDX).
053600     MOVE TXN-TYPE         TO TJ-TYPE(TXN-IDX).
053700     MOVE TXN-CARD-NUMBER  TO TJ-CARD-NUMBER(TXN-IDX).
053800     MOVE TXN-COMMERCIANT  TO TJ-COMMERCIANT(TXN-IDX).
053900     MOVE TXN-STATUS       TO TJ-STATUS(TXN-IDX).
054000     MOVE TXN-IS-SPENDING  TO TJ-IS-SPENDING(TXN-IDX).
054100     MOVE TXN-IS-DEPOSIT   TO TJ-IS-DEPOSIT(TXN-IDX).
054200     MOVE TXN-ERROR        TO TJ-ERROR(TXN-IDX).
054300
054400 9000-ESCRIBIR-TRANSACCION-EXIT.
054500     EXIT.
054600
054700*****************************************************************
054800*    9500  ESCRITURA DE UNA LINEA DE ERROR EN REPORTS.DAT
054900*
055000*    SOLO SE LLAMA DESDE LAS BUSQUEDAS DE CUENTA (1010/2900)
055100*    CUANDO LA CUENTA NO EXISTE O NO ES DE AHORRO; LOS RECHAZOS
055200*    DE LA RETIRADA POR EDAD O POR FALTA DE CUENTA CLASICA NO
055300*    PASAN POR AQUI, VAN DIRECTOS A 9000 COMO TRANSACCION
055400*    "failed".
055500*****************************************************************
055600 9500-ESCRIBIR-ERROR.
055700     MOVE "ERROR"          TO RPT-LINE-TYPE.
055800     MOVE CMD-TYPE          TO RPT-COMMAND.
055900     MOVE CMD-TIMESTAMP    TO RPT-TIMESTAMP.
056000     MOVE SPACES           TO RPT-IBAN.
056100     MOVE 0                TO RPT-BALANCE.
056200     MOVE SPACES           TO RPT-CURRENCY.
056300     MOVE SPACES           TO RPT-TYPE-OR-NAME.
056400     MOVE 0                TO RPT-AMOUNT-1 RPT-AMOUNT-2.
056500     MOVE SPACES           TO RPT-COUNTERPART-IBAN.
056600
056700     ADD 1 TO CTL-NEXT-RPT-SEQ.
056800     OPEN EXTEND F-INFORMES.
056900     WRITE INFORME-REG.
057000     CLOSE F-INFORMES.
057100
057200 9500-ESCRIBIR-ERROR-EXIT.
057300     EXIT.
