000100*****************************************************************
000200*    COPYBOOK  BKSVCPRM
000300*    DESCRIPCION - AREA DE PARAMETROS DEL SEGUNDO USING DE
000400*                  BANKSVC (CAMBIO DE DIVISA Y CASHBACK).  LA
000500*                  COPIAN TANTO BANKSVC EN SU LINKAGE SECTION
000600*                  COMO CADA PROGRAMA LLAMANTE EN SU WORKING-
000700*                  STORAGE, PARA QUE EL AREA COINCIDA BYTE A
000800*                  BYTE EN LA LLAMADA, IGUAL QUE TNUM COINCIDIA
000900*                  ENTRE BANK1 Y LOS BANKN DE CAJERO.
001000*-----------------------------------------------------------------
001100*    HISTORIAL DE CAMBIOS
001200*    FECHA      INIC  PETIC     DESCRIPCION
001300*    ---------- ----  --------  --------------------------------
001400*    2009-01-13 DFE   UZ-0382   PRIMERA VERSION - SOLO CAMBIO.
001500*    2013-05-14 RVA   UZ-0420   SE AÑADEN LOS CAMPOS DE CASHBACK.
001600*****************************************************************
001700 01  AREA-PARM-SERVICIO.
001800     05  SVC-FUNCTION              PIC X(08).
001900         88  SVC-ES-CONVERSION         VALUE "CONVERT".
002000         88  SVC-ES-CASHBACK           VALUE "CASHBACK".
002100     05  SVC-AMOUNT-IN             PIC S9(9)V99 COMP-3.
002200     05  SVC-CURR-FROM             PIC X(03).
002300     05  SVC-CURR-TO               PIC X(03).
002400     05  SVC-AMOUNT-OUT            PIC S9(9)V99 COMP-3.
002500     05  SVC-CMR-TYPE              PIC X(12).
002600     05  SVC-CMR-STRATEGY          PIC X(20).
002700     05  SVC-TXN-COUNT-AT-MERCHANT PIC 9(4)     COMP.
002800     05  SVC-RUNNING-RON-TOTAL     PIC S9(9)V99 COMP-3.
002900     05  SVC-AMOUNT-IN-RON         PIC S9(9)V99 COMP-3.
003000     05  SVC-PLAN                  PIC X(08).
003100     05  SVC-CASHBACK-OUT          PIC S9(9)V99 COMP-3.
003200     05  FILLER                    PIC X(08).
