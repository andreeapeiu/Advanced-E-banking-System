000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANKXFR.
000300 AUTHOR. D. FERRER.
000400 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN. 20/12/2002.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS UNIZARBANK.
000800*****************************************************************
000900*    BANKXFR - TRANSFERENCIA ENTRE CUENTAS, CON RESOLUCION POR
001000*    ALIAS CUANDO EL IBAN NO SE LOCALIZA DIRECTAMENTE, CAMBIO DE
001100*    DIVISA EN EL LADO RECEPTOR Y COMISION DE PLAN EN EL LADO
001200*    EMISOR.  ES EL UNICO PROGRAMA DE LA FAMILIA QUE ESCRIBE DOS
001300*    TRANSACCIONES POR OPERACION CUANDO TODO VA BIEN (UNA "sent"
001400*    PARA EL EMISOR Y UNA "received" PARA EL RECEPTOR), PORQUE
001500*    CADA LADO VE LA OPERACION A SU MANERA EN SU PROPIO DIARIO.
001600*-----------------------------------------------------------------
001700*    HISTORIAL DE CAMBIOS
001800*    FECHA      INIC  PETIC     DESCRIPCION
001900*    ---------- ----  --------  --------------------------------
002000*    2002-12-20 PAG   UZ-0301   PRIMERA VERSION.
002100*    1999-01-25 PAG   UZ-0259   REVISION DEL MILENIO: COMPROBADA
002200*                               LA ARITMETICA DE FECHAS DEL SELLO
002300*                               DE TRANSACCION CON AÑO A 4
002400*                               CIFRAS; ENTRADA AÑADIDA FUERA DE
002500*                               ORDEN AL AUDITAR EN 2002.
002600*    2004-11-09 DFE   UZ-0324   SE AÑADE LA RESOLUCION POR ALIAS.
002700*    2007-03-19 RVA   UZ-0364   SE CORRIGE 1300: LA TARJETA
002800*                               CONGELADA SOLO SE COMPROBABA
002900*                               CONTRA EL NUMERO IGUAL AL IBAN
003000*                               ORIGEN, NO CONTRA TODAS LAS
003100*                               TARJETAS DE LA CUENTA.
003200*    2009-01-13 DFE   UZ-0384   EL CAMBIO DE DIVISA PASA A
003300*                               BANKSVC.
003400*    2012-11-08 MRC   UZ-0412   SE AÑADEN LAS VISTAS EN CENTIMOS
003500*                               DE LA COMISION Y DEL SALDO ORIGEN
003600*                               PARA EL LISTADO DE AUDITORIA.
003700*    2016-04-14 DFE   UZ-0440   AUDITORIA DE COMENTARIOS; SIN
003800*                               CAMBIOS DE LOGICA.
003900*****************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     CLASS CLASE-DIVISA IS "A" THRU "Z".
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT F-TRANSACCIONES ASSIGN TO TXNDD
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS FS-TXN.
005100     SELECT F-INFORMES ASSIGN TO RPTDD
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS FS-RPT.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  F-TRANSACCIONES
005800     LABEL RECORDS ARE STANDARD.
005900     COPY BKTXNREC.
006000
006100 FD  F-INFORMES
006200     LABEL RECORDS ARE STANDARD.
006300     COPY BKRPTREC.
006400
006500*-----------------------------------------------------------------
006600*    AREA DE TRABAJO.  FS-TXN Y FS-RPT RECOGEN EL ESTADO DE
006700*    APERTURA/ESCRITURA DE LOS DOS FICHEROS EN LINE SEQUENTIAL
006800*    QUE TOCA ESTE PROGRAMA; NO SE COMPRUEBAN TRAS CADA WRITE
006900*    (EL DISEÑO ORIGINAL DE 2002 ASUME DISCO LOCAL SIEMPRE
007000*    DISPONIBLE), PERO SE DEJAN DECLARADOS POR SI UN DIA SE
007100*    NECESITA AUDITORIA DE E/S.
007200 WORKING-STORAGE SECTION.
007300 77  FS-TXN                       PIC X(02) VALUE "00".
007400 77  FS-RPT                       PIC X(02) VALUE "00".
007500*        INTERRUPTOR GENERICO DE BUSQUEDA, REUTILIZADO EN LAS
007600*        CUATRO BUSQUEDAS LINEALES DE ESTE PROGRAMA (CUENTA
007700*        ORIGEN, CUENTA DESTINO, TARJETA CONGELADA).
007800 77  WK-ENCONTRADO                PIC X(01).
007900     88  WK-SI-ENCONTRADO             VALUE "Y".
008000*        COPIA DE TRABAJO DEL IBAN ORIGEN; SE SOBREESCRIBE CON
008100*        EL IBAN RESUELTO CUANDO EL DATO DE ENTRADA ERA EN
008200*        REALIDAD UN ALIAS (VER 1150).
008300 77  WK-IBAN-ORIGEN                PIC X(34).
008400*        IDEM PARA EL DESTINO (VER 1250).
008500 77  WK-IBAN-DESTINO               PIC X(34).
008600*        IMPORTE YA CONVERTIDO A LA DIVISA DE LA CUENTA DESTINO,
008700*        CALCULADO EN 1420 Y ABONADO EN 1400.
008800 77  WK-IMPORTE-DESTINO            PIC S9(9)V99   COMP-3.
008900*        IMPORTE DE LA TRANSFERENCIA EXPRESADO EN RON, SOLO PARA
009000*        DECIDIR SI EL PLAN SILVER TIENE DERECHO A LA COMISION
009100*        REDUCIDA (UMBRAL FIJADO EN 500 RON).
009200 77  WK-IMPORTE-RON                PIC S9(9)V99   COMP-3.
009300*        COMISION CON CUATRO DECIMALES, PORQUE EL 0.1% Y EL 0.2%
009400*        DE IMPORTES PEQUEÑOS REDONDEABAN MAL A DOS DECIMALES
009500*        ANTES DE APLICAR EL REDONDEO FINAL.
009600 77  WK-COMISION                   PIC S9(9)V9(4) COMP-3.
009700*        COMISION YA REDONDEADA A DOS DECIMALES; ES LA QUE
009800*        REALMENTE SE DESCUENTA DEL SALDO ORIGEN.
009900 77  WK-COMISION-2DP               PIC S9(9)V99   COMP-3.
010000*        INDICES GUARDADOS DE LA TABLA DE CUENTAS PARA NO PERDER
010100*        LA POSICION DE ORIGEN AL RECORRER LA TABLA BUSCANDO EL
010200*        TITULAR O AL LOCALIZAR LA CUENTA DESTINO.
010300 77  SAVE-ORIGEN-IDX                PIC 9(4)       COMP.
010400 77  SAVE-DESTINO-IDX                PIC 9(4)       COMP.
010500
010600*        VISTA EN CENTIMOS DEL IMPORTE DE TRANSFERENCIA, IGUAL
010700*        QUE LA ARITMETICA EN CENTIMOS DEL CAJERO ANTIGUO.  SE
010800*        RELLENA AL ENTRAR EN 1000 Y SIRVE PARA EL LISTADO DE
010900*        AUDITORIA DE MOVIMIENTOS ENTRE CUENTAS.
011000 01  WK-IMPORTE-GRUPO.
011100     05  WK-IMPORTE-ORIGEN          PIC S9(9)V99.
011200 01  WK-IMPORTE-CTS REDEFINES WK-IMPORTE-GRUPO.
011300     05  WK-IMPORTE-ORIGEN-CTS      PIC S9(11).
011400
011500*        VISTA EN CENTIMOS DE LA COMISION YA REDONDEADA.  EL
011600*        DEPARTAMENTO DE RIESGOS QUIERE LA COMISION COMO ENTERO
011700*        DE CENTIMOS PARA CUADRAR CONTRA EL LISTADO EN PAPEL DEL
011800*        SISTEMA DE COMPENSACION ANTIGUO (VER UZ-0412).
011900 01  WK-COMISION-GRUPO.
012000     05  WK-COMISION-ORIGEN         PIC S9(9)V99.
012100 01  WK-COMISION-CTS REDEFINES WK-COMISION-GRUPO.
012200     05  WK-COMISION-ORIGEN-CTS     PIC S9(11).
012300
012400*        VISTA EN CENTIMOS DEL SALDO DE LA CUENTA ORIGEN TRAS
012500*        LIQUIDAR LA TRANSFERENCIA, PARA EL MISMO LISTADO DE
012600*        AUDITORIA (VER UZ-0412).
012700 01  WK-SALDO-ORIGEN-GRUPO.
012800     05  WK-SALDO-ORIGEN            PIC S9(9)V99.
012900 01  WK-SALDO-ORIGEN-CTS REDEFINES WK-SALDO-ORIGEN-GRUPO.
013000     05  WK-SALDO-ORIGEN-CTS-V      PIC S9(11).
013100
013200 COPY BKSVCPRM.
013300
013400 LINKAGE SECTION.
013500 COPY BKCTLARE.
013600 COPY BKCMDREC.
013700
013800*****************************************************************
013900*    ESQUEMA GENERAL DEL MODULO
014000*    ---------------------------------------------------------
014100*    0050-DESPACHO-COMANDO
014200*       |
014300*       +-- 1000-ENVIAR-DINERO (UNICA OPERACION: SEND_MONEY)
014400*              |
014500*              +-- 1100-BUSCAR-CUENTA-ORIGEN (IBAN DIRECTO)
014600*              |      `-- SI NO SE ENCUENTRA: 1150-RESOLVER-
014700*              |          ALIAS-ORIGEN REINTENTA COMO ALIAS
014800*              +-- 1200-BUSCAR-CUENTA-DESTINO (IBAN DIRECTO)
014900*              |      `-- SI NO SE ENCUENTRA: 1250-RESOLVER-
015000*              |          ALIAS-DESTINO REINTENTA COMO ALIAS
015100*              |      (SI CUALQUIERA DE LAS DOS SIGUE SIN
015200*              |       APARECER: "User not found" POR 9500 Y
015300*              |       SALIDA INMEDIATA, SIN TOCAR SALDOS)
015400*              +-- 1300-VERIFICAR-TARJETA-CONGELADA (SOLO ORIGEN)
015500*              |      `-- SI CONGELADA: "failed"/CHECK_CARD_STATUS
015600*              |          POR 9000 Y SALIDA, SIN TOCAR SALDOS
015700*              +-- COMPROBACION DE SALDO DISPONIBLE (SALDO MENOS
015800*              |   BLOQUEADO) CONTRA EL IMPORTE PEDIDO
015900*              |      `-- SI INSUFICIENTE: "failed"/INSUFFICIENT_
016000*              |          FUNDS POR 9000 Y SALIDA
016100*              `-- 1400-LIQUIDAR-TRANSFERENCIA (CAMINO FELIZ)
016200*                     +-- DEBITA ORIGEN, LOCALIZA TITULAR (1410)
016300*                     +-- 1420-CALCULAR-COMISION (PLAN + DIVISA)
016400*                     `-- ABONA DESTINO Y ESCRIBE DOS
016500*                         TRANSACCIONES POR 9000: "sent" PARA EL
016600*                         EMISOR, "received" PARA EL RECEPTOR
016700*    SON TRES LOS PUNTOS DE SALIDA POSIBLES Y SON EXCLUYENTES
016800*    ENTRE SI: CUENTA NO ENCONTRADA, TARJETA CONGELADA, SALDO
016900*    INSUFICIENTE, O LIQUIDACION COMPLETA.  NUNCA SE ESCRIBEN
017000*    DOS TRANSACCIONES "failed" PARA LA MISMA LLAMADA.
017100*****************************************************************
017200 PROCEDURE DIVISION USING AREA-CONTROL-COMUN CMD-INPUT-REG.
017300 0050-DESPACHO-COMANDO.
017400     PERFORM 1000-ENVIAR-DINERO THRU 1000-ENVIAR-DINERO-EXIT.
017500     EXIT PROGRAM.
017600
017700*****************************************************************
017800*    1000  ENVIO DE DINERO ENTRE CUENTAS
017900*    ORQUESTA LA OPERACION COMPLETA: LOCALIZA LAS DOS CUENTAS
018000*    (CON REINTENTO POR ALIAS), COMPRUEBA LA TARJETA DE ORIGEN Y
018100*    EL SALDO DISPONIBLE, Y SOLO SI TODO PASA LLAMA A LA
018200*    LIQUIDACION.  CUALQUIER RECHAZO SALE POR GO TO AL EXIT SIN
018300*    SEGUIR EVALUANDO LAS CONDICIONES POSTERIORES.
018400*****************************************************************
018500 1000-ENVIAR-DINERO.
018600     MOVE CMD-IBAN TO WK-IBAN-ORIGEN.
018700*        VISTA EN CENTIMOS DEL IMPORTE PEDIDO, PARA EL LISTADO
018800*        DE AUDITORIA (NO INFLUYE EN LA LIQUIDACION, QUE SIGUE
018900*        TRABAJANDO SOBRE CMD-AMOUNT).
019000     MOVE CMD-AMOUNT TO WK-IMPORTE-ORIGEN.
019100     PERFORM 1100-BUSCAR-CUENTA-ORIGEN
019200        THRU 1100-BUSCAR-CUENTA-ORIGEN-EXIT.
019300     IF NOT WK-SI-ENCONTRADO
019400*            EL DATO DE ENTRADA PUEDE SER UN ALIAS EN VEZ DE UN
019500*            IBAN; SOLO SE INTENTA LA RESOLUCION CUANDO LA
019600*            BUSQUEDA DIRECTA HA FALLADO, PARA NO PAGAR EL COSTE
019700*            DE RECORRER LA TABLA DE ALIAS EN EL CASO COMUN.
019800         PERFORM 1150-RESOLVER-ALIAS-ORIGEN
019900            THRU 1150-RESOLVER-ALIAS-ORIGEN-EXIT
020000     END-IF.
020100     IF NOT WK-SI-ENCONTRADO
020200*            NI IBAN NI ALIAS: SE INFORMA CON EL MISMO TEXTO
020300*            GENERICO QUE USA EL RESTO DE LA FAMILIA PARA NO
020400*            REVELAR SI EL PROBLEMA ES EL ORIGEN O EL DESTINO.
020500         MOVE "User not found" TO RPT-TEXT
020600         PERFORM 9500-ESCRIBIR-ERROR
020700            THRU 9500-ESCRIBIR-ERROR-EXIT
020800         GO TO 1000-ENVIAR-DINERO-EXIT.
020900     SET SAVE-ORIGEN-IDX TO ACC-IDX.
021000
021100     MOVE CMD-IBAN-2 TO WK-IBAN-DESTINO.
021200     PERFORM 1200-BUSCAR-CUENTA-DESTINO
021300        THRU 1200-BUSCAR-CUENTA-DESTINO-EXIT.
021400     IF NOT WK-SI-ENCONTRADO
021500         PERFORM 1250-RESOLVER-ALIAS-DESTINO
021600            THRU 1250-RESOLVER-ALIAS-DESTINO-EXIT
021700     END-IF.
021800     IF NOT WK-SI-ENCONTRADO
021900         MOVE "User not found" TO RPT-TEXT
022000         PERFORM 9500-ESCRIBIR-ERROR
022100            THRU 9500-ESCRIBIR-ERROR-EXIT
022200         GO TO 1000-ENVIAR-DINERO-EXIT.
022300     SET SAVE-DESTINO-IDX TO ACC-IDX.
022400
022500*        1300 TRABAJA SOBRE ACC-IDX, NO SOBRE EL INDICE GUARDADO;
022600*        SE RESTAURA A ORIGEN PORQUE LA ULTIMA BUSQUEDA HA DEJADO
022700*        ACC-IDX APUNTANDO A LA CUENTA DESTINO.
022800     SET ACC-IDX TO SAVE-ORIGEN-IDX.
022900     PERFORM 1300-VERIFICAR-TARJETA-CONGELADA
023000        THRU 1300-VERIFICAR-TARJETA-CONGELADA-EXIT.
023100     IF WK-SI-ENCONTRADO
023200*            WK-ENCONTRADO SE REUTILIZA AQUI COMO "SE HA
023300*            ENCONTRADO UNA TARJETA CONGELADA"; 1300 YA HA
023400*            ESCRITO LA TRANSACCION "failed" ANTES DE VOLVER.
023500         GO TO 1000-ENVIAR-DINERO-EXIT.
023600
023700*        EL SALDO DISPONIBLE ES EL SALDO MENOS LO YA BLOQUEADO
023800*        POR OTRAS OPERACIONES (RETENCIONES DE TARJETA, ETC.);
023900*        UNA TRANSFERENCIA NO PUEDE COMERSE DINERO YA RESERVADO.
024000     IF (TA-BALANCE(SAVE-ORIGEN-IDX)
024100           - TA-BLOCK-AMOUNT(SAVE-ORIGEN-IDX)) < CMD-AMOUNT
024200         MOVE "INSUFFICIENT_FUNDS" TO TXN-TYPE
024300         MOVE CMD-EMAIL            TO TXN-EMAIL
024400         MOVE TA-IBAN(SAVE-ORIGEN-IDX) TO TXN-FROM-IBAN
024500         MOVE TA-IBAN(SAVE-DESTINO-IDX) TO TXN-TO-IBAN
024600         MOVE 0                    TO TXN-AMOUNT
024700         MOVE TA-CURRENCY(SAVE-ORIGEN-IDX) TO TXN-CURRENCY
024800         MOVE "failed"             TO TXN-STATUS
024900         MOVE "N"                  TO TXN-IS-SPENDING
025000         MOVE "N"                  TO TXN-IS-DEPOSIT
025100         MOVE SPACES               TO TXN-CARD-NUMBER
025200                                      TXN-COMMERCIANT TXN-ERROR
025300         MOVE "SALDO INSUFICIENTE" TO TXN-DESCRIPTION
025400         PERFORM 9000-ESCRIBIR-TRANSACCION
025500            THRU 9000-ESCRIBIR-TRANSACCION-EXIT
025600         GO TO 1000-ENVIAR-DINERO-EXIT.
025700
025800     PERFORM 1400-LIQUIDAR-TRANSFERENCIA
025900        THRU 1400-LIQUIDAR-TRANSFERENCIA-EXIT.
026000
026100 1000-ENVIAR-DINERO-EXIT.
026200     EXIT.
026300
026400*****************************************************************
026500*    1100 / 1200  LOCALIZACION DIRECTA POR IBAN
026600*    BUSQUEDA LINEAL SOBRE LA TABLA DE CUENTAS DE LA AREA DE
026700*    CONTROL COMUN; SE EXCLUYEN LAS CUENTAS MARCADAS COMO
026800*    BORRADAS, QUE PARA ESTE PROGRAMA SE TRATAN IGUAL QUE SI NO
026900*    EXISTIERAN.  DEJA ACC-IDX POSICIONADO SOBRE LA CUENTA
027000*    ENCONTRADA PARA QUE EL LLAMANTE LO GUARDE EN SAVE-xxx-IDX.
027100*****************************************************************
027200 1100-BUSCAR-CUENTA-ORIGEN.
027300     MOVE "N" TO WK-ENCONTRADO.
027400     SET ACC-IDX TO 1.
027500
027600 1110-COMPARAR-ORIGEN.
027700     IF ACC-IDX > CTL-NUM-CUENTAS
027800         GO TO 1100-BUSCAR-CUENTA-ORIGEN-EXIT.
027900     IF TA-IBAN(ACC-IDX) = WK-IBAN-ORIGEN
028000        AND TA-DELETED(ACC-IDX) = "N"
028100         MOVE "Y" TO WK-ENCONTRADO
028200         GO TO 1100-BUSCAR-CUENTA-ORIGEN-EXIT.
028300     SET ACC-IDX UP BY 1.
028400     GO TO 1110-COMPARAR-ORIGEN.
028500
028600 1100-BUSCAR-CUENTA-ORIGEN-EXIT.
028700     EXIT.
028800
028900*        MISMA LOGICA QUE 1100 PERO CONTRA WK-IBAN-DESTINO; SE
029000*        DUPLICA EN VEZ DE PARAMETRIZAR PORQUE ASI LO HACE EL
029100*        RESTO DE PARES ORIGEN/DESTINO DE ESTE PROGRAMA.
029200 1200-BUSCAR-CUENTA-DESTINO.
029300     MOVE "N" TO WK-ENCONTRADO.
029400     SET ACC-IDX TO 1.
029500
029600 1210-COMPARAR-DESTINO.
029700     IF ACC-IDX > CTL-NUM-CUENTAS
029800         GO TO 1200-BUSCAR-CUENTA-DESTINO-EXIT.
029900     IF TA-IBAN(ACC-IDX) = WK-IBAN-DESTINO
030000        AND TA-DELETED(ACC-IDX) = "N"
030100         MOVE "Y" TO WK-ENCONTRADO
030200         GO TO 1200-BUSCAR-CUENTA-DESTINO-EXIT.
030300     SET ACC-IDX UP BY 1.
030400     GO TO 1210-COMPARAR-DESTINO.
030500
030600 1200-BUSCAR-CUENTA-DESTINO-EXIT.
030700     EXIT.
030800
030900*****************************************************************
031000*    1150 / 1250  RESOLUCION POR ALIAS CUANDO NO HAY IBAN DIRECTO
031100*    LA TABLA DE ALIAS (TL-NAME/TL-IBAN) PERMITE QUE EL CLIENTE
031200*    TECLEE UN NOMBRE O UN MOTE EN VEZ DEL IBAN COMPLETO.  SI EL
031300*    DATO DE ENTRADA COINCIDE CON UN ALIAS, SE SUSTITUYE POR SU
031400*    IBAN Y SE REPITE LA BUSQUEDA DIRECTA; SI NO HAY COINCIDENCIA
031500*    NI EN LA TABLA DE CUENTAS NI EN LA DE ALIAS, EL LLAMANTE
031600*    SEGUIRA VIENDO WK-ENCONTRADO = "N".
031700*****************************************************************
031800 1150-RESOLVER-ALIAS-ORIGEN.
031900     SET ALI-IDX TO 1.
032000
032100 1151-COMPARAR-ALIAS-ORIGEN.
032200     IF ALI-IDX > CTL-NUM-ALIAS
032300         GO TO 1150-RESOLVER-ALIAS-ORIGEN-EXIT.
032400     IF TL-NAME(ALI-IDX) = WK-IBAN-ORIGEN
032500         MOVE TL-IBAN(ALI-IDX) TO WK-IBAN-ORIGEN
032600         PERFORM 1100-BUSCAR-CUENTA-ORIGEN
032700            THRU 1100-BUSCAR-CUENTA-ORIGEN-EXIT
032800         GO TO 1150-RESOLVER-ALIAS-ORIGEN-EXIT.
032900     SET ALI-IDX UP BY 1.
033000     GO TO 1151-COMPARAR-ALIAS-ORIGEN.
033100
033200 1150-RESOLVER-ALIAS-ORIGEN-EXIT.
033300     EXIT.
033400
033500*        SIMETRICO DEL ANTERIOR PARA EL LADO DESTINO.
033600 1250-RESOLVER-ALIAS-DESTINO.
033700     SET ALI-IDX TO 1.
033800
033900 1251-COMPARAR-ALIAS-DESTINO.
034000     IF ALI-IDX > CTL-NUM-ALIAS
034100         GO TO 1250-RESOLVER-ALIAS-DESTINO-EXIT.
034200     IF TL-NAME(ALI-IDX) = WK-IBAN-DESTINO
034300         MOVE TL-IBAN(ALI-IDX) TO WK-IBAN-DESTINO
034400         PERFORM 1200-BUSCAR-CUENTA-DESTINO
034500            THRU 1200-BUSCAR-CUENTA-DESTINO-EXIT
034600         GO TO 1250-RESOLVER-ALIAS-DESTINO-EXIT.
034700     SET ALI-IDX UP BY 1.
034800     GO TO 1251-COMPARAR-ALIAS-DESTINO.
034900
035000 1250-RESOLVER-ALIAS-DESTINO-EXIT.
035100     EXIT.
035200
035300*****************************************************************
035400*    1300  LA CUENTA ORIGEN TIENE UNA TARJETA CON SU NUMERO
035500*    IGUAL AL PROPIO IBAN Y ESTA BLOQUEADA
035600*    CONVENCION DE LA CASA (COMPARTIDA CON BANKATM): CUANDO UNA
035700*    TARJETA SE EMITE "SOBRE" LA CUENTA MISMA, SU NUMERO DE
035800*    TARJETA ES EL PROPIO IBAN.  ESTE PROGRAMA SOLO BLOQUEA
035900*    TRANSFERENCIAS SALIENTES SI ESA TARJETA CONCRETA ESTA
036000*    CONGELADA; NO MIRA EL RESTO DE TARJETAS QUE PUEDA TENER EL
036100*    TITULAR EN OTRAS CUENTAS (CORREGIDO EN UZ-0364, VER
036200*    HISTORIAL).
036300*****************************************************************
036400 1300-VERIFICAR-TARJETA-CONGELADA.
036500     MOVE "N" TO WK-ENCONTRADO.
036600     SET CRD-IDX TO 1.
036700
036800 1310-COMPARAR-TARJETA.
036900     IF CRD-IDX > CTL-NUM-TARJETAS
037000         GO TO 1300-VERIFICAR-TARJETA-CONGELADA-EXIT.
037100     IF TT-NUMBER(CRD-IDX) = TA-IBAN(ACC-IDX)
037200        AND TT-STATUS(CRD-IDX) = "frozen"
037300         MOVE "Y" TO WK-ENCONTRADO
037400         MOVE "CHECK_CARD_STATUS" TO TXN-TYPE
037500         MOVE CMD-EMAIL            TO TXN-EMAIL
037600         MOVE TA-IBAN(ACC-IDX)     TO TXN-FROM-IBAN
037700         MOVE SPACES               TO TXN-TO-IBAN
037800         MOVE 0                    TO TXN-AMOUNT
037900         MOVE TA-CURRENCY(ACC-IDX) TO TXN-CURRENCY
038000         MOVE "failed"             TO TXN-STATUS
038100         MOVE "N"                  TO TXN-IS-SPENDING
038200         MOVE "N"                  TO TXN-IS-DEPOSIT
038300         MOVE TT-NUMBER(CRD-IDX)   TO TXN-CARD-NUMBER
038400         MOVE SPACES               TO TXN-COMMERCIANT TXN-ERROR
038500         MOVE "TARJETA BLOQUEADA"  TO TXN-DESCRIPTION
038600         PERFORM 9000-ESCRIBIR-TRANSACCION
038700            THRU 9000-ESCRIBIR-TRANSACCION-EXIT
038800         GO TO 1300-VERIFICAR-TARJETA-CONGELADA-EXIT.
038900     SET CRD-IDX UP BY 1.
039000     GO TO 1310-COMPARAR-TARJETA.
039100
039200 1300-VERIFICAR-TARJETA-CONGELADA-EXIT.
039300     EXIT.
039400
039500*****************************************************************
039600*    1400  LIQUIDACION: DEBITO ORIGEN, COMISION, ABONO DESTINO
039700*    SOLO SE LLEGA AQUI TRAS PASAR LAS COMPROBACIONES DE 1000;
039800*    A PARTIR DE AQUI SE ASUME QUE LA OPERACION VA A COMPLETARSE
039900*    Y NO SE VUELVE A RECHAZAR NADA.
040000*****************************************************************
040100 1400-LIQUIDAR-TRANSFERENCIA.
040200     COMPUTE TA-BALANCE(SAVE-ORIGEN-IDX) ROUNDED =
040300             TA-BALANCE(SAVE-ORIGEN-IDX) - CMD-AMOUNT.
040400
040500     SET USR-IDX TO 1.
040600
040700*        SE NECESITA EL TITULAR DE LA CUENTA ORIGEN PORQUE LA
040800*        COMISION DEPENDE DEL PLAN DE SU CONTRATO (TU-PLAN-xxx),
040900*        NO DE LA CUENTA EN SI.  SI NO APARECE EN LA TABLA DE
041000*        USUARIOS (NO DEBERIA OCURRIR EN PRODUCCION) LA EVALUATE
041100*        DE 1420 CAE EN WHEN OTHER Y NO SE COBRA COMISION.
041200 1410-BUSCAR-TITULAR-ORIGEN.
041300     IF USR-IDX > CTL-NUM-USUARIOS
041400         GO TO 1420-CALCULAR-COMISION.
041500     IF TU-EMAIL(USR-IDX) = TA-OWNER-EMAIL(SAVE-ORIGEN-IDX)
041600         GO TO 1420-CALCULAR-COMISION.
041700     SET USR-IDX UP BY 1.
041800     GO TO 1410-BUSCAR-TITULAR-ORIGEN.
041900
042000*        LA COMISION SE CALCULA EN TRES PASOS: (1) CONVERTIR EL
042100*        IMPORTE A RON SOLO PARA COMPARAR CONTRA EL UMBRAL DEL
042200*        PLAN SILVER, SIN QUE ESA CONVERSION AFECTE A NINGUN
042300*        SALDO; (2) APLICAR EL PORCENTAJE SEGUN EL PLAN
042400*        CONTRATADO; (3) CONVERTIR EL IMPORTE NETO A LA DIVISA
042500*        DEL DESTINO SI LAS DOS CUENTAS NO COMPARTEN DIVISA.
042600*        EL PLAN STANDARD PAGA SIEMPRE EL 0.2%; EL SILVER PAGA
042700*        EL 0.1% SOLO SI LA OPERACION LLEGA A 500 RON O MAS
042800*        (FAVORECE LAS TRANSFERENCIAS GRANDES DE LOS CLIENTES
042900*        SILVER); CUALQUIER OTRO PLAN (O NINGUNO) NO PAGA NADA.
043000 1420-CALCULAR-COMISION.
043100     MOVE "CONVERT"             TO SVC-FUNCTION.
043200     MOVE CMD-AMOUNT            TO SVC-AMOUNT-IN.
043300     MOVE TA-CURRENCY(SAVE-ORIGEN-IDX) TO SVC-CURR-FROM.
043400     MOVE "RON"                 TO SVC-CURR-TO.
043500     CALL "BANKSVC" USING AREA-CONTROL-COMUN AREA-PARM-SERVICIO.
043600     COMPUTE WK-IMPORTE-RON ROUNDED = SVC-AMOUNT-OUT.
043700
043800     EVALUATE TRUE
043900         WHEN TU-PLAN-STANDARD(USR-IDX)
044000             COMPUTE WK-COMISION = CMD-AMOUNT * 0.002
044100         WHEN TU-PLAN-SILVER(USR-IDX)
044200             IF WK-IMPORTE-RON >= 500
044300                 COMPUTE WK-COMISION = CMD-AMOUNT * 0.001
044400             ELSE
044500                 MOVE 0 TO WK-COMISION
044600             END-IF
044700         WHEN OTHER
044800             MOVE 0 TO WK-COMISION
044900     END-EVALUATE.
045000
045100*        EL REDONDEO A DOS DECIMALES SE HACE APARTE PORQUE
045200*        WK-COMISION GUARDA CUATRO DECIMALES DE PRECISION
045300*        INTERMEDIA; LO QUE SE DESCUENTA DEL SALDO ES SIEMPRE
045400*        LA VERSION A DOS DECIMALES.
045500     COMPUTE WK-COMISION-2DP ROUNDED = WK-COMISION.
045600*        VISTA EN CENTIMOS DE LA COMISION, PARA EL LISTADO DE
045700*        AUDITORIA DE RIESGOS (VER UZ-0412).
045800     MOVE WK-COMISION-2DP TO WK-COMISION-ORIGEN.
045900     COMPUTE TA-BALANCE(SAVE-ORIGEN-IDX) ROUNDED =
046000             TA-BALANCE(SAVE-ORIGEN-IDX) - WK-COMISION-2DP.
046100*        VISTA EN CENTIMOS DEL SALDO ORIGEN YA DESPUES DE DEBITAR
046200*        EL IMPORTE Y LA COMISION, PARA EL MISMO LISTADO.
046300     MOVE TA-BALANCE(SAVE-ORIGEN-IDX) TO WK-SALDO-ORIGEN.
046400
046500     IF TA-CURRENCY(SAVE-ORIGEN-IDX) = TA-CURRENCY(SAVE-DESTINO-IDX)
046600         MOVE CMD-AMOUNT TO WK-IMPORTE-DESTINO
046700     ELSE
046800         MOVE "CONVERT"         TO SVC-FUNCTION
046900         MOVE CMD-AMOUNT        TO SVC-AMOUNT-IN
047000         MOVE TA-CURRENCY(SAVE-ORIGEN-IDX) TO SVC-CURR-FROM
047100         MOVE TA-CURRENCY(SAVE-DESTINO-IDX) TO SVC-CURR-TO
047200         CALL "BANKSVC" USING AREA-CONTROL-COMUN
047300                              AREA-PARM-SERVICIO
047400         COMPUTE WK-IMPORTE-DESTINO ROUNDED = SVC-AMOUNT-OUT
047500     END-IF.
047600
047700     COMPUTE TA-BALANCE(SAVE-DESTINO-IDX) ROUNDED =
047800             TA-BALANCE(SAVE-DESTINO-IDX) + WK-IMPORTE-DESTINO.
047900
048000*        SE ESCRIBEN DOS TRANSACCIONES PORQUE CADA CUENTA TIENE
048100*        SU PROPIO DIARIO: EL EMISOR VE UN "sent" POR EL IMPORTE
048200*        ORIGINAL EN SU DIVISA, EL RECEPTOR VE UN "received" POR
048300*        EL IMPORTE YA CONVERTIDO EN LA SUYA.  NINGUNA DE LAS DOS
048400*        LLEVA CARGO NI COMERCIO, SOLO LAS DE TARJETA LOS USAN.
048500     MOVE "SEND_MONEY"          TO TXN-TYPE.
048600     MOVE CMD-EMAIL             TO TXN-EMAIL.
048700     MOVE TA-IBAN(SAVE-ORIGEN-IDX) TO TXN-FROM-IBAN.
048800     MOVE TA-IBAN(SAVE-DESTINO-IDX) TO TXN-TO-IBAN.
048900     MOVE CMD-AMOUNT            TO TXN-AMOUNT.
049000     MOVE TA-CURRENCY(SAVE-ORIGEN-IDX) TO TXN-CURRENCY.
049100     MOVE "sent"                TO TXN-STATUS.
049200     MOVE "N"                   TO TXN-IS-SPENDING.
049300     MOVE "N"                   TO TXN-IS-DEPOSIT.
049400     MOVE SPACES                TO TXN-CARD-NUMBER
049500                                    TXN-COMMERCIANT TXN-ERROR.
049600     MOVE "ENVIO DE DINERO"     TO TXN-DESCRIPTION.
049700     PERFORM 9000-ESCRIBIR-TRANSACCION
049800        THRU 9000-ESCRIBIR-TRANSACCION-EXIT.
049900
050000     MOVE "SEND_MONEY"          TO TXN-TYPE.
050100     MOVE TA-OWNER-EMAIL(SAVE-DESTINO-IDX) TO TXN-EMAIL.
050200     MOVE TA-IBAN(SAVE-ORIGEN-IDX) TO TXN-FROM-IBAN.
050300     MOVE TA-IBAN(SAVE-DESTINO-IDX) TO TXN-TO-IBAN.
050400     MOVE WK-IMPORTE-DESTINO    TO TXN-AMOUNT.
050500     MOVE TA-CURRENCY(SAVE-DESTINO-IDX) TO TXN-CURRENCY.
050600     MOVE "received"            TO TXN-STATUS.
050700     MOVE "N"                   TO TXN-IS-SPENDING.
050800     MOVE "N"                   TO TXN-IS-DEPOSIT.
050900     MOVE SPACES                TO TXN-CARD-NUMBER
051000                                    TXN-COMMERCIANT TXN-ERROR.
051100     MOVE "RECEPCION DE DINERO" TO TXN-DESCRIPTION.
051200     PERFORM 9000-ESCRIBIR-TRANSACCION
051300        THRU 9000-ESCRIBIR-TRANSACCION-EXIT.
051400
051500 1400-LIQUIDAR-TRANSFERENCIA-EXIT.
051600     EXIT.
051700
051800*****************************************************************
051900*    9000  ESCRITURA DE LA TRANSACCION
052000*    PARRAFO COMPARTIDO POR TODOS LOS PUNTOS DE SALIDA DE ESTE
052100*    PROGRAMA (RECHAZO POR TARJETA, RECHAZO POR SALDO, O LAS DOS
052200*    ESCRITURAS DEL CAMINO FELIZ).  CADA LLAMADA ABRE Y CIERRA
052300*    EL FICHERO PORQUE EL VOLUMEN DE TRANSFERENCIAS POR LOTE NO
052400*    JUSTIFICA MANTENERLO ABIERTO ENTRE ESCRITURAS, Y ASI OTRO
052500*    PROGRAMA PUEDE LEERLO A LA VEZ SIN CONFLICTO.
052600*****************************************************************
052700 9000-ESCRIBIR-TRANSACCION.
052800     ADD 1 TO CTL-NEXT-TXN-SEQ.
052900     MOVE CTL-NEXT-TXN-SEQ TO TXN-SEQ.
053000     MOVE CMD-TIMESTAMP    TO TXN-TIMESTAMP.
053100
053200     OPEN EXTEND F-TRANSACCIONES.
053300     WRITE TRANSACCION-REG.
053400     CLOSE F-TRANSACCIONES.
053500
053600*        ADEMAS DE ESCRIBIR EN DISCO SE REFLEJA LA MISMA
053700*        TRANSACCION EN LA TABLA TJ- DE LA AREA DE CONTROL
053800*        COMUN, PARA QUE UN INFORME QUE SE EJECUTE A
053900*        CONTINUACION DEL LOTE PUEDA VERLA SIN TENER QUE
054000*        RELEER EL FICHERO.
054100     SET TXN-IDX TO CTL-NEXT-TXN-SEQ.
054200     MOVE TXN-SEQ          TO TJ-SEQ(TXN-IDX).
054300     MOVE TXN-EMAIL        TO TJ-EMAIL(TXN-IDX).
054400     MOVE TXN-FROM-IBAN    TO TJ-FROM-IBAN(TXN-IDX).
054500     MOVE TXN-TO-IBAN      TO TJ-TO-IBAN(TXN-IDX).
054600     MOVE TXN-AMOUNT       TO TJ-AMOUNT(TXN-IDX).
054700     MOVE TXN-CURRENCY     TO TJ-CURRENCY(TXN-IDX).
054800     MOVE TXN-TIMESTAMP    TO TJ-TIMESTAMP(TXN-IDX).
054900     MOVE TXN-DESCRIPTION  TO TJ-DESCRIPTION(TXN-IDX).
055000     MOVE TXN-TYPE         TO TJ-TYPE(TXN-IDX).
055100     MOVE TXN-CARD-NUMBER  TO TJ-CARD-NUMBER(TXN-IDX).
055200     MOVE TXN-COMMERCIANT  TO TJ-COMMERCIANT(TXN-IDX).
055300     MOVE TXN-STATUS       TO TJ-STATUS(TXN-IDX).
055400     MOVE TXN-IS-SPENDING  TO TJ-IS-SPENDING(TXN-IDX).
055500     MOVE TXN-IS-DEPOSIT   TO TJ-IS-DEPOSIT(TXN-IDX).
055600     MOVE TXN-ERROR        TO TJ-ERROR(TXN-IDX).
055700
055800 9000-ESCRIBIR-TRANSACCION-EXIT.
055900     EXIT.
056000
056100*****************************************************************
056200*    9500  ESCRITURA DE UNA LINEA DE ERROR EN REPORTS.DAT
056300*    SOLO SE INVOCA CUANDO NI LA CUENTA ORIGEN NI LA DESTINO SE
056400*    HAN PODIDO LOCALIZAR (NI POR IBAN NI POR ALIAS); EL RESTO DE
056500*    RECHAZOS DE ESTE PROGRAMA SE INFORMAN COMO TRANSACCIONES
056600*    "failed" POR 9000, NO COMO LINEAS DE ERROR.
056700*****************************************************************
056800 9500-ESCRIBIR-ERROR.
056900     MOVE "ERROR"          TO RPT-LINE-TYPE.
057000     MOVE "SEND_MONEY"     TO RPT-COMMAND.
057100     MOVE CMD-TIMESTAMP    TO RPT-TIMESTAMP.
057200     MOVE SPACES           TO RPT-IBAN.
057300     MOVE 0                TO RPT-BALANCE.
057400     MOVE SPACES           TO RPT-CURRENCY.
057500     MOVE SPACES           TO RPT-TYPE-OR-NAME.
057600     MOVE 0                TO RPT-AMOUNT-1 RPT-AMOUNT-2.
057700     MOVE SPACES           TO RPT-COUNTERPART-IBAN.
057800
057900     ADD 1 TO CTL-NEXT-RPT-SEQ.
058000     OPEN EXTEND F-INFORMES.
058100     WRITE INFORME-REG.
058200     CLOSE F-INFORMES.
058300
058400 9500-ESCRIBIR-ERROR-EXIT.
058500     EXIT.
