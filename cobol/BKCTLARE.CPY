000100*****************************************************************
000200*    COPYBOOK  BKCTLARE
000300*    DESCRIPCION - AREA DE CONTROL COMUN DEL LOTE.  VIVE EN LA
000400*                  WORKING-STORAGE DE BANKMAIN Y SE PASA POR
000500*                  REFERENCIA A CADA PROGRAMA DE COMANDO EN UN
000600*                  UNICO PARAMETRO USING, IGUAL QUE BANK1 PASABA
000700*                  TNUM A BANK2..BANK10.  SUSTITUYE A LOS
000800*                  FICHEROS RELATIVOS ACCOUNTS/CARDS/ALIASES/
000900*                  SPLITS/SPENDINGS.DAT POR TABLAS RESIDENTES,
001100*                  SUSTITUCION --WITHOUT-DB).
001200*-----------------------------------------------------------------
001300*    HISTORIAL DE CAMBIOS
001400*    FECHA      INIC  PETIC     DESCRIPCION
001500*    ---------- ----  --------  --------------------------------
001600*    2002-05-30 PAG   UZ-0294   PRIMERA VERSION - TABLAS DE
001700*                               CUENTA Y TARJETA.
001800*    2004-11-09 DFE   UZ-0323   SE AÑADEN TABLAS DE ASOCIADO Y
001900*                               ALIAS.
002000*    2010-04-26 RVA   UZ-0396   SE AÑADE TABLA DE DIVISION DE
002100*                               PAGO PENDIENTE.
002200*    2012-08-08 RVA   UZ-0414   SE AÑADE TABLA DE GASTOS PARA
002300*                               LOS INFORMES DE NEGOCIO.
002400*****************************************************************
002500 01  AREA-CONTROL-COMUN.
002600     05  CTL-CONTADORES.
002700         10  CTL-NEXT-TXN-SEQ      PIC 9(9)  COMP.
002800         10  CTL-NEXT-RPT-SEQ      PIC 9(9)  COMP.
002900         10  CTL-NUM-USUARIOS      PIC 9(4)  COMP.
003000         10  CTL-NUM-CUENTAS       PIC 9(4)  COMP.
003100         10  CTL-NUM-ASOCIADOS     PIC 9(4)  COMP.
003200         10  CTL-NUM-TARJETAS      PIC 9(4)  COMP.
003300         10  CTL-NUM-ALIAS         PIC 9(4)  COMP.
003400         10  CTL-NUM-COMERCIOS     PIC 9(4)  COMP.
003500         10  CTL-NUM-CAMBIOS       PIC 9(4)  COMP.
003600         10  CTL-NUM-DIVISIONES    PIC 9(4)  COMP.
003700         10  CTL-NUM-GASTOS        PIC 9(4)  COMP.
003800     05  CTL-FECHA-PROCESO.
003900         10  CTL-ANO-PROCESO       PIC 9(4).
004000         10  CTL-MES-PROCESO       PIC 9(2).
004100         10  CTL-DIA-PROCESO       PIC 9(2).
004200
004300     05  TABLA-USUARIOS.
004400         10  TU-ENT OCCURS 300 INDEXED BY USR-IDX.
004500             15  TU-EMAIL             PIC X(40).
004600             15  TU-FIRST-NAME        PIC X(20).
004700             15  TU-LAST-NAME         PIC X(20).
004800             15  TU-BIRTH-DATE        PIC X(10).
004900*                 VISTA DESGLOSADA DE LA FECHA DE NACIMIENTO,
005000*                 USADA POR BANKSAV PARA LA EDAD MINIMA DE
005100*                 RETIRADA DE AHORRO.
005200             15  TU-BIRTH-DATE-G REDEFINES TU-BIRTH-DATE.
005300                 20  TU-BIRTH-ANO     PIC 9(04).
005400                 20  FILLER           PIC X(01).
005500                 20  TU-BIRTH-MES     PIC 9(02).
005600                 20  FILLER           PIC X(01).
005700                 20  TU-BIRTH-DIA     PIC 9(02).
005800             15  TU-OCCUPATION        PIC X(12).
005900             15  TU-PLAN              PIC X(08).
006000                 88  TU-PLAN-STANDARD     VALUE "standard".
006100                 88  TU-PLAN-STUDENT      VALUE "student".
006200                 88  TU-PLAN-SILVER       VALUE "silver".
006300                 88  TU-PLAN-GOLD         VALUE "gold".
006400             15  TU-TOTAL-SPENT       PIC S9(9)V99  COMP-3.
006500             15  TU-ELIGIBLE-GOLD-CNT PIC S9(4)     COMP-3.
006600
006700     05  TABLA-CUENTAS.
006800         10  TA-ENT OCCURS 500 INDEXED BY ACC-IDX.
006900             15  TA-IBAN              PIC X(34).
007000             15  TA-TYPE              PIC X(08).
007100             15  TA-OWNER-EMAIL       PIC X(40).
007200             15  TA-CURRENCY          PIC X(03).
007300             15  TA-BALANCE           PIC S9(9)V99  COMP-3.
007400             15  TA-INTEREST-RATE     PIC S9(3)V9(6) COMP-3.
007500             15  TA-MIN-BALANCE       PIC S9(9)V99  COMP-3.
007600             15  TA-HAS-MIN-BALANCE   PIC X(01).
007700             15  TA-BLOCK-AMOUNT      PIC S9(9)V99  COMP-3.
007800             15  TA-DEPOSIT-LIMIT     PIC S9(9)V99  COMP-3.
007900             15  TA-DELETED           PIC X(01).
008000
008100     05  TABLA-ASOCIADOS.
008200         10  TS-ENT OCCURS 1000 INDEXED BY ASC-IDX.
008300             15  TS-IBAN              PIC X(34).
008400             15  TS-EMAIL             PIC X(40).
008500             15  TS-ROLE              PIC X(08).
008600             15  TS-SPEND-LIMIT       PIC S9(9)V99  COMP-3.
008700             15  TS-DEPOSIT-LIMIT     PIC S9(9)V99  COMP-3.
008800
008900     05  TABLA-TARJETAS.
009000         10  TT-ENT OCCURS 800 INDEXED BY CRD-IDX.
009100             15  TT-NUMBER            PIC X(16).
009200             15  TT-IBAN               PIC X(34).
009300             15  TT-OWNER-EMAIL       PIC X(40).
009400             15  TT-TYPE               PIC X(08).
009500             15  TT-STATUS             PIC X(06).
009600             15  TT-DELETED            PIC X(01).
009700
009800     05  TABLA-ALIAS.
009900         10  TL-ENT OCCURS 300 INDEXED BY ALI-IDX.
010000             15  TL-EMAIL              PIC X(40).
010100             15  TL-IBAN               PIC X(34).
010200             15  TL-NAME               PIC X(20).
010300
010400     05  TABLA-COMERCIOS.
010500         10  TC-ENT OCCURS 200 INDEXED BY CMR-IDX.
010600             15  TC-ID                 PIC 9(06).
010700             15  TC-NAME               PIC X(40).
010800             15  TC-ACCOUNT-IBAN       PIC X(34).
010900             15  TC-TYPE               PIC X(12).
011000             15  TC-CASHBACK-STRATEGY  PIC X(20).
011100
011200     05  TABLA-CAMBIOS.
011300         10  TX-ENT OCCURS 200 INDEXED BY FXR-IDX.
011400             15  TX-FROM               PIC X(03).
011500             15  TX-TO                 PIC X(03).
011600             15  TX-RATE               PIC S9(6)V9(6) COMP-3.
011700
011800     05  TABLA-DIVISIONES.
011900         10  TD-ENT OCCURS 200 INDEXED BY SPL-IDX.
012000             15  TD-TIMESTAMP          PIC 9(09).
012100             15  TD-TYPE               PIC X(08).
012200             15  TD-CURRENCY           PIC X(03).
012300             15  TD-TOTAL-AMOUNT       PIC S9(9)V99  COMP-3.
012400             15  TD-PARTICIPANT-CNT    PIC 9(02)     COMP.
012500             15  TD-PART OCCURS 10 INDEXED BY SPD-IDX.
012600                 20  TD-IBAN           PIC X(34).
012700                 20  TD-SHARE-AMOUNT   PIC S9(9)V99  COMP-3.
012800                 20  TD-ACCEPTED       PIC X(01).
012900             15  TD-REMOVED            PIC X(01).
013000
013100     05  TABLA-GASTOS.
013200         10  TG-ENT OCCURS 2000 INDEXED BY SPD-GIDX.
013300             15  TG-EMAIL              PIC X(40).
013400             15  TG-COMMERCIANT        PIC X(40).
013500             15  TG-AMOUNT             PIC S9(9)V99  COMP-3.
013600             15  TG-TIMESTAMP          PIC 9(09).
013700             15  TG-IBAN               PIC X(34).
013800             15  TG-CURRENCY           PIC X(03).
013900
014000*        TABLA DE DIARIO DE TRANSACCIONES EN MEMORIA, USADA POR
014100*        BANKRPT PARA RESOLVER REPORT/SPENDINGSREPORT/
014200*        BUSINESSREPORT SIN RELEER TRANSACTIONS.DAT.
014300     05  TABLA-TRANSACCIONES.
014400         10  TJ-ENT OCCURS 4000 INDEXED BY TXN-IDX.
014500             15  TJ-SEQ                PIC 9(09).
014600             15  TJ-EMAIL               PIC X(40).
014700             15  TJ-FROM-IBAN           PIC X(34).
014800             15  TJ-TO-IBAN             PIC X(34).
014900             15  TJ-AMOUNT              PIC S9(9)V99  COMP-3.
015000             15  TJ-CURRENCY            PIC X(03).
015100             15  TJ-TIMESTAMP           PIC 9(09).
015200             15  TJ-DESCRIPTION         PIC X(80).
015300             15  TJ-TYPE                PIC X(24).
015400             15  TJ-CARD-NUMBER         PIC X(16).
015500             15  TJ-COMMERCIANT         PIC X(40).
015600             15  TJ-STATUS              PIC X(10).
015700             15  TJ-IS-SPENDING         PIC X(01).
015800             15  TJ-IS-DEPOSIT          PIC X(01).
015900             15  TJ-ERROR               PIC X(80).
016000             15  TJ-INVOLVED OCCURS 10  PIC X(34)
016100                                INDEXED BY TXN-INV-IDX.
016200
016300     05  FILLER                   PIC X(08).
