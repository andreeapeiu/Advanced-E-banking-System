000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANKRPT.
000300 AUTHOR. DFE.
000400 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN. 19/03/2007.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS UNIZARBANK.
000800*****************************************************************
000900*    BANKRPT - INFORMES DEL LOTE DE BANCA ELECTRONICA: INFORME
001000*    DE CUENTA (REPORT), INFORME DE GASTOS POR COMERCIO
001100*    (SPENDINGS_REPORT) E INFORME DE NEGOCIO POR ASOCIADO O POR
001200*    COMERCIO (BUSINESS_REPORT).  TODOS LEEN DEL DIARIO DE
001300*    TRANSACCIONES Y DE LA TABLA DE GASTOS QUE VIVEN EN EL AREA
001400*    COMUN, NUNCA DE TRANSACTIONS.DAT (QUE ES SOLO DE ESCRITURA).
001500*-----------------------------------------------------------------
001600*    HISTORIAL DE CAMBIOS
001700*    FECHA      INIC  PETIC     DESCRIPCION
001800*    ---------- ----  --------  --------------------------------
001900*    2007-03-19 DFE   UZ-0366   PRIMERA VERSION - INFORME DE
002000*                               CUENTA (REPORT).
002100*    1999-02-08 DFE   UZ-0261   REVISION DEL MILENIO: SE REVISAN
002200*                               TODOS LOS CAMPOS DE FECHA/TIMES-
002300*                               TAMP DE ESTE PROGRAMA; NO SE
002400*                               ENCUENTRA NINGUNO CON SIGLO
002500*                               IMPLICITO, QUEDA SIN CAMBIOS.
002600*    2008-06-02 DFE   UZ-0372   SE DESCARTA EL SEGUNDO APUNTE
002700*                               DUPLICADO DE "CREATE_CARD" EN EL
002800*                               INFORME DE CUENTA (MISMO TIME-
002900*                               STAMP QUE EL APUNTE ORIGINAL).
003000*    2010-04-26 RVA   UZ-0398   SE AÑADE EL INFORME DE GASTOS
003100*                               POR COMERCIO (SPENDINGS_REPORT).
003200*    2011-11-15 RVA   UZ-0406   CORRECCION: EL INFORME DE GASTOS
003300*                               RECHAZABA LAS CUENTAS "business"
003400*                               EN VEZ DE LAS "savings".
003500*    2012-08-08 RVA   UZ-0415   SE AÑADE EL INFORME DE NEGOCIO
003600*                               (POR ASOCIADO Y POR COMERCIO).
003700*    2014-02-21 MRC   UZ-0428   SE AÑADEN VISTAS EN CENTIMOS DE
003800*                               LOS LIMITES DEL TITULAR Y DE LOS
003900*                               TOTALES DEL INFORME POR ASOCIADO,
004000*                               PARA CUADRE CON AUDITORIA.
004100*    2017-09-12 DFE   UZ-0449   AUDITORIA DE COMENTARIOS; SIN
004200*                               CAMBIOS DE LOGICA.
004300*    2019-08-20 RVA   UZ-0457   LA LISTA DE PAGADORES DEL INFORME
004400*                               DE NEGOCIO POR COMERCIO SE GUARDABA
004500*                               POR ORDEN DE LLEGADA; AHORA SE
004600*                               INSERTA ORDENADA POR EMAIL, IGUAL
004700*                               QUE LA TABLA DE COMERCIOS (VER
004800*                               4950-INSERTAR-PAGADOR).
004900*****************************************************************
005000*    NOTA DE DISEÑO (RVA, 2012-08-08) - EL INFORME DE NEGOCIO POR
005100*    ASOCIADO SUMA EL GASTO DE TARJETA (TABLA-GASTOS, CONVERTIDO
005200*    A LA DIVISA DE LA CUENTA) MAS EL GASTO QUE APARECE EN EL
005300*    DIARIO DE TRANSACCIONES CON LA BANDERA DE GASTO, ESTE
005400*    SEGUNDO SIN CONVERTIR, TAL Y COMO LO HACIA EL SISTEMA DE
005500*    ORIGEN.
005600*
005700*    BANKRPT NO ES UN PROGRAMA DE SALIDA EN PAPEL: CADA LINEA
005800*    QUE "ESCRIBE" ES EN REALIDAD UN REGISTRO MAS EN REPORTS.DAT,
005900*    QUE EL PROCESO DE BATCH O EL OPERADOR RECOGE DESPUES PARA
006000*    FORMATEAR O VOLCAR A PANTALLA.  POR ESO AQUI NO HAY SALTOS
006100*    DE PAGINA NI CABECERAS DE COLUMNA: SOLO CAMPOS DE DATOS,
006200*    UNO POR TIPO DE LINEA (HEADER/DETAIL/MANAGER/EMPLOYEE/ERROR).
006300*    LOS TRES INFORMES COMPARTEN LA MISMA FD Y EL MISMO LAYOUT DE
006400*    REGISTRO (BKRPTREC); LO QUE CAMBIA DE UNO A OTRO ES SOLO LO
006500*    QUE SE MUEVE A RPT-TYPE-OR-NAME/RPT-AMOUNT-1/RPT-AMOUNT-2 EN
006600*    CADA CASO.
006700*****************************************************************
006800
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100*        CLASE-DIVISA NO SE USA EN ESTE PROGRAMA EN PARTICULAR
007200*        (AQUI NO SE VALIDA DIVISA DE ENTRADA, SOLO SE CONVIERTE
007300*        VIA BANKSVC); SE DECLARA POR SIMETRIA CON EL RESTO DE
007400*        PROGRAMAS DEL LOTE, QUE SI LA USAN.
007500 SPECIAL-NAMES.
007600     CLASS CLASE-DIVISA IS "A" THRU "Z".
007700
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000*        REPORTS.DAT ES DE SOLO ESCRITURA PARA ESTE PROGRAMA; SE
008100*        ABRE Y CIERRA EN CADA LINEA (VER PARRAFO 9400) PORQUE
008200*        BANKRPT PUEDE SER LLAMADO MUCHAS VECES EN LA MISMA
008300*        PASADA DEL LOTE Y NO QUEREMOS UN DESCRIPTOR ABIERTO
008400*        ENTRE LLAMADAS.
008500     SELECT F-INFORMES ASSIGN TO RPTDD
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS FS-RPT.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  F-INFORMES
009200     LABEL RECORDS ARE STANDARD.
009300     COPY BKRPTREC.
009400
009500 WORKING-STORAGE SECTION.
009600*        CODIGO DE ESTADO DEL OPEN EXTEND/WRITE DE REPORTS.DAT;
009700*        NO SE COMPRUEBA EXPLICITAMENTE TRAS CADA WRITE (EL
009800*        ARCHIVO SIEMPRE EXISTE, CREADO POR BANKMAIN AL ARRANCAR
009900*        EL LOTE), PERO SE DEJA DECLARADO PARA DEPURACION.
010000 77  FS-RPT                       PIC X(02) VALUE "00".
010100*        INDICADOR DE BUSQUEDA DE CUENTA, COMUN A LOS CUATRO
010200*        INFORMES (TODOS ARRANCAN LOCALIZANDO CMD-IBAN).
010300 77  WK-ENCONTRADO                PIC X(01).
010400     88  WK-SI-ENCONTRADO             VALUE "Y".
010500*        TIMESTAMP DEL ULTIMO APUNTE YA ESCRITO EN EL INFORME DE
010600*        CUENTA; SIRVE PARA DESCARTAR EL SEGUNDO APUNTE DE
010700*        "CREATE_CARD" QUE EL LOTE ESCRIBE CON EL MISMO
010800*        TIMESTAMP QUE EL PRIMERO (UZ-0372).
010900 77  WK-ULTIMO-TS-EMITIDO          PIC 9(09)      VALUE 0.
011000*        IMPORTE DE UN GASTO YA CONVERTIDO A LA DIVISA DE LA
011100*        CUENTA DEL INFORME, LISTO PARA ACUMULAR EN LA TABLA DE
011200*        COMERCIOS.
011300 77  WK-IMPORTE-CONVERTIDO         PIC S9(9)V99   COMP-3.
011400*        ACUMULADORES DEL INFORME DE NEGOCIO POR ASOCIADO; SE
011500*        REINICIAN A CERO UNA VEZ POR CUENTA (PARRAFO 3000), NO
011600*        UNA VEZ POR ASOCIADO.
011700 77  WK-TOTAL-GASTOS               PIC S9(9)V99   COMP-3.
011800 77  WK-TOTAL-DEPOSITOS            PIC S9(9)V99   COMP-3.
011900*        GASTO/DEPOSITO DE UN SOLO ASOCIADO EN LA VENTANA
012000*        SOLICITADA, CALCULADO EN 3200 Y CONSUMIDO INMEDIATAMENTE
012100*        POR EL LLAMANTE (NO SE CONSERVA ENTRE ASOCIADOS).
012200 77  WK-SPENT-ASOCIADO             PIC S9(9)V99   COMP-3.
012300 77  WK-DEPOSITADO-ASOCIADO        PIC S9(9)V99   COMP-3.
012400*        LIMITE DE GASTO/INGRESO DEL PROPIO TITULAR DE LA CUENTA,
012500*        TOMADO DE SU PROPIA FILA EN LA TABLA DE ASOCIADOS SI
012600*        EXISTE, O DE 500 RON CONVERTIDOS SI NO (PARRAFO 3100).
012700 77  WK-LIMITE-PROPIO-SPEND        PIC S9(9)V99   COMP-3.
012800 77  WK-LIMITE-PROPIO-DEPOSIT      PIC S9(9)V99   COMP-3.
012900 77  WK-NUM-MERCH                  PIC 9(4)       COMP.
013000 77  WK-I                          PIC 9(4)       COMP.
013100 77  WK-J                          PIC 9(4)       COMP.
013200*        CONTADOR DE DESPLAZAMIENTO USADO SOLO AL INSERTAR UN NUEVO
013300*        PAGADOR ORDENADO EN 4950-INSERTAR-PAGADOR (VER UZ-0457).
013400 77  WK-K                          PIC 9(4)       COMP.
013500 77  WK-NOMBRE-BUSCADO             PIC X(40).
013600
013700*        VISTA EN CENTIMOS DEL IMPORTE CONVERTIDO, IGUAL QUE LA
013800*        ARITMETICA EN CENTIMOS DEL CAJERO ANTIGUO.
013900 01  WK-IMPORTE-GRUPO.
014000     05  WK-IMPORTE-CONV-G          PIC S9(9)V99.
014100 01  WK-IMPORTE-CTS REDEFINES WK-IMPORTE-GRUPO.
014200     05  WK-IMPORTE-CONV-CTS        PIC S9(11).
014300
014400*        VISTA EN CENTIMOS DE LOS LIMITES DEL PROPIO TITULAR
014500*        (UZ-0428): AUDITORIA CUADRA LOS LIMITES DE NEGOCIO
014600*        CONTRA SU PROPIO LIBRO EN CENTIMOS, SIN DECIMALES.
014700 01  WK-LIMITE-PROPIO-GRUPO.
014800     05  WK-LP-SPEND-G              PIC S9(9)V99.
014900     05  WK-LP-DEPOSIT-G            PIC S9(9)V99.
015000 01  WK-LIMITE-PROPIO-CTS REDEFINES WK-LIMITE-PROPIO-GRUPO.
015100     05  WK-LP-SPEND-CTS            PIC S9(11).
015200     05  WK-LP-DEPOSIT-CTS          PIC S9(11).
015300
015400*        VISTA EN CENTIMOS DE LOS TOTALES DEL INFORME DE NEGOCIO
015500*        POR ASOCIADO (UZ-0428); MISMO PROPOSITO QUE LA ANTERIOR,
015600*        PERO SOBRE EL AGREGADO DE TODOS LOS ASOCIADOS, NO SOLO
015700*        EL TITULAR.
015800 01  WK-TOTALES-NEGOCIO-GRUPO.
015900     05  WK-TN-GASTOS-G             PIC S9(9)V99.
016000     05  WK-TN-DEPOSITOS-G          PIC S9(9)V99.
016100 01  WK-TOTALES-NEGOCIO-CTS REDEFINES WK-TOTALES-NEGOCIO-GRUPO.
016200     05  WK-TN-GASTOS-CTS           PIC S9(11).
016300     05  WK-TN-DEPOSITOS-CTS        PIC S9(11).
016400
016500*        TABLA DE COMERCIOS EN MEMORIA, COMUN AL INFORME DE
016600*        GASTOS Y AL INFORME DE NEGOCIO POR COMERCIO; SE
016700*        MANTIENE ORDENADA POR NOMBRE EN LA PROPIA INSERCION.
016800 01  WK-TABLA-MERCH-GRUPO.
016900     05  WK-MC-ENT OCCURS 60 INDEXED BY MCH-IDX.
017000         10  WK-MC-NAME             PIC X(40).
017100         10  WK-MC-TOTAL            PIC S9(9)V99  COMP-3.
017200         10  WK-MC-PAYER-CNT        PIC 9(2)      COMP.
017300*            SE MANTIENE ORDENADA POR EMAIL (VER 4950-INSERTAR-
017400*            PAGADOR); PYR2-IDX SOLO LO USA ESE PARRAFO PARA
017500*            DESPLAZAR LOS PAGADORES AL INSERTAR UNO NUEVO.
017600         10  WK-MC-PAYER OCCURS 20 INDEXED BY PYR-IDX, PYR2-IDX
017700                                    PIC X(40).
017800
017900*        AREA DE PARAMETROS DE BANKSVC (CONVERSION DE DIVISA);
018000*        SE RELLENA Y SE LLAMA DESDE VARIOS PUNTOS DE ESTE
018100*        PROGRAMA CADA VEZ QUE HAY QUE COMPARAR UN IMPORTE EN
018200*        UNA DIVISA DISTINTA DE LA DE LA CUENTA.
018300 COPY BKSVCPRM.
018400
018500 LINKAGE SECTION.
018600*        AREA-CONTROL-COMUN: TABLAS DE CUENTAS, TARJETAS,
018700*        ASOCIADOS, DIARIO Y GASTOS, TODAS EN MEMORIA Y
018800*        COMPARTIDAS POR TODOS LOS PROGRAMAS DEL LOTE.
018900 COPY BKCTLARE.
019000*        REGISTRO DEL COMANDO EN CURSO (CMD-INPUT-REG), RELLENADO
019100*        POR BANKMAIN ANTES DE LLAMAR A ESTE PROGRAMA.
019200 COPY BKCMDREC.
019300
019400*****************************************************************
019500*    ESQUEMA GENERAL DEL MODULO
019600*
019700*    0050-DESPACHO-COMANDO
019800*        +-- CMD-REPORT            --> 1000-INFORME-CUENTA
019900*        +-- CMD-SPENDINGS-REPORT  --> 2000-INFORME-GASTOS
020000*        +-- CMD-BUSINESS-REPORT, REPORT-TYPE = "transaction"
020100*        |                         --> 3000-INFORME-NEGOCIO-TXN
020200*        +-- CMD-BUSINESS-REPORT, REPORT-TYPE = OTRO (COMERCIO)
020300*                                  --> 4000-INFORME-NEGOCIO-COM
020400*
020500*    LOS CUATRO CAMINOS SON MUTUAMENTE EXCLUYENTES Y CADA UNO
020600*    TERMINA EN SU PROPIO EXIT (NO HAY VUELTA A 0050); DESPUES
020700*    DEL EVALUATE SOLO QUEDA EL EXIT PROGRAM.  LOS CUATRO
020800*    ARRANCAN IGUAL: LOCALIZAR LA CUENTA (1900), RECHAZAR SI NO
020900*    EXISTE O SI EL TIPO DE CUENTA NO CASA CON EL INFORME
021000*    PEDIDO, Y ESCRIBIR LA CABECERA (1950) ANTES DE RECORRER EL
021100*    DIARIO O LA TABLA DE GASTOS.  NINGUNO DE LOS CUATRO
021200*    MODIFICA TA-BALANCE NI ESCRIBE NADA EN TRANSACTIONS.DAT:
021300*    BANKRPT ES DE SOLO LECTURA SOBRE EL AREA COMUN, SALVO
021400*    CTL-NEXT-RPT-SEQ, QUE AVANZA EN CADA LINEA ESCRITA.
021500*****************************************************************
021600 PROCEDURE DIVISION USING AREA-CONTROL-COMUN CMD-INPUT-REG.
021700 0050-DESPACHO-COMANDO.
021800*        UN SOLO EVALUATE DESPACHA LOS CUATRO INFORMES; NO HAY
021900*        WHEN OTHER PORQUE BANKMAIN SOLO LLAMA A ESTE PROGRAMA
022000*        PARA ESTOS TRES COMANDOS (REPORT, SPENDINGS_REPORT,
022100*        BUSINESS_REPORT), YA FILTRADOS EN SU PROPIO EVALUATE.
022200     EVALUATE TRUE
022300         WHEN CMD-REPORT
022400             PERFORM 1000-INFORME-CUENTA
022500                THRU 1000-INFORME-CUENTA-EXIT
022600         WHEN CMD-SPENDINGS-REPORT
022700             PERFORM 2000-INFORME-GASTOS
022800                THRU 2000-INFORME-GASTOS-EXIT
022900         WHEN CMD-BUSINESS-REPORT
023000*            EL INFORME DE NEGOCIO TIENE DOS VARIANTES SEGUN EL
023100*            REPORT-TYPE DEL COMANDO; "transaction" ES POR
023200*            ASOCIADO, CUALQUIER OTRO VALOR (EN LA PRACTICA
023300*            "commerciant") ES POR COMERCIO.
023400             IF CMD-REPORT-TYPE = "transaction"
023500                 PERFORM 3000-INFORME-NEGOCIO-TXN
023600                    THRU 3000-INFORME-NEGOCIO-TXN-EXIT
023700             ELSE
023800                 PERFORM 4000-INFORME-NEGOCIO-COM
023900                    THRU 4000-INFORME-NEGOCIO-COM-EXIT
024000             END-IF
024100     END-EVALUATE.
024200     EXIT PROGRAM.
024300
024400*****************************************************************
024500*    1000  INFORME DE CUENTA (REPORT)
024600*
024700*    RECORRE TODO EL DIARIO DE TRANSACCIONES (NO SOLO LOS
024800*    APUNTES DE LA CUENTA PEDIDA) Y FILTRA POR TJ-EMAIL, NO POR
024900*    IBAN: UN TITULAR CON VARIAS CUENTAS VE EN SU INFORME SOLO
025000*    LOS APUNTES DE SU EMAIL, PERO EL SALDO/DIVISA DE CABECERA
025100*    SON SIEMPRE LOS DE LA CUENTA SOLICITADA (CMD-IBAN).
025200*****************************************************************
025300 1000-INFORME-CUENTA.
025400     PERFORM 1900-BUSCAR-CUENTA
025500        THRU 1900-BUSCAR-CUENTA-EXIT.
025600     IF NOT WK-SI-ENCONTRADO
025700         MOVE "Account not found" TO RPT-TEXT
025800         PERFORM 9500-ESCRIBIR-ERROR
025900            THRU 9500-ESCRIBIR-ERROR-EXIT
026000         GO TO 1000-INFORME-CUENTA-EXIT.
026100
026200     PERFORM 1950-ESCRIBIR-CABECERA-CUENTA
026300        THRU 1950-ESCRIBIR-CABECERA-CUENTA-EXIT.
026400
026500     MOVE 0 TO WK-ULTIMO-TS-EMITIDO.
026600     SET TXN-IDX TO 1.
026700
026800*        CADA APUNTE DE ALTA DE TARJETA (CREATE_CARD) SE ESCRIBE
026900*        DOS VECES EN EL DIARIO POR EL LOTE DE ORIGEN, UNA POR
027000*        CADA TARJETA DE LA CUENTA EN ESE INSTANTE; AQUI SOLO
027100*        INTERESA LA DE ESTA CUENTA (TJ-TO-IBAN) Y SOLO UNA VEZ
027200*        (POR ESO EL FILTRO DE TIMESTAMP REPETIDO, UZ-0372).
027300 1010-RECORRER-DIARIO.
027400     IF TXN-IDX > CTL-NEXT-TXN-SEQ
027500         GO TO 1000-INFORME-CUENTA-EXIT.
027600     IF TJ-EMAIL(TXN-IDX) NOT = TA-OWNER-EMAIL(ACC-IDX)
027700         GO TO 1020-SIGUIENTE.
027800     IF TJ-TIMESTAMP(TXN-IDX) < CMD-WINDOW-START
027900        OR TJ-TIMESTAMP(TXN-IDX) > CMD-WINDOW-END
028000         GO TO 1020-SIGUIENTE.
028100     IF TJ-TYPE(TXN-IDX) = "CREATE_CARD"
028200        AND TJ-TO-IBAN(TXN-IDX) NOT = CMD-IBAN
028300         GO TO 1020-SIGUIENTE.
028400     IF TJ-TIMESTAMP(TXN-IDX) = WK-ULTIMO-TS-EMITIDO
028500         GO TO 1020-SIGUIENTE.
028600
028700     MOVE "DETAIL"               TO RPT-LINE-TYPE.
028800     MOVE "REPORT"               TO RPT-COMMAND.
028900     MOVE TJ-TIMESTAMP(TXN-IDX)  TO RPT-TIMESTAMP.
029000     MOVE CMD-IBAN               TO RPT-IBAN.
029100     MOVE TA-BALANCE(ACC-IDX)    TO RPT-BALANCE.
029200     MOVE TA-CURRENCY(ACC-IDX)   TO RPT-CURRENCY.
029300     MOVE TJ-TYPE(TXN-IDX)       TO RPT-TYPE-OR-NAME.
029400     MOVE TJ-AMOUNT(TXN-IDX)     TO RPT-AMOUNT-1.
029500     MOVE 0                      TO RPT-AMOUNT-2.
029600     MOVE TJ-TO-IBAN(TXN-IDX)    TO RPT-COUNTERPART-IBAN.
029700     MOVE TJ-DESCRIPTION(TXN-IDX) TO RPT-TEXT.
029800     PERFORM 9400-ESCRIBIR-LINEA
029900        THRU 9400-ESCRIBIR-LINEA-EXIT.
030000     MOVE TJ-TIMESTAMP(TXN-IDX) TO WK-ULTIMO-TS-EMITIDO.
030100
030200 1020-SIGUIENTE.
030300     SET TXN-IDX UP BY 1.
030400     GO TO 1010-RECORRER-DIARIO.
030500
030600 1000-INFORME-CUENTA-EXIT.
030700     EXIT.
030800
030900*****************************************************************
031000*    1900  LOCALIZACION DE LA CUENTA DEL INFORME (CMD-IBAN)
031100*
031200*    COMUN A LOS CUATRO INFORMES.  UNA CUENTA DADA DE BAJA
031300*    (TA-DELETED = "Y") SE TRATA COMO SI NO EXISTIERA, IGUAL QUE
031400*    EN BANKACC/BANKATM: NO TIENE SENTIDO EMITIR UN INFORME
031500*    SOBRE UNA CUENTA QUE YA NO ESTA EN EL BANCO.
031600*****************************************************************
031700 1900-BUSCAR-CUENTA.
031800     MOVE "N" TO WK-ENCONTRADO.
031900     SET ACC-IDX TO 1.
032000
032100 1910-COMPARAR-CUENTA.
032200     IF ACC-IDX > CTL-NUM-CUENTAS
032300         GO TO 1900-BUSCAR-CUENTA-EXIT.
032400     IF TA-IBAN(ACC-IDX) = CMD-IBAN AND TA-DELETED(ACC-IDX) = "N"
032500         MOVE "Y" TO WK-ENCONTRADO
032600         GO TO 1900-BUSCAR-CUENTA-EXIT.
032700     SET ACC-IDX UP BY 1.
032800     GO TO 1910-COMPARAR-CUENTA.
032900
033000 1900-BUSCAR-CUENTA-EXIT.
033100     EXIT.
033200
033300*****************************************************************
033400*    1950  ESCRITURA DE LA CABECERA IBAN/SALDO/DIVISA, COMUN A
033500*    LOS TRES INFORMES
033600*
033700*    LA CABECERA LLEVA EL COMANDO Y TIMESTAMP DE LA PETICION
033800*    (CMD-TYPE/CMD-TIMESTAMP), NO LOS DE UN APUNTE DEL DIARIO;
033900*    SIRVE PARA QUE QUIEN LEA REPORTS.DAT SEPA A QUE PETICION
034000*    CONCRETA DEL LOTE CORRESPONDE CADA BLOQUE DE LINEAS.  EL
034100*    RESTO DE CAMPOS DE NEGOCIO SE DEJAN A BLANCOS/CEROS: UNA
034200*    LINEA "HEADER" NO ES UN APUNTE NI UN COMERCIO.
034300*****************************************************************
034400 1950-ESCRIBIR-CABECERA-CUENTA.
034500     MOVE "HEADER"              TO RPT-LINE-TYPE.
034600     MOVE CMD-TYPE               TO RPT-COMMAND.
034700     MOVE CMD-TIMESTAMP          TO RPT-TIMESTAMP.
034800     MOVE CMD-IBAN               TO RPT-IBAN.
034900     MOVE TA-BALANCE(ACC-IDX)    TO RPT-BALANCE.
035000     MOVE TA-CURRENCY(ACC-IDX)   TO RPT-CURRENCY.
035100     MOVE SPACES                 TO RPT-TYPE-OR-NAME.
035200     MOVE 0                      TO RPT-AMOUNT-1 RPT-AMOUNT-2.
035300     MOVE SPACES                 TO RPT-COUNTERPART-IBAN RPT-TEXT.
035400     PERFORM 9400-ESCRIBIR-LINEA
035500        THRU 9400-ESCRIBIR-LINEA-EXIT.
035600
035700 1950-ESCRIBIR-CABECERA-CUENTA-EXIT.
035800     EXIT.
035900
036000*****************************************************************
036100*    2000  INFORME DE GASTOS POR COMERCIO (SPENDINGS_REPORT)
036200*
036300*    SOLO TIENE SENTIDO SOBRE UNA CUENTA QUE PUEDA TENER TARJETA
036400*    (CURRENT O BUSINESS); LAS CUENTAS "savings" NO TIENEN
036500*    TARJETA NI, POR TANTO, GASTOS EN LA TABLA-GASTOS (VER
036600*    UZ-0406: EL RECHAZO ERA SOBRE "business" HASTA ESA FECHA,
036700*    LO CUAL ERA AL REVES DE LO QUE PEDIA EL SISTEMA DE ORIGEN).
036800*****************************************************************
036900 2000-INFORME-GASTOS.
037000     PERFORM 1900-BUSCAR-CUENTA
037100        THRU 1900-BUSCAR-CUENTA-EXIT.
037200     IF NOT WK-SI-ENCONTRADO
037300         MOVE "Account not found" TO RPT-TEXT
037400         PERFORM 9500-ESCRIBIR-ERROR
037500            THRU 9500-ESCRIBIR-ERROR-EXIT
037600         GO TO 2000-INFORME-GASTOS-EXIT.
037700
037800     IF TA-TYPE(ACC-IDX) = "savings"
037900         MOVE "Spendings report is not supported for a saving account"
038000                                 TO RPT-TEXT
038100         PERFORM 9500-ESCRIBIR-ERROR
038200            THRU 9500-ESCRIBIR-ERROR-EXIT
038300         GO TO 2000-INFORME-GASTOS-EXIT.
038400
038500     PERFORM 1950-ESCRIBIR-CABECERA-CUENTA
038600        THRU 1950-ESCRIBIR-CABECERA-CUENTA-EXIT.
038700
038800     MOVE 0 TO WK-NUM-MERCH.
038900     SET SPD-GIDX TO 1.
039000
039100*        LA TABLA-GASTOS GUARDA CADA GASTO EN LA DIVISA EN QUE
039200*        SE HIZO EL PAGO (TG-CURRENCY), NO EN LA DE LA CUENTA;
039300*        POR ESO SE CONVIERTE AQUI ANTES DE ACUMULAR, UNA SOLA
039400*        VEZ POR GASTO, EN VEZ DE AL MOMENTO DE VOLCAR.
039500 2010-RECORRER-GASTOS.
039600     IF SPD-GIDX > CTL-NUM-GASTOS
039700         GO TO 2050-VOLCAR-COMERCIOS.
039800     IF TG-IBAN(SPD-GIDX) NOT = CMD-IBAN
039900         GO TO 2020-SIGUIENTE.
040000     IF TG-TIMESTAMP(SPD-GIDX) < CMD-WINDOW-START
040100        OR TG-TIMESTAMP(SPD-GIDX) > CMD-WINDOW-END
040200         GO TO 2020-SIGUIENTE.
040300
040400     IF TG-CURRENCY(SPD-GIDX) = TA-CURRENCY(ACC-IDX)
040500         MOVE TG-AMOUNT(SPD-GIDX) TO WK-IMPORTE-CONVERTIDO
040600     ELSE
040700         MOVE "CONVERT"             TO SVC-FUNCTION
040800         MOVE TG-AMOUNT(SPD-GIDX)   TO SVC-AMOUNT-IN
040900         MOVE TG-CURRENCY(SPD-GIDX) TO SVC-CURR-FROM
041000         MOVE TA-CURRENCY(ACC-IDX)  TO SVC-CURR-TO
041100         CALL "BANKSVC" USING AREA-CONTROL-COMUN
041200                              AREA-PARM-SERVICIO
041300         COMPUTE WK-IMPORTE-CONVERTIDO ROUNDED = SVC-AMOUNT-OUT
041400     END-IF.
041500
041600     MOVE TG-COMMERCIANT(SPD-GIDX) TO WK-NOMBRE-BUSCADO.
041700     PERFORM 2900-ACUMULAR-EN-COMERCIO
041800        THRU 2900-ACUMULAR-EN-COMERCIO-EXIT.
041900
042000 2020-SIGUIENTE.
042100     SET SPD-GIDX UP BY 1.
042200     GO TO 2010-RECORRER-GASTOS.
042300
042400*        LOS COMERCIOS SE ESCRIBEN EN BLOQUE AL FINAL, NO AL
042500*        VUELO, PORQUE LA TABLA SE RECORRE ORDENADA POR NOMBRE Y
042600*        LOS GASTOS DEL DIARIO PUEDEN LLEGAR EN CUALQUIER ORDEN
042700*        DE TIMESTAMP.
042800 2050-VOLCAR-COMERCIOS.
042900     MOVE 1 TO WK-I.
043000
043100 2060-VOLCAR-UN-COMERCIO.
043200     IF WK-I > WK-NUM-MERCH
043300         GO TO 2000-INFORME-GASTOS-EXIT.
043400     SET MCH-IDX TO WK-I.
043500     MOVE "DETAIL"              TO RPT-LINE-TYPE.
043600     MOVE "SPENDINGS_REPORT"    TO RPT-COMMAND.
043700     MOVE CMD-TIMESTAMP         TO RPT-TIMESTAMP.
043800     MOVE CMD-IBAN              TO RPT-IBAN.
043900     MOVE TA-BALANCE(ACC-IDX)   TO RPT-BALANCE.
044000     MOVE TA-CURRENCY(ACC-IDX)  TO RPT-CURRENCY.
044100     MOVE WK-MC-NAME(MCH-IDX)   TO RPT-TYPE-OR-NAME.
044200     MOVE WK-MC-TOTAL(MCH-IDX)  TO RPT-AMOUNT-1.
044300     MOVE 0                     TO RPT-AMOUNT-2.
044400     MOVE SPACES                TO RPT-COUNTERPART-IBAN RPT-TEXT.
044500     PERFORM 9400-ESCRIBIR-LINEA
044600        THRU 9400-ESCRIBIR-LINEA-EXIT.
044700     ADD 1 TO WK-I.
044800     GO TO 2060-VOLCAR-UN-COMERCIO.
044900
045000 2000-INFORME-GASTOS-EXIT.
045100     EXIT.
045200
045300*****************************************************************
045400*    2900  ACUMULACION EN LA TABLA DE COMERCIOS, MANTENIDA
045500*    ORDENADA POR NOMBRE (WK-NOMBRE-BUSCADO, WK-IMPORTE-
045600*    CONVERTIDO YA RESUELTOS POR EL LLAMANTE)
045700*
045800*    COMPARTIDO POR EL INFORME DE GASTOS (2000) Y EL INFORME DE
045900*    NEGOCIO POR COMERCIO (4000); AMBOS DEJAN WK-NOMBRE-BUSCADO
046000*    Y WK-IMPORTE-CONVERTIDO PREPARADOS ANTES DE LLAMAR, Y AMBOS
046100*    SE BENEFICIAN DE LA MISMA BUSQUEDA BINARIA-A-MANO POR
046200*    INSERCION ORDENADA (NO HAY SEARCH ALL: LA TABLA NO ESTA
046300*    DECLARADA ASCENDING KEY, SE MANTIENE ORDENADA A PULSO).
046400*****************************************************************
046500 2900-ACUMULAR-EN-COMERCIO.
046600     MOVE 1 TO WK-I.
046700
046800 2910-BUSCAR-POSICION.
046900     IF WK-I > WK-NUM-MERCH
047000         GO TO 2950-INSERTAR-NUEVO.
047100     SET MCH-IDX TO WK-I.
047200     IF WK-MC-NAME(MCH-IDX) = WK-NOMBRE-BUSCADO
047300         COMPUTE WK-MC-TOTAL(MCH-IDX) ROUNDED =
047400                 WK-MC-TOTAL(MCH-IDX) + WK-IMPORTE-CONVERTIDO
047500         GO TO 2900-ACUMULAR-EN-COMERCIO-EXIT.
047600     IF WK-MC-NAME(MCH-IDX) > WK-NOMBRE-BUSCADO
047700         GO TO 2950-INSERTAR-NUEVO.
047800     ADD 1 TO WK-I.
047900     GO TO 2910-BUSCAR-POSICION.
048000
048100 2950-INSERTAR-NUEVO.
048200*        WK-I ES LA POSICION DONDE DEBE QUEDAR EL NUEVO COMERCIO;
048300*        SE DESPLAZAN HACIA ABAJO LOS QUE VAN DETRAS.
048400     SET WK-J TO WK-NUM-MERCH.
048500
048600 2960-DESPLAZAR.
048700     IF WK-J < WK-I
048800         GO TO 2970-COLOCAR-NUEVO.
048900     SET MCH-IDX TO WK-J.
049000     SET PYR-IDX TO WK-J.
049100     ADD 1 TO WK-J GIVING WK-J.
049200     MOVE WK-MC-ENT(MCH-IDX) TO WK-MC-ENT(WK-J).
049300     SUBTRACT 1 FROM WK-J.
049400     GO TO 2960-DESPLAZAR.
049500
049600 2970-COLOCAR-NUEVO.
049700     SET MCH-IDX TO WK-I.
049800     MOVE WK-NOMBRE-BUSCADO        TO WK-MC-NAME(MCH-IDX).
049900     MOVE WK-IMPORTE-CONVERTIDO    TO WK-MC-TOTAL(MCH-IDX).
050000     MOVE 0                        TO WK-MC-PAYER-CNT(MCH-IDX).
050100     ADD 1 TO WK-NUM-MERCH.
050200
050300 2900-ACUMULAR-EN-COMERCIO-EXIT.
050400     EXIT.
050500
050600*****************************************************************
050700*    3000  INFORME DE NEGOCIO POR ASOCIADO (BUSINESS_REPORT,
050800*    REPORT-TYPE = "transaction")
050900*
051000*    SOLO PARA CUENTAS "business"; LA PRIMERA LINEA DE DETALLE
051100*    SIEMPRE ES "OWNER_LIMITS" CON LOS LIMITES DEL TITULAR
051200*    (PARRAFO 3100), Y LUEGO UNA LINEA POR CADA ASOCIADO QUE NO
051300*    SEA EL PROPIO TITULAR (ROLE = "manager" O "employee").
051400*****************************************************************
051500 3000-INFORME-NEGOCIO-TXN.
051600     PERFORM 1900-BUSCAR-CUENTA
051700        THRU 1900-BUSCAR-CUENTA-EXIT.
051800     IF NOT WK-SI-ENCONTRADO
051900         MOVE "Account not found" TO RPT-TEXT
052000         PERFORM 9500-ESCRIBIR-ERROR
052100            THRU 9500-ESCRIBIR-ERROR-EXIT
052200         GO TO 3000-INFORME-NEGOCIO-TXN-EXIT.
052300     IF TA-TYPE(ACC-IDX) NOT = "business"
052400         MOVE "Business report requires a business account"
052500                                 TO RPT-TEXT
052600         PERFORM 9500-ESCRIBIR-ERROR
052700            THRU 9500-ESCRIBIR-ERROR-EXIT
052800         GO TO 3000-INFORME-NEGOCIO-TXN-EXIT.
052900
053000     PERFORM 1950-ESCRIBIR-CABECERA-CUENTA
053100        THRU 1950-ESCRIBIR-CABECERA-CUENTA-EXIT.
053200     PERFORM 3100-BUSCAR-LIMITE-PROPIETARIO
053300        THRU 3100-BUSCAR-LIMITE-PROPIETARIO-EXIT.
053400
053500     MOVE "DETAIL"              TO RPT-LINE-TYPE.
053600     MOVE "BUSINESS_REPORT"     TO RPT-COMMAND.
053700     MOVE CMD-TIMESTAMP         TO RPT-TIMESTAMP.
053800     MOVE CMD-IBAN              TO RPT-IBAN.
053900     MOVE TA-BALANCE(ACC-IDX)   TO RPT-BALANCE.
054000     MOVE TA-CURRENCY(ACC-IDX)  TO RPT-CURRENCY.
054100     MOVE "OWNER_LIMITS"        TO RPT-TYPE-OR-NAME.
054200     MOVE WK-LIMITE-PROPIO-SPEND   TO RPT-AMOUNT-1.
054300     MOVE WK-LIMITE-PROPIO-DEPOSIT TO RPT-AMOUNT-2.
054400     MOVE SPACES                TO RPT-COUNTERPART-IBAN RPT-TEXT.
054500     PERFORM 9400-ESCRIBIR-LINEA
054600        THRU 9400-ESCRIBIR-LINEA-EXIT.
054700
054800     MOVE 0 TO WK-TOTAL-GASTOS WK-TOTAL-DEPOSITOS.
054900     SET ASC-IDX TO 1.
055000
055100 3010-RECORRER-ASOCIADOS.
055200     IF ASC-IDX > CTL-NUM-ASOCIADOS
055300         GO TO 3000-INFORME-NEGOCIO-TXN-EXIT.
055400     IF TS-IBAN(ASC-IDX) NOT = CMD-IBAN
055500         GO TO 3020-SIGUIENTE.
055600     IF TS-ROLE(ASC-IDX) = "owner"
055700         GO TO 3020-SIGUIENTE.
055800
055900     PERFORM 3200-CALCULAR-GASTO-DEPOSITO-ASOCIADO
056000        THRU 3200-CALCULAR-GASTO-DEPOSITO-ASOCIADO-EXIT.
056100
056200     IF TS-ROLE(ASC-IDX) = "manager"
056300         MOVE "MANAGER" TO RPT-LINE-TYPE
056400     ELSE
056500         MOVE "EMPLOYEE" TO RPT-LINE-TYPE
056600     END-IF.
056700     MOVE "BUSINESS_REPORT"      TO RPT-COMMAND.
056800     MOVE CMD-TIMESTAMP          TO RPT-TIMESTAMP.
056900     MOVE CMD-IBAN               TO RPT-IBAN.
057000     MOVE TA-BALANCE(ACC-IDX)    TO RPT-BALANCE.
057100     MOVE TA-CURRENCY(ACC-IDX)   TO RPT-CURRENCY.
057200     MOVE TS-EMAIL(ASC-IDX)      TO RPT-TYPE-OR-NAME.
057300     MOVE WK-SPENT-ASOCIADO      TO RPT-AMOUNT-1.
057400     MOVE WK-DEPOSITADO-ASOCIADO TO RPT-AMOUNT-2.
057500     MOVE SPACES                 TO RPT-COUNTERPART-IBAN RPT-TEXT.
057600     PERFORM 9400-ESCRIBIR-LINEA
057700        THRU 9400-ESCRIBIR-LINEA-EXIT.
057800
057900     ADD WK-SPENT-ASOCIADO      TO WK-TOTAL-GASTOS.
058000     ADD WK-DEPOSITADO-ASOCIADO TO WK-TOTAL-DEPOSITOS.
058100*        SE REFRESCA LA VISTA EN CENTIMOS DE LOS TOTALES TRAS
058200*        CADA ASOCIADO, NO SOLO AL FINAL, PARA QUE SIEMPRE
058300*        REFLEJE EL ACUMULADO VIGENTE (UZ-0428).
058400     MOVE WK-TOTAL-GASTOS       TO WK-TN-GASTOS-G.
058500     MOVE WK-TOTAL-DEPOSITOS    TO WK-TN-DEPOSITOS-G.
058600
058700 3020-SIGUIENTE.
058800     SET ASC-IDX UP BY 1.
058900     GO TO 3010-RECORRER-ASOCIADOS.
059000
059100*    (EL TOTAL SE ESCRIBE DESDE 3021, ALCANZADO SOLO CUANDO EL
059200*    BARRIDO DE ASOCIADOS TERMINA; VER SALTO A 3000-...-EXIT
059300*    ARRIBA, SUSTITUIDO POR EL PARRAFO SIGUIENTE)
059400 3000-INFORME-NEGOCIO-TXN-EXIT.
059500     EXIT.
059600
059700*****************************************************************
059800*    3100  LIMITE DE GASTO/INGRESO DEL PROPIO TITULAR (FILA
059900*    "owner" DE LA TABLA DE ASOCIADOS, O 500 RON CONVERTIDOS SI
060000*    NO HAY FILA)
060100*
060200*    EL VALOR POR DEFECTO (500 RON) SE CALCULA SIEMPRE PRIMERO,
060300*    PORQUE NO TODAS LAS CUENTAS DE NEGOCIO TIENEN UNA FILA
060400*    EXPLICITA "owner" EN LA TABLA DE ASOCIADOS (SE CREA SOLO SI
060500*    BANKBUS LA HA DADO DE ALTA CON LIMITES PROPIOS); SI SE
060600*    ENCUENTRA LA FILA, SE SOBREESCRIBE CON SUS VALORES.
060700*****************************************************************
060800 3100-BUSCAR-LIMITE-PROPIETARIO.
060900     MOVE "CONVERT"            TO SVC-FUNCTION.
061000     MOVE 500                  TO SVC-AMOUNT-IN.
061100     MOVE "RON"                TO SVC-CURR-FROM.
061200     MOVE TA-CURRENCY(ACC-IDX) TO SVC-CURR-TO.
061300     CALL "BANKSVC" USING AREA-CONTROL-COMUN AREA-PARM-SERVICIO.
061400     COMPUTE WK-LIMITE-PROPIO-SPEND   ROUNDED = SVC-AMOUNT-OUT.
061500     COMPUTE WK-LIMITE-PROPIO-DEPOSIT ROUNDED = SVC-AMOUNT-OUT.
061600
061700     SET ASC-IDX TO 1.
061800
061900 3110-BUSCAR-FILA-OWNER.
062000     IF ASC-IDX > CTL-NUM-ASOCIADOS
062100         GO TO 3115-ACTUALIZAR-VISTA-CTS.
062200     IF TS-IBAN(ASC-IDX) = CMD-IBAN
062300        AND TS-EMAIL(ASC-IDX) = TA-OWNER-EMAIL(ACC-IDX)
062400         MOVE TS-SPEND-LIMIT(ASC-IDX)   TO WK-LIMITE-PROPIO-SPEND
062500         MOVE TS-DEPOSIT-LIMIT(ASC-IDX)
062600                                  TO WK-LIMITE-PROPIO-DEPOSIT
062700         GO TO 3115-ACTUALIZAR-VISTA-CTS.
062800     SET ASC-IDX UP BY 1.
062900     GO TO 3110-BUSCAR-FILA-OWNER.
063000
063100*        REFRESCO DE LA VISTA EN CENTIMOS (UZ-0428), CUALQUIERA
063200*        QUE HAYA SIDO EL ORIGEN DEL LIMITE (TABLA DE ASOCIADOS
063300*        O LOS 500 RON POR DEFECTO).
063400 3115-ACTUALIZAR-VISTA-CTS.
063500     MOVE WK-LIMITE-PROPIO-SPEND   TO WK-LP-SPEND-G.
063600     MOVE WK-LIMITE-PROPIO-DEPOSIT TO WK-LP-DEPOSIT-G.
063700
063800 3100-BUSCAR-LIMITE-PROPIETARIO-EXIT.
063900     EXIT.
064000
064100*****************************************************************
064200*    3200  GASTO Y DEPOSITO DEL ASOCIADO ASC-IDX EN LA VENTANA
064300*    SOLICITADA
064400*
064500*    EL GASTO SE SUMA DE DOS SITIOS DISTINTOS (NOTA DE DISEÑO DE
064600*    CABECERA): LA TABLA-GASTOS, CONVERTIDA A LA DIVISA DE LA
064700*    CUENTA PORQUE VIENE EN LA DIVISA DEL COMERCIO, Y EL DIARIO
064800*    DE TRANSACCIONES CON LA BANDERA TJ-IS-SPENDING, SIN
064900*    CONVERTIR, PORQUE ASI LO HACIA EL SISTEMA DE ORIGEN.  EL
065000*    DEPOSITO SOLO SALE DEL DIARIO (TJ-IS-DEPOSIT); NO HAY TABLA
065100*    DE DEPOSITOS EQUIVALENTE A LA DE GASTOS.
065200*****************************************************************
065300 3200-CALCULAR-GASTO-DEPOSITO-ASOCIADO.
065400     MOVE 0 TO WK-SPENT-ASOCIADO WK-DEPOSITADO-ASOCIADO.
065500     SET SPD-GIDX TO 1.
065600
065700 3210-RECORRER-GASTOS-ASOCIADO.
065800     IF SPD-GIDX > CTL-NUM-GASTOS
065900         GO TO 3250-RECORRER-DIARIO-ASOCIADO.
066000     IF TG-EMAIL(SPD-GIDX) = TS-EMAIL(ASC-IDX)
066100        AND TG-IBAN(SPD-GIDX) = CMD-IBAN
066200        AND TG-TIMESTAMP(SPD-GIDX) NOT < CMD-WINDOW-START
066300        AND TG-TIMESTAMP(SPD-GIDX) NOT > CMD-WINDOW-END
066400         IF TG-CURRENCY(SPD-GIDX) = TA-CURRENCY(ACC-IDX)
066500             ADD TG-AMOUNT(SPD-GIDX) TO WK-SPENT-ASOCIADO
066600         ELSE
066700             MOVE "CONVERT"             TO SVC-FUNCTION
066800             MOVE TG-AMOUNT(SPD-GIDX)   TO SVC-AMOUNT-IN
066900             MOVE TG-CURRENCY(SPD-GIDX) TO SVC-CURR-FROM
067000             MOVE TA-CURRENCY(ACC-IDX)  TO SVC-CURR-TO
067100             CALL "BANKSVC" USING AREA-CONTROL-COMUN
067200                                  AREA-PARM-SERVICIO
067300             ADD SVC-AMOUNT-OUT TO WK-SPENT-ASOCIADO
067400         END-IF
067500     END-IF.
067600     SET SPD-GIDX UP BY 1.
067700     GO TO 3210-RECORRER-GASTOS-ASOCIADO.
067800
067900*        EL DIARIO SE RECORRE ENTERO POR CADA ASOCIADO (NO HAY
068000*        INDICE POR EMAIL); CON LA TABLA DE DIARIO LIMITADA A UN
068100*        LOTE DIARIO, EL COSTE ES ACEPTABLE.
068200 3250-RECORRER-DIARIO-ASOCIADO.
068300     SET TXN-IDX TO 1.
068400
068500 3260-RECORRER-UNA-TXN.
068600     IF TXN-IDX > CTL-NEXT-TXN-SEQ
068700         GO TO 3200-CALCULAR-GASTO-DEPOSITO-ASOCIADO-EXIT.
068800     IF TJ-EMAIL(TXN-IDX) NOT = TS-EMAIL(ASC-IDX)
068900         GO TO 3270-SIGUIENTE-TXN.
069000     IF TJ-TIMESTAMP(TXN-IDX) < CMD-WINDOW-START
069100        OR TJ-TIMESTAMP(TXN-IDX) > CMD-WINDOW-END
069200         GO TO 3270-SIGUIENTE-TXN.
069300     IF TJ-TO-IBAN(TXN-IDX) NOT = CMD-IBAN
069400        AND TJ-FROM-IBAN(TXN-IDX) NOT = CMD-IBAN
069500         GO TO 3270-SIGUIENTE-TXN.
069600     IF TJ-IS-SPENDING(TXN-IDX) = "Y"
069700         ADD TJ-AMOUNT(TXN-IDX) TO WK-SPENT-ASOCIADO.
069800     IF TJ-IS-DEPOSIT(TXN-IDX) = "Y"
069900         ADD TJ-AMOUNT(TXN-IDX) TO WK-DEPOSITADO-ASOCIADO.
070000
070100 3270-SIGUIENTE-TXN.
070200     SET TXN-IDX UP BY 1.
070300     GO TO 3260-RECORRER-UNA-TXN.
070400
070500 3200-CALCULAR-GASTO-DEPOSITO-ASOCIADO-EXIT.
070600     EXIT.
070700
070800*****************************************************************
070900*    4000  INFORME DE NEGOCIO POR COMERCIO (BUSINESS_REPORT,
071000*    REPORT-TYPE = "commerciant")
071100*
071200*    A DIFERENCIA DEL INFORME POR ASOCIADO, ESTE SOLO MIRA EL
071300*    DIARIO DE TRANSACCIONES (NUNCA LA TABLA-GASTOS) Y AGRUPA
071400*    POR COMERCIO EN VEZ DE POR PERSONA; CADA COMERCIO LLEVA
071500*    ADEMAS LA LISTA DE EMAILS DISTINTOS QUE LE HAN PAGADO
071600*    (PARRAFO 4900), QUE SE VUELCA COMO LINEAS "DETAIL"
071700*    ADICIONALES TRAS LA LINEA DEL TOTAL.
071800*****************************************************************
071900 4000-INFORME-NEGOCIO-COM.
072000     PERFORM 1900-BUSCAR-CUENTA
072100        THRU 1900-BUSCAR-CUENTA-EXIT.
072200     IF NOT WK-SI-ENCONTRADO
072300         MOVE "Account not found" TO RPT-TEXT
072400         PERFORM 9500-ESCRIBIR-ERROR
072500            THRU 9500-ESCRIBIR-ERROR-EXIT
072600         GO TO 4000-INFORME-NEGOCIO-COM-EXIT.
072700     IF TA-TYPE(ACC-IDX) NOT = "business"
072800         MOVE "Business report requires a business account"
072900                                 TO RPT-TEXT
073000         PERFORM 9500-ESCRIBIR-ERROR
073100            THRU 9500-ESCRIBIR-ERROR-EXIT
073200         GO TO 4000-INFORME-NEGOCIO-COM-EXIT.
073300
073400     PERFORM 1950-ESCRIBIR-CABECERA-CUENTA
073500        THRU 1950-ESCRIBIR-CABECERA-CUENTA-EXIT.
073600
073700     MOVE 0 TO WK-NUM-MERCH.
073800     SET TXN-IDX TO 1.
073900
074000 4010-RECORRER-DIARIO.
074100     IF TXN-IDX > CTL-NEXT-TXN-SEQ
074200         GO TO 4050-VOLCAR-COMERCIOS.
074300     IF TJ-TO-IBAN(TXN-IDX) NOT = CMD-IBAN
074400        AND TJ-FROM-IBAN(TXN-IDX) NOT = CMD-IBAN
074500         GO TO 4020-SIGUIENTE.
074600     IF TJ-IS-SPENDING(TXN-IDX) NOT = "Y"
074700         GO TO 4020-SIGUIENTE.
074800     IF TJ-TIMESTAMP(TXN-IDX) < CMD-WINDOW-START
074900        OR TJ-TIMESTAMP(TXN-IDX) > CMD-WINDOW-END
075000         GO TO 4020-SIGUIENTE.
075100
075200     MOVE TJ-COMMERCIANT(TXN-IDX) TO WK-NOMBRE-BUSCADO.
075300     MOVE TJ-AMOUNT(TXN-IDX)      TO WK-IMPORTE-CONVERTIDO.
075400     PERFORM 2900-ACUMULAR-EN-COMERCIO
075500        THRU 2900-ACUMULAR-EN-COMERCIO-EXIT.
075600     PERFORM 4900-AGREGAR-PAGADOR
075700        THRU 4900-AGREGAR-PAGADOR-EXIT.
075800
075900 4020-SIGUIENTE.
076000     SET TXN-IDX UP BY 1.
076100     GO TO 4010-RECORRER-DIARIO.
076200
076300*        AQUI SE VUELCA COMERCIO A COMERCIO, Y DENTRO DE CADA
076400*        COMERCIO PAGADOR A PAGADOR (4070); LA LINEA DEL TOTAL
076500*        DEL COMERCIO Y LAS LINEAS DE SUS PAGADORES COMPARTEN EL
076600*        MISMO RPT-TYPE-OR-NAME, DISTINGUIBLES SOLO POR
076700*        RPT-LINE-TYPE.
076800 4050-VOLCAR-COMERCIOS.
076900     MOVE 1 TO WK-I.
077000
077100 4060-VOLCAR-UN-COMERCIO.
077200     IF WK-I > WK-NUM-MERCH
077300         GO TO 4000-INFORME-NEGOCIO-COM-EXIT.
077400     SET MCH-IDX TO WK-I.
077500     MOVE "DETAIL"               TO RPT-LINE-TYPE.
077600     MOVE "BUSINESS_REPORT"      TO RPT-COMMAND.
077700     MOVE CMD-TIMESTAMP          TO RPT-TIMESTAMP.
077800     MOVE CMD-IBAN               TO RPT-IBAN.
077900     MOVE TA-BALANCE(ACC-IDX)    TO RPT-BALANCE.
078000     MOVE TA-CURRENCY(ACC-IDX)   TO RPT-CURRENCY.
078100     MOVE WK-MC-NAME(MCH-IDX)    TO RPT-TYPE-OR-NAME.
078200     MOVE WK-MC-TOTAL(MCH-IDX)   TO RPT-AMOUNT-1.
078300     MOVE WK-MC-PAYER-CNT(MCH-IDX) TO RPT-AMOUNT-2.
078400     MOVE SPACES                 TO RPT-COUNTERPART-IBAN.
078500     MOVE 1 TO WK-J.
078600
078700 4070-VOLCAR-UN-PAGADOR.
078800     IF WK-J > WK-MC-PAYER-CNT(MCH-IDX)
078900         PERFORM 9400-ESCRIBIR-LINEA
079000            THRU 9400-ESCRIBIR-LINEA-EXIT
079100         ADD 1 TO WK-I
079200         GO TO 4060-VOLCAR-UN-COMERCIO.
079300     SET PYR-IDX TO WK-J.
079400     MOVE WK-MC-PAYER(MCH-IDX PYR-IDX) TO RPT-TEXT.
079500     PERFORM 9400-ESCRIBIR-LINEA
079600        THRU 9400-ESCRIBIR-LINEA-EXIT.
079700     ADD 1 TO WK-J.
079800     GO TO 4070-VOLCAR-UN-PAGADOR.
079900
080000 4000-INFORME-NEGOCIO-COM-EXIT.
080100     EXIT.
080200
080300*****************************************************************
080400*    4900  ALTA DEL PAGADOR (TJ-EMAIL) EN LA LISTA ORDENADA DEL
080500*    COMERCIO LOCALIZADO POR WK-NOMBRE-BUSCADO, SI NO ESTABA YA
080600*
080700*    LA LISTA DE PAGADORES SE MANTIENE ORDENADA POR EMAIL, IGUAL
080800*    QUE LA TABLA DE COMERCIOS EN 2900/2950: 4930-COMPARAR-PAGADOR
080900*    LOCALIZA LA POSICION QUE LE CORRESPONDE AL EMAIL (O SALE SI YA
081000*    ESTABA) Y 4950-INSERTAR-PAGADOR DESPLAZA HACIA ABAJO LOS QUE
081100*    VAN DETRAS PARA ABRIR SITIO, HASTA UN MAXIMO DE 20 POR
081200*    COMERCIO; SUPERADO ESE LIMITE LOS PAGADORES ADICIONALES SE
081300*    PIERDEN EN SILENCIO (NO HAY LINEA DE ERROR NI TRUNCAMIENTO
081400*    VISIBLE) (VER UZ-0457).
081500*****************************************************************
081600 4900-AGREGAR-PAGADOR.
081700     MOVE 1 TO WK-I.
081800
081900 4910-BUSCAR-COMERCIO.
082000     IF WK-I > WK-NUM-MERCH
082100         GO TO 4900-AGREGAR-PAGADOR-EXIT.
082200     SET MCH-IDX TO WK-I.
082300     IF WK-MC-NAME(MCH-IDX) = WK-NOMBRE-BUSCADO
082400         GO TO 4920-BUSCAR-PAGADOR.
082500     ADD 1 TO WK-I.
082600     GO TO 4910-BUSCAR-COMERCIO.
082700
082800 4920-BUSCAR-PAGADOR.
082900     MOVE 1 TO WK-J.
083000
083100 4930-COMPARAR-PAGADOR.
083200     IF WK-J > WK-MC-PAYER-CNT(MCH-IDX)
083300         GO TO 4950-INSERTAR-PAGADOR.
083400     SET PYR-IDX TO WK-J.
083500     IF WK-MC-PAYER(MCH-IDX PYR-IDX) = TJ-EMAIL(TXN-IDX)
083600         GO TO 4900-AGREGAR-PAGADOR-EXIT.
083700     IF WK-MC-PAYER(MCH-IDX PYR-IDX) > TJ-EMAIL(TXN-IDX)
083800         GO TO 4950-INSERTAR-PAGADOR.
083900     ADD 1 TO WK-J.
084000     GO TO 4930-COMPARAR-PAGADOR.
084100
084200*        WK-J ES LA POSICION DONDE DEBE QUEDAR EL NUEVO PAGADOR;
084300*        SE DESPLAZAN HACIA ABAJO LOS QUE VAN DETRAS, IGUAL QUE EN
084400*        2950-INSERTAR-NUEVO PARA LA TABLA DE COMERCIOS.
084500 4950-INSERTAR-PAGADOR.
084600     IF WK-MC-PAYER-CNT(MCH-IDX) >= 20
084700         GO TO 4900-AGREGAR-PAGADOR-EXIT.
084800     MOVE WK-MC-PAYER-CNT(MCH-IDX) TO WK-K.
084900
085000 4960-DESPLAZAR-PAGADOR.
085100     IF WK-K < WK-J
085200         GO TO 4970-COLOCAR-PAGADOR.
085300     SET PYR-IDX  TO WK-K.
085400     SET PYR2-IDX TO WK-K.
085500     SET PYR2-IDX UP BY 1.
085600     MOVE WK-MC-PAYER(MCH-IDX PYR-IDX) TO WK-MC-PAYER(MCH-IDX PYR2-IDX).
085700     SUBTRACT 1 FROM WK-K.
085800     GO TO 4960-DESPLAZAR-PAGADOR.
085900
086000 4970-COLOCAR-PAGADOR.
086100     SET PYR-IDX TO WK-J.
086200     MOVE TJ-EMAIL(TXN-IDX) TO WK-MC-PAYER(MCH-IDX PYR-IDX).
086300     ADD 1 TO WK-MC-PAYER-CNT(MCH-IDX).
086400
086500 4900-AGREGAR-PAGADOR-EXIT.
086600     EXIT.
086700
086800*****************************************************************
086900*    9400  ESCRITURA DE UNA LINEA DE INFORME EN REPORTS.DAT
087000*
087100*    COMUN A LOS CUATRO INFORMES Y A LAS LINEAS DE ERROR (9500);
087200*    CTL-NEXT-RPT-SEQ ES EL UNICO DATO DEL AREA COMUN QUE ESTE
087300*    PROGRAMA MODIFICA, Y SOLO SIRVE PARA QUE BANKMAIN SEPA
087400*    CUANTAS LINEAS SE HAN EMITIDO EN TOTAL EN LA PASADA.
087500*****************************************************************
087600 9400-ESCRIBIR-LINEA.
087700     ADD 1 TO CTL-NEXT-RPT-SEQ.
087800     OPEN EXTEND F-INFORMES.
087900     WRITE INFORME-REG.
088000     CLOSE F-INFORMES.
088100
088200 9400-ESCRIBIR-LINEA-EXIT.
088300     EXIT.
088400
088500*****************************************************************
088600*    9500  ESCRITURA DE UNA LINEA DE ERROR EN REPORTS.DAT
088700*
088800*    SE LLAMA SOLO CUANDO LA CUENTA NO EXISTE O NO CASA CON EL
088900*    TIPO DE INFORME PEDIDO; A DIFERENCIA DE BANKXFR/BANKATM, LA
089000*    LINEA DE ERROR DE BANKRPT NO LLEVA IBAN NI SALDO (EL ERROR
089100*    ES PRECISAMENTE QUE NO SE HA PODIDO LOCALIZAR LA CUENTA).
089200*****************************************************************
089300 9500-ESCRIBIR-ERROR.
089400     MOVE "ERROR"          TO RPT-LINE-TYPE.
089500     MOVE CMD-TYPE          TO RPT-COMMAND.
089600     MOVE CMD-TIMESTAMP    TO RPT-TIMESTAMP.
089700     MOVE SPACES           TO RPT-IBAN.
089800     MOVE 0                TO RPT-BALANCE.
089900     MOVE SPACES           TO RPT-CURRENCY.
090000     MOVE SPACES           TO RPT-TYPE-OR-NAME.
090100     MOVE 0                TO RPT-AMOUNT-1 RPT-AMOUNT-2.
090200     MOVE SPACES           TO RPT-COUNTERPART-IBAN.
090300     PERFORM 9400-ESCRIBIR-LINEA
090400        THRU 9400-ESCRIBIR-LINEA-EXIT.
090500
090600 9500-ESCRIBIR-ERROR-EXIT.
090700     EXIT.
