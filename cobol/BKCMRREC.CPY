000100*****************************************************************
000200*    COPYBOOK  BKCMRREC
000300*    DESCRIPCION - AREA DE COMERCIO (MERCHANT).  SE CARGA UNA
000400*                  SOLA VEZ AL INICIO DEL LOTE DESDE
000500*                  COMERCIOS.DAT Y NO SE MODIFICA DURANTE LA
000600*                  EJECUCION.
000700*-----------------------------------------------------------------
000800*    HISTORIAL DE CAMBIOS
000900*    FECHA      INIC  PETIC     DESCRIPCION
001000*    ---------- ----  --------  --------------------------------
001100*    2006-06-09 DFE   UZ-0355   PRIMERA VERSION.
001200*    2008-10-17 DFE   UZ-0372   SE AÑADE ESTRATEGIA DE CASHBACK
001300*                               POR COMERCIO.
001400*****************************************************************
001500 01  COMERCIO-REG.
001600     05  CMR-ID                   PIC 9(06).
001700     05  CMR-NAME                 PIC X(40).
001800     05  CMR-ACCOUNT-IBAN         PIC X(34).
001900     05  CMR-TYPE                 PIC X(12).
002000         88  CMR-ES-ALIMENTACION      VALUE "Food".
002100         88  CMR-ES-ROPA              VALUE "Clothes".
002200         88  CMR-ES-TECNOLOGIA        VALUE "Tech".
002300     05  CMR-CASHBACK-STRATEGY    PIC X(20).
002400         88  CMR-ESTRAT-VISITAS       VALUE "nrOfTransactions".
002500         88  CMR-ESTRAT-UMBRAL        VALUE "spendingThreshold".
002600     05  FILLER                   PIC X(08).
