000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANKPAY.
000300 AUTHOR. D. FERRER.
000400 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN. 14/11/2002.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS UNIZARBANK.
000800*****************************************************************
000900*    BANKPAY - PAGO ONLINE CON TARJETA: CAMBIO DE DIVISA,
001000*    COMISION DE PLAN, CASHBACK DE COMERCIO Y RENOVACION DE LA
001100*    TARJETA DE UN SOLO USO.  LO LLAMA BANKMAIN CON EL AREA
001200*    COMUN Y EL COMANDO DE ENTRADA.  ES EL UNICO PROGRAMA DE LA
001300*    FAMILIA QUE PUEDE DAR DE BAJA Y DE ALTA UNA TARJETA EN LA
001400*    MISMA PASADA (LA RENOVACION DE LA TARJETA DE UN SOLO USO).
001500*-----------------------------------------------------------------
001600*    HISTORIAL DE CAMBIOS
001700*    FECHA      INIC  PETIC     DESCRIPCION
001800*    ---------- ----  --------  --------------------------------
001900*    2002-11-14 PAG   UZ-0300   PRIMERA VERSION.
002000*    2003-05-12 PAG   UZ-0303   SE AÑADE LA COMISION POR PLAN.
002100*    1999-02-19 PAG   UZ-0263   REVISION DEL MILENIO: REVISADOS
002200*                               LOS CAMPOS DE FECHA DE LA
002300*                               TRANSACCION; SIN CAMBIOS DE
002400*                               FORMATO.  ENTRADA AÑADIDA FUERA
002500*                               DE ORDEN AL AUDITAR EN 2003.
002600*    2005-02-25 DFE   UZ-0332   SE AÑADE EL CASHBACK DE COMERCIO.
002700*    2006-07-19 DFE   UZ-0350   SE AÑADE LA RENOVACION DE LA
002800*                               TARJETA DE UN SOLO USO TRAS EL
002900*                               PAGO.
003000*    2009-01-13 DFE   UZ-0383   EL CAMBIO DE DIVISA Y EL CALCULO
003100*                               DE CASHBACK PASAN A BANKSVC.
003200*    2011-04-06 RVA   UZ-0401   SE CORRIGE 1020: LA TARJETA
003300*                               CONGELADA SE COMPROBABA DESPUES
003400*                               DE LOCALIZAR LA CUENTA EN VEZ DE
003500*                               ANTES, GASTANDO UNA BUSQUEDA
003600*                               INUTIL.
003700*    2013-09-17 MRC   UZ-0421   SE AÑADEN LAS VISTAS EN CENTIMOS
003800*                               DE LA COMISION Y DEL CASHBACK
003900*                               PARA EL LISTADO DE AUDITORIA.
004000*    2018-03-05 DFE   UZ-0452   AUDITORIA DE COMENTARIOS; SIN
004100*                               CAMBIOS DE LOGICA.
004200*    2019-06-11 DFE   UZ-0455   CORREGIDO 1082: EL ACUMULADO QUE SE
004300*                               PASABA A BANKSVC PARA LA ESTRATEGIA
004400*                               "SPENDINGTHRESHOLD" SE PONIA A CERO
004500*                               EN CADA LLAMADA EN VEZ DE RECOGER EL
004600*                               GASTO PREVIO DEL TITULAR; SE AÑADE
004700*                               EL BARRIDO DEL DIARIO QUE LO CALCULA
004800*                               DE VERDAD (VER 1082-ACUMULAR-UMBRAL).
004900*****************************************************************
005000
005100*-----------------------------------------------------------------
005200*    CLASE-DIVISA SE DEJA DECLARADA POR SIMETRIA CON BANKSVC Y
005300*    BANKXFR, AUNQUE ESTE PROGRAMA NUNCA VALIDE EL CODIGO DE
005400*    DIVISA POR SI MISMO: ESA VALIDACION VIVE EN BANKSVC.
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     CLASS CLASE-DIVISA IS "A" THRU "Z".
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT F-TRANSACCIONES ASSIGN TO TXNDD
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS FS-TXN.
006500     SELECT F-INFORMES ASSIGN TO RPTDD
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS FS-RPT.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  F-TRANSACCIONES
007200     LABEL RECORDS ARE STANDARD.
007300     COPY BKTXNREC.
007400
007500 FD  F-INFORMES
007600     LABEL RECORDS ARE STANDARD.
007700     COPY BKRPTREC.
007800
007900*-----------------------------------------------------------------
008000*    AREA DE TRABAJO.  LOS DOS FS-xxx SE DEJAN DECLARADOS POR
008100*    SIMETRIA CON EL RESTO DE LA FAMILIA AUNQUE ESTE PROGRAMA NO
008200*    COMPRUEBE SU VALOR TRAS CADA WRITE.
008300 WORKING-STORAGE SECTION.
008400 77  FS-TXN                       PIC X(02) VALUE "00".
008500 77  FS-RPT                       PIC X(02) VALUE "00".
008600*        INTERRUPTOR GENERICO DE BUSQUEDA, REUTILIZADO EN LAS
008700*        TRES BUSQUEDAS LINEALES DE ESTE PROGRAMA (TARJETA,
008800*        CUENTA, COMERCIO).
008900 77  WK-ENCONTRADO                PIC X(01).
009000     88  WK-SI-ENCONTRADO             VALUE "Y".
009100*        IMPORTE DEL PAGO YA CONVERTIDO A LA DIVISA DE LA
009200*        CUENTA QUE LO PAGA; ES SOBRE ESTE IMPORTE, NO SOBRE
009300*        CMD-AMOUNT, SOBRE EL QUE SE DEBITA EL SALDO.
009400 77  WK-IMPORTE-CONVERTIDO         PIC S9(9)V99   COMP-3.
009500*        MISMO IMPORTE EXPRESADO EN RON, SOLO PARA EL UMBRAL DE
009600*        COMISION DEL PLAN SILVER.
009700 77  WK-IMPORTE-RON                PIC S9(9)V99   COMP-3.
009800*        COMISION CON CUATRO DECIMALES DE PRECISION INTERMEDIA.
009900 77  WK-COMISION                   PIC S9(9)V9(4) COMP-3.
010000*        COMISION YA REDONDEADA A DOS DECIMALES; ES LA QUE
010100*        REALMENTE SE DESCUENTA DEL SALDO.
010200 77  WK-COMISION-2DP               PIC S9(9)V99   COMP-3.
010300*        CASHBACK DEVUELTO POR BANKSVC SEGUN LA ESTRATEGIA DEL
010400*        COMERCIO; PUEDE SER CERO SI LA ESTRATEGIA NO APLICA A
010500*        ESTA COMPRA CONCRETA.
010600 77  WK-CASHBACK                   PIC S9(9)V99   COMP-3.
010700*        NUMERO DE COMPRAS PREVIAS DEL MISMO TITULAR EN EL MISMO
010800*        COMERCIO, CONTADAS EN 1081 RECORRIENDO EL DIARIO EN
010900*        MEMORIA; LO NECESITA LA ESTRATEGIA "POR VISITAS" DE
011000*        BANKSVC.
011100 77  WK-CONTADOR-MERCHANT          PIC 9(4)       COMP.
011200*        NUMERO DE TARJETA GENERADO PARA LA RENOVACION DE LA
011300*        TARJETA DE UN SOLO USO; EMPIEZA SIEMPRE POR "41" COMO
011400*        EL RESTO DE TARJETAS NUEVAS DE LA CASA.
011500 77  WK-TARJETA-NUEVA               PIC X(16).
011600 77  WK-NUM-TARJETA-NUM             PIC 9(9) COMP.
011700*        ACUMULADO EN RON DE LOS PAGOS PREVIOS DE ESTA CUENTA EN
011800*        CUALQUIER COMERCIO QUE USE LA ESTRATEGIA "SPENDINGTHRESHOLD",
011900*        CALCULADO EN 1082 RECORRIENDO EL DIARIO EN MEMORIA; BANKSVC
012000*        LE SUMA EL IMPORTE DE LA COMPRA ACTUAL (VER UZ-0455).
012100 77  WK-TOTAL-RON-UMBRAL           PIC S9(9)V99   COMP-3.
012200*        SE GUARDA AQUI EL INDICE DEL COMERCIO DE LA COMPRA ACTUAL
012300*        MIENTRAS 1082 REUTILIZA CMR-IDX PARA LOCALIZAR EL COMERCIO
012400*        DE CADA APUNTE PREVIO DEL DIARIO; SE RESTAURA AL SALIR DEL
012500*        BARRIDO (VER UZ-0455).
012600 77  WK-CMR-IDX-SIC                PIC 9(4)       COMP.
012700
012800*        VISTA EN CENTIMOS ENTEROS DEL IMPORTE CONVERTIDO, PARA
012900*        LAS COMPARACIONES RAPIDAS DE FONDOS HEREDADAS DEL
013000*        CAJERO ANTIGUO.
013100 01  WK-IMPORTE-GRUPO.
013200     05  WK-IMPORTE-CONVERTIDO-G    PIC S9(9)V99.
013300 01  WK-IMPORTE-CTS REDEFINES WK-IMPORTE-GRUPO.
013400     05  WK-IMPORTE-CONVERTIDO-CTS  PIC S9(11).
013500
013600*        VISTA EN CENTIMOS DE LA COMISION YA REDONDEADA, PARA EL
013700*        LISTADO DE AUDITORIA DE RIESGOS (VER UZ-0421).
013800 01  WK-COMISION-GRUPO.
013900     05  WK-COMISION-G              PIC S9(9)V99.
014000 01  WK-COMISION-CTS REDEFINES WK-COMISION-GRUPO.
014100     05  WK-COMISION-CTS-V          PIC S9(11).
014200
014300*        VISTA EN CENTIMOS DEL CASHBACK ABONADO, PARA EL MISMO
014400*        LISTADO (VER UZ-0421); EL DEPARTAMENTO DE COMERCIOS
014500*        CUADRA LAS DEVOLUCIONES CONTRA SUS PROPIOS LIBROS EN
014600*        CENTIMOS, NO EN IMPORTE CON DECIMALES.
014700 01  WK-CASHBACK-GRUPO.
014800     05  WK-CASHBACK-G              PIC S9(9)V99.
014900 01  WK-CASHBACK-CTS REDEFINES WK-CASHBACK-GRUPO.
015000     05  WK-CASHBACK-CTS-V          PIC S9(11).
015100
015200 COPY BKSVCPRM.
015300
015400 LINKAGE SECTION.
015500 COPY BKCTLARE.
015600 COPY BKCMDREC.
015700
015800*****************************************************************
015900*    ESQUEMA GENERAL DEL MODULO
016000*    ---------------------------------------------------------
016100*    0050-DESPACHO-COMANDO
016200*       `-- 1000-PAGO-ONLINE (UNICA OPERACION: PAY_ONLINE)
016300*              +-- 1010-BUSCAR-TARJETA (SI NO EXISTE: ERROR POR
016400*              |   9500 Y SALIDA)
016500*              +-- 1020-VERIFICAR-CONGELADA (SI BLOQUEADA:
016600*              |   ERROR POR 9500 Y SALIDA, ANTES DE GASTAR UNA
016700*              |   BUSQUEDA DE CUENTA INUTIL -- VER UZ-0401)
016800*              +-- 1030-BUSCAR-CUENTA (SI NO EXISTE: SALIDA
016900*              |   SILENCIOSA, SIN ESCRIBIR NADA)
017000*              +-- 1040-CONVERTIR-IMPORTE Y COMPROBAR FONDOS
017100*              |   (IMPORTE CERO O FONDOS INSUFICIENTES: SALIDA
017200*              |   SILENCIOSA TAMBIEN)
017300*              `-- CAMINO FELIZ:
017400*                     1050-DEBITAR-Y-COMISION
017500*                     1060-REGISTRAR-GASTO
017600*                     1070-BUSCAR-COMERCIO
017700*                        +-- SI SE ENCUENTRA: 1080-CALCULAR-Y-
017800*                        |   ABONAR-CASHBACK
017900*                        `-- SI NO: ERROR POR 9500 (EL PAGO YA
018000*                            SE HA COBRADO; SOLO FALLA EL
018100*                            CASHBACK)
018200*                     1090-RENOVAR-TARJETA-UNICA (SOLO SI LA
018300*                     TARJETA ES "one_time")
018400*    A DIFERENCIA DE BANKXFR/BANKATM, LOS RECHAZOS POR TARJETA NO
018500*    ENCONTRADA O POR FONDOS INSUFICIENTES NO ESCRIBEN NINGUNA
018600*    TRANSACCION "failed"; SOLO LA TARJETA CONGELADA Y EL
018700*    COMERCIO NO ENCONTRADO DEJAN RASTRO EN REPORTS.DAT.
018800*****************************************************************
018900 PROCEDURE DIVISION USING AREA-CONTROL-COMUN CMD-INPUT-REG.
019000 0050-DESPACHO-COMANDO.
019100     PERFORM 1000-PAGO-ONLINE THRU 1000-PAGO-ONLINE-EXIT.
019200     EXIT PROGRAM.
019300
019400*****************************************************************
019500*    1000  PAGO ONLINE CON TARJETA
019600*****************************************************************
019700 1000-PAGO-ONLINE.
019800     MOVE "N" TO WK-ENCONTRADO.
019900     SET CRD-IDX TO 1.
020000
020100*        BUSQUEDA LINEAL POR NUMERO DE TARJETA; LAS TARJETAS
020200*        DADAS DE BAJA (TT-DELETED) SE TRATAN COMO SI NO
020300*        EXISTIERAN, IGUAL QUE EN EL RESTO DE LA FAMILIA.
020400 1010-BUSCAR-TARJETA.
020500     IF CRD-IDX > CTL-NUM-TARJETAS
020600         MOVE "Tarjeta no encontrada" TO RPT-TEXT
020700         PERFORM 9500-ESCRIBIR-ERROR
020800            THRU 9500-ESCRIBIR-ERROR-EXIT
020900         GO TO 1000-PAGO-ONLINE-EXIT.
021000     IF TT-NUMBER(CRD-IDX) = CMD-CARD-NUMBER
021100        AND TT-DELETED(CRD-IDX) = "N"
021200         MOVE "Y" TO WK-ENCONTRADO
021300         GO TO 1020-VERIFICAR-CONGELADA.
021400     SET CRD-IDX UP BY 1.
021500     GO TO 1010-BUSCAR-TARJETA.
021600
021700*        LA TARJETA CONGELADA SE COMPRUEBA ANTES DE BUSCAR LA
021800*        CUENTA (CORREGIDO EN UZ-0401): NO TIENE SENTIDO RECORRER
021900*        LA TABLA DE CUENTAS SI EL PAGO VA A RECHAZARSE IGUAL.
022000 1020-VERIFICAR-CONGELADA.
022100     IF TT-STATUS(CRD-IDX) = "frozen"
022200         MOVE "Tarjeta bloqueada" TO RPT-TEXT
022300         PERFORM 9500-ESCRIBIR-ERROR
022400            THRU 9500-ESCRIBIR-ERROR-EXIT
022500         GO TO 1000-PAGO-ONLINE-EXIT.
022600
022700     MOVE "N" TO WK-ENCONTRADO.
022800     SET ACC-IDX TO 1.
022900
023000*        LA CUENTA SE LOCALIZA POR EL IBAN GUARDADO EN LA PROPIA
023100*        TARJETA (TT-IBAN), NO POR NINGUN DATO DEL COMANDO DE
023200*        ENTRADA; SI NO SE ENCUENTRA, LA SALIDA ES SILENCIOSA
023300*        PORQUE ESO SOLO PUEDE PASAR POR UN MAESTRO INCONSISTENTE.
023400 1030-BUSCAR-CUENTA.
023500     IF ACC-IDX > CTL-NUM-CUENTAS
023600         GO TO 1000-PAGO-ONLINE-EXIT.
023700     IF TA-IBAN(ACC-IDX) = TT-IBAN(CRD-IDX)
023800        AND TA-DELETED(ACC-IDX) = "N"
023900         MOVE "Y" TO WK-ENCONTRADO
024000         GO TO 1040-CONVERTIR-IMPORTE.
024100     SET ACC-IDX UP BY 1.
024200     GO TO 1030-BUSCAR-CUENTA.
024300
024400*        EL IMPORTE DEL COMANDO PUEDE VENIR EN UNA DIVISA
024500*        DISTINTA DE LA DE LA CUENTA (POR EJEMPLO, UN COMERCIO
024600*        EXTRANJERO); SE CONVIERTE AQUI UNA SOLA VEZ Y TODO EL
024700*        RESTO DEL PARRAFO TRABAJA YA SOBRE EL IMPORTE CONVERTIDO.
024800 1040-CONVERTIR-IMPORTE.
024900     IF CMD-CURRENCY = TA-CURRENCY(ACC-IDX)
025000         MOVE CMD-AMOUNT TO WK-IMPORTE-CONVERTIDO
025100     ELSE
025200         MOVE "CONVERT"        TO SVC-FUNCTION
025300         MOVE CMD-AMOUNT       TO SVC-AMOUNT-IN
025400         MOVE CMD-CURRENCY     TO SVC-CURR-FROM
025500         MOVE TA-CURRENCY(ACC-IDX) TO SVC-CURR-TO
025600         CALL "BANKSVC" USING AREA-CONTROL-COMUN
025700                              AREA-PARM-SERVICIO
025800         COMPUTE WK-IMPORTE-CONVERTIDO ROUNDED =
025900                 SVC-AMOUNT-OUT
026000     END-IF.
026100
026200*        VISTA EN CENTIMOS DEL IMPORTE CONVERTIDO, PARA EL
026300*        LISTADO DE AUDITORIA DE MOVIMIENTOS DE TARJETA.
026400     MOVE WK-IMPORTE-CONVERTIDO TO WK-IMPORTE-CONVERTIDO-G.
026500
026600*        UN IMPORTE CERO SOLO PUEDE VENIR DE UNA DIVISA SIN
026700*        CAMBIO CONOCIDO EN BANKSVC; SE ABORTA SIN ESCRIBIR NADA
026800*        PORQUE NO HAY IMPORTE REAL QUE COBRAR.
026900     IF WK-IMPORTE-CONVERTIDO = 0
027000         GO TO 1000-PAGO-ONLINE-EXIT.
027100
027200*        EL SALDO DISPONIBLE ES EL SALDO MENOS LO YA BLOQUEADO
027300*        POR OTRAS OPERACIONES; SI NO LLEGA, EL PAGO SE RECHAZA
027400*        SIN DEJAR RASTRO EN REPORTS.DAT (A DIFERENCIA DE
027500*        BANKXFR, QUE SI ESCRIBE UNA TRANSACCION "failed").
027600     IF (TA-BALANCE(ACC-IDX) - TA-BLOCK-AMOUNT(ACC-IDX))
027700             < WK-IMPORTE-CONVERTIDO
027800         GO TO 1000-PAGO-ONLINE-EXIT.
027900
028000     PERFORM 1050-DEBITAR-Y-COMISION
028100        THRU 1050-DEBITAR-Y-COMISION-EXIT.
028200     PERFORM 1060-REGISTRAR-GASTO
028300        THRU 1060-REGISTRAR-GASTO-EXIT.
028400     PERFORM 1070-BUSCAR-COMERCIO
028500        THRU 1070-BUSCAR-COMERCIO-EXIT.
028600
028700     IF WK-SI-ENCONTRADO
028800         PERFORM 1080-CALCULAR-Y-ABONAR-CASHBACK
028900            THRU 1080-CALCULAR-Y-ABONAR-CASHBACK-EXIT
029000     ELSE
029100         MOVE "Comercio no encontrado" TO RPT-TEXT
029200         PERFORM 9500-ESCRIBIR-ERROR
029300            THRU 9500-ESCRIBIR-ERROR-EXIT
029400     END-IF.
029500
029600     IF TT-TYPE(CRD-IDX) = "one_time"
029700         PERFORM 1090-RENOVAR-TARJETA-UNICA
029800            THRU 1090-RENOVAR-TARJETA-UNICA-EXIT
029900     END-IF.
030000
030100 1000-PAGO-ONLINE-EXIT.
030200     EXIT.
030300
030400*****************************************************************
030500*    1050  DEBITO DE PRINCIPAL Y COMISION DE PLAN
030600*    A PARTIR DE ESTE PARRAFO SE ASUME QUE EL PAGO VA A
030700*    COMPLETARSE; NINGUN CODIGO POSTERIOR VUELVE A RECHAZARLO.
030800*****************************************************************
030900 1050-DEBITAR-Y-COMISION.
031000     COMPUTE TA-BALANCE(ACC-IDX) ROUNDED =
031100             TA-BALANCE(ACC-IDX) - WK-IMPORTE-CONVERTIDO.
031200
031300     SET USR-IDX TO 1.
031400
031500*        SE LOCALIZA AL TITULAR DE LA TARJETA EN LA TABLA DE
031600*        USUARIOS PARA ACUMULAR SU GASTO TOTAL (TU-TOTAL-SPENT,
031700*        QUE USA BANKUPG PARA DECIDIR SI PUEDE SUBIR DE PLAN) Y
031800*        PARA SABER QUE PLAN TIENE CONTRATADO DE CARA A 1052.
031900 1051-BUSCAR-TITULAR.
032000     IF USR-IDX > CTL-NUM-USUARIOS
032100         GO TO 1052-CALCULAR-COMISION.
032200     IF TU-EMAIL(USR-IDX) = TT-OWNER-EMAIL(CRD-IDX)
032300         COMPUTE TU-TOTAL-SPENT(USR-IDX) ROUNDED =
032400                 TU-TOTAL-SPENT(USR-IDX)
032500                 + WK-IMPORTE-CONVERTIDO
032600         GO TO 1052-CALCULAR-COMISION.
032700     SET USR-IDX UP BY 1.
032800     GO TO 1051-BUSCAR-TITULAR.
032900
033000*        LA COMISION SIGUE LA MISMA REGLA QUE BANKXFR: EL PLAN
033100*        STANDARD PAGA SIEMPRE EL 0.2%, EL SILVER PAGA EL 0.1%
033200*        SOLO SI LA COMPRA LLEGA A 500 RON, Y CUALQUIER OTRO PLAN
033300*        NO PAGA NADA.  LA CONVERSION A RON ES SOLO PARA ESTA
033400*        COMPARACION, NUNCA SE ABONA NI SE DEBITA EN RON.
033500 1052-CALCULAR-COMISION.
033600     MOVE 0 TO WK-COMISION-2DP.
033700
033800     MOVE "CONVERT"            TO SVC-FUNCTION.
033900     MOVE WK-IMPORTE-CONVERTIDO TO SVC-AMOUNT-IN.
034000     MOVE TA-CURRENCY(ACC-IDX) TO SVC-CURR-FROM.
034100     MOVE "RON"                TO SVC-CURR-TO.
034200     CALL "BANKSVC" USING AREA-CONTROL-COMUN AREA-PARM-SERVICIO.
034300     COMPUTE WK-IMPORTE-RON ROUNDED = SVC-AMOUNT-OUT.
034400
034500     EVALUATE TRUE
034600         WHEN TU-PLAN-STANDARD(USR-IDX)
034700             COMPUTE WK-COMISION =
034800                     WK-IMPORTE-CONVERTIDO * 0.002
034900         WHEN TU-PLAN-SILVER(USR-IDX)
035000             IF WK-IMPORTE-RON >= 500
035100                 COMPUTE WK-COMISION =
035200                         WK-IMPORTE-CONVERTIDO * 0.001
035300             ELSE
035400                 MOVE 0 TO WK-COMISION
035500             END-IF
035600         WHEN OTHER
035700             MOVE 0 TO WK-COMISION
035800     END-EVALUATE.
035900
036000     COMPUTE WK-COMISION-2DP ROUNDED = WK-COMISION.
036100*        VISTA EN CENTIMOS DE LA COMISION REDONDEADA, PARA EL
036200*        LISTADO DE AUDITORIA DE RIESGOS (VER UZ-0421).
036300     MOVE WK-COMISION-2DP TO WK-COMISION-G.
036400     COMPUTE TA-BALANCE(ACC-IDX) ROUNDED =
036500             TA-BALANCE(ACC-IDX) - WK-COMISION-2DP.
036600
036700*        TRANSACCION UNICA DE PAGO: RECOGE EL IMPORTE YA
036800*        CONVERTIDO (NO EL DE LA DIVISA DE ORIGEN) Y EL NUMERO DE
036900*        TARJETA Y COMERCIO TAL CUAL LLEGARON EN EL COMANDO.
037000     MOVE "PAY_ONLINE"        TO TXN-TYPE.
037100     MOVE TT-OWNER-EMAIL(CRD-IDX) TO TXN-EMAIL.
037200     MOVE TA-IBAN(ACC-IDX)    TO TXN-FROM-IBAN.
037300     MOVE SPACES              TO TXN-TO-IBAN.
037400     MOVE WK-IMPORTE-CONVERTIDO TO TXN-AMOUNT.
037500     MOVE TA-CURRENCY(ACC-IDX) TO TXN-CURRENCY.
037600     MOVE "successful"        TO TXN-STATUS.
037700     MOVE "Y"                 TO TXN-IS-SPENDING.
037800     MOVE "N"                 TO TXN-IS-DEPOSIT.
037900     MOVE CMD-CARD-NUMBER     TO TXN-CARD-NUMBER.
038000     MOVE CMD-COMMERCIANT     TO TXN-COMMERCIANT.
038100     MOVE SPACES              TO TXN-ERROR.
038200     MOVE "PAGO ONLINE"       TO TXN-DESCRIPTION.
038300     PERFORM 9000-ESCRIBIR-TRANSACCION
038400        THRU 9000-ESCRIBIR-TRANSACCION-EXIT.
038500
038600 1050-DEBITAR-Y-COMISION-EXIT.
038700     EXIT.
038800
038900*****************************************************************
039000*    1060  REGISTRO DEL GASTO PARA EL INFORME DE GASTOS
039100*    ESTA TABLA TG- ES INDEPENDIENTE DEL DIARIO DE TRANSACCIONES
039200*    TJ-; SOLO LA USA BANKRPT PARA EL INFORME SPENDINGS_REPORT,
039300*    QUE AGRUPA POR COMERCIO Y NO NECESITA VER EL RESTO DE TIPOS
039400*    DE TRANSACCION.
039500*****************************************************************
039600 1060-REGISTRAR-GASTO.
039700     ADD 1 TO CTL-NUM-GASTOS.
039800     SET SPD-GIDX TO CTL-NUM-GASTOS.
039900
040000     MOVE TT-OWNER-EMAIL(CRD-IDX) TO TG-EMAIL(SPD-GIDX).
040100     MOVE CMD-COMMERCIANT         TO TG-COMMERCIANT(SPD-GIDX).
040200     MOVE WK-IMPORTE-CONVERTIDO   TO TG-AMOUNT(SPD-GIDX).
040300     MOVE CMD-TIMESTAMP           TO TG-TIMESTAMP(SPD-GIDX).
040400     MOVE TA-IBAN(ACC-IDX)        TO TG-IBAN(SPD-GIDX).
040500     MOVE TA-CURRENCY(ACC-IDX)    TO TG-CURRENCY(SPD-GIDX).
040600
040700 1060-REGISTRAR-GASTO-EXIT.
040800     EXIT.
040900
041000*****************************************************************
041100*    1070  LOCALIZACION DEL COMERCIO POR NOMBRE
041200*    EL COBRO YA SE HA HECHO EN 1050 ANTES DE LLEGAR AQUI; SI EL
041300*    COMERCIO NO SE ENCUENTRA EN EL MAESTRO, EL PAGO SIGUE SIENDO
041400*    VALIDO, SOLO SE PIERDE EL CASHBACK (VER LA RAMA ELSE EN
041500*    1000-PAGO-ONLINE).
041600*****************************************************************
041700 1070-BUSCAR-COMERCIO.
041800     MOVE "N" TO WK-ENCONTRADO.
041900     SET CMR-IDX TO 1.
042000
042100 1071-COMPARAR-COMERCIO.
042200     IF CMR-IDX > CTL-NUM-COMERCIOS
042300         GO TO 1070-BUSCAR-COMERCIO-EXIT.
042400     IF TC-NAME(CMR-IDX) = CMD-COMMERCIANT
042500         MOVE "Y" TO WK-ENCONTRADO
042600         GO TO 1070-BUSCAR-COMERCIO-EXIT.
042700     SET CMR-IDX UP BY 1.
042800     GO TO 1071-COMPARAR-COMERCIO.
042900
043000 1070-BUSCAR-COMERCIO-EXIT.
043100     EXIT.
043200
043300*****************************************************************
043400*    1080  CALCULO Y ABONO DE CASHBACK SEGUN ESTRATEGIA
043500*    DELEGA EL CALCULO EN BANKSVC, QUE CONOCE LAS DOS ESTRATEGIAS
043600*    POSIBLES (POR VISITAS O POR UMBRAL ACUMULADO); ESTE PARRAFO
043700*    SOLO PREPARA LOS DATOS QUE BANKSVC NECESITA PARA DECIDIR.
043800*****************************************************************
043900 1080-CALCULAR-Y-ABONAR-CASHBACK.
044000     MOVE 0 TO WK-CONTADOR-MERCHANT.
044100     SET TXN-IDX TO 1.
044200
044300*        SE RECORRE EL DIARIO EN MEMORIA (NO EL FICHERO EN
044400*        DISCO) CONTANDO CUANTAS COMPRAS PREVIAS HA HECHO ESTA
044500*        CUENTA EN ESTE MISMO COMERCIO; LA COMPRA ACTUAL TODAVIA
044600*        NO SE HA ESCRITO, ASI QUE EL CONTADOR NO SE CUENTA A SI
044700*        MISMO.
044800 1081-CONTAR-VISITAS.
044900     IF TXN-IDX > CTL-NEXT-TXN-SEQ
045000         GO TO 1082-ACUMULAR-UMBRAL.
045100     IF TJ-FROM-IBAN(TXN-IDX) = TA-IBAN(ACC-IDX)
045200        AND TJ-COMMERCIANT(TXN-IDX) = CMD-COMMERCIANT
045300        AND TJ-TYPE(TXN-IDX) = "PAY_ONLINE"
045400         ADD 1 TO WK-CONTADOR-MERCHANT.
045500     SET TXN-IDX UP BY 1.
045600     GO TO 1081-CONTAR-VISITAS.
045700
045800*        SEGUNDO BARRIDO DEL DIARIO, ESTA VEZ SIN RESTRINGIR AL
045900*        COMERCIO ACTUAL: LA ESTRATEGIA "SPENDINGTHRESHOLD" ACUMULA
046000*        EL GASTO DE LA CUENTA EN TODOS LOS COMERCIOS QUE LA USEN,
046100*        NO SOLO EN EL COMERCIO DE LA COMPRA DE HOY (VER UZ-0455).
046200*        CMR-IDX SE REUTILIZA PARA BUSCAR EL COMERCIO DE CADA APUNTE
046300*        DEL DIARIO, ASI QUE SE GUARDA ANTES Y SE RESTAURA AL SALIR.
046400 1082-ACUMULAR-UMBRAL.
046500     SET WK-CMR-IDX-SIC TO CMR-IDX.
046600     MOVE 0 TO WK-TOTAL-RON-UMBRAL.
046700     SET TXN-IDX TO 1.
046800
046900 1082-SUMAR-GASTO-PREVIO.
047000     IF TXN-IDX > CTL-NEXT-TXN-SEQ
047100         SET CMR-IDX TO WK-CMR-IDX-SIC
047200         GO TO 1083-INVOCAR-CASHBACK.
047300     IF TJ-FROM-IBAN(TXN-IDX) NOT = TA-IBAN(ACC-IDX)
047400        OR TJ-TYPE(TXN-IDX) NOT = "PAY_ONLINE"
047500         GO TO 1082-SIGUIENTE-APUNTE.
047600     SET CMR-IDX TO 1.
047700
047800 1082-LOCALIZAR-COMERCIO-APUNTE.
047900     IF CMR-IDX > CTL-NUM-COMERCIOS
048000         GO TO 1082-SIGUIENTE-APUNTE.
048100     IF TC-NAME(CMR-IDX) NOT = TJ-COMMERCIANT(TXN-IDX)
048200         SET CMR-IDX UP BY 1
048300         GO TO 1082-LOCALIZAR-COMERCIO-APUNTE.
048400     IF TC-CASHBACK-STRATEGY(CMR-IDX) NOT = "spendingThreshold"
048500         GO TO 1082-SIGUIENTE-APUNTE.
048600
048700     MOVE "CONVERT"             TO SVC-FUNCTION.
048800     MOVE TJ-AMOUNT(TXN-IDX)    TO SVC-AMOUNT-IN.
048900     MOVE TJ-CURRENCY(TXN-IDX)  TO SVC-CURR-FROM.
049000     MOVE "RON"                 TO SVC-CURR-TO.
049100     CALL "BANKSVC" USING AREA-CONTROL-COMUN AREA-PARM-SERVICIO.
049200     ADD SVC-AMOUNT-OUT TO WK-TOTAL-RON-UMBRAL.
049300
049400 1082-SIGUIENTE-APUNTE.
049500     SET TXN-IDX UP BY 1.
049600     GO TO 1082-SUMAR-GASTO-PREVIO.
049700
049800 1083-INVOCAR-CASHBACK.
049900     MOVE "CASHBACK"              TO SVC-FUNCTION.
050000     MOVE TC-TYPE(CMR-IDX)        TO SVC-CMR-TYPE.
050100     MOVE TC-CASHBACK-STRATEGY(CMR-IDX) TO SVC-CMR-STRATEGY.
050200     MOVE WK-CONTADOR-MERCHANT    TO SVC-TXN-COUNT-AT-MERCHANT.
050300     MOVE WK-IMPORTE-CONVERTIDO   TO SVC-AMOUNT-IN.
050400     MOVE WK-IMPORTE-RON          TO SVC-AMOUNT-IN-RON.
050500     MOVE TU-PLAN(USR-IDX)        TO SVC-PLAN.
050600*            GASTO PREVIO DE LA CUENTA EN COMERCIOS CON ESTRATEGIA
050700*            "SPENDINGTHRESHOLD", CALCULADO EN 1082; BANKSVC LE SUMA
050800*            EL IMPORTE DE LA COMPRA ACTUAL ANTES DE MIRAR LOS
050900*            TRAMOS (VER UZ-0455).
051000     MOVE WK-TOTAL-RON-UMBRAL     TO SVC-RUNNING-RON-TOTAL.
051100     CALL "BANKSVC" USING AREA-CONTROL-COMUN AREA-PARM-SERVICIO.
051200     MOVE SVC-CASHBACK-OUT TO WK-CASHBACK.
051300
051400     IF WK-CASHBACK NOT = 0
051500*            VISTA EN CENTIMOS DEL CASHBACK ABONADO, PARA EL
051600*            LISTADO DE AUDITORIA DE COMERCIOS (VER UZ-0421).
051700         MOVE WK-CASHBACK TO WK-CASHBACK-G
051800         COMPUTE TA-BALANCE(ACC-IDX) ROUNDED =
051900                 TA-BALANCE(ACC-IDX) + WK-CASHBACK
052000     END-IF.
052100
052200 1080-CALCULAR-Y-ABONAR-CASHBACK-EXIT.
052300     EXIT.
052400
052500*****************************************************************
052600*    1090  RENOVACION DE LA TARJETA DE UN SOLO USO
052700*    UNA TARJETA "one_time" SOLO SIRVE PARA UN PAGO: TRAS
052800*    COBRARLO SE DA DE BAJA LA TARJETA USADA Y SE EMITE UNA
052900*    NUEVA SOBRE LA MISMA FILA DE LA TABLA TT-, PARA QUE EL
053000*    CLIENTE TENGA SIEMPRE UNA TARJETA DE UN SOLO USO DISPONIBLE
053100*    SIN TENER QUE PEDIRLA EXPLICITAMENTE CADA VEZ.
053200*****************************************************************
053300 1090-RENOVAR-TARJETA-UNICA.
053400     MOVE "DELETE_CARD"        TO TXN-TYPE.
053500     MOVE TT-OWNER-EMAIL(CRD-IDX) TO TXN-EMAIL.
053600     MOVE TA-IBAN(ACC-IDX)     TO TXN-FROM-IBAN.
053700     MOVE SPACES               TO TXN-TO-IBAN.
053800     MOVE 0                    TO TXN-AMOUNT.
053900     MOVE SPACES               TO TXN-CURRENCY.
054000     MOVE "successful"         TO TXN-STATUS.
054100     MOVE "N"                  TO TXN-IS-SPENDING.
054200     MOVE "N"                  TO TXN-IS-DEPOSIT.
054300     MOVE TT-NUMBER(CRD-IDX)   TO TXN-CARD-NUMBER.
054400     MOVE SPACES               TO TXN-COMMERCIANT TXN-ERROR.
054500     MOVE "BAJA DE TARJETA UN SOLO USO" TO TXN-DESCRIPTION.
054600     PERFORM 9000-ESCRIBIR-TRANSACCION
054700        THRU 9000-ESCRIBIR-TRANSACCION-EXIT.
054800
054900     COMPUTE WK-NUM-TARJETA-NUM = CTL-NUM-TARJETAS + 1.
055000     ADD 1 TO CTL-NUM-TARJETAS.
055100     MOVE SPACES TO WK-TARJETA-NUEVA.
055200     MOVE "41" TO WK-TARJETA-NUEVA(1:2).
055300     MOVE WK-NUM-TARJETA-NUM TO WK-TARJETA-NUEVA(3:9).
055400     MOVE WK-TARJETA-NUEVA TO TT-NUMBER(CRD-IDX).
055500
055600     MOVE "CREATE_CARD"        TO TXN-TYPE.
055700     MOVE TT-OWNER-EMAIL(CRD-IDX) TO TXN-EMAIL.
055800     MOVE SPACES               TO TXN-FROM-IBAN.
055900     MOVE TA-IBAN(ACC-IDX)     TO TXN-TO-IBAN.
056000     MOVE 0                    TO TXN-AMOUNT.
056100     MOVE SPACES               TO TXN-CURRENCY.
056200     MOVE "successful"         TO TXN-STATUS.
056300     MOVE "N"                  TO TXN-IS-SPENDING.
056400     MOVE "N"                  TO TXN-IS-DEPOSIT.
056500     MOVE WK-TARJETA-NUEVA     TO TXN-CARD-NUMBER.
056600     MOVE SPACES               TO TXN-COMMERCIANT TXN-ERROR.
056700     MOVE "ALTA DE TARJETA UN SOLO USO" TO TXN-DESCRIPTION.
056800     PERFORM 9000-ESCRIBIR-TRANSACCION
056900        THRU 9000-ESCRIBIR-TRANSACCION-EXIT.
057000
057100 1090-RENOVAR-TARJETA-UNICA-EXIT.
057200     EXIT.
057300
057400*****************************************************************
057500*    9000  ESCRITURA DE LA TRANSACCION EN TRANSACTIONS.DAT Y EN
057600*    LA TABLA DE DIARIO EN MEMORIA QUE CONSULTA BANKRPT.
057700*    SE LLAMA TRES VECES COMO MAXIMO POR PAGO: UNA PARA EL PAGO
057800*    EN SI Y DOS MAS SI LA TARJETA ERA DE UN SOLO USO (BAJA DE
057900*    LA ANTIGUA, ALTA DE LA NUEVA).
058000*****************************************************************
058100 9000-ESCRIBIR-TRANSACCION.
058200     ADD 1 TO CTL-NEXT-TXN-SEQ.
058300     MOVE CTL-NEXT-TXN-SEQ TO TXN-SEQ.
058400     MOVE CMD-TIMESTAMP    TO TXN-TIMESTAMP.
058500
058600     OPEN EXTEND F-TRANSACCIONES.
058700     WRITE TRANSACCION-REG.
058800     CLOSE F-TRANSACCIONES.
058900
059000     SET TXN-IDX TO CTL-NEXT-TXN-SEQ.
059100     MOVE TXN-SEQ          TO TJ-SEQ(TXN-IDX).
059200     MOVE TXN-EMAIL        TO TJ-EMAIL(TXN-IDX).
059300     MOVE TXN-FROM-IBAN    TO TJ-FROM-IBAN(TXN-IDX).
059400     MOVE TXN-TO-IBAN      TO TJ-TO-IBAN(TXN-IDX).
059500     MOVE TXN-AMOUNT       TO TJ-AMOUNT(TXN-IDX).
059600     MOVE TXN-CURRENCY     TO TJ-CURRENCY(TXN-IDX).
059700     MOVE TXN-TIMESTAMP    TO TJ-TIMESTAMP(TXN-IDX).
059800     MOVE TXN-DESCRIPTION  TO TJ-DESCRIPTION(TXN-IDX).
059900     MOVE TXN-TYPE         TO TJ-TYPE(TXN-IDX).
060000     MOVE TXN-CARD-NUMBER  TO TJ-CARD-NUMBER(TXN-IDX).
060100     MOVE TXN-COMMERCIANT  TO TJ-COMMERCIANT(TXN-IDX).
060200     MOVE TXN-STATUS       TO TJ-STATUS(TXN-IDX).
060300     MOVE TXN-IS-SPENDING  TO TJ-IS-SPENDING(TXN-IDX).
060400     MOVE TXN-IS-DEPOSIT   TO TJ-IS-DEPOSIT(TXN-IDX).
060500     MOVE TXN-ERROR        TO TJ-ERROR(TXN-IDX).
060600
060700 9000-ESCRIBIR-TRANSACCION-EXIT.
060800     EXIT.
060900
061000*****************************************************************
061100*    9500  ESCRITURA DE UNA LINEA DE ERROR EN REPORTS.DAT
061200*    SOLO DOS CASOS LLEGAN AQUI: TARJETA NO ENCONTRADA, TARJETA
061300*    CONGELADA Y COMERCIO NO ENCONTRADO TRAS UN PAGO YA COBRADO;
061400*    EL RESTO DE RECHAZOS (FONDOS INSUFICIENTES, IMPORTE CERO,
061500*    CUENTA NO ENCONTRADA) SALEN EN SILENCIO.
061600*****************************************************************
061700 9500-ESCRIBIR-ERROR.
061800     MOVE "ERROR"          TO RPT-LINE-TYPE.
061900     MOVE "PAY_ONLINE"     TO RPT-COMMAND.
062000     MOVE CMD-TIMESTAMP    TO RPT-TIMESTAMP.
062100     MOVE SPACES           TO RPT-IBAN.
062200     MOVE 0                TO RPT-BALANCE.
062300     MOVE SPACES           TO RPT-CURRENCY.
062400     MOVE SPACES           TO RPT-TYPE-OR-NAME.
062500     MOVE 0                TO RPT-AMOUNT-1 RPT-AMOUNT-2.
062600     MOVE SPACES           TO RPT-COUNTERPART-IBAN.
062700
062800     ADD 1 TO CTL-NEXT-RPT-SEQ.
062900     OPEN EXTEND F-INFORMES.
063000     WRITE INFORME-REG.
063100     CLOSE F-INFORMES.
063200
063300 9500-ESCRIBIR-ERROR-EXIT.
063400     EXIT.
