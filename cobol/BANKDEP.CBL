000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANKDEP.
000300 AUTHOR. PAG.
000400 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN. 14/01/2003.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS UNIZARBANK.
000800*****************************************************************
000900*    BANKDEP - INGRESO DE EFECTIVO (ADD_FUNDS).  EN CUENTA DE
001000*    NEGOCIO, EL ASOCIADO QUE NO SEA TITULAR NI GERENTE TIENE UN
001100*    LIMITE DE INGRESO PROPIO QUE NO PUEDE SUPERAR.  ES EL
001200*    PROGRAMA MAS SENCILLO DE LA FAMILIA BANKXXX (UNA SOLA
001300*    DIVISA, UNA SOLA CUENTA, SIN TARJETA NI COMISION), POR LO
001400*    QUE SIRVE DE REFERENCIA CUANDO SE EXPLICA EL ESQUEMA DE
001500*    ESCRITURA DE TRANSACCION A PERSONAL NUEVO.
001600*-----------------------------------------------------------------
001700*    HISTORIAL DE CAMBIOS
001800*    FECHA      INIC  PETIC     DESCRIPCION
001900*    ---------- ----  --------  --------------------------------
002000*    2003-01-14 PAG   UZ-0303   PRIMERA VERSION.
002100*    1999-02-08 PAG   UZ-0262   REVISION DEL MILENIO: COMPROBADO
002200*                               QUE EL SELLO DE FECHA DEL INGRESO
002300*                               SOPORTA AÑO A 4 CIFRAS; ENTRADA
002400*                               AÑADIDA FUERA DE ORDEN AL AUDITAR
002500*                               EL PROGRAMA EN 2003.
002600*    2004-11-09 DFE   UZ-0325   SE AÑADE EL LIMITE DE INGRESO DE
002700*                               LA CUENTA DE NEGOCIO.
002800*    2008-05-27 RVA   UZ-0371   SE CORRIGE 1030-BUSCAR-ASOCIADO:
002900*                               UN GERENTE QUE TAMBIEN TUVIERA
003000*                               FILA DE EMPLEADO ANTIGUA QUEDABA
003100*                               LIMITADO; AHORA EL ROL "manager"
003200*                               SIEMPRE AUTORIZA SIN LIMITE.
003300*    2011-09-19 MRC   UZ-0399   SE AÑADEN LAS VISTAS EN CENTIMOS
003400*                               DEL SALDO Y DEL LIMITE DE INGRESO
003500*                               PARA EL LISTADO DE RIESGOS.
003600*    2015-01-30 DFE   UZ-0433   AUDITORIA DE COMENTARIOS; SIN
003700*                               CAMBIOS DE LOGICA.
003800*****************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200*        LA CLASE CLASE-DIVISA SE DECLARA POR COHERENCIA CON EL
004300*        RESTO DE LA FAMILIA BANKXXX, AUNQUE ESTE PROGRAMA NO
004400*        CONVIERTE DIVISA (EL INGRESO SE HACE SIEMPRE EN LA
004500*        MISMA DIVISA DE LA CUENTA, NUNCA EN OTRA).
004600 SPECIAL-NAMES.
004700     CLASS CLASE-DIVISA IS "A" THRU "Z".
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100*        DIARIO DE TRANSACCIONES DEL LOTE.
005200     SELECT F-TRANSACCIONES ASSIGN TO TXNDD
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS FS-TXN.
005500*        LISTADO DE REPORTES/ERRORES DEL LOTE.
005600     SELECT F-INFORMES ASSIGN TO RPTDD
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS FS-RPT.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  F-TRANSACCIONES
006300     LABEL RECORDS ARE STANDARD.
006400     COPY BKTXNREC.
006500
006600 FD  F-INFORMES
006700     LABEL RECORDS ARE STANDARD.
006800     COPY BKRPTREC.
006900
007000 WORKING-STORAGE SECTION.
007100 77  FS-TXN                       PIC X(02) VALUE "00".
007200 77  FS-RPT                       PIC X(02) VALUE "00".
007300*        INTERRUPTOR DE LA BUSQUEDA DE CUENTA EN 1010.
007400 77  WK-ENCONTRADO                PIC X(01).
007500     88  WK-SI-ENCONTRADO             VALUE "Y".
007600*        SE PONE A "Y" CUANDO EL SOLICITANTE ES EL TITULAR, UN
007700*        GERENTE, O LA CUENTA NO ES DE NEGOCIO (EN ESOS TRES
007800*        CASOS NO HAY LIMITE DE INGRESO PROPIO QUE COMPROBAR,
007900*        SOLO EL LIMITE GENERAL DE LA CUENTA EN 1040).
008000 77  WK-ES-GERENTE-U-TITULAR      PIC X(01).
008100     88  WK-SI-AUTORIZADO-LIBRE       VALUE "Y".
008200
008300*        VISTA EN CENTIMOS DEL IMPORTE INGRESADO, IGUAL QUE LA
008400*        ARITMETICA EN CENTIMOS DEL CAJERO ANTIGUO.
008500 01  WK-IMPORTE-GRUPO.
008600     05  WK-IMPORTE-INGRESO-G       PIC S9(9)V99.
008700 01  WK-IMPORTE-CTS REDEFINES WK-IMPORTE-GRUPO.
008800     05  WK-IMPORTE-INGRESO-CTS     PIC S9(11).
008900
009000*        VISTA EN CENTIMOS DEL SALDO DE LA CUENTA TRAS EL
009100*        INGRESO, PARA EL LISTADO DE RIESGOS QUE SIGUE
009200*        TRABAJANDO EN CENTIMOS (AÑADIDA EN UZ-0399).
009300 01  WK-SALDO-GRUPO.
009400     05  WK-SALDO-NUEVO-G           PIC S9(9)V99.
009500 01  WK-SALDO-CTS REDEFINES WK-SALDO-GRUPO.
009600     05  WK-SALDO-NUEVO-CTS         PIC S9(11).
009700
009800*        VISTA EN CENTIMOS DEL LIMITE DE INGRESO EFECTIVAMENTE
009900*        APLICADO (EL PROPIO DEL ASOCIADO, O EL GENERAL DE LA
010000*        CUENTA SI EL SOLICITANTE ESTA AUTORIZADO SIN LIMITE).
010100 01  WK-LIMITE-GRUPO.
010200     05  WK-LIMITE-APLICADO-G       PIC S9(9)V99.
010300 01  WK-LIMITE-CTS REDEFINES WK-LIMITE-GRUPO.
010400     05  WK-LIMITE-APLICADO-CTS     PIC S9(11).
010500
010600 LINKAGE SECTION.
010700*        AREA DE CONTROL COMUN: TABLAS DE CUENTAS Y ASOCIADOS.
010800 COPY BKCTLARE.
010900*        REGISTRO DE COMANDO DE ENTRADA (ADD_FUNDS).
011000 COPY BKCMDREC.
011100
011200 PROCEDURE DIVISION USING AREA-CONTROL-COMUN CMD-INPUT-REG.
011300*****************************************************************
011400*    ESQUEMA GENERAL DEL MODULO
011500*
011600*    0050 DESPACHO-COMANDO
011700*      `-- 1000 INGRESO-EFECTIVO
011800*            +-- 1010 BUSCAR-CUENTA (SALE A 9500 SI NO EXISTE)
011900*            +-- 1020 VERIFICAR-LIMITE
012000*            |     +-- CUENTA PERSONAL O SOLICITANTE=TITULAR
012100*            |     |     --> AUTORIZADO LIBRE, SIGUE A 1040
012200*            |     `-- 1030 BUSCAR-ASOCIADO (SI ES DE NEGOCIO)
012300*            |           +-- ROL "manager" --> AUTORIZADO LIBRE
012400*            |           `-- OTRO ROL --> COMPRUEBA SU LIMITE
012500*            |                 PROPIO DE INGRESO; SI LO SUPERA
012600*            |                 SALE SIN ESCRIBIR NADA (NI ERROR)
012700*            `-- 1040 ABONAR (COMPRUEBA ADEMAS EL LIMITE GENERAL
012800*                  DE LA CUENTA SI NO VENIA YA AUTORIZADO LIBRE,
012900*                  ACTUALIZA SALDO Y ESCRIBE LA TRANSACCION)
013000*
013100*    A DIFERENCIA DE BANKXFR/BANKATM, AQUI NO HAY RECHAZO QUE SE
013200*    GRABE COMO TRANSACCION "failed": SI EL LIMITE SE SUPERA, EL
013300*    PROGRAMA SIMPLEMENTE NO HACE NADA (NI ABONA NI ESCRIBE), TAL
013400*    CUAL LO HACE EL SISTEMA DE ORIGEN PARA ADD_FUNDS.
013500*****************************************************************
013600 0050-DESPACHO-COMANDO.
013700     PERFORM 1000-INGRESO-EFECTIVO
013800        THRU 1000-INGRESO-EFECTIVO-EXIT.
013900     EXIT PROGRAM.
014000
014100*****************************************************************
014200*    1000  INGRESO DE EFECTIVO EN CUENTA
014300*****************************************************************
014400 1000-INGRESO-EFECTIVO.
014500     MOVE "N" TO WK-ENCONTRADO.
014600     SET ACC-IDX TO 1.
014700
014800*        SI LA CUENTA NO SE ENCUENTRA SI SE ESCRIBE ERROR (A
014900*        DIFERENCIA DE OTROS ABORTOS SILENCIOSOS DE ESTE MISMO
015000*        PROGRAMA); ES UNA PARTICULARIDAD HEREDADA DEL SISTEMA
015100*        DE ORIGEN, QUE EN ADD_FUNDS SI DISTINGUE "CUENTA NO
015200*        ENCONTRADA" COMO UN RECHAZO EXPLICITO A REPORTAR.
015300 1010-BUSCAR-CUENTA.
015400     IF ACC-IDX > CTL-NUM-CUENTAS
015500         MOVE "Cuenta no encontrada" TO RPT-TEXT
015600         PERFORM 9500-ESCRIBIR-ERROR
015700            THRU 9500-ESCRIBIR-ERROR-EXIT
015800         GO TO 1000-INGRESO-EFECTIVO-EXIT.
015900     IF TA-IBAN(ACC-IDX) = CMD-IBAN
016000        AND TA-DELETED(ACC-IDX) = "N"
016100         MOVE "Y" TO WK-ENCONTRADO
016200         GO TO 1020-VERIFICAR-LIMITE.
016300     SET ACC-IDX UP BY 1.
016400     GO TO 1010-BUSCAR-CUENTA.
016500
016600*        LAS CUENTAS PERSONALES Y EL PROPIO TITULAR DE UNA
016700*        CUENTA DE NEGOCIO INGRESAN SIN LIMITE PROPIO (SOLO EL
016800*        LIMITE GENERAL DE LA CUENTA, QUE SE COMPRUEBA EN 1040);
016900*        SOLO LOS ASOCIADOS DE TIPO "employee" TIENEN LIMITE
017000*        PROPIO, Y SE BUSCA EN 1030.
017100 1020-VERIFICAR-LIMITE.
017200     MOVE "N" TO WK-ES-GERENTE-U-TITULAR.
017300
017400     IF TA-TYPE(ACC-IDX) NOT = "business"
017500         MOVE "Y" TO WK-ES-GERENTE-U-TITULAR
017600         GO TO 1040-ABONAR.
017700
017800     IF CMD-EMAIL = TA-OWNER-EMAIL(ACC-IDX)
017900         MOVE "Y" TO WK-ES-GERENTE-U-TITULAR
018000         GO TO 1040-ABONAR.
018100
018200     SET ASC-IDX TO 1.
018300
018400*        SI EL SOLICITANTE NO APARECE EN LA TABLA DE ASOCIADOS
018500*        DE ESA CUENTA, SE LE DEJA PASAR COMO SI ESTUVIERA
018600*        AUTORIZADO LIBRE (CAE EN EL BUCLE HASTA AGOTAR LA TABLA
018700*        Y SIGUE A 1040): EL SISTEMA DE ORIGEN NO EXIGE QUE EL
018800*        SOLICITANTE DE UN INGRESO ESTE DADO DE ALTA COMO
018900*        ASOCIADO, SOLO LIMITA A LOS QUE SI LO ESTAN.
019000 1030-BUSCAR-ASOCIADO.
019100     IF ASC-IDX > CTL-NUM-ASOCIADOS
019200         GO TO 1040-ABONAR.
019300     IF TS-IBAN(ASC-IDX) = TA-IBAN(ACC-IDX)
019400        AND TS-EMAIL(ASC-IDX) = CMD-EMAIL
019500         IF TS-ROLE(ASC-IDX) = "manager"
019600             MOVE "Y" TO WK-ES-GERENTE-U-TITULAR
019700             GO TO 1040-ABONAR
019800         ELSE
019900*                UN "employee" QUE SUPERA SU LIMITE PROPIO SE
020000*                RECHAZA AQUI MISMO, SIN LLEGAR A 1040 NI A
020100*                ESCRIBIR NADA (VER NOTA DEL ESQUEMA GENERAL).
020200             IF CMD-AMOUNT > TS-DEPOSIT-LIMIT(ASC-IDX)
020300                 GO TO 1000-INGRESO-EFECTIVO-EXIT
020400             ELSE
020500                 GO TO 1040-ABONAR
020600             END-IF
020700         END-IF.
020800     SET ASC-IDX UP BY 1.
020900     GO TO 1030-BUSCAR-ASOCIADO.
021000
021100*        EL LIMITE GENERAL DE LA CUENTA (TA-DEPOSIT-LIMIT) SOLO
021200*        SE COMPRUEBA SI EL SOLICITANTE NO VENIA YA AUTORIZADO
021300*        LIBRE; UN GERENTE O EL PROPIO TITULAR PUEDE INGRESAR
021400*        POR ENCIMA DE ESE LIMITE GENERAL SI LO NECESITA.
021500 1040-ABONAR.
021600     IF (NOT WK-SI-AUTORIZADO-LIBRE)
021700        AND CMD-AMOUNT > TA-DEPOSIT-LIMIT(ACC-IDX)
021800         GO TO 1000-INGRESO-EFECTIVO-EXIT.
021900
022000*        VISTA EN CENTIMOS DEL LIMITE EFECTIVAMENTE APLICADO
022100*        (SOLO TIENE SENTIDO CUANDO NO VIENE AUTORIZADO LIBRE;
022200*        EN ESE CASO SE DEJA EL LIMITE GENERAL DE LA CUENTA COMO
022300*        REFERENCIA PARA EL LISTADO DE RIESGOS).
022400     MOVE TA-DEPOSIT-LIMIT(ACC-IDX) TO WK-LIMITE-APLICADO-G.
022500
022600     COMPUTE TA-BALANCE(ACC-IDX) ROUNDED =
022700             TA-BALANCE(ACC-IDX) + CMD-AMOUNT.
022800
022900*        VISTA EN CENTIMOS DEL SALDO YA ACTUALIZADO.
023000     MOVE TA-BALANCE(ACC-IDX) TO WK-SALDO-NUEVO-G.
023100
023200     MOVE "DEPOSIT"            TO TXN-TYPE.
023300     MOVE CMD-EMAIL            TO TXN-EMAIL.
023400     MOVE SPACES               TO TXN-FROM-IBAN.
023500     MOVE TA-IBAN(ACC-IDX)     TO TXN-TO-IBAN.
023600     MOVE CMD-AMOUNT           TO TXN-AMOUNT.
023700     MOVE TA-CURRENCY(ACC-IDX) TO TXN-CURRENCY.
023800     MOVE "successful"         TO TXN-STATUS.
023900     MOVE "N"                  TO TXN-IS-SPENDING.
024000     MOVE "Y"                  TO TXN-IS-DEPOSIT.
024100     MOVE SPACES               TO TXN-CARD-NUMBER
024200                                  TXN-COMMERCIANT TXN-ERROR.
024300     MOVE "INGRESO DE EFECTIVO" TO TXN-DESCRIPTION.
024400     PERFORM 9000-ESCRIBIR-TRANSACCION
024500        THRU 9000-ESCRIBIR-TRANSACCION-EXIT.
024600
024700 1000-INGRESO-EFECTIVO-EXIT.
024800     EXIT.
024900
025000*****************************************************************
025100*    9000  ESCRITURA DE LA TRANSACCION.  SE ESCRIBE EN DOS
025200*    SITIOS A LA VEZ: EL FICHERO DE TRANSACCIONES (TXNDD, PARA
025300*    EL HISTORICO DEL LOTE) Y LA TABLA TJ- EN MEMORIA (PARA QUE
025400*    BANKRPT PUEDA CONSULTAR EL DIARIO DE ESTE MISMO LOTE SIN
025500*    RELEER EL FICHERO).  UN INGRESO DE EFECTIVO SIEMPRE SE
025600*    GRABA CON STATUS "successful"; ESTE PROGRAMA NUNCA ESCRIBE
025700*    UNA TRANSACCION "failed" (VER NOTA DEL ESQUEMA GENERAL).
025800*****************************************************************
025900 9000-ESCRIBIR-TRANSACCION.
026000     ADD 1 TO CTL-NEXT-TXN-SEQ.
026100     MOVE CTL-NEXT-TXN-SEQ TO TXN-SEQ.
026200     MOVE CMD-TIMESTAMP    TO TXN-TIMESTAMP.
026300
026400     OPEN EXTEND F-TRANSACCIONES.
026500     WRITE TRANSACCION-REG.
026600     CLOSE F-TRANSACCIONES.
026700
026800*        SET TXN-IDX TO CTL-NEXT-TXN-SEQ EN VEZ DE ADD 1 TO
026900*        TXN-IDX: LA SECUENCIA DE TRANSACCION NUNCA SE REUTILIZA
027000*        DENTRO DEL LOTE, ASI QUE EL INDICE DE LA TABLA TJ- Y EL
027100*        NUMERO DE SECUENCIA COINCIDEN SIEMPRE.
027200     SET TXN-IDX TO CTL-NEXT-TXN-SEQ.
027300     MOVE TXN-SEQ          TO TJ-SEQ(TXN-IDX).
027400     MOVE TXN-EMAIL        TO TJ-EMAIL(TXN-IDX).
027500     MOVE TXN-FROM-IBAN    TO TJ-FROM-IBAN(TXN-IDX).
027600     MOVE TXN-TO-IBAN      TO TJ-TO-IBAN(TXN-IDX).
027700     MOVE TXN-AMOUNT       TO TJ-AMOUNT(TXN-IDX).
027800     MOVE TXN-CURRENCY     TO TJ-CURRENCY(TXN-IDX).
027900     MOVE TXN-TIMESTAMP    TO TJ-TIMESTAMP(TXN-IDX).
028000     MOVE TXN-DESCRIPTION  TO TJ-DESCRIPTION(TXN-IDX).
028100     MOVE TXN-TYPE         TO TJ-TYPE(TXN-IDX).
028200     MOVE TXN-CARD-NUMBER  TO TJ-CARD-NUMBER(TXN-IDX).
028300     MOVE TXN-COMMERCIANT  TO TJ-COMMERCIANT(TXN-IDX).
028400     MOVE TXN-STATUS       TO TJ-STATUS(TXN-IDX).
028500     MOVE TXN-IS-SPENDING  TO TJ-IS-SPENDING(TXN-IDX).
028600     MOVE TXN-IS-DEPOSIT   TO TJ-IS-DEPOSIT(TXN-IDX).
028700     MOVE TXN-ERROR        TO TJ-ERROR(TXN-IDX).
028800
028900 9000-ESCRIBIR-TRANSACCION-EXIT.
029000     EXIT.
029100
029200*****************************************************************
029300*    9500  ESCRITURA DE UNA LINEA DE ERROR EN REPORTS.DAT.  SOLO
029400*    LA LLAMA 1010 (CUENTA NO ENCONTRADA); LOS DEMAS RECHAZOS DE
029500*    ESTE PROGRAMA (LIMITE SUPERADO) NO ESCRIBEN NADA, NI AQUI
029600*    NI EN EL DIARIO DE TRANSACCIONES.
029700*****************************************************************
029800 9500-ESCRIBIR-ERROR.
029900     MOVE "ERROR"          TO RPT-LINE-TYPE.
030000     MOVE "ADD_FUNDS"      TO RPT-COMMAND.
030100     MOVE CMD-TIMESTAMP    TO RPT-TIMESTAMP.
030200*        LOS CAMPOS DE CUENTA/IMPORTE/CONTRAPARTIDA NO APLICAN A
030300*        UN RECHAZO POR CUENTA NO ENCONTRADA Y SE DEJAN A
030400*        BLANCOS/CERO.
030500     MOVE SPACES           TO RPT-IBAN.
030600     MOVE 0                TO RPT-BALANCE.
030700     MOVE SPACES           TO RPT-CURRENCY.
030800     MOVE SPACES           TO RPT-TYPE-OR-NAME.
030900     MOVE 0                TO RPT-AMOUNT-1 RPT-AMOUNT-2.
031000     MOVE SPACES           TO RPT-COUNTERPART-IBAN.
031100
031200     ADD 1 TO CTL-NEXT-RPT-SEQ.
031300     OPEN EXTEND F-INFORMES.
031400     WRITE INFORME-REG.
031500     CLOSE F-INFORMES.
031600
031700 9500-ESCRIBIR-ERROR-EXIT.
031800     EXIT.
