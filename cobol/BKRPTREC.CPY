000100*****************************************************************
000200*    COPYBOOK  BKRPTREC
000300*    DESCRIPCION - AREA DE SALIDA DE REPORTS.DAT.  CADA GRUPO DE
000400*                  INFORME (O DE ERROR) SE VUELCA COMO UNA O MAS
000500*                  LINEAS DE ESTE AREA; LA LINEA DE CABECERA Y
000600*                  LAS LINEAS DE DETALLE COMPARTEN EL MISMO
000700*                  AREA POR SIMPLICIDAD DE ESCRITURA SECUENCIAL.
000800*-----------------------------------------------------------------
000900*    HISTORIAL DE CAMBIOS
001000*    FECHA      INIC  PETIC     DESCRIPCION
001100*    ---------- ----  --------  --------------------------------
001200*    2002-05-30 PAG   UZ-0293   PRIMERA VERSION.
001300*    2007-03-19 DFE   UZ-0364   SE AÑADEN LAS LINEAS DE GRUPO
001400*                               GERENTES/EMPLEADOS DEL INFORME
001500*                               DE NEGOCIO.
001600*****************************************************************
001700 01  INFORME-REG.
001800     05  RPT-LINE-TYPE             PIC X(12).
001900         88  RPT-ES-CABECERA           VALUE "HEADER".
002000         88  RPT-ES-DETALLE            VALUE "DETAIL".
002100         88  RPT-ES-GERENTE            VALUE "MANAGER".
002200         88  RPT-ES-EMPLEADO           VALUE "EMPLOYEE".
002300         88  RPT-ES-TOTAL              VALUE "TOTAL".
002400         88  RPT-ES-ERROR              VALUE "ERROR".
002500     05  RPT-COMMAND                PIC X(24).
002600     05  RPT-TIMESTAMP               PIC 9(09).
002700     05  RPT-IBAN                    PIC X(34).
002800     05  RPT-BALANCE                 PIC S9(9)V99.
002900     05  RPT-CURRENCY                PIC X(03).
003000     05  RPT-TYPE-OR-NAME            PIC X(40).
003100     05  RPT-AMOUNT-1                PIC S9(9)V99.
003200     05  RPT-AMOUNT-2                PIC S9(9)V99.
003300     05  RPT-COUNTERPART-IBAN        PIC X(34).
003400     05  RPT-TEXT                    PIC X(80).
003500     05  FILLER                      PIC X(20).
