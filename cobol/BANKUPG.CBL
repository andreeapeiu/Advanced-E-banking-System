000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANKUPG.
000300 AUTHOR. RVA.
000400 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN. 26/04/2010.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS UNIZARBANK.
000800*****************************************************************
000900*    BANKUPG - MEJORA DE PLAN DE CLIENTE (UPGRADE_PLAN).  LA
001000*    MEJORA DE SILVER A GOLD ES GRATUITA SI EL CLIENTE TIENE
001100*    ACUMULADOS 5 O MAS PAGOS ELEGIBLES (CONTADOR MANTENIDO POR
001200*    FUERA DEL ALCANCE DE ESTE LOTE); EN CUALQUIER OTRO CASO SE
001300*    COBRA UNA CUOTA FIJA EN RON CONVERTIDA A LA DIVISA DE LA
001400*    CUENTA.
001500*-----------------------------------------------------------------
001600*    HISTORIAL DE CAMBIOS
001700*    FECHA      INIC  PETIC     DESCRIPCION
001800*    ---------- ----  --------  --------------------------------
001900*    2010-04-26 RVA   UZ-0395   PRIMERA VERSION.
002000*    1999-02-22 RVA   UZ-0263   REVISION DEL MILENIO: SE REVISAN
002100*                               LOS CAMPOS DE TIMESTAMP DE ESTE
002200*                               PROGRAMA; QUEDA SIN CAMBIOS.
002300*    2013-05-14 RVA   UZ-0421   SE AÑADE LA MEJORA GRATUITA
002400*                               SILVER-ORO POR PAGOS ELEGIBLES.
002500*    2014-09-30 PAG   UZ-0429   CORRECCION: LA CUOTA DE MEJORA DE
002600*                               STUDENT A GOLD SE COBRABA COMO SI
002700*                               EL ORIGEN FUERA SILVER.
002800*    2016-03-11 DFE   UZ-0441   SE AÑADE EL RECHAZO POR SALDO
002900*                               INSUFICIENTE CON TRANSACCION
003000*                               UPGRADE_PLAN_NO_FUNDS; ANTES SE
003100*                               DESCARTABA EL COMANDO EN SILENCIO.
003200*    2017-11-08 MRC   UZ-0450   SE AÑADEN LAS VISTAS EN CENTIMOS
003300*                               DE LA CUOTA EN RON Y EN DIVISA
003400*                               DESTINO, PARA CUADRE CON
003500*                               AUDITORIA.
003600*    2020-02-19 DFE   UZ-0460   AUDITORIA DE COMENTARIOS; SIN
003700*                               CAMBIOS DE LOGICA.
003800*****************************************************************
003900*    NOTA DE DISEÑO (RVA, 2010-04-26) - EL CONTADOR DE PAGOS
004000*    ELEGIBLES PARA LA MEJORA GRATUITA (TU-ELIGIBLE-GOLD-CNT) SE
004100*    FIJA DESDE FUERA DEL LOTE (CARGA DE DATOS/OTRO SISTEMA); EN
004200*    EL ALCANCE ACTUAL DE COMANDOS.DAT NO HAY NINGUN COMANDO QUE
004300*    LO INCREMENTE.  ESTE PROGRAMA SOLO LO CONSULTA.
004400*
004500*    BANKUPG ES EL UNICO PROGRAMA DEL LOTE QUE RAZONA SOBRE UN
004600*    ORDEN ENTRE VALORES DE CLIENTE (STANDARD/STUDENT < SILVER <
004700*    GOLD) EN LUGAR DE SOBRE IMPORTES O SALDOS; LA TABLA WK-
004800*    TABLA-RANGO-GRUPO EXISTE SOLO PARA ESO Y NO TIENE
004900*    EQUIVALENTE EN NINGUN OTRO BANKxxx.
005000*****************************************************************
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400*        CLASE-DIVISA SE DECLARA POR SIMETRIA CON EL RESTO DE
005500*        PROGRAMAS DEL LOTE, AUNQUE ESTE PROGRAMA NO LA USA EN
005600*        NINGUNA CONDICION DE CLASE.
005700 SPECIAL-NAMES.
005800     CLASS CLASE-DIVISA IS "A" THRU "Z".
005900
006000 INPUT-OUTPUT SECTION.
006100*        AMBOS FICHEROS SON DE SOLO ESCRITURA; BANKUPG NO LEE
006200*        NINGUN FICHERO, SOLO EL AREA DE CONTROL COMUN EN MEMORIA.
006300 FILE-CONTROL.
006400     SELECT F-TRANSACCIONES ASSIGN TO TXNDD
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS FS-TXN.
006700     SELECT F-INFORMES ASSIGN TO RPTDD
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS FS-RPT.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  F-TRANSACCIONES
007400     LABEL RECORDS ARE STANDARD.
007500     COPY BKTXNREC.
007600
007700 FD  F-INFORMES
007800     LABEL RECORDS ARE STANDARD.
007900     COPY BKRPTREC.
008000
008100 WORKING-STORAGE SECTION.
008200 77  FS-TXN                       PIC X(02) VALUE "00".
008300 77  FS-RPT                       PIC X(02) VALUE "00".
008400*        INDICADOR DE BUSQUEDA DE CUENTA, USADO SOLO POR 1010;
008500*        LA BUSQUEDA DE TITULAR (1020/1021) NO LO TOCA PORQUE
008600*        UNA CUENTA SIN TITULAR ES UN ERROR DE INTEGRIDAD QUE
008700*        SIMPLEMENTE CORTA EL PARRAFO SIN ESCRIBIR NADA.
008800 77  WK-ENCONTRADO                PIC X(01).
008900     88  WK-SI-ENCONTRADO             VALUE "Y".
009000*        RANGO NUMERICO (1=STANDARD/STUDENT, 2=SILVER, 3=GOLD)
009100*        DEL PLAN ACTUAL DEL TITULAR Y DEL PLAN SOLICITADO EN EL
009200*        COMANDO, RESUELTOS AMBOS EN 1800 CONTRA LA TABLA.
009300 77  WK-RANGO-ACTUAL               PIC 9(1)       COMP.
009400 77  WK-RANGO-NUEVO                PIC 9(1)       COMP.
009500*        CUOTA FIJA EN RON (SEGUN TABLA DE PRECIOS DE 1040) Y SU
009600*        CONVERSION A LA DIVISA DE LA CUENTA DEL TITULAR.
009700 77  WK-CUOTA-RON                  PIC S9(7)V99   COMP-3.
009800 77  WK-CUOTA-DESTINO              PIC S9(9)V99   COMP-3.
009900*        "Y" CUANDO LA MEJORA ES GRATUITA POR PAGOS ELEGIBLES
010000*        (1030); DISTINGUE EN 1060 EL TEXTO DE LA TRANSACCION Y
010100*        EVITA COBRAR LA CUOTA.
010200 77  WK-ES-AUTOMATICA               PIC X(01).
010300     88  WK-SI-AUTOMATICA              VALUE "Y".
010400
010500*        TABLA DE RANGO DE PLAN, USADA PARA DECIDIR SI LA MEJORA
010600*        SOLICITADA ES UN ASCENSO REAL O UN NO-OP.
010700 01  WK-TABLA-RANGO-GRUPO.
010800     05  WK-RANGO-ENT OCCURS 4 INDEXED BY RNG-IDX.
010900         10  WK-RANGO-PLAN          PIC X(08).
011000         10  WK-RANGO-VALOR         PIC 9(1).
011100 01  WK-TABLA-RANGO-CTS REDEFINES WK-TABLA-RANGO-GRUPO.
011200     05  WK-RANGO-BYTES             PIC X(36).
011300
011400*        VISTA EN CENTIMOS DE LA CUOTA FIJA EN RON (UZ-0450),
011500*        ANTES DE CONVERTIR; AUDITORIA CUADRA EL PRECIO DE LISTA
011600*        EN CENTIMOS CONTRA LA TABLA DE TARIFAS DEL NEGOCIO.
011700 01  WK-CUOTA-RON-GRUPO.
011800     05  WK-CUOTA-RON-G             PIC S9(9)V99.
011900 01  WK-CUOTA-RON-CTS REDEFINES WK-CUOTA-RON-GRUPO.
012000     05  WK-CUOTA-RON-CTS           PIC S9(11).
012100
012200*        VISTA EN CENTIMOS DE LA CUOTA YA CONVERTIDA A LA DIVISA
012300*        DE LA CUENTA (UZ-0450), LA MISMA QUE SE CARGA EN
012400*        TA-BALANCE Y SE ESCRIBE EN TXN-AMOUNT.
012500 01  WK-CUOTA-DESTINO-GRUPO.
012600     05  WK-CUOTA-DESTINO-G         PIC S9(9)V99.
012700 01  WK-CUOTA-DESTINO-CTS REDEFINES WK-CUOTA-DESTINO-GRUPO.
012800     05  WK-CUOTA-DESTINO-CTS       PIC S9(11).
012900
013000 COPY BKSVCPRM.
013100
013200 LINKAGE SECTION.
013300 COPY BKCTLARE.
013400 COPY BKCMDREC.
013500
013600*****************************************************************
013700*    ESQUEMA GENERAL DEL MODULO
013800*
013900*    0050-DESPACHO-COMANDO
014000*        +-- 0100-CARGAR-TABLA-RANGO  (TABLA EN MEMORIA, SIEMPRE)
014100*        +-- 1000-MEJORAR-PLAN
014200*             +-- 1010 BUSCAR CUENTA POR IBAN
014300*             +-- 1020/1021 BUSCAR TITULAR POR CORREO DE LA CUENTA
014400*             +-- 1030 VERIFICAR-RANGO (1800 RESUELVE LOS RANGOS)
014500*                  +-- MEJORA GRATUITA  --> 1060
014600*                  +-- MEJORA DE PAGO   --> 1040 CALCULAR-CUOTA
014700*                       +-- SALDO INSUFICIENTE --> UPGRADE_PLAN_
014800*                           NO_FUNDS (9000) Y SALIDA
014900*                       +-- SALDO SUFICIENTE    --> 1060
015000*
015100*    BANKUPG NO TIENE NINGUN COMANDO QUE FALLE POR CUENTA O
015200*    TITULAR NO ENCONTRADOS SIN ESCRIBIR ALGO: 1010 ESCRIBE
015300*    ERROR EN REPORTS.DAT, PERO 1021 SIMPLEMENTE SALE SIN RASTRO
015400*    SI LA CUENTA NO TIENE TITULAR (FALLO DE INTEGRIDAD, NO DE
015500*    NEGOCIO) Y 1030 SALE SIN RASTRO SI EL PLAN SOLICITADO NO ES
015600*    UN ASCENSO REAL SOBRE EL ACTUAL.
015700*****************************************************************
015800 PROCEDURE DIVISION USING AREA-CONTROL-COMUN CMD-INPUT-REG.
015900 0050-DESPACHO-COMANDO.
016000     PERFORM 0100-CARGAR-TABLA-RANGO
016100        THRU 0100-CARGAR-TABLA-RANGO-EXIT.
016200     PERFORM 1000-MEJORAR-PLAN
016300        THRU 1000-MEJORAR-PLAN-EXIT.
016400     EXIT PROGRAM.
016500
016600*****************************************************************
016700*    0100  CARGA DE LA TABLA DE RANGO DE PLAN EN MEMORIA
016800*****************************************************************
016900 0100-CARGAR-TABLA-RANGO.
017000     MOVE "standard" TO WK-RANGO-PLAN(1).
017100     MOVE 1          TO WK-RANGO-VALOR(1).
017200     MOVE "student"  TO WK-RANGO-PLAN(2).
017300     MOVE 1          TO WK-RANGO-VALOR(2).
017400     MOVE "silver"   TO WK-RANGO-PLAN(3).
017500     MOVE 2          TO WK-RANGO-VALOR(3).
017600     MOVE "gold"     TO WK-RANGO-PLAN(4).
017700     MOVE 3          TO WK-RANGO-VALOR(4).
017800
017900 0100-CARGAR-TABLA-RANGO-EXIT.
018000     EXIT.
018100
018200*****************************************************************
018300*    1000  MEJORA DE PLAN DE CLIENTE
018400*****************************************************************
018500 1000-MEJORAR-PLAN.
018600     MOVE "N" TO WK-ENCONTRADO.
018700     SET ACC-IDX TO 1.
018800
018900*        SI LA CUENTA NO EXISTE (O ESTA BORRADA) SI SE ESCRIBE
019000*        ERROR EN REPORTS.DAT; A PARTIR DE AQUI, EN CAMBIO, UN
019100*        COMANDO QUE NO PROCEDE (TITULAR SIN CUENTA, PLAN QUE NO
019200*        ES ASCENSO) SALE EN SILENCIO, IGUAL QUE EN OTROS
019300*        PROGRAMAS DEL LOTE CUANDO EL MOTIVO ES DE INTEGRIDAD DE
019400*        DATOS O UN NO-OP, NO UN RECHAZO DE NEGOCIO.
019500 1010-BUSCAR-CUENTA.
019600     IF ACC-IDX > CTL-NUM-CUENTAS
019700         MOVE "Cuenta no encontrada" TO RPT-TEXT
019800         PERFORM 9500-ESCRIBIR-ERROR
019900            THRU 9500-ESCRIBIR-ERROR-EXIT
020000         GO TO 1000-MEJORAR-PLAN-EXIT.
020100     IF TA-IBAN(ACC-IDX) = CMD-IBAN AND TA-DELETED(ACC-IDX) = "N"
020200         MOVE "Y" TO WK-ENCONTRADO
020300         GO TO 1020-BUSCAR-TITULAR.
020400     SET ACC-IDX UP BY 1.
020500     GO TO 1010-BUSCAR-CUENTA.
020600
020700*        LA CUENTA SE RESUELVE POR IBAN (CMD-IBAN) PERO EL
020800*        TITULAR A MEJORAR SE RESUELVE POR EL CORREO PROPIETARIO
020900*        DE ESA CUENTA (TA-OWNER-EMAIL), NO POR UN CORREO QUE
021000*        LLEVE EL PROPIO COMANDO.
021100 1020-BUSCAR-TITULAR.
021200     SET USR-IDX TO 1.
021300
021400 1021-COMPARAR-TITULAR.
021500     IF USR-IDX > CTL-NUM-USUARIOS
021600         GO TO 1000-MEJORAR-PLAN-EXIT.
021700     IF TU-EMAIL(USR-IDX) = TA-OWNER-EMAIL(ACC-IDX)
021800         GO TO 1030-VERIFICAR-RANGO.
021900     SET USR-IDX UP BY 1.
022000     GO TO 1021-COMPARAR-TITULAR.
022100
022200*        UN PLAN SOLICITADO QUE NO SUPERE EL RANGO ACTUAL (IGUAL
022300*        O INFERIOR) ES UN NO-OP: NO SE COBRA NADA, NO SE ESCRIBE
022400*        TRANSACCION, Y NO HAY FORMA DE "DEGRADAR" UN PLAN CON
022500*        ESTE COMANDO.
022600 1030-VERIFICAR-RANGO.
022700     PERFORM 1800-RESOLVER-RANGO
022800        THRU 1800-RESOLVER-RANGO-EXIT.
022900
023000     IF WK-RANGO-NUEVO <= WK-RANGO-ACTUAL
023100         GO TO 1000-MEJORAR-PLAN-EXIT.
023200
023300*        LA MEJORA GRATUITA SOLO APLICA A SILVER-A-GOLD Y SOLO
023400*        SI EL CONTADOR EXTERNO YA LLEGA A 5; CUALQUIER OTRO
023500*        ASCENSO (INCLUIDO STANDARD/STUDENT A GOLD) SIEMPRE PASA
023600*        POR 1040 Y COBRA CUOTA, AUNQUE EL CONTADOR SEA ALTO.
023700     MOVE "N" TO WK-ES-AUTOMATICA.
023800     IF TU-PLAN-SILVER(USR-IDX) AND CMD-PLAN = "gold"
023900        AND TU-ELIGIBLE-GOLD-CNT(USR-IDX) >= 5
024000         MOVE "Y" TO WK-ES-AUTOMATICA
024100         GO TO 1060-APLICAR-MEJORA.
024200
024300     PERFORM 1040-CALCULAR-CUOTA
024400        THRU 1040-CALCULAR-CUOTA-EXIT.
024500
024600     IF TA-BALANCE(ACC-IDX) < WK-CUOTA-DESTINO
024700         MOVE "UPGRADE_PLAN_NO_FUNDS" TO TXN-TYPE
024800         MOVE CMD-EMAIL              TO TXN-EMAIL
024900         MOVE SPACES                 TO TXN-FROM-IBAN
025000         MOVE TA-IBAN(ACC-IDX)       TO TXN-TO-IBAN
025100         MOVE WK-CUOTA-DESTINO       TO TXN-AMOUNT
025200         MOVE TA-CURRENCY(ACC-IDX)   TO TXN-CURRENCY
025300         MOVE "failed"               TO TXN-STATUS
025400         MOVE "N"                    TO TXN-IS-SPENDING
025500         MOVE "N"                    TO TXN-IS-DEPOSIT
025600         MOVE SPACES                 TO TXN-CARD-NUMBER
025700                                         TXN-COMMERCIANT TXN-ERROR
025800         MOVE "SALDO INSUFICIENTE PARA LA CUOTA DE MEJORA"
025900                                     TO TXN-DESCRIPTION
026000         PERFORM 9000-ESCRIBIR-TRANSACCION
026100            THRU 9000-ESCRIBIR-TRANSACCION-EXIT
026200         GO TO 1000-MEJORAR-PLAN-EXIT.
026300
026400     COMPUTE TA-BALANCE(ACC-IDX) ROUNDED =
026500             TA-BALANCE(ACC-IDX) - WK-CUOTA-DESTINO.
026600
026700*        EL CAMBIO DE PLAN (TU-PLAN) Y EL CARGO DE LA CUOTA (SI
026800*        LA HUBO) YA HAN OCURRIDO AL LLEGAR AQUI; ESTE PARRAFO
026900*        SOLO DECIDE EL TEXTO Y EL IMPORTE QUE VE EL CLIENTE EN
027000*        SU TRANSACCION, SEGUN FUE GRATUITA O DE PAGO.
027100 1060-APLICAR-MEJORA.
027200     MOVE CMD-PLAN TO TU-PLAN(USR-IDX).
027300
027400     MOVE "UPGRADE_PLAN"       TO TXN-TYPE.
027500     MOVE CMD-EMAIL            TO TXN-EMAIL.
027600     MOVE SPACES               TO TXN-FROM-IBAN.
027700     MOVE TA-IBAN(ACC-IDX)     TO TXN-TO-IBAN.
027800     IF WK-SI-AUTOMATICA
027900         MOVE 0                TO TXN-AMOUNT
028000         MOVE "PLAN MEJORADO A ORO POR PAGOS ELEGIBLES"
028100                               TO TXN-DESCRIPTION
028200     ELSE
028300         MOVE WK-CUOTA-DESTINO TO TXN-AMOUNT
028400         MOVE "PLAN MEJORADO CON COBRO DE CUOTA"
028500                               TO TXN-DESCRIPTION
028600     END-IF.
028700     MOVE TA-CURRENCY(ACC-IDX) TO TXN-CURRENCY.
028800     MOVE "successful"         TO TXN-STATUS.
028900     MOVE "N"                  TO TXN-IS-SPENDING.
029000     MOVE "N"                  TO TXN-IS-DEPOSIT.
029100     MOVE SPACES               TO TXN-CARD-NUMBER
029200                                  TXN-COMMERCIANT TXN-ERROR.
029300     PERFORM 9000-ESCRIBIR-TRANSACCION
029400        THRU 9000-ESCRIBIR-TRANSACCION-EXIT.
029500
029600 1000-MEJORAR-PLAN-EXIT.
029700     EXIT.
029800
029900*****************************************************************
030000*    1800  RESOLUCION DEL RANGO ACTUAL Y DEL SOLICITADO
030100*****************************************************************
030200*        RECORRE LA TABLA UNA SOLA VEZ PARA RESOLVER A LA VEZ EL
030300*        RANGO DEL PLAN ACTUAL DEL TITULAR Y EL DEL PLAN
030400*        SOLICITADO EN EL COMANDO; NO HAY RAMA DE ERROR PORQUE
030500*        AMBOS VALORES SIEMPRE VIENEN DE UN DOMINIO CERRADO DE
030600*        CUATRO PLANES.
030700 1800-RESOLVER-RANGO.
030800     SET RNG-IDX TO 1.
030900
031000 1810-BUSCAR-RANGO-ACTUAL.
031100     IF RNG-IDX > 4
031200         GO TO 1800-RESOLVER-RANGO-EXIT.
031300     IF WK-RANGO-PLAN(RNG-IDX) = TU-PLAN(USR-IDX)
031400         MOVE WK-RANGO-VALOR(RNG-IDX) TO WK-RANGO-ACTUAL.
031500     IF WK-RANGO-PLAN(RNG-IDX) = CMD-PLAN
031600         MOVE WK-RANGO-VALOR(RNG-IDX) TO WK-RANGO-NUEVO.
031700     SET RNG-IDX UP BY 1.
031800     GO TO 1810-BUSCAR-RANGO-ACTUAL.
031900
032000 1800-RESOLVER-RANGO-EXIT.
032100     EXIT.
032200
032300*****************************************************************
032400*    1040  CALCULO DE LA CUOTA DE MEJORA, CONVERTIDA A LA
032500*    DIVISA DE LA CUENTA
032600*****************************************************************
032700 1040-CALCULAR-CUOTA.
032800*        LA TARIFA DEPENDE DEL PLAN SOLICITADO Y, SI ES GOLD, DE
032900*        DESDE QUE RANGO SE ASCIENDE (SILVER PAGA MENOS QUE
033000*        STANDARD/STUDENT PORQUE YA PAGO LA CUOTA DE SILVER EN
033100*        SU DIA); NO HAY TARIFA DE STANDARD A STUDENT NI AL
033200*        REVES PORQUE AMBOS TIENEN EL MISMO RANGO (1800 LOS
033300*        TRATA COMO UN NO-OP).
033400     EVALUATE TRUE
033500         WHEN CMD-PLAN = "silver"
033600             MOVE 100 TO WK-CUOTA-RON
033700         WHEN CMD-PLAN = "gold" AND WK-RANGO-ACTUAL = 2
033800             MOVE 250 TO WK-CUOTA-RON
033900         WHEN CMD-PLAN = "gold" AND WK-RANGO-ACTUAL = 1
034000             MOVE 350 TO WK-CUOTA-RON
034100     END-EVALUATE.
034200     MOVE WK-CUOTA-RON TO WK-CUOTA-RON-G.
034300
034400*        LA TARIFA SIEMPRE SE FIJA EN RON (DIVISA DE REFERENCIA
034500*        DEL BANCO); SOLO SE CONVIERTE CUANDO LA CUENTA DEL
034600*        TITULAR ESTA EN OTRA DIVISA, IGUAL QUE EL RESTO DE
034700*        COMISIONES FIJAS DEL LOTE.
034800     IF TA-CURRENCY(ACC-IDX) = "RON"
034900         MOVE WK-CUOTA-RON TO WK-CUOTA-DESTINO
035000     ELSE
035100         MOVE "CONVERT"             TO SVC-FUNCTION
035200         MOVE WK-CUOTA-RON          TO SVC-AMOUNT-IN
035300         MOVE "RON"                 TO SVC-CURR-FROM
035400         MOVE TA-CURRENCY(ACC-IDX)  TO SVC-CURR-TO
035500         CALL "BANKSVC" USING AREA-CONTROL-COMUN
035600                              AREA-PARM-SERVICIO
035700         COMPUTE WK-CUOTA-DESTINO ROUNDED = SVC-AMOUNT-OUT
035800     END-IF.
035900     MOVE WK-CUOTA-DESTINO TO WK-CUOTA-DESTINO-G.
036000
036100 1040-CALCULAR-CUOTA-EXIT.
036200     EXIT.
036300
036400*****************************************************************
036500*    9000  ESCRITURA DE LA TRANSACCION
036600*****************************************************************
036700*        ESCRIBE TANTO EN F-TRANSACCIONES (DISCO) COMO EN LA
036800*        TABLA TJ- DEL AREA COMUN (MEMORIA), IGUAL QUE EL RESTO
036900*        DE PROGRAMAS DEL LOTE; LAS DOS TRANSACCIONES QUE ESCRIBE
037000*        ESTE PROGRAMA SON UPGRADE_PLAN_NO_FUNDS (RECHAZO POR
037100*        SALDO) Y UPGRADE_PLAN (EXITO, GRATUITO O DE PAGO).
037200 9000-ESCRIBIR-TRANSACCION.
037300     ADD 1 TO CTL-NEXT-TXN-SEQ.
037400     MOVE CTL-NEXT-TXN-SEQ TO TXN-SEQ.
037500     MOVE CMD-TIMESTAMP    TO TXN-TIMESTAMP.
037600
037700     OPEN EXTEND F-TRANSACCIONES.
037800     WRITE TRANSACCION-REG.
037900     CLOSE F-TRANSACCIONES.
038000
038100     SET TXN-IDX TO CTL-NEXT-TXN-SEQ.
038200     MOVE TXN-SEQ          TO TJ-SEQ(TXN-IDX).
038300     MOVE TXN-EMAIL        TO TJ-EMAIL(TXN-IDX).
038400     MOVE TXN-FROM-IBAN    TO TJ-FROM-IBAN(TXN-IDX).
038500     MOVE TXN-TO-IBAN      TO TJ-TO-IBAN(TXN-IDX).
038600     MOVE TXN-AMOUNT       TO TJ-AMOUNT(TXN-IDX).
038700     MOVE TXN-CURRENCY     TO TJ-CURRENCY(TXN-IDX).
038800     MOVE TXN-TIMESTAMP    TO TJ-TIMESTAMP(TXN-IDX).
038900     MOVE TXN-DESCRIPTION  TO TJ-DESCRIPTION(TXN-IDX).
039000     MOVE TXN-TYPE         TO TJ-TYPE(TXN-IDX).
039100     MOVE TXN-CARD-NUMBER  TO TJ-CARD-NUMBER(TXN-IDX).
039200     MOVE TXN-COMMERCIANT  TO TJ-COMMERCIANT(TXN-IDX).
039300     MOVE TXN-STATUS       TO TJ-STATUS(TXN-IDX).
039400     MOVE TXN-IS-SPENDING  TO TJ-IS-SPENDING(TXN-IDX).
039500     MOVE TXN-IS-DEPOSIT   TO TJ-IS-DEPOSIT(TXN-IDX).
039600     MOVE TXN-ERROR        TO TJ-ERROR(TXN-IDX).
039700
039800 9000-ESCRIBIR-TRANSACCION-EXIT.
039900     EXIT.
040000
040100*****************************************************************
040200*    9500  ESCRITURA DE UNA LINEA DE ERROR EN REPORTS.DAT
040300*****************************************************************
040400*        LLAMADO UNICAMENTE DESDE 1010 CUANDO EL IBAN DEL
040500*        COMANDO NO CORRESPONDE A NINGUNA CUENTA VIVA; EL RESTO
040600*        DE SALIDAS SIN EXITO DE ESTE PROGRAMA (TITULAR NO
040700*        ENCONTRADO, PLAN QUE NO ASCIENDE) NO PASAN POR AQUI.
040800 9500-ESCRIBIR-ERROR.
040900     MOVE "ERROR"          TO RPT-LINE-TYPE.
041000     MOVE CMD-TYPE          TO RPT-COMMAND.
041100     MOVE CMD-TIMESTAMP    TO RPT-TIMESTAMP.
041200     MOVE SPACES           TO RPT-IBAN.
041300     MOVE 0                TO RPT-BALANCE.
041400     MOVE SPACES           TO RPT-CURRENCY.
041500     MOVE SPACES           TO RPT-TYPE-OR-NAME.
041600     MOVE 0                TO RPT-AMOUNT-1 RPT-AMOUNT-2.
041700     MOVE SPACES           TO RPT-COUNTERPART-IBAN.
041800
041900     ADD 1 TO CTL-NEXT-RPT-SEQ.
042000     OPEN EXTEND F-INFORMES.
042100     WRITE INFORME-REG.
042200     CLOSE F-INFORMES.
042300
042400 9500-ESCRIBIR-ERROR-EXIT.
042500     EXIT.
