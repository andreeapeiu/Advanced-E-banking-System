000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANKATM.
000300 AUTHOR. PAG.
000400 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN. 14/01/2003.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS UNIZARBANK.
000800*****************************************************************
000900*    BANKATM - RETIRADA DE EFECTIVO POR CAJERO (CASHWITHDRAWAL).
001000*    EL IMPORTE SOLICITADO POR EL CLIENTE EN EL CAJERO SIEMPRE
001100*    VIENE EXPRESADO EN RON, IGUAL QUE LO HACIA EL TECLADO DEL
001200*    CAJERO FISICO DE LA RED VIEJA; SE CONVIERTE A LA DIVISA DE
001300*    LA CUENTA ANTES DE CARGAR NADA, INCLUSO SI LA CUENTA YA ES
001400*    EN RON (LA CONVERSION DEGENERA EN IDENTIDAD Y NO HACE DAÑO).
001500*    LO LLAMA BANKMAIN, IGUAL QUE ANTES BANK1 LLAMABA A LOS
001600*    MODULOS BANKN DE CADA OPERACION DE CAJERO.
001700*-----------------------------------------------------------------
001800*    HISTORIAL DE CAMBIOS
001900*    FECHA      INIC  PETIC     DESCRIPCION
002000*    ---------- ----  --------  --------------------------------
002100*    2003-01-14 PAG   UZ-0302   PRIMERA VERSION - RETIRADA DE
002200*                               EFECTIVO SIN COMISION, SOLO UNA
002300*                               CUENTA CLASICA POR TARJETA.
002400*    2003-09-02 PAG   UZ-0309   SE AÑADE LA COMISION DEL PLAN
002500*                               ESTANDAR (0,2% DEL IMPORTE).
002600*    2004-04-19 MRC   UZ-0318   SE AÑADE LA BONIFICACION DEL
002700*                               PLAN SILVER A PARTIR DE 500 RON.
002800*    1998-12-03 PAG   UZ-0260   REVISION DEL MILENIO - LOS
002900*                               IMPORTES YA SE GUARDABAN A 4
003000*                               DECIMALES INTERNOS; SIN CAMBIOS.
003100*    2005-06-30 RVA   UZ-0340   SE BLOQUEA LA RETIRADA SI LA
003200*                               TARJETA ESTA CONGELADA (frozen).
003300*    2007-02-11 DFE   UZ-0360   SE AÑADE LA VERIFICACION DE
003400*                               SALDO ANTES DE CARGAR LA
003500*                               COMISION, PARA NO DEJAR LA
003600*                               CUENTA EN NEGATIVO POR LA
003700*                               COMISION SI EL RETIRO YA AGOTA
003800*                               EL SALDO.
003900*    2009-01-13 DFE   UZ-0385   EL CAMBIO DE DIVISA DEJA DE
004000*                               CALCULARSE AQUI Y PASA A
004100*                               BANKSVC, PARA QUE TODOS LOS
004200*                               MODULOS USEN LA MISMA TABLA DE
004300*                               CAMBIO.
004400*    2011-10-05 RVA   UZ-0402   SE AÑADE LA VISTA EN CENTIMOS DEL
004500*                               IMPORTE Y DE LA COMISION PARA EL
004600*                               CUADRE CON EL CAJERO FISICO, QUE
004700*                               SIGUE TRABAJANDO EN CENTIMOS.
004800*****************************************************************
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300*        CLASE DE CARACTER USADA PARA VALIDAR LA DIVISA DE LA
005400*        CUENTA ANTES DE LLAMAR A BANKSVC.
005500     CLASS CLASE-DIVISA IS "A" THRU "Z".
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900*        DIARIO DE TRANSACCIONES, COMPARTIDO POR TODOS LOS
006000*        MODULOS DE OPERACION DE CAJERO Y CUENTA.
006100     SELECT F-TRANSACCIONES ASSIGN TO TXNDD
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS FS-TXN.
006400*        FICHERO DE INFORMES/ERRORES, UNA LINEA POR EVENTO.
006500     SELECT F-INFORMES ASSIGN TO RPTDD
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS FS-RPT.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  F-TRANSACCIONES
007200     LABEL RECORDS ARE STANDARD.
007300     COPY BKTXNREC.
007400
007500 FD  F-INFORMES
007600     LABEL RECORDS ARE STANDARD.
007700     COPY BKRPTREC.
007800
007900 WORKING-STORAGE SECTION.
008000*        INDICADORES DE ESTADO DE E/S DE LOS DOS FICHEROS.
008100 77  FS-TXN                       PIC X(02) VALUE "00".
008200 77  FS-RPT                       PIC X(02) VALUE "00".
008300*        CONMUTADOR DE BUSQUEDA, COMUN A LAS TRES BUSQUEDAS
008400*        LINEALES DE ESTE MODULO (TARJETA, CUENTA, TITULAR).
008500 77  WK-ENCONTRADO                PIC X(01).
008600     88  WK-SI-ENCONTRADO             VALUE "Y".
008700*        IMPORTE DEL RETIRO YA CONVERTIDO A LA DIVISA DE LA
008800*        CUENTA, LISTO PARA RESTAR DEL SALDO.
008900 77  WK-IMPORTE-CUENTA             PIC S9(9)V99   COMP-3.
009000*        COMISION A 4 DECIMALES (COMO LA CALCULA LA FORMULA DEL
009100*        0,2%/0,1%) Y SU REDONDEO A 2 DECIMALES PARA CARGARLA.
009200 77  WK-COMISION                   PIC S9(9)V9(4) COMP-3.
009300 77  WK-COMISION-2DP               PIC S9(9)V99   COMP-3.
009400
009500*        VISTA EN CENTIMOS DEL IMPORTE RETIRADO, IGUAL QUE LA
009600*        ARITMETICA EN CENTIMOS DEL CAJERO ANTIGUO. SE USA EN
009700*        LAS CUADRATURAS DE FIN DE DIA CONTRA LA CAJA FISICA.
009800 01  WK-IMPORTE-GRUPO.
009900*        LA VISTA "NORMAL", CON SUS DOS DECIMALES EXPLICITOS.
010000     05  WK-IMPORTE-CUENTA-G        PIC S9(9)V99.
010100 01  WK-IMPORTE-CTS REDEFINES WK-IMPORTE-GRUPO.
010200*        LA MISMA POSICION DE MEMORIA LEIDA COMO ENTERO DE
010300*        CENTIMOS, SIN PUNTO DECIMAL IMPLICITO.
010400     05  WK-IMPORTE-CUENTA-CTS      PIC S9(11).
010500
010600*        MISMA VISTA EN CENTIMOS, PERO DE LA COMISION YA
010700*        REDONDEADA A 2 DECIMALES; LA USA EL LISTADO DE
010800*        COMISIONES DE FIN DE MES QUE SACA CONTABILIDAD.
010900 01  WK-COMISION-GRUPO.
011000     05  WK-COMISION-2DP-G          PIC S9(9)V99.
011100 01  WK-COMISION-CTS REDEFINES WK-COMISION-GRUPO.
011200     05  WK-COMISION-2DP-CTS        PIC S9(11).
011300
011400*        DESGLOSE DEL NUMERO DE TARJETA EN BLOQUES DE 4 CIFRAS,
011500*        PARA EL RECIBO IMPRESO QUE EL CAJERO FISICO AUN EMITE
011600*        EN ALGUNAS SUCURSALES (SOLO SE ENMASCARAN LOS DOS
011700*        BLOQUES CENTRALES EN EL RECIBO DE PAPEL).
011800 01  WK-TARJETA-GRUPO.
011900*        LOS 16 DIGITOS DEL NUMERO DE TARJETA TAL CUAL LLEGAN.
012000     05  WK-TARJETA-NUM             PIC X(16).
012100 01  WK-TARJETA-PARTES REDEFINES WK-TARJETA-GRUPO.
012200*        BLOQUE 1: SE IMPRIME TAL CUAL EN EL RECIBO DE PAPEL.
012300     05  WK-TARJETA-BLOQUE-1        PIC X(04).
012400*        BLOQUES 2 Y 3: SE ENMASCARAN CON "XXXX" AL IMPRIMIR.
012500     05  WK-TARJETA-BLOQUE-2        PIC X(04).
012600     05  WK-TARJETA-BLOQUE-3        PIC X(04).
012700*        BLOQUE 4: SE IMPRIME TAL CUAL, IGUAL QUE EL BLOQUE 1.
012800     05  WK-TARJETA-BLOQUE-4        PIC X(04).
012900
013000*        TABLAS MAESTRAS COMUNES A TODOS LOS MODULOS DE CAJERO Y
013100*        CUENTA (TARJETAS, CUENTAS, USUARIOS); SE TRAEN POR COPY
013200*        PORQUE BANKMAIN LAS CARGA UNA SOLA VEZ EN MEMORIA Y CADA
013300*        MODULO LAS RECIBE POR AREA-CONTROL-COMUN, NO LAS VUELVE
013400*        A LEER DE DISCO.
013500 COPY BKSVCPRM.
013600
013700 LINKAGE SECTION.
013800*        AREA DE CONTROL COMUN: CONTADORES DE TABLA Y LAS PROPIAS
013900*        TABLAS DE TARJETAS/CUENTAS/USUARIOS, TAL CUAL LAS DEJA
014000*        BANKMAIN EN MEMORIA COMPARTIDA DEL BATCH.
014100 COPY BKCTLARE.
014200*        COMANDO DE ENTRADA YA PARSEADO POR BANKMAIN; AQUI LLEGA
014300*        SIEMPRE CON CMD-TYPE = "CASHWITHDRAWAL".
014400 COPY BKCMDREC.
014500
014600 PROCEDURE DIVISION USING AREA-CONTROL-COMUN CMD-INPUT-REG.
014700*****************************************************************
014800*    ESQUEMA GENERAL DEL MODULO (PARA EL QUE LO MANTENGA DESPUES):
014900*
015000*        0050 DESPACHO
015100*          |
015200*        1000 RETIRADA-EFECTIVO
015300*          |-- 1010 BUSCAR-TARJETA -------> 9500 SI NO HAY TARJETA
015400*          |-- 1020/1030 BUSCAR-CUENTA ---> 9500 SI NO HAY CUENTA
015500*          |-- 1040 VERIFICAR-CONGELADA --> 9500 SI ESTA BLOQUEADA
015600*          |-- CONVERSION DE DIVISA (CALL BANKSVC)
015700*          |-- SI NO HAY SALDO --> 9000 (TRANSACCION "failed")
015800*          |-- 1050 BUSCAR-TITULAR
015900*          |-- 1060 COMISION Y CARGO EN SALDO --> 9000 ("successful")
016000*
016100*    LOS DOS PUNTOS DE SALIDA DE DATOS SON SIEMPRE 9000 (DIARIO DE
016200*    MOVIMIENTOS) O 9500 (INFORME DE RECHAZOS SIN CUENTA), NUNCA
016300*    LOS DOS A LA VEZ PARA UNA MISMA PETICION.
016400*****************************************************************
016500*    0050  DESPACHO - ESTE MODULO SOLO SIRVE CASHWITHDRAWAL, NO
016600*    NECESITA EVALUATE; SE DEJA LA PERFORM POR SIMETRIA CON LOS
016700*    DEMAS MODULOS DE OPERACION DE CAJERO.
016800*****************************************************************
016900 0050-DESPACHO-COMANDO.
017000     PERFORM 1000-RETIRADA-EFECTIVO
017100        THRU 1000-RETIRADA-EFECTIVO-EXIT.
017200     EXIT PROGRAM.
017300
017400*****************************************************************
017500*    1000  RETIRADA DE EFECTIVO POR CAJERO.
017600*    SE LOCALIZA LA TARJETA, LUEGO LA CUENTA QUE APUNTA, SE
017700*    COMPRUEBA QUE NO ESTE CONGELADA, SE CONVIERTE EL IMPORTE
017800*    (SIEMPRE EN RON EN LA PETICION) A LA DIVISA DE LA CUENTA,
017900*    SE VERIFICA SALDO, Y SOLO SI HAY SALDO SUFICIENTE SE CARGA
018000*    EL RETIRO Y LA COMISION DEL TITULAR.
018100*****************************************************************
018200 1000-RETIRADA-EFECTIVO.
018300*        SE ARRANCA EL INTERRUPTOR DE BUSQUEDA EN "N" Y EL INDICE
018400*        DE LA TABLA DE TARJETAS EN 1, IGUAL QUE EN LOS DEMAS
018500*        MODULOS BANKXXX QUE RECORREN TT-NUMBER; NO SE COMPARTE
018600*        ESTA RUTINA ENTRE PROGRAMAS, CADA CBL TRAE SU PROPIA
018700*        COPIA, QUE ES COMO TRABAJA ESTA CASA DESDE SIEMPRE.
018800     MOVE "N" TO WK-ENCONTRADO.
018900     SET CRD-IDX TO 1.
019000
019100*        BUSQUEDA LINEAL DE LA TARJETA POR NUMERO; SI NO EXISTE
019200*        O ESTA DADA DE BAJA, SE REPORTA ERROR Y SE SALE.
019300 1010-BUSCAR-TARJETA.
019400*        FIN DE TABLA SIN COINCIDENCIA: EL INFORME DE RECHAZO SE
019500*        ESCRIBE AQUI MISMO Y SE SALE DIRECTAMENTE DEL PARRAFO
019600*        1000, SIN PASAR POR 1020/1030/1040.
019700     IF CRD-IDX > CTL-NUM-TARJETAS
019800         MOVE "Tarjeta no encontrada" TO RPT-TEXT
019900         PERFORM 9500-ESCRIBIR-ERROR
020000            THRU 9500-ESCRIBIR-ERROR-EXIT
020100         GO TO 1000-RETIRADA-EFECTIVO-EXIT.
020200     IF TT-NUMBER(CRD-IDX) = CMD-CARD-NUMBER
020300        AND TT-DELETED(CRD-IDX) = "N"
020400         MOVE "Y" TO WK-ENCONTRADO
020500         GO TO 1020-BUSCAR-CUENTA.
020600     SET CRD-IDX UP BY 1.
020700     GO TO 1010-BUSCAR-TARJETA.
020800
020900*        LOCALIZACION DE LA CUENTA A LA QUE LA TARJETA ESTA
021000*        ASOCIADA, POR IBAN. UNA TARJETA SOLO APUNTA A UNA
021100*        CUENTA, NUNCA A VARIAS, ASI QUE LA BUSQUEDA SE DETIENE
021200*        EN EL PRIMER IBAN QUE COINCIDA.
021300 1020-BUSCAR-CUENTA.
021400     MOVE "N" TO WK-ENCONTRADO.
021500     SET ACC-IDX TO 1.
021600
021700*        SI LA CUENTA YA NO EXISTE (FUE DADA DE BAJA POR
021800*        BANKACC DESPUES DE EMITIRSE LA TARJETA) SE TRATA IGUAL
021900*        QUE SI LA TARJETA NO EXISTIERA.
022000 1030-COMPARAR-CUENTA.
022100     IF ACC-IDX > CTL-NUM-CUENTAS
022200         MOVE "Cuenta no encontrada" TO RPT-TEXT
022300         PERFORM 9500-ESCRIBIR-ERROR
022400            THRU 9500-ESCRIBIR-ERROR-EXIT
022500         GO TO 1000-RETIRADA-EFECTIVO-EXIT.
022600     IF TA-IBAN(ACC-IDX) = TT-IBAN(CRD-IDX)
022700        AND TA-DELETED(ACC-IDX) = "N"
022800         MOVE "Y" TO WK-ENCONTRADO
022900         GO TO 1040-VERIFICAR-CONGELADA.
023000     SET ACC-IDX UP BY 1.
023100     GO TO 1030-COMPARAR-CUENTA.
023200
023300*        SI LA TARJETA SE CONGELO POR BANKACC (SALDO AGOTADO O
023400*        POR DEBAJO DEL MINIMO), NO SE DESPACHA EFECTIVO, NI
023500*        SIQUIERA SI EL CAJERO FISICO INSISTE EN EL MISMO LOTE.
023600 1040-VERIFICAR-CONGELADA.
023700     IF TT-STATUS(CRD-IDX) = "frozen"
023800         MOVE "Tarjeta bloqueada" TO RPT-TEXT
023900         PERFORM 9500-ESCRIBIR-ERROR
024000            THRU 9500-ESCRIBIR-ERROR-EXIT
024100         GO TO 1000-RETIRADA-EFECTIVO-EXIT.
024200
024300*        EL IMPORTE SIEMPRE LLEGA EN RON DESDE EL CAJERO; SE
024400*        CONVIERTE A LA DIVISA DE LA CUENTA ANTES DE TOCAR EL
024500*        SALDO, AUNQUE LA CUENTA YA SEA EN RON (LA TABLA DE
024600*        CAMBIO DEVUELVE EL MISMO IMPORTE EN ESE CASO).
024700     MOVE "CONVERT"            TO SVC-FUNCTION.
024800     MOVE CMD-AMOUNT           TO SVC-AMOUNT-IN.
024900     MOVE "RON"                TO SVC-CURR-FROM.
025000     MOVE TA-CURRENCY(ACC-IDX) TO SVC-CURR-TO.
025100     CALL "BANKSVC" USING AREA-CONTROL-COMUN AREA-PARM-SERVICIO.
025200     COMPUTE WK-IMPORTE-CUENTA ROUNDED = SVC-AMOUNT-OUT.
025300
025400*        SE DESGLOSA EL NUMERO DE TARJETA EN BLOQUES DE 4 PARA
025500*        QUE EL RECIBO DE PAPEL PUEDA ENMASCARAR LOS DOS
025600*        BLOQUES CENTRALES (SOLO SE USAN EL 1 Y EL 4).
025700     MOVE CMD-CARD-NUMBER TO WK-TARJETA-NUM.
025800
025900*        SI EL SALDO NO LLEGA NI PARA EL PRINCIPAL DEL RETIRO,
026000*        SE RECHAZA ANTES DE TOCAR LA COMISION, PARA NO DEJAR LA
026100*        CUENTA EN NEGATIVO SOLO POR LA COMISION DE UN RETIRO
026200*        QUE YA HABIA FALLADO (UZ-0360).
026300*        RECHAZO POR SALDO INSUFICIENTE: A DIFERENCIA DE LOS TRES
026400*        RECHAZOS DE 9500, ESTE SI SE REGISTRA COMO TRANSACCION
026500*        "failed" CON IMPORTE CERO, PORQUE YA SE IDENTIFICO LA
026600*        TARJETA Y LA CUENTA Y EL CLIENTE DEBE VER EL INTENTO EN
026700*        SU HISTORICO DE MOVIMIENTOS, NO SOLO EN EL INFORME.
026800     IF TA-BALANCE(ACC-IDX) < WK-IMPORTE-CUENTA
026900         MOVE "CASHWITHDRAWAL"     TO TXN-TYPE
027000         MOVE CMD-EMAIL            TO TXN-EMAIL
027100         MOVE TA-IBAN(ACC-IDX)     TO TXN-FROM-IBAN
027200         MOVE SPACES               TO TXN-TO-IBAN
027300         MOVE 0                    TO TXN-AMOUNT
027400         MOVE "RON"                TO TXN-CURRENCY
027500         MOVE "failed"             TO TXN-STATUS
027600         MOVE "N"                  TO TXN-IS-SPENDING
027700         MOVE "N"                  TO TXN-IS-DEPOSIT
027800         MOVE CMD-CARD-NUMBER      TO TXN-CARD-NUMBER
027900         MOVE SPACES               TO TXN-COMMERCIANT TXN-ERROR
028000         MOVE "SALDO INSUFICIENTE" TO TXN-DESCRIPTION
028100         PERFORM 9000-ESCRIBIR-TRANSACCION
028200            THRU 9000-ESCRIBIR-TRANSACCION-EXIT
028300         GO TO 1000-RETIRADA-EFECTIVO-EXIT.
028400
028500     COMPUTE TA-BALANCE(ACC-IDX) ROUNDED =
028600             TA-BALANCE(ACC-IDX) - WK-IMPORTE-CUENTA.
028700
028800*        LOCALIZACION DEL TITULAR PARA CONOCER SU PLAN Y
028900*        DECIDIR LA COMISION.
029000     SET USR-IDX TO 1.
029100
029200*        SE LOCALIZA AL TITULAR DE LA CUENTA EN LA TABLA DE
029300*        USUARIOS PARA SABER SU PLAN DE COMISIONES (1060); SI NO
029400*        SE ENCUENTRA (NO DEBERIA OCURRIR CON LOS DATOS ACTUALES)
029500*        SE SIGUE IGUALMENTE A 1060, DONDE EL EVALUATE TRATA ESE
029600*        CASO COMO "OTHER" Y NO COBRA COMISION, EN VEZ DE ABORTAR
029700*        UNA RETIRADA QUE YA SE HA COMPROBADO VALIDA.
029800 1050-BUSCAR-TITULAR.
029900     IF USR-IDX > CTL-NUM-USUARIOS
030000         GO TO 1060-COMISION.
030100     IF TU-EMAIL(USR-IDX) = TA-OWNER-EMAIL(ACC-IDX)
030200         GO TO 1060-COMISION.
030300     SET USR-IDX UP BY 1.
030400     GO TO 1050-BUSCAR-TITULAR.
030500
030600*        TARIFA DE COMISION POR RETIRADA EN CAJERO: EL PLAN
030700*        ESTANDAR PAGA SIEMPRE 0,2% DEL IMPORTE; EL PLAN SILVER
030800*        QUEDA EXENTO SALVO QUE EL RETIRO SEA DE 500 RON O MAS,
030900*        EN CUYO CASO PAGA 0,1%; LOS PLANES STUDENT, GOLD Y
031000*        CUALQUIER OTRO NO PAGAN NADA (UZ-0309, UZ-0318).
031100 1060-COMISION.
031200     EVALUATE TRUE
031300         WHEN TU-PLAN-STANDARD(USR-IDX)
031400             COMPUTE WK-COMISION =
031500                     WK-IMPORTE-CUENTA * 0.002
031600         WHEN TU-PLAN-SILVER(USR-IDX)
031700             IF CMD-AMOUNT >= 500
031800                 COMPUTE WK-COMISION =
031900                         WK-IMPORTE-CUENTA * 0.001
032000             ELSE
032100                 MOVE 0 TO WK-COMISION
032200             END-IF
032300         WHEN OTHER
032400             MOVE 0 TO WK-COMISION
032500     END-EVALUATE.
032600
032700*        LA COMISION SE REDONDEA A 2 DECIMALES PORQUE ES LA
032800*        UNIDAD EN QUE SE CARGA EN EL EXTRACTO, AUNQUE SE HAYA
032900*        CALCULADO A 4 PARA NO PERDER PRECISION EN EL 0,1%.
033000     COMPUTE WK-COMISION-2DP ROUNDED = WK-COMISION.
033100*        LA COMISION SE CARGA DESPUES DE LA RETIRADA, NUNCA AL
033200*        MISMO TIEMPO, PORQUE UZ-0360 EXIGE COMPROBAR PRIMERO
033300*        QUE EL PRINCIPAL CABE EN EL SALDO.
033400     COMPUTE TA-BALANCE(ACC-IDX) ROUNDED =
033500             TA-BALANCE(ACC-IDX) - WK-COMISION-2DP.
033600
033700*        LA TRANSACCION SE REGISTRA CON EL IMPORTE ORIGINAL EN
033800*        RON, NO CON EL YA CONVERTIDO, PORQUE ASI LO PIDIO EL
033900*        CLIENTE Y ASI DEBE VERLO EN SU HISTORICO. LA COMISION
034000*        NO SE REFLEJA COMO MOVIMIENTO APARTE, SOLO BAJA EL
034100*        SALDO; ASI LO HACIA YA EL CAJERO FISICO.
034200     MOVE "CASHWITHDRAWAL"     TO TXN-TYPE.
034300*        EMAIL DEL TITULAR QUE REALIZA LA OPERACION.
034400     MOVE CMD-EMAIL            TO TXN-EMAIL.
034500*        CUENTA DE CARGO; NO HAY CUENTA DE ABONO EN UN RETIRO.
034600     MOVE TA-IBAN(ACC-IDX)     TO TXN-FROM-IBAN.
034700     MOVE SPACES               TO TXN-TO-IBAN.
034800*        IMPORTE EN LA DIVISA ORIGINAL DE LA PETICION (RON).
034900     MOVE CMD-AMOUNT           TO TXN-AMOUNT.
035000     MOVE "RON"                TO TXN-CURRENCY.
035100     MOVE "successful"         TO TXN-STATUS.
035200*        UN RETIRO EN CAJERO NO CUENTA COMO GASTO NI COMO
035300*        INGRESO A EFECTOS DE LOS LIMITES DE CUENTA DE NEGOCIO.
035400     MOVE "N"                  TO TXN-IS-SPENDING.
035500     MOVE "N"                  TO TXN-IS-DEPOSIT.
035600     MOVE CMD-CARD-NUMBER      TO TXN-CARD-NUMBER.
035700     MOVE SPACES               TO TXN-COMMERCIANT TXN-ERROR.
035800     MOVE "RETIRADA DE EFECTIVO" TO TXN-DESCRIPTION.
035900     PERFORM 9000-ESCRIBIR-TRANSACCION
036000        THRU 9000-ESCRIBIR-TRANSACCION-EXIT.
036100
036200 1000-RETIRADA-EFECTIVO-EXIT.
036300     EXIT.
036400
036500*****************************************************************
036600*    9000  ESCRITURA DE LA TRANSACCION EN TRANSACTIONS.DAT Y EN
036700*    LA TABLA DE DIARIO EN MEMORIA QUE CONSULTA BANKRPT.
036800*    ESTE PARRAFO SE REPITE, CASI IDENTICO, EN CADA MODULO DE
036900*    OPERACION DEL SISTEMA; ASI ERA LA COSTUMBRE DE LA CASA CON
037000*    LOS BANKN DEL CAJERO ANTIGUO, QUE TAMPOCO COMPARTIAN LA
037100*    RUTINA DE GRABACION DE MOVIMIENTO ENTRE MODULOS.
037200*****************************************************************
037300 9000-ESCRIBIR-TRANSACCION.
037400*        EL SECUENCIAL DEL MOVIMIENTO ES GLOBAL A TODA LA
037500*        SESION DE LOTE, NO SOLO A ESTE MODULO.
037600     ADD 1 TO CTL-NEXT-TXN-SEQ.
037700     MOVE CTL-NEXT-TXN-SEQ TO TXN-SEQ.
037800     MOVE CMD-TIMESTAMP    TO TXN-TIMESTAMP.
037900
038000*        SE ABRE EN MODO EXTEND PORQUE EL FICHERO YA EXISTE
038100*        DESDE EL ARRANQUE DEL LOTE; CADA MOVIMIENTO SE ABRE Y
038200*        CIERRA POR SEPARADO PARA QUE QUEDE GRABADO EN DISCO
038300*        AUNQUE EL LOTE SE INTERRUMPA A MITAD.
038400     OPEN EXTEND F-TRANSACCIONES.
038500     WRITE TRANSACCION-REG.
038600     CLOSE F-TRANSACCIONES.
038700
038800*        EL MISMO MOVIMIENTO SE REPLICA EN LA TABLA DE DIARIO EN
038900*        MEMORIA, PARA QUE BANKRPT PUEDA SACAR LOS INFORMES SIN
039000*        VOLVER A LEER EL FICHERO SECUENCIAL ENTERO.
039100*        EL INDICE DE LA TABLA DE DIARIO COINCIDE CON EL
039200*        SECUENCIAL DE MOVIMIENTO PORQUE LA TABLA SE DIMENSIONA
039300*        DESDE EL ARRANQUE DEL LOTE PARA EL MAXIMO DE MOVIMIENTOS
039400*        PREVISTO; NO HAY COMPACTACION NI REUTILIZACION DE INDICES.
039500     SET TXN-IDX TO CTL-NEXT-TXN-SEQ.
039600     MOVE TXN-SEQ          TO TJ-SEQ(TXN-IDX).
039700     MOVE TXN-EMAIL        TO TJ-EMAIL(TXN-IDX).
039800     MOVE TXN-FROM-IBAN    TO TJ-FROM-IBAN(TXN-IDX).
039900     MOVE TXN-TO-IBAN      TO TJ-TO-IBAN(TXN-IDX).
040000     MOVE TXN-AMOUNT       TO TJ-AMOUNT(TXN-IDX).
040100     MOVE TXN-CURRENCY     TO TJ-CURRENCY(TXN-IDX).
040200     MOVE TXN-TIMESTAMP    TO TJ-TIMESTAMP(TXN-IDX).
040300     MOVE TXN-DESCRIPTION  TO TJ-DESCRIPTION(TXN-IDX).
040400     MOVE TXN-TYPE         TO TJ-TYPE(TXN-IDX).
040500     MOVE TXN-CARD-NUMBER  TO TJ-CARD-NUMBER(TXN-IDX).
040600     MOVE TXN-COMMERCIANT  TO TJ-COMMERCIANT(TXN-IDX).
040700     MOVE TXN-STATUS       TO TJ-STATUS(TXN-IDX).
040800     MOVE TXN-IS-SPENDING  TO TJ-IS-SPENDING(TXN-IDX).
040900     MOVE TXN-IS-DEPOSIT   TO TJ-IS-DEPOSIT(TXN-IDX).
041000     MOVE TXN-ERROR        TO TJ-ERROR(TXN-IDX).
041100
041200 9000-ESCRIBIR-TRANSACCION-EXIT.
041300     EXIT.
041400
041500*****************************************************************
041600*    9500  ESCRITURA DE UNA LINEA DE ERROR EN REPORTS.DAT.
041700*    SE USA PARA LOS TRES MOTIVOS DE RECHAZO DE ESTE MODULO QUE
041800*    NO LLEGAN A IDENTIFICAR CUENTA: TARJETA INEXISTENTE, CUENTA
041900*    INEXISTENTE Y TARJETA BLOQUEADA. EL RECHAZO POR SALDO
042000*    INSUFICIENTE NO PASA POR AQUI, PORQUE ESE CASO SI LLEGO A
042100*    IDENTIFICAR TARJETA Y CUENTA Y SE REGISTRA COMO TRANSACCION
042200*    "failed" EN SU LUGAR.
042300*****************************************************************
042400 9500-ESCRIBIR-ERROR.
042500     MOVE "ERROR"          TO RPT-LINE-TYPE.
042600     MOVE "CASHWITHDRAWAL" TO RPT-COMMAND.
042700     MOVE CMD-TIMESTAMP    TO RPT-TIMESTAMP.
042800*        EL RESTO DE LA LINEA DE INFORME QUEDA VACIO PORQUE NO
042900*        SE LLEGO A IDENTIFICAR CUENTA NI IMPORTE.
043000     MOVE SPACES           TO RPT-IBAN.
043100     MOVE 0                TO RPT-BALANCE.
043200     MOVE SPACES           TO RPT-CURRENCY.
043300     MOVE SPACES           TO RPT-TYPE-OR-NAME.
043400     MOVE 0                TO RPT-AMOUNT-1 RPT-AMOUNT-2.
043500     MOVE SPACES           TO RPT-COUNTERPART-IBAN.
043600
043700*        EL SECUENCIAL DE INFORME, IGUAL QUE EL DE TRANSACCION,
043800*        ES GLOBAL A TODO EL LOTE.
043900     ADD 1 TO CTL-NEXT-RPT-SEQ.
044000     OPEN EXTEND F-INFORMES.
044100     WRITE INFORME-REG.
044200     CLOSE F-INFORMES.
044300
044400 9500-ESCRIBIR-ERROR-EXIT.
044500     EXIT.
