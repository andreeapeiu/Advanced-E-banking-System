000100*****************************************************************
000200*    COPYBOOK  BKCMDREC
000300*    DESCRIPCION - AREA DE ENTRADA DE COMANDOS.DAT, EL FICHERO
000400*                  QUE CONDUCE TODA LA EJECUCION DEL LOTE.  CADA
000500*                  LINEA ES UN COMANDO EN EL ORDEN CRONOLOGICO
000600*                  DE LLEGADA (EL ORDEN DEL FICHERO ES EL ORDEN
000700*                  DE TIEMPO; NO SE REORDENA).
000800*                  EL AREA COMUN (CMD-INPUT-REG) CUBRE TODOS LOS
000900*                  COMANDOS SALVO LA DIVISION DE PAGO, QUE
001000*                  NECESITA HASTA 10 CUENTAS PARTICIPANTES Y SE
001100*                  REDEFINE EN UN GRUPO APARTE (CMD-INPUT-SPLIT).
001200*-----------------------------------------------------------------
001300*    HISTORIAL DE CAMBIOS
001400*    FECHA      INIC  PETIC     DESCRIPCION
001500*    ---------- ----  --------  --------------------------------
001600*    2002-05-30 PAG   UZ-0292   PRIMERA VERSION DEL LOTE DE
001700*                               BANCA ELECTRONICA.
001800*    2004-11-09 DFE   UZ-0322   SE AÑADE EL GRUPO REDEFINIDO DE
001900*                               DIVISION DE PAGO.
002000*    2007-03-19 DFE   UZ-0363   SE AÑADEN CAMPOS DE VENTANA DE
002100*                               FECHAS PARA LOS INFORMES.
002200*    2012-08-08 RVA   UZ-0413   SE AÑADE TIPO DE DIVISION
002300*                               (IGUAL/PERSONALIZADA).
002400*****************************************************************
002500 01  CMD-INPUT-REG.
002600     05  CMD-TYPE                 PIC X(28).
002700         88  CMD-ADD-ACCOUNT          VALUE "ADD_ACCOUNT".
002800         88  CMD-DELETE-ACCOUNT        VALUE "DELETE_ACCOUNT".
002900         88  CMD-CREATE-CARD           VALUE "CREATE_CARD".
003000         88  CMD-CREATE-ONE-TIME-CARD  VALUE
003100                                  "CREATE_ONE_TIME_CARD".
003200         88  CMD-DELETE-CARD           VALUE "DELETE_CARD".
003300         88  CMD-CHECK-CARD-STATUS     VALUE
003400                                  "CHECK_CARD_STATUS".
003500         88  CMD-PAY-ONLINE            VALUE "PAY_ONLINE".
003600         88  CMD-SEND-MONEY            VALUE "SEND_MONEY".
003700         88  CMD-CASHWITHDRAWAL        VALUE "CASHWITHDRAWAL".
003800         88  CMD-ADD-FUNDS             VALUE "ADD_FUNDS".
003900         88  CMD-ADD-INTEREST          VALUE "ADD_INTEREST".
004000         88  CMD-CHANGE-INT-RATE       VALUE
004100                                  "CHANGE_INTEREST_RATE".
004200         88  CMD-WITHDRAW-SAVINGS      VALUE
004300                                  "WITHDRAW_SAVINGS".
004400         88  CMD-UPGRADE-PLAN          VALUE "UPGRADE_PLAN".
004500         88  CMD-SPLIT-PAYMENT         VALUE "SPLIT_PAYMENT".
004600         88  CMD-ACCEPT-SPLIT          VALUE
004700                                  "ACCEPT_SPLIT_PAYMENT".
004800         88  CMD-REJECT-SPLIT          VALUE
004900                                  "REJECT_SPLIT_PAYMENT".
005000         88  CMD-CHANGE-SPEND-LIMIT    VALUE
005100                                  "CHANGE_SPENDING_LIMIT".
005200         88  CMD-CHANGE-DEPOSIT-LIMIT  VALUE
005300                                  "CHANGE_DEPOSIT_LIMIT".
005400         88  CMD-ADD-BUS-ASSOCIATE     VALUE
005500                                  "ADD_NEW_BUSINESS_ASSOCIATE".
005600         88  CMD-SET-MIN-BALANCE       VALUE
005700                                  "SET_MINIMUM_BALANCE".
005800         88  CMD-SET-ALIAS             VALUE "SET_ALIAS".
005900         88  CMD-REPORT                VALUE "REPORT".
006000         88  CMD-SPENDINGS-REPORT      VALUE
006100                                  "SPENDINGS_REPORT".
006200         88  CMD-BUSINESS-REPORT       VALUE
006300                                  "BUSINESS_REPORT".
006400     05  CMD-TIMESTAMP             PIC 9(09).
006500     05  CMD-EMAIL                 PIC X(40).
006600     05  CMD-EMAIL-2               PIC X(40).
006700     05  CMD-IBAN                  PIC X(34).
006800     05  CMD-IBAN-2                PIC X(34).
006900     05  CMD-CARD-NUMBER           PIC X(16).
007000     05  CMD-AMOUNT                PIC S9(9)V99.
007100     05  CMD-CURRENCY              PIC X(03).
007200     05  CMD-COMMERCIANT           PIC X(40).
007300     05  CMD-ALIAS-NAME            PIC X(20).
007400     05  CMD-ROLE                  PIC X(08).
007500     05  CMD-PLAN                  PIC X(08).
007600     05  CMD-ACC-TYPE              PIC X(08).
007700     05  CMD-INTEREST-RATE         PIC S9(3)V9(6).
007800     05  CMD-REPORT-TYPE           PIC X(12).
007900     05  CMD-WINDOW-START          PIC 9(09).
008000     05  CMD-WINDOW-END            PIC 9(09).
008100     05  FILLER                    PIC X(218).
008200
008300*****************************************************************
008400*    GRUPO REDEFINIDO PARA SPLIT_PAYMENT (IGUAL O PERSONALIZADA)
008500*****************************************************************
008600 01  CMD-INPUT-SPLIT REDEFINES CMD-INPUT-REG.
008700     05  CMDS-TYPE                 PIC X(28).
008800     05  CMDS-TIMESTAMP            PIC 9(09).
008900     05  CMDS-EMAIL                PIC X(40).
009000     05  CMDS-SPLIT-TYPE           PIC X(08).
009100         88  CMDS-ES-IGUAL             VALUE "equal".
009200         88  CMDS-ES-PERSONAL          VALUE "custom".
009300     05  CMDS-CURRENCY             PIC X(03).
009400     05  CMDS-TOTAL-AMOUNT         PIC S9(9)V99.
009500     05  CMDS-PARTICIPANT-COUNT    PIC 9(02).
009600     05  CMDS-PARTICIPANT OCCURS 10 INDEXED BY CMDS-IDX.
009700         10  CMDS-IBAN             PIC X(34).
009800         10  CMDS-SHARE-AMOUNT     PIC S9(9)V99.
009900     05  FILLER                    PIC X(06).
